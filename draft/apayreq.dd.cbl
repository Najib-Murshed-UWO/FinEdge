*-----------------------------------------------------------
* COPYBOOK APAYREQ   AUTOPAY NEXT-PAYMENT-DATE REQUEST
* (APR-REC).  GL8000 READS ONE OF THESE AND COMPUTES THE
* NEXT DRAFT DATE FROM FREQUENCY/DAY-OF-MONTH.  APR-TODAY IS
* PASSED IN RATHER THAN TAKEN FROM THE SYSTEM CLOCK SO THE
* RULE REPRODUCES THE SAME RESULT ON A RERUN.
*-----------------------------------------------------------
* CHANGE LOG
* 97/05/12 GHB  ORIGINAL AUTOPAY NEXT-DATE REQUEST LAYOUT
*-----------------------------------------------------------
01  APR-REC.
    05  APR-ACCT-ID                  PIC X(12).
    05  APR-FREQUENCY                PIC X(10).
    05  APR-HAS-DAY-OF-MONTH         PIC X(1).
    05  APR-DAY-OF-MONTH             PIC 9(2).
    05  APR-TODAY                    PIC 9(8).
    05  APR-TODAY-R REDEFINES APR-TODAY.
        10  APR-TODAY-CCYY           PIC 9(4).
        10  APR-TODAY-MM             PIC 9(2).
        10  APR-TODAY-DD             PIC 9(2).
    05  APR-NEXT-PAYMENT-DATE        PIC 9(8).
    05  FILLER                       PIC X(15).
