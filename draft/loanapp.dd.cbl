*-----------------------------------------------------------
* copybook loanapp   loan application record (app-rec)
* lowercase layout, kept in the style mbp was handed down in.
* written/rewritten by gl3000 (scoring) and gl4000 (approval
* steps); app-status drives which program touches it next.
*-----------------------------------------------------------
* change log
* 92/01/06 ghb  original application layout, 2-step approval
* 94/06/30 ghb  widened to 3-step approval (app-total-steps)
* 96/02/14 ghb  added app-approved-tenure for banded approvals
* 99/03/01 lmk  y2k - no date fields on this record, n/a (cr4402)
*-----------------------------------------------------------
01  app-rec.
    05  app-id                       pic x(12).
    05  app-cust-id                  pic x(12).
    05  app-loan-type                pic x(10).
    05  app-req-amount               pic s9(13)v99 comp-3.
    05  app-score                    pic 9(3).
    05  app-notes                    pic x(80).
    05  app-status                   pic x(12).
    05  app-current-step             pic 9(1).
    05  app-total-steps              pic 9(1).
    05  app-approved-amt             pic s9(13)v99 comp-3.
    05  app-approved-rate            pic s9(3)v99 comp-3.
    05  app-approved-tenure          pic 9(3).
    05  app-status-r redefines app-status.
        10  app-status-8             pic x(8).
        10  app-status-4             pic x(4).
    05  filler                       pic x(10).
