*-----------------------------------------------------------
* COPYBOOK JOURNAL   GENERAL LEDGER JOURNAL RECORD (JRN-REC)
* ONE RECORD PER POSTING EVENT.  WRITTEN BY GL2000/GL4000/
* GL5000, READ BY GL6000 FOR THE BALANCE AUDIT.
*-----------------------------------------------------------
* CHANGE LOG
* 90/06/14 RTW  ORIGINAL JOURNAL HEADER LAYOUT
* 91/04/02 GHB  ADDED JRN-TXN-ID BACK-POINTER TO SOURCE TRAN
* 99/02/03 LMK  Y2K - JRN-DATE WIDENED TO 9(8) CCYYMMDD (CR4402)
*-----------------------------------------------------------
01  JRN-REC.
    05  JRN-ID                       PIC X(12).
    05  JRN-DATE                     PIC 9(8).
    05  JRN-REFERENCE                PIC X(20).
    05  JRN-DESC                     PIC X(40).
    05  JRN-TOTAL-DEBIT              PIC S9(13)V99 COMP-3.
    05  JRN-TOTAL-CREDIT             PIC S9(13)V99 COMP-3.
    05  JRN-BALANCED                 PIC X(1).
    05  JRN-TXN-ID                   PIC X(12).
* held-over fee/activity table from the extract this record grew
* out of; never repurposed for GL use - left as reserved space
    05  JRN-ACTIVITY-DATA OCCURS 5 TIMES.
        10  JRN-ACTIVITY-CODE        PIC X(3).
        10  JRN-ACTIVITY-DATE        PIC X(6).
    05  FILLER                       PIC X(20).
