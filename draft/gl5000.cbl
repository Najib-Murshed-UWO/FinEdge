IDENTIFICATION DIVISION.
PROGRAM-ID.  GL5000.
AUTHOR.      G H BOWERS.
INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
DATE-WRITTEN. 05/18/1992.
DATE-COMPILED.
SECURITY.    FINEDGE INTERNAL USE ONLY.
*-----------------------------------------------------------
* GL5000 - EMI PAYMENT PROCESSOR.  WALKS THE EMI SCHEDULE IN
* LOAN/INSTALLMENT ORDER AND COLLECTS EVERY UNPAID INSTALLMENT
* IT CAN, DEBITING THE LOAN'S OWN DISBURSEMENT ACCOUNT (THE
* SAME ACCOUNT GL4000 PAID THE PRINCIPAL INTO - THIS SHOP HAS
* NO SEPARATE "PAY FROM" SELECTION, THE LOAN REMEMBERS ITS
* OWN ACCOUNT).  AN INSTALLMENT IS SKIPPED, NOT ABENDED, WHEN
* FUNDS ARE SHORT OR THE LOAN RECORD CAN'T BE FOUND - IT SITS
* UNPAID FOR THE NEXT RUN.
*-----------------------------------------------------------
* CHANGE LOG
* 92/05/18 GHB  ORIGINAL - ONE INSTALLMENT AT A TIME, PRINCIPAL
*               / INTEREST SPLIT JOURNAL, LOAN CLOSURE CHECK
* 93/01/14 GHB  ORPHAN SCHEDULE ROWS (NO MATCHING LOAN MASTER
*               RECORD) NOW SKIPPED INSTEAD OF ABENDING THE RUN
* 98/11/20 LMK  Y2K REVIEW - NO DATE FIELDS UPDATED HERE, NO
*               CHANGE REQUIRED (CR4402)
* 00/07/09 PDK  CR4890 - INSUFFICIENT-FUNDS SKIPS NOW COUNTED
*               SEPARATELY FROM ORPHAN SKIPS ON THE FOOTER LINE
*-----------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT EMI-IN-FILE   ASSIGN TO DYNAMIC EMI-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT EMI-OUT-FILE  ASSIGN TO DYNAMIC EMI-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT LN-IN-FILE    ASSIGN TO DYNAMIC LN-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT LN-OUT-FILE   ASSIGN TO DYNAMIC LN-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT ACM-IN-FILE   ASSIGN TO DYNAMIC ACM-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT ACM-OUT-FILE  ASSIGN TO DYNAMIC ACM-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT JRN-FILE      ASSIGN TO DYNAMIC JRN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT LDG-FILE      ASSIGN TO DYNAMIC LDG-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT TXN-OUT-FILE  ASSIGN TO DYNAMIC TXN-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
*
DATA DIVISION.
*
FILE SECTION.
*
FD  EMI-IN-FILE  RECORD CONTAINS 71 CHARACTERS.
01  EMI-IN-REC                       PIC X(71).
FD  EMI-OUT-FILE RECORD CONTAINS 71 CHARACTERS.
01  EMI-OUT-REC                      PIC X(71).
FD  LN-IN-FILE   RECORD CONTAINS 118 CHARACTERS.
01  LN-IN-REC                        PIC X(118).
FD  LN-OUT-FILE  RECORD CONTAINS 118 CHARACTERS.
01  LN-OUT-REC                       PIC X(118).
FD  ACM-IN-FILE  RECORD CONTAINS 120 CHARACTERS.
01  ACM-IN-REC                       PIC X(120).
FD  ACM-OUT-FILE RECORD CONTAINS 120 CHARACTERS.
01  ACM-OUT-REC                      PIC X(120).
FD  JRN-FILE     RECORD CONTAINS 174 CHARACTERS.
01  JRN-OUT-REC                      PIC X(174).
FD  LDG-FILE     RECORD CONTAINS 112 CHARACTERS.
01  LDG-OUT-REC                      PIC X(112).
FD  TXN-OUT-FILE RECORD CONTAINS 120 CHARACTERS.
01  TXN-OUT-REC                      PIC X(120).
*
WORKING-STORAGE SECTION.
*
    COPY '/users/devel/mblps/emisched.dd.cbl'.
    COPY '/users/devel/mblps/loanmst.dd.cbl'.
    COPY '/users/devel/mblps/acctmst.dd.cbl'.
    COPY '/users/devel/mblps/journal.dd.cbl'.
    COPY '/users/devel/mblps/ledger.dd.cbl'.
    COPY '/users/devel/mblps/txn.dd.cbl'.
*
01  LN-TABLE-AREA.
    05  LN-TBL-CT                    PIC 9(4) COMP VALUE 0.
    05  LN-TBL OCCURS 1000 TIMES
            ASCENDING KEY IS TBL-LN-ID
            INDEXED BY LN-IX.
        COPY '/users/devel/mblps/loanmst.dd.cbl'
             REPLACING LEADING ==LN-== BY ==TBL-LN-==.
    05  FILLER                       PIC X(10).
*
01  ACM-TABLE-AREA.
    05  ACM-TBL-CT                   PIC 9(4) COMP VALUE 0.
    05  ACM-TBL OCCURS 2000 TIMES
            ASCENDING KEY IS TBL-ACM-ID
            INDEXED BY ACM-IX.
        COPY '/users/devel/mblps/acctmst.dd.cbl'
             REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
    05  FILLER                       PIC X(10).
*
01  VARIABLES.
    05  WS-JOB                       PIC X(7).
    05  WS-COMMAND-LINE              PIC X(100).
    05  WS-TODAY                     PIC 9(8).
    05  EMI-IN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  EMI-IN-NAME              PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.emn'.
    05  EMI-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  EMI-OUT-NAME             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.emo'.
    05  LN-IN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  LN-IN-NAME               PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.lnn'.
    05  LN-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  LN-OUT-NAME              PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.lno'.
    05  ACM-IN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  ACM-IN-NAME              PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.acn'.
    05  ACM-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  ACM-OUT-NAME             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.aco'.
    05  JRN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  JRN-NAME                 PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.jrn'.
    05  LDG-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  LDG-NAME                 PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.ldg'.
    05  TXN-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  TXN-OUT-NAME             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.txp'.
    05  EMI-EOF-SW                   PIC 9(1) COMP VALUE 0.
    05  LN-EOF-SW                    PIC 9(1) COMP VALUE 0.
    05  ACM-EOF-SW                   PIC 9(1) COMP VALUE 0.
    05  WS-LN-FOUND-SW               PIC 9(1) COMP VALUE 0.
    05  WS-ACCT-FOUND-SW             PIC 9(1) COMP VALUE 0.
    05  WS-LN-IX                     PIC 9(4) COMP VALUE 0.
    05  WS-ACM-IX                    PIC 9(4) COMP VALUE 0.
    05  WS-INST-READ                 PIC 9(5) COMP VALUE 0.
    05  WS-INST-PAID                 PIC 9(5) COMP VALUE 0.
    05  WS-INST-NSF                  PIC 9(5) COMP VALUE 0.
    05  WS-INST-ORPHAN               PIC 9(5) COMP VALUE 0.
    05  WS-JRN-SEQ                   PIC 9(9) COMP VALUE 0.
    05  WS-JRN-ID-BUILD.
        10  FILLER                   PIC X(3) VALUE 'JRN'.
        10  WS-JRN-ID-SEQ            PIC 9(9).
    05  WS-JRN-ID-BUILD-R REDEFINES WS-JRN-ID-BUILD
                                      PIC X(12).
    05  WS-TXN-ID-BUILD.
        10  FILLER                   PIC X(3) VALUE 'EPY'.
        10  WS-TXN-ID-SEQ            PIC 9(9).
    05  WS-TXN-ID-BUILD-R REDEFINES WS-TXN-ID-BUILD
                                      PIC X(12).
    05  WS-LEG-GL-CODE               PIC X(4).
    05  WS-LEG-ACCT-ID               PIC X(12).
    05  WS-LEG-DEBIT                 PIC S9(13)V99 COMP-3.
    05  WS-LEG-CREDIT                PIC S9(13)V99 COMP-3.
    05  WS-LEG-DESC                  PIC X(30).
    05  WS-DEBIT-TOTAL               PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-CREDIT-TOTAL              PIC S9(13)V99 COMP-3 VALUE 0.
    05  FILLER                       PIC X(10).
*
PROCEDURE DIVISION.
*
000-MAIN-LINE.
    PERFORM 010-INITIALIZE.
    PERFORM 050-LOAD-LOAN-MASTER THRU 050-LOAD-LOAN-MASTER-EXIT
        UNTIL LN-EOF-SW = 1.
    PERFORM 060-LOAD-ACCOUNT-MASTER THRU 060-LOAD-ACCOUNT-MASTER-EXIT
        UNTIL ACM-EOF-SW = 1.
    READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
    PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
        UNTIL EMI-EOF-SW = 1.
    MOVE 1 TO LN-IX.
    PERFORM 800-REWRITE-LOAN-MASTER THRU 800-REWRITE-LOAN-MASTER-EXIT
        UNTIL LN-IX > LN-TBL-CT.
    MOVE 1 TO ACM-IX.
    PERFORM 810-REWRITE-ACCT-MASTER THRU 810-REWRITE-ACCT-MASTER-EXIT
        UNTIL ACM-IX > ACM-TBL-CT.
    PERFORM 900-END-RTN.
*
010-INITIALIZE.
    DISPLAY SPACES UPON CRT.
    ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
    UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
        INTO WS-JOB WS-TODAY.
    IF WS-JOB = SPACES OR WS-TODAY = 0
        DISPLAY '!!!! ENTER JOB NAME AND RUN DATE (CCYYMMDD) !!!!'
            UPON CRT AT 1401
        STOP RUN.
    MOVE WS-JOB TO EMI-IN-NAME EMI-OUT-NAME LN-IN-NAME LN-OUT-NAME
        ACM-IN-NAME ACM-OUT-NAME JRN-NAME LDG-NAME TXN-OUT-NAME.
    DISPLAY '* * * * * B E G I N   G L 5 0 0 0'
        UPON CRT AT 1401.
    OPEN INPUT  EMI-IN-FILE LN-IN-FILE ACM-IN-FILE.
    OPEN OUTPUT EMI-OUT-FILE LN-OUT-FILE ACM-OUT-FILE JRN-FILE
        LDG-FILE TXN-OUT-FILE.
    READ LN-IN-FILE  AT END MOVE 1 TO LN-EOF-SW.
    READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
*
050-LOAD-LOAN-MASTER.
    MOVE LN-IN-REC TO LN-REC.
    ADD 1 TO LN-TBL-CT.
    MOVE LN-ID             TO TBL-LN-ID (LN-TBL-CT).
    MOVE LN-NUMBER          TO TBL-LN-NUMBER (LN-TBL-CT).
    MOVE LN-CUST-ID         TO TBL-LN-CUST-ID (LN-TBL-CT).
    MOVE LN-ACCT-ID         TO TBL-LN-ACCT-ID (LN-TBL-CT).
    MOVE LN-PRINCIPAL       TO TBL-LN-PRINCIPAL (LN-TBL-CT).
    MOVE LN-RATE            TO TBL-LN-RATE (LN-TBL-CT).
    MOVE LN-TENURE          TO TBL-LN-TENURE (LN-TBL-CT).
    MOVE LN-EMI             TO TBL-LN-EMI (LN-TBL-CT).
    MOVE LN-AMT-PAID        TO TBL-LN-AMT-PAID (LN-TBL-CT).
    MOVE LN-AMT-REMAINING   TO TBL-LN-AMT-REMAINING (LN-TBL-CT).
    MOVE LN-STATUS          TO TBL-LN-STATUS (LN-TBL-CT).
    READ LN-IN-FILE AT END MOVE 1 TO LN-EOF-SW.
050-LOAD-LOAN-MASTER-EXIT.
    EXIT.
*
060-LOAD-ACCOUNT-MASTER.
    MOVE ACM-IN-REC TO ACM-REC.
    ADD 1 TO ACM-TBL-CT.
    MOVE ACM-ID         TO TBL-ACM-ID (ACM-TBL-CT).
    MOVE ACM-CUST-ID    TO TBL-ACM-CUST-ID (ACM-TBL-CT).
    MOVE ACM-NUMBER     TO TBL-ACM-NUMBER (ACM-TBL-CT).
    MOVE ACM-TYPE       TO TBL-ACM-TYPE (ACM-TBL-CT).
    MOVE ACM-BALANCE    TO TBL-ACM-BALANCE (ACM-TBL-CT).
    MOVE ACM-STATUS     TO TBL-ACM-STATUS (ACM-TBL-CT).
    READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
060-LOAD-ACCOUNT-MASTER-EXIT.
    EXIT.
*
200-MAIN-LOOP.
    ADD 1 TO WS-INST-READ.
    MOVE EMI-IN-REC TO EMI-REC.
    IF EMI-IS-PAID = 'N'
        MOVE 0 TO WS-LN-FOUND-SW WS-ACCT-FOUND-SW
        SET LN-IX TO 1
        SEARCH ALL LN-TBL
            WHEN TBL-LN-ID (LN-IX) = EMI-LOAN-ID
                MOVE 1 TO WS-LN-FOUND-SW
                MOVE LN-IX TO WS-LN-IX
        IF WS-LN-FOUND-SW = 0
            ADD 1 TO WS-INST-ORPHAN
        ELSE
            SET ACM-IX TO 1
            SEARCH ALL ACM-TBL
                WHEN TBL-ACM-ID (ACM-IX) = TBL-LN-ACCT-ID (WS-LN-IX)
                    MOVE 1 TO WS-ACCT-FOUND-SW
                    MOVE ACM-IX TO WS-ACM-IX
            IF WS-ACCT-FOUND-SW = 0
                ADD 1 TO WS-INST-ORPHAN
            ELSE
                IF TBL-ACM-BALANCE (WS-ACM-IX) < EMI-TOTAL
                    ADD 1 TO WS-INST-NSF
                ELSE
                    PERFORM 500-PROCESS-PAYMENT
                    ADD 1 TO WS-INST-PAID
                END-IF
            END-IF
        END-IF
    END-IF.
    MOVE SPACES TO EMI-OUT-REC.
    MOVE EMI-REC TO EMI-OUT-REC.
    WRITE EMI-OUT-REC.
    READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
200-MAIN-LOOP-EXIT.
    EXIT.
*
500-PROCESS-PAYMENT.
    SUBTRACT EMI-TOTAL FROM TBL-ACM-BALANCE (WS-ACM-IX).
    MOVE EMI-TOTAL  TO EMI-PAID-AMT.
    MOVE 'Y'         TO EMI-IS-PAID.
    PERFORM 510-POST-EMI-JOURNAL.
    PERFORM 520-UPDATE-LOAN.
    PERFORM 530-CHECK-CLOSURE.
    PERFORM 540-WRITE-PAYMENT-TXN.
*
510-POST-EMI-JOURNAL.
    ADD 1 TO WS-JRN-SEQ.
    MOVE WS-JRN-SEQ TO WS-JRN-ID-SEQ.
    MOVE 0 TO WS-DEBIT-TOTAL WS-CREDIT-TOTAL.
    MOVE WS-JRN-ID-BUILD-R         TO JRN-ID.
    MOVE WS-TODAY                   TO JRN-DATE.
    STRING 'EMI-PAY-' DELIMITED BY SIZE
           TBL-LN-NUMBER-SEQ (WS-LN-IX) DELIMITED BY SIZE
           '-' DELIMITED BY SIZE
           EMI-INSTALL-NO DELIMITED BY SIZE
        INTO JRN-REFERENCE.
    MOVE 'EMI INSTALLMENT PAYMENT'   TO JRN-DESC.
    MOVE SPACES                      TO JRN-TXN-ID.
    MOVE '2000'                 TO WS-LEG-GL-CODE.
    MOVE TBL-ACM-ID (WS-ACM-IX) TO WS-LEG-ACCT-ID.
    MOVE EMI-TOTAL               TO WS-LEG-DEBIT.
    MOVE 0                      TO WS-LEG-CREDIT.
    MOVE 'EMI PAYMENT - DEPOSIT DEBIT' TO WS-LEG-DESC.
    PERFORM 515-WRITE-LEG THRU 515-WRITE-LEG-EXIT.
    MOVE '1200'                 TO WS-LEG-GL-CODE.
    MOVE 0                      TO WS-LEG-DEBIT.
    MOVE EMI-PRINCIPAL           TO WS-LEG-CREDIT.
    MOVE 'EMI PAYMENT - PRINCIPAL' TO WS-LEG-DESC.
    PERFORM 515-WRITE-LEG THRU 515-WRITE-LEG-EXIT.
    MOVE '4000'                 TO WS-LEG-GL-CODE.
    MOVE 0                      TO WS-LEG-DEBIT.
    MOVE EMI-INTEREST            TO WS-LEG-CREDIT.
    MOVE 'EMI PAYMENT - INTEREST' TO WS-LEG-DESC.
    PERFORM 515-WRITE-LEG THRU 515-WRITE-LEG-EXIT.
    MOVE WS-DEBIT-TOTAL          TO JRN-TOTAL-DEBIT.
    MOVE WS-CREDIT-TOTAL         TO JRN-TOTAL-CREDIT.
    IF WS-DEBIT-TOTAL = WS-CREDIT-TOTAL
        MOVE 'Y' TO JRN-BALANCED
    ELSE
        MOVE 'N' TO JRN-BALANCED
        DISPLAY 'GL5000 - EMI JOURNAL OUT OF BALANCE ' JRN-ID
            UPON CRT AT 1801
    END-IF.
    MOVE SPACES TO JRN-OUT-REC.
    MOVE JRN-REC TO JRN-OUT-REC.
    WRITE JRN-OUT-REC.
*
515-WRITE-LEG.
    MOVE JRN-ID                       TO LDG-JRN-ID.
    MOVE WS-LEG-GL-CODE                TO LDG-GL-CODE.
    MOVE WS-LEG-ACCT-ID                TO LDG-ACCT-ID.
    MOVE WS-LEG-DEBIT                   TO LDG-DEBIT.
    MOVE WS-LEG-CREDIT                  TO LDG-CREDIT.
    MOVE TBL-ACM-BALANCE (WS-ACM-IX)   TO LDG-BAL-AFTER.
    MOVE WS-LEG-DESC                    TO LDG-DESC.
    MOVE SPACES TO LDG-OUT-REC.
    MOVE LDG-REC TO LDG-OUT-REC.
    WRITE LDG-OUT-REC.
    ADD WS-LEG-DEBIT TO WS-DEBIT-TOTAL.
    ADD WS-LEG-CREDIT TO WS-CREDIT-TOTAL.
515-WRITE-LEG-EXIT.
    EXIT.
*
520-UPDATE-LOAN.
    ADD EMI-TOTAL TO TBL-LN-AMT-PAID (WS-LN-IX).
    SUBTRACT EMI-TOTAL FROM TBL-LN-AMT-REMAINING (WS-LN-IX).
*
530-CHECK-CLOSURE.
    IF TBL-LN-AMT-REMAINING (WS-LN-IX) <= 0
        MOVE 'CLOSED' TO TBL-LN-STATUS (WS-LN-IX)
    END-IF.
*
540-WRITE-PAYMENT-TXN.
    ADD 1 TO WS-JRN-SEQ.
    MOVE WS-JRN-SEQ TO WS-TXN-ID-SEQ.
    MOVE SPACES TO TXN-REC.
    MOVE WS-TXN-ID-BUILD-R        TO TXN-ID.
    MOVE TBL-ACM-ID (WS-ACM-IX)    TO TXN-ACCT-ID.
    MOVE SPACES                     TO TXN-TO-ACCT-ID.
    MOVE 'PAYMENT'                  TO TXN-TYPE.
    MOVE EMI-TOTAL                  TO TXN-AMOUNT.
    MOVE WS-TODAY                   TO TXN-DATE.
    MOVE 'EMI INSTALLMENT PAYMENT'  TO TXN-DESC.
    MOVE 'COMPLETED'                TO TXN-STATUS.
    MOVE TBL-ACM-BALANCE (WS-ACM-IX) TO TXN-BAL-AFTER.
    MOVE SPACES TO TXN-OUT-REC.
    MOVE TXN-REC TO TXN-OUT-REC.
    WRITE TXN-OUT-REC.
*
800-REWRITE-LOAN-MASTER.
    MOVE TBL-LN-ID (LN-IX)            TO LN-ID.
    MOVE TBL-LN-NUMBER (LN-IX)        TO LN-NUMBER.
    MOVE TBL-LN-CUST-ID (LN-IX)       TO LN-CUST-ID.
    MOVE TBL-LN-ACCT-ID (LN-IX)       TO LN-ACCT-ID.
    MOVE TBL-LN-PRINCIPAL (LN-IX)     TO LN-PRINCIPAL.
    MOVE TBL-LN-RATE (LN-IX)          TO LN-RATE.
    MOVE TBL-LN-TENURE (LN-IX)        TO LN-TENURE.
    MOVE TBL-LN-EMI (LN-IX)           TO LN-EMI.
    MOVE TBL-LN-AMT-PAID (LN-IX)      TO LN-AMT-PAID.
    MOVE TBL-LN-AMT-REMAINING (LN-IX) TO LN-AMT-REMAINING.
    MOVE TBL-LN-STATUS (LN-IX)        TO LN-STATUS.
    MOVE SPACES TO LN-OUT-REC.
    MOVE LN-REC TO LN-OUT-REC.
    WRITE LN-OUT-REC.
    SET LN-IX UP BY 1.
800-REWRITE-LOAN-MASTER-EXIT.
    EXIT.
*
810-REWRITE-ACCT-MASTER.
    MOVE TBL-ACM-ID (ACM-IX)       TO ACM-ID.
    MOVE TBL-ACM-CUST-ID (ACM-IX)  TO ACM-CUST-ID.
    MOVE TBL-ACM-NUMBER (ACM-IX)   TO ACM-NUMBER.
    MOVE TBL-ACM-TYPE (ACM-IX)     TO ACM-TYPE.
    MOVE TBL-ACM-BALANCE (ACM-IX)  TO ACM-BALANCE.
    MOVE TBL-ACM-STATUS (ACM-IX)   TO ACM-STATUS.
    MOVE SPACES TO ACM-OUT-REC.
    MOVE ACM-REC TO ACM-OUT-REC.
    WRITE ACM-OUT-REC.
    SET ACM-IX UP BY 1.
810-REWRITE-ACCT-MASTER-EXIT.
    EXIT.
*
900-END-RTN.
    DISPLAY 'GL5000 COMPLETE - READ ' WS-INST-READ
        ' PAID ' WS-INST-PAID ' NSF-SKIP ' WS-INST-NSF
        ' ORPHAN-SKIP ' WS-INST-ORPHAN UPON CRT AT 1801.
    CLOSE EMI-IN-FILE EMI-OUT-FILE LN-IN-FILE LN-OUT-FILE
        ACM-IN-FILE ACM-OUT-FILE JRN-FILE LDG-FILE TXN-OUT-FILE.
    STOP RUN.
