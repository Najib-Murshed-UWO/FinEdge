*-----------------------------------------------------------
* COPYBOOK TXN   TRANSACTION RECORD (TXN-REC)
* SAME LAYOUT SERVES AS GL2000 INPUT (ARRIVAL ORDER) AND
* OUTPUT (TXN-STATUS/TXN-BAL-AFTER FILLED IN BY THE POSTING
* ENGINE BEFORE THE RECORD IS REWRITTEN).
*-----------------------------------------------------------
* CHANGE LOG
* 90/02/19 RTW  ORIGINAL TRAN LAYOUT - DEP/WD ONLY
* 90/08/30 RTW  ADDED TXN-TO-ACCT-ID AND TRANSFER TYPE
* 95/01/09 GHB  ADDED TXN-STATUS, TXN-BAL-AFTER OUTPUT FIELDS
* 98/12/07 LMK  Y2K - TXN-DATE WIDENED TO 9(8) CCYYMMDD (CR4402)
*-----------------------------------------------------------
01  TXN-REC.
    05  TXN-ID                       PIC X(12).
    05  TXN-ACCT-ID                  PIC X(12).
    05  TXN-TO-ACCT-ID               PIC X(12).
    05  TXN-TYPE                     PIC X(10).
    05  TXN-AMOUNT                   PIC S9(13)V99 COMP-3.
    05  TXN-DATE                     PIC 9(8).
    05  TXN-DATE-R REDEFINES TXN-DATE.
        10  TXN-DATE-CCYY            PIC 9(4).
        10  TXN-DATE-MM              PIC 9(2).
        10  TXN-DATE-DD              PIC 9(2).
    05  TXN-DESC                     PIC X(30).
    05  TXN-STATUS                   PIC X(10).
    05  TXN-BAL-AFTER                PIC S9(13)V99 COMP-3.
    05  FILLER                       PIC X(10).
