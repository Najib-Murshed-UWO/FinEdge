IDENTIFICATION DIVISION.
PROGRAM-ID.  GL7000.
AUTHOR.      G H BOWERS.
INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
DATE-WRITTEN. 02/09/1994.
DATE-COMPILED.
SECURITY.    FINEDGE INTERNAL USE ONLY.
*-----------------------------------------------------------
* GL7000 - CUSTOMER ANALYTICS SUMMARIZER.  WALKS THE CUSTOMER
* MASTER TOP TO BOTTOM AND, FOR EACH CUSTOMER, PRINTS A CONTROL-
* TOTAL STYLE SECTION COVERING:
*   - DEPOSIT ACCOUNTS HELD (COUNT, TOTAL BALANCE)
*   - LOANS HELD (TOTAL/ACTIVE COUNT, PRINCIPAL, PAID, REMAINING)
*   - LAST 30 DAYS' ACTIVITY (INCOME, EXPENSES, NET)
*   - UP TO 5 NEAREST UNPAID EMI INSTALLMENTS STILL AHEAD OF IT
* NO MASTER FILE IS CHANGED BY THIS RUN - IT IS A READ-ONLY
* REPORT PROGRAM, SAFE TO RE-RUN AS OFTEN AS THE BRANCHES WANT
* A FRESH COPY.
*-----------------------------------------------------------
* CHANGE LOG
* 94/02/09 GHB  ORIGINAL - ACCOUNTS AND LOANS SECTIONS ONLY
* 94/06/21 GHB  ADDED LAST-30-DAYS INCOME/EXPENSE/NET SECTION
* 94/09/02 GHB  ADDED UPCOMING EMI LOOKAHEAD (5-DEEP), PULLED
*               FROM THE COLLECTIONS DEPT'S OWN SPREADSHEET TOOL
* 98/11/28 LMK  Y2K - RUN DATE AND ALL TABLE DATE FIELDS NOW
*               FULL CCYYMMDD, 30/360 DAY-COUNT MATH UNCHANGED
*               BY THE CENTURY ROLLOVER (CR4402)
* 00/08/14 PDK  CR5120 - "REMAINING" ON THIS REPORT IS SUM-
*               PRINCIPAL MINUS SUM-PAID, NOT THE LOAN MASTER'S
*               OWN AMT-REMAINING FIELD (THAT ONE CARRIES THE
*               SIMPLE-INTEREST PAYOFF FIGURE FROM GL4000, A
*               DIFFERENT NUMBER) - DO NOT "FIX" THIS TO MATCH
*-----------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT CUS-IN-FILE   ASSIGN TO DYNAMIC CUS-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT ACM-IN-FILE   ASSIGN TO DYNAMIC ACM-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT LN-IN-FILE    ASSIGN TO DYNAMIC LN-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT EMI-IN-FILE   ASSIGN TO DYNAMIC EMI-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT TXN-IN-FILE   ASSIGN TO DYNAMIC TXN-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT PRT-FILE      ASSIGN TO DYNAMIC PRT-PATH
           ORGANIZATION LINE SEQUENTIAL.
*
DATA DIVISION.
*
FILE SECTION.
*
FD  CUS-IN-FILE
    RECORD CONTAINS 81 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS CUS-IN-REC.
01  CUS-IN-REC                       PIC X(81).
*
FD  ACM-IN-FILE
    RECORD CONTAINS 120 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS ACM-IN-REC.
01  ACM-IN-REC                       PIC X(120).
*
FD  LN-IN-FILE
    RECORD CONTAINS 118 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS LN-IN-REC.
01  LN-IN-REC                        PIC X(118).
*
FD  EMI-IN-FILE
    RECORD CONTAINS 71 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS EMI-IN-REC.
01  EMI-IN-REC                       PIC X(71).
*
FD  TXN-IN-FILE
    RECORD CONTAINS 120 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS TXN-IN-REC.
01  TXN-IN-REC                       PIC X(120).
*
FD  PRT-FILE
    RECORD CONTAINS 132 CHARACTERS
    DATA RECORD IS PRT-LINE.
01  PRT-LINE                         PIC X(132).
*
WORKING-STORAGE SECTION.
*
    COPY '/users/devel/mblps/custmst.dd.cbl'.
    COPY '/users/devel/mblps/acctmst.dd.cbl'.
    COPY '/users/devel/mblps/loanmst.dd.cbl'.
    COPY '/users/devel/mblps/emisched.dd.cbl'.
    COPY '/users/devel/mblps/txn.dd.cbl'.
*
01  ACM-TABLE-AREA.
    05  ACM-TBL-CT                  PIC 9(4) COMP VALUE 0.
    05  ACM-TBL OCCURS 2000 TIMES
            ASCENDING KEY IS TBL-ACM-ID
            INDEXED BY ACM-IX.
        COPY '/users/devel/mblps/acctmst.dd.cbl'
             REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
    05  FILLER                      PIC X(10).
*
01  LN-TABLE-AREA.
    05  LN-TBL-CT                   PIC 9(4) COMP VALUE 0.
    05  LN-TBL OCCURS 1000 TIMES
            INDEXED BY LN-IX.
        COPY '/users/devel/mblps/loanmst.dd.cbl'
             REPLACING LEADING ==LN-== BY ==TBL-LN-==.
    05  FILLER                      PIC X(10).
*
* EMI AND TXN TABLES ARE NOT SEARCH-ALL KEYED - A CUSTOMER CAN
* HAVE MANY ROWS ON EITHER ONE, SO THESE ARE WALKED LINEARLY.
* IF EITHER VOLUME GROWS PAST THE OCCURS BELOW, RAISE IT AND
* RECOMPILE (SEE GHB NOTE 94, SAME AS GL4000'S NEMI-TBL).
01  EMI-TABLE-AREA.
    05  EMI-TBL-CT                  PIC 9(5) COMP VALUE 0.
    05  EMI-TBL OCCURS 3000 TIMES
            INDEXED BY EMI-IX.
        COPY '/users/devel/mblps/emisched.dd.cbl'
             REPLACING LEADING ==EMI-== BY ==TBL-EMI-==.
    05  FILLER                      PIC X(10).
*
01  TXN-TABLE-AREA.
    05  TXN-TBL-CT                  PIC 9(5) COMP VALUE 0.
    05  TXN-TBL OCCURS 3000 TIMES
            INDEXED BY TXN-IX.
        COPY '/users/devel/mblps/txn.dd.cbl'
             REPLACING LEADING ==TXN-== BY ==TBL-TXN-==.
    05  FILLER                      PIC X(10).
*
01  VARIABLES.
    05  WS-JOB                      PIC X(7).
    05  WS-COMMAND-LINE             PIC X(100).
    05  WS-TODAY                    PIC 9(8).
    05  WS-TODAY-R REDEFINES WS-TODAY.
        10  WS-TODAY-CCYY           PIC 9(4).
        10  WS-TODAY-MM              PIC 9(2).
        10  WS-TODAY-DD              PIC 9(2).
    05  WS-TODAY-DAYNUM             PIC S9(9) COMP.
    05  CUS-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  CUS-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.cus'.
    05  ACM-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  ACM-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.acx'.
    05  LN-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  LN-IN-NAME              PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.lno'.
    05  EMI-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  EMI-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.emo'.
*   .TXA - "TRANSACTIONS, ALL" - THE SHOP'S JCL CONCATENATES
*   GL2000/GL4000/GL5000'S SEPARATE TXN-OUT DATASETS UNDER THIS
*   NAME AHEAD OF THE GL7000 STEP, THE SAME WAY IT DOES FOR
*   GL6000'S JOURNAL/LEDGER INPUT.
    05  TXN-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  TXN-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.txa'.
    05  PRT-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  PRT-NAME                PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.prt'.
    05  CUS-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  ACM-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  LN-EOF-SW                   PIC 9(1) COMP VALUE 0.
    05  EMI-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  TXN-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  WS-OWNER-FOUND-SW           PIC 9(1) COMP VALUE 0.
    05  WS-CUST-CT                  PIC 9(7) COMP VALUE 0.
    05  WS-ACCT-CT                  PIC 9(5) COMP VALUE 0.
    05  WS-ACCT-BAL-TOTAL           PIC S9(13)V99 COMP-3.
    05  WS-LOAN-CT                  PIC 9(5) COMP VALUE 0.
    05  WS-LOAN-ACTIVE-CT           PIC 9(5) COMP VALUE 0.
    05  WS-LOAN-PRINCIPAL           PIC S9(13)V99 COMP-3.
    05  WS-LOAN-PAID                PIC S9(13)V99 COMP-3.
    05  WS-LOAN-REMAINING           PIC S9(13)V99 COMP-3.
    05  WS-TXN-INCOME               PIC S9(13)V99 COMP-3.
    05  WS-TXN-EXPENSE              PIC S9(13)V99 COMP-3.
    05  WS-TXN-NET                  PIC S9(13)V99 COMP-3.
    05  WS-TXN-DAYNUM               PIC S9(9) COMP.
    05  WS-TXN-AGE                  PIC S9(9) COMP.
    05  WS-TOP5-CT                  PIC 9(1) COMP VALUE 0.
    05  WS-TOP5-INSTALL             PIC 9(3)        OCCURS 5 TIMES.
    05  WS-TOP5-DUE                 PIC 9(8)        OCCURS 5 TIMES.
    05  WS-TOP5-AMT                 PIC S9(13)V99 COMP-3
                                     OCCURS 5 TIMES.
    05  WS-TOP5-LNNO                PIC X(16)       OCCURS 5 TIMES.
    05  WS-CAND-INSTALL             PIC 9(3).
    05  WS-CAND-DUE-DATE            PIC 9(8).
    05  WS-CAND-AMT                 PIC S9(13)V99 COMP-3.
    05  WS-CAND-LNNO                PIC X(16).
    05  WS-SCAN-IX                  PIC 9(1) COMP VALUE 0.
    05  WS-EMI-PR-IX                PIC 9(1) COMP VALUE 0.
    05  FILLER                      PIC X(10).
*
01  PRT-HEADER-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(40) VALUE
        'FINEDGE CUSTOMER ANALYTICS SUMMARY RPT'.
    05  FILLER                      PIC X(10) VALUE ' RUN DATE='.
    05  PH-RUN-DATE                 PIC 9(8).
    05  FILLER                      PIC X(73) VALUE SPACES.
*
01  PRT-CUST-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(10) VALUE 'CUSTOMER ='.
    05  PC-CUST-ID                  PIC X(12).
    05  FILLER                      PIC X(3)  VALUE SPACES.
    05  FILLER                      PIC X(6)  VALUE 'NAME ='.
    05  PC-CUST-NAME                PIC X(30).
    05  FILLER                      PIC X(70) VALUE SPACES.
*
01  PRT-ACCT-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(16) VALUE 'ACCOUNTS      ='.
    05  PA-ACCT-CT                  PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(4)  VALUE SPACES.
    05  FILLER                      PIC X(14) VALUE 'TOTAL BALANCE='.
    05  PA-ACCT-BAL                 PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(75) VALUE SPACES.
*
01  PRT-LOAN-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(8)  VALUE 'LOANS  ='.
    05  PL-LOAN-CT                  PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(3)  VALUE SPACES.
    05  FILLER                      PIC X(8)  VALUE 'ACTIVE ='.
    05  PL-ACTIVE-CT                PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(3)  VALUE SPACES.
    05  FILLER                      PIC X(11) VALUE 'PRINCIPAL ='.
    05  PL-PRINCIPAL                PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(2)  VALUE SPACES.
    05  FILLER                      PIC X(6)  VALUE 'PAID ='.
    05  PL-PAID                     PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(2)  VALUE SPACES.
    05  FILLER                      PIC X(11) VALUE 'REMAINING ='.
    05  PL-REMAINING                PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(18) VALUE SPACES.
*
01  PRT-TXN-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(18) VALUE
        'LAST 30 DAYS INC ='.
    05  PT-INCOME                   PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(2)  VALUE SPACES.
    05  FILLER                      PIC X(10) VALUE 'EXPENSES ='.
    05  PT-EXPENSE                  PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(2)  VALUE SPACES.
    05  FILLER                      PIC X(6)  VALUE 'NET ='.
    05  PT-NET                      PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(48) VALUE SPACES.
*
01  PRT-EMI-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(14) VALUE 'UPCOMING EMI ='.
    05  PE-INSTALL                  PIC ZZ9.
    05  FILLER                      PIC X(3)  VALUE SPACES.
    05  FILLER                      PIC X(9)  VALUE 'DUE DATE='.
    05  PE-DUE-DATE                 PIC 9(8).
    05  FILLER                      PIC X(3)  VALUE SPACES.
    05  FILLER                      PIC X(8)  VALUE 'AMOUNT ='.
    05  PE-AMOUNT                   PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(68) VALUE SPACES.
*
PROCEDURE DIVISION.
*
000-MAIN-LINE.
    PERFORM 010-INITIALIZE.
    PERFORM 050-LOAD-ACCOUNT-MASTER THRU 050-LOAD-ACCOUNT-MASTER-EXIT
        UNTIL ACM-EOF-SW = 1.
    PERFORM 060-LOAD-LOAN-MASTER THRU 060-LOAD-LOAN-MASTER-EXIT
        UNTIL LN-EOF-SW = 1.
    PERFORM 070-LOAD-EMI-SCHEDULE THRU 070-LOAD-EMI-SCHEDULE-EXIT
        UNTIL EMI-EOF-SW = 1.
    PERFORM 080-LOAD-TRANSACTIONS THRU 080-LOAD-TRANSACTIONS-EXIT
        UNTIL TXN-EOF-SW = 1.
    PERFORM 100-PROCESS-CUSTOMER THRU 100-PROCESS-CUSTOMER-EXIT
        UNTIL CUS-EOF-SW = 1.
    PERFORM 900-END-RTN.
*
010-INITIALIZE.
    DISPLAY SPACES UPON CRT.
    ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
    UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
        INTO WS-JOB WS-TODAY.
    IF WS-JOB = SPACES OR WS-TODAY = 0
        DISPLAY '!!!! ENTER JOB NAME AND RUN DATE (CCYYMMDD) !!!!'
            UPON CRT AT 1401
        STOP RUN.
    MOVE WS-JOB TO CUS-IN-NAME ACM-IN-NAME LN-IN-NAME EMI-IN-NAME
        TXN-IN-NAME PRT-NAME.
    DISPLAY '* * * * * B E G I N   G L 7 0 0 0'
        UPON CRT AT 1401.
    COMPUTE WS-TODAY-DAYNUM =
        WS-TODAY-CCYY * 360 + WS-TODAY-MM * 30 + WS-TODAY-DD.
    OPEN INPUT  CUS-IN-FILE ACM-IN-FILE LN-IN-FILE EMI-IN-FILE
        TXN-IN-FILE.
    OPEN OUTPUT PRT-FILE.
    MOVE WS-TODAY TO PH-RUN-DATE.
    WRITE PRT-LINE FROM PRT-HEADER-LINE.
    READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
    READ LN-IN-FILE  AT END MOVE 1 TO LN-EOF-SW.
    READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
    READ TXN-IN-FILE AT END MOVE 1 TO TXN-EOF-SW.
    READ CUS-IN-FILE AT END MOVE 1 TO CUS-EOF-SW.
*
050-LOAD-ACCOUNT-MASTER.
    MOVE ACM-IN-REC TO ACM-REC.
    ADD 1 TO ACM-TBL-CT.
    MOVE ACM-ID       TO TBL-ACM-ID (ACM-TBL-CT).
    MOVE ACM-CUST-ID  TO TBL-ACM-CUST-ID (ACM-TBL-CT).
    MOVE ACM-NUMBER   TO TBL-ACM-NUMBER (ACM-TBL-CT).
    MOVE ACM-TYPE     TO TBL-ACM-TYPE (ACM-TBL-CT).
    MOVE ACM-BALANCE  TO TBL-ACM-BALANCE (ACM-TBL-CT).
    MOVE ACM-STATUS   TO TBL-ACM-STATUS (ACM-TBL-CT).
    READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
050-LOAD-ACCOUNT-MASTER-EXIT.
    EXIT.
*
060-LOAD-LOAN-MASTER.
    MOVE LN-IN-REC TO LN-REC.
    ADD 1 TO LN-TBL-CT.
    MOVE LN-ID             TO TBL-LN-ID (LN-TBL-CT).
    MOVE LN-NUMBER          TO TBL-LN-NUMBER (LN-TBL-CT).
    MOVE LN-CUST-ID         TO TBL-LN-CUST-ID (LN-TBL-CT).
    MOVE LN-ACCT-ID         TO TBL-LN-ACCT-ID (LN-TBL-CT).
    MOVE LN-PRINCIPAL       TO TBL-LN-PRINCIPAL (LN-TBL-CT).
    MOVE LN-RATE            TO TBL-LN-RATE (LN-TBL-CT).
    MOVE LN-TENURE          TO TBL-LN-TENURE (LN-TBL-CT).
    MOVE LN-EMI             TO TBL-LN-EMI (LN-TBL-CT).
    MOVE LN-AMT-PAID        TO TBL-LN-AMT-PAID (LN-TBL-CT).
    MOVE LN-AMT-REMAINING   TO TBL-LN-AMT-REMAINING (LN-TBL-CT).
    MOVE LN-STATUS          TO TBL-LN-STATUS (LN-TBL-CT).
    READ LN-IN-FILE AT END MOVE 1 TO LN-EOF-SW.
060-LOAD-LOAN-MASTER-EXIT.
    EXIT.
*
070-LOAD-EMI-SCHEDULE.
    MOVE EMI-IN-REC TO EMI-REC.
    ADD 1 TO EMI-TBL-CT.
    MOVE EMI-LOAN-ID       TO TBL-EMI-LOAN-ID (EMI-TBL-CT).
    MOVE EMI-INSTALL-NO    TO TBL-EMI-INSTALL-NO (EMI-TBL-CT).
    MOVE EMI-DUE-DATE      TO TBL-EMI-DUE-DATE (EMI-TBL-CT).
    MOVE EMI-PRINCIPAL     TO TBL-EMI-PRINCIPAL (EMI-TBL-CT).
    MOVE EMI-INTEREST      TO TBL-EMI-INTEREST (EMI-TBL-CT).
    MOVE EMI-TOTAL         TO TBL-EMI-TOTAL (EMI-TBL-CT).
    MOVE EMI-PAID-AMT      TO TBL-EMI-PAID-AMT (EMI-TBL-CT).
    MOVE EMI-IS-PAID       TO TBL-EMI-IS-PAID (EMI-TBL-CT).
    READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
070-LOAD-EMI-SCHEDULE-EXIT.
    EXIT.
*
080-LOAD-TRANSACTIONS.
    MOVE TXN-IN-REC TO TXN-REC.
    ADD 1 TO TXN-TBL-CT.
    MOVE TXN-ID            TO TBL-TXN-ID (TXN-TBL-CT).
    MOVE TXN-ACCT-ID       TO TBL-TXN-ACCT-ID (TXN-TBL-CT).
    MOVE TXN-TO-ACCT-ID    TO TBL-TXN-TO-ACCT-ID (TXN-TBL-CT).
    MOVE TXN-TYPE          TO TBL-TXN-TYPE (TXN-TBL-CT).
    MOVE TXN-AMOUNT        TO TBL-TXN-AMOUNT (TXN-TBL-CT).
    MOVE TXN-DATE          TO TBL-TXN-DATE (TXN-TBL-CT).
    MOVE TXN-STATUS        TO TBL-TXN-STATUS (TXN-TBL-CT).
    READ TXN-IN-FILE AT END MOVE 1 TO TXN-EOF-SW.
080-LOAD-TRANSACTIONS-EXIT.
    EXIT.
*
100-PROCESS-CUSTOMER.
    MOVE CUS-IN-REC TO CUS-REC.
    ADD 1 TO WS-CUST-CT.
    MOVE 0 TO WS-TOP5-CT.
    PERFORM 700-SUMMARIZE-ACCOUNTS THRU 700-SUMMARIZE-ACCOUNTS-EXIT.
    PERFORM 710-SUMMARIZE-LOANS THRU 710-SUMMARIZE-LOANS-EXIT.
    COMPUTE WS-LOAN-REMAINING = WS-LOAN-PRINCIPAL - WS-LOAN-PAID.
    PERFORM 720-SUMMARIZE-TXNS THRU 720-SUMMARIZE-TXNS-EXIT.
    PERFORM 730-PRINT-SUMMARY.
    READ CUS-IN-FILE AT END MOVE 1 TO CUS-EOF-SW.
100-PROCESS-CUSTOMER-EXIT.
    EXIT.
*
700-SUMMARIZE-ACCOUNTS.
    MOVE 0 TO WS-ACCT-CT.
    MOVE 0 TO WS-ACCT-BAL-TOTAL.
    PERFORM 701-CHECK-ONE-ACCOUNT THRU 701-CHECK-ONE-ACCOUNT-EXIT
        VARYING ACM-IX FROM 1 BY 1
        UNTIL ACM-IX > ACM-TBL-CT.
700-SUMMARIZE-ACCOUNTS-EXIT.
    EXIT.
*
701-CHECK-ONE-ACCOUNT.
    IF TBL-ACM-CUST-ID (ACM-IX) = CUS-ID
        ADD 1 TO WS-ACCT-CT
        ADD TBL-ACM-BALANCE (ACM-IX) TO WS-ACCT-BAL-TOTAL
    END-IF.
701-CHECK-ONE-ACCOUNT-EXIT.
    EXIT.
*
710-SUMMARIZE-LOANS.
    MOVE 0 TO WS-LOAN-CT.
    MOVE 0 TO WS-LOAN-ACTIVE-CT.
    MOVE 0 TO WS-LOAN-PRINCIPAL.
    MOVE 0 TO WS-LOAN-PAID.
    PERFORM 711-CHECK-ONE-LOAN THRU 711-CHECK-ONE-LOAN-EXIT
        VARYING LN-IX FROM 1 BY 1
        UNTIL LN-IX > LN-TBL-CT.
710-SUMMARIZE-LOANS-EXIT.
    EXIT.
*
711-CHECK-ONE-LOAN.
    IF TBL-LN-CUST-ID (LN-IX) = CUS-ID
        ADD 1 TO WS-LOAN-CT
        IF TBL-LN-STATUS (LN-IX) = 'ACTIVE'
            ADD 1 TO WS-LOAN-ACTIVE-CT
        END-IF
        ADD TBL-LN-PRINCIPAL (LN-IX) TO WS-LOAN-PRINCIPAL
        ADD TBL-LN-AMT-PAID (LN-IX)  TO WS-LOAN-PAID
        PERFORM 712-SCAN-LOAN-FOR-EMIS THRU 712-SCAN-LOAN-FOR-EMIS-EXIT
    END-IF.
711-CHECK-ONE-LOAN-EXIT.
    EXIT.
*
712-SCAN-LOAN-FOR-EMIS.
    PERFORM 713-CHECK-ONE-EMI THRU 713-CHECK-ONE-EMI-EXIT
        VARYING EMI-IX FROM 1 BY 1
        UNTIL EMI-IX > EMI-TBL-CT.
712-SCAN-LOAN-FOR-EMIS-EXIT.
    EXIT.
*
713-CHECK-ONE-EMI.
    IF TBL-EMI-LOAN-ID (EMI-IX) = TBL-LN-ID (LN-IX)
       AND TBL-EMI-IS-PAID (EMI-IX) = 'N'
        MOVE TBL-EMI-INSTALL-NO (EMI-IX) TO WS-CAND-INSTALL
        MOVE TBL-EMI-DUE-DATE (EMI-IX)   TO WS-CAND-DUE-DATE
        MOVE TBL-EMI-TOTAL (EMI-IX)      TO WS-CAND-AMT
        MOVE TBL-LN-NUMBER (LN-IX)       TO WS-CAND-LNNO
        PERFORM 714-CONSIDER-EMI-FOR-TOP5
            THRU 714-CONSIDER-EMI-FOR-TOP5-EXIT
    END-IF.
713-CHECK-ONE-EMI-EXIT.
    EXIT.
*
* KEEPS THE 5 NEAREST UNPAID INSTALLMENTS SEEN SO FAR, ASCENDING
* BY DUE DATE.  WHEN THE TABLE IS ALREADY FULL, A CANDIDATE DUE
* NO SOONER THAN THE CURRENT #5 IS SIMPLY IGNORED.
714-CONSIDER-EMI-FOR-TOP5.
    IF WS-TOP5-CT < 5
        ADD 1 TO WS-TOP5-CT
    ELSE
        IF WS-CAND-DUE-DATE NOT < WS-TOP5-DUE (5)
            GO TO 714-CONSIDER-EMI-FOR-TOP5-EXIT
        END-IF
    END-IF.
    MOVE WS-TOP5-CT TO WS-SCAN-IX.
    PERFORM 715-SHIFT-ONE THRU 715-SHIFT-ONE-EXIT
        UNTIL WS-SCAN-IX = 1
           OR WS-TOP5-DUE (WS-SCAN-IX - 1) NOT > WS-CAND-DUE-DATE.
    MOVE WS-CAND-DUE-DATE  TO WS-TOP5-DUE (WS-SCAN-IX).
    MOVE WS-CAND-AMT       TO WS-TOP5-AMT (WS-SCAN-IX).
    MOVE WS-CAND-INSTALL   TO WS-TOP5-INSTALL (WS-SCAN-IX).
    MOVE WS-CAND-LNNO      TO WS-TOP5-LNNO (WS-SCAN-IX).
714-CONSIDER-EMI-FOR-TOP5-EXIT.
    EXIT.
*
715-SHIFT-ONE.
    MOVE WS-TOP5-DUE     (WS-SCAN-IX - 1) TO WS-TOP5-DUE (WS-SCAN-IX).
    MOVE WS-TOP5-AMT     (WS-SCAN-IX - 1) TO WS-TOP5-AMT (WS-SCAN-IX).
    MOVE WS-TOP5-INSTALL (WS-SCAN-IX - 1)
        TO WS-TOP5-INSTALL (WS-SCAN-IX).
    MOVE WS-TOP5-LNNO    (WS-SCAN-IX - 1) TO WS-TOP5-LNNO (WS-SCAN-IX).
    SUBTRACT 1 FROM WS-SCAN-IX.
715-SHIFT-ONE-EXIT.
    EXIT.
*
720-SUMMARIZE-TXNS.
    MOVE 0 TO WS-TXN-INCOME.
    MOVE 0 TO WS-TXN-EXPENSE.
    PERFORM 721-CHECK-ONE-TXN THRU 721-CHECK-ONE-TXN-EXIT
        VARYING TXN-IX FROM 1 BY 1
        UNTIL TXN-IX > TXN-TBL-CT.
    COMPUTE WS-TXN-NET = WS-TXN-INCOME - WS-TXN-EXPENSE.
720-SUMMARIZE-TXNS-EXIT.
    EXIT.
*
721-CHECK-ONE-TXN.
    IF TBL-TXN-STATUS (TXN-IX) = 'COMPLETED'
        MOVE 0 TO WS-OWNER-FOUND-SW
        SET ACM-IX TO 1
        SEARCH ALL ACM-TBL
            AT END CONTINUE
            WHEN TBL-ACM-ID (ACM-IX) = TBL-TXN-ACCT-ID (TXN-IX)
                MOVE 1 TO WS-OWNER-FOUND-SW
        IF WS-OWNER-FOUND-SW = 1
           AND TBL-ACM-CUST-ID (ACM-IX) = CUS-ID
            COMPUTE WS-TXN-DAYNUM =
                TBL-TXN-DATE-CCYY (TXN-IX) * 360
              + TBL-TXN-DATE-MM (TXN-IX)   * 30
              + TBL-TXN-DATE-DD (TXN-IX)
            COMPUTE WS-TXN-AGE = WS-TODAY-DAYNUM - WS-TXN-DAYNUM
            IF WS-TXN-AGE >= 0 AND WS-TXN-AGE <= 30
                EVALUATE TBL-TXN-TYPE (TXN-IX)
                    WHEN 'DEPOSIT'
                    WHEN 'TRANSFER'
                        ADD TBL-TXN-AMOUNT (TXN-IX) TO WS-TXN-INCOME
                    WHEN 'WITHDRAWAL'
                    WHEN 'PAYMENT'
                        ADD TBL-TXN-AMOUNT (TXN-IX) TO WS-TXN-EXPENSE
                END-EVALUATE
            END-IF
        END-IF
    END-IF.
721-CHECK-ONE-TXN-EXIT.
    EXIT.
*
730-PRINT-SUMMARY.
    MOVE CUS-ID   TO PC-CUST-ID.
    MOVE CUS-NAME TO PC-CUST-NAME.
    WRITE PRT-LINE FROM PRT-CUST-LINE.
    MOVE WS-ACCT-CT        TO PA-ACCT-CT.
    MOVE WS-ACCT-BAL-TOTAL TO PA-ACCT-BAL.
    WRITE PRT-LINE FROM PRT-ACCT-LINE.
    MOVE WS-LOAN-CT        TO PL-LOAN-CT.
    MOVE WS-LOAN-ACTIVE-CT TO PL-ACTIVE-CT.
    MOVE WS-LOAN-PRINCIPAL TO PL-PRINCIPAL.
    MOVE WS-LOAN-PAID      TO PL-PAID.
    MOVE WS-LOAN-REMAINING TO PL-REMAINING.
    WRITE PRT-LINE FROM PRT-LOAN-LINE.
    MOVE WS-TXN-INCOME  TO PT-INCOME.
    MOVE WS-TXN-EXPENSE TO PT-EXPENSE.
    MOVE WS-TXN-NET     TO PT-NET.
    WRITE PRT-LINE FROM PRT-TXN-LINE.
    IF WS-TOP5-CT > 0
        PERFORM 735-PRINT-ONE-EMI THRU 735-PRINT-ONE-EMI-EXIT
            VARYING WS-EMI-PR-IX FROM 1 BY 1
            UNTIL WS-EMI-PR-IX > WS-TOP5-CT
    END-IF.
    MOVE SPACES TO PRT-LINE.
    WRITE PRT-LINE.
*
735-PRINT-ONE-EMI.
    MOVE WS-TOP5-INSTALL (WS-EMI-PR-IX) TO PE-INSTALL.
    MOVE WS-TOP5-DUE     (WS-EMI-PR-IX) TO PE-DUE-DATE.
    MOVE WS-TOP5-AMT     (WS-EMI-PR-IX) TO PE-AMOUNT.
    WRITE PRT-LINE FROM PRT-EMI-LINE.
735-PRINT-ONE-EMI-EXIT.
    EXIT.
*
900-END-RTN.
    DISPLAY 'GL7000 COMPLETE - CUSTOMERS SUMMARIZED ' WS-CUST-CT
        UPON CRT AT 1801.
    CLOSE CUS-IN-FILE ACM-IN-FILE LN-IN-FILE EMI-IN-FILE TXN-IN-FILE
        PRT-FILE.
    STOP RUN.
