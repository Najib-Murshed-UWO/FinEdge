IDENTIFICATION DIVISION.
PROGRAM-ID.  GL3000.
AUTHOR.      G H BOWERS.
INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
DATE-WRITTEN. 01/15/1992.
DATE-COMPILED.
SECURITY.    FINEDGE INTERNAL USE ONLY.
*-----------------------------------------------------------
* GL3000 - LOAN APPLICATION SCORING.  READS EACH UNSCORED
* LOAN APPLICATION AGAINST THE OWNING CUSTOMER'S MASTER
* RECORD, COMPUTES THE FOUR-FACTOR CREDIT ASSESSMENT SCORE
* AND THE BANDED APPROVED AMOUNT/RATE, AND MOVES THE
* APPLICATION TO SUBMITTED STATUS AT STEP 1 OF THE 3-STEP
* APPROVAL WORKFLOW.  ALREADY-SCORED APPLICATIONS PASS
* THROUGH UNCHANGED.
*-----------------------------------------------------------
* CHANGE LOG
* 92/01/15 GHB  ORIGINAL SCORING PASS
* 92/06/02 GHB  ADDED ACCOUNT-HISTORY FACTOR (CUS-ACCT-COUNT)
* 93/02/20 GHB  EMPLOYMENT FACTOR NOW CHECKS "EMPLOYED" AHEAD
*               OF "SELF" - MATCHES THE ORDER THE ON-LINE
*               SCREEN APPLIES IT (SELF-EMPLOYED SCORES SAME
*               AS EMPLOYED, SAME AS UNEMPLOYED - YES, THAT'S
*               RIGHT, DON'T "FIX" IT, SEE THE RULES BINDER)
* 98/11/09 LMK  Y2K REVIEW - NO DATE FIELDS TOUCHED, NO CHANGE
*               REQUIRED (CR4402)
* 00/05/17 PDK  CR4990 - APP-NOTES NOW SHOWS THE FOUR FACTOR
*               SUBTOTALS FOR THE LOAN OFFICER, NOT JUST TOTAL
*-----------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT CUS-FILE      ASSIGN TO DYNAMIC CUS-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT APP-IN-FILE   ASSIGN TO DYNAMIC APP-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT APP-OUT-FILE  ASSIGN TO DYNAMIC APP-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
*
DATA DIVISION.
*
FILE SECTION.
*
FD  CUS-FILE
    RECORD CONTAINS 81 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS CUS-IN-REC.
01  CUS-IN-REC                       PIC X(81).
*
FD  APP-IN-FILE
    RECORD CONTAINS 163 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS APP-IN-REC.
01  APP-IN-REC                       PIC X(163).
*
FD  APP-OUT-FILE
    RECORD CONTAINS 163 CHARACTERS
    DATA RECORD IS APP-OUT-REC.
01  APP-OUT-REC                      PIC X(163).
*
WORKING-STORAGE SECTION.
*
    COPY '/users/devel/mblps/custmst.dd.cbl'.
    COPY '/users/devel/mblps/loanapp.dd.cbl'.
*
01  CUS-TABLE-AREA.
    05  CUS-TBL-CT                   PIC 9(4) COMP VALUE 0.
    05  CUS-TBL OCCURS 1000 TIMES
            ASCENDING KEY IS TBL-CUS-ID
            INDEXED BY CUS-IX.
        COPY '/users/devel/mblps/custmst.dd.cbl'
             REPLACING LEADING ==CUS-== BY ==TBL-CUS-==.
    05  FILLER                       PIC X(10).
*
01  VARIABLES.
    05  WS-JOB                       PIC X(7).
    05  WS-COMMAND-LINE              PIC X(100).
    05  CUS-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  CUS-NAME-PART             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.cus'.
    05  APP-IN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  APP-IN-NAME               PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.apn'.
    05  APP-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  APP-OUT-NAME              PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.apu'.
    05  CUS-EOF-SW                   PIC 9(1) COMP VALUE 0.
    05  APP-EOF-SW                   PIC 9(1) COMP VALUE 0.
    05  WS-CUS-FOUND-SW              PIC 9(1) COMP VALUE 0.
    05  WS-CUS-IX                    PIC 9(4) COMP VALUE 0.
    05  WS-SCORE-CREDIT              PIC 9(2) COMP VALUE 0.
    05  WS-SCORE-INCOME              PIC 9(2) COMP VALUE 0.
    05  WS-SCORE-EMPLOY              PIC 9(2) COMP VALUE 0.
    05  WS-SCORE-HISTORY             PIC 9(2) COMP VALUE 0.
    05  WS-FOUND-CT                  PIC 9(4) COMP VALUE 0.
    05  WS-RATIO                     PIC 9V9999 COMP-3 VALUE 0.
    05  WS-APPS-READ                 PIC 9(5) COMP VALUE 0.
    05  WS-APPS-SCORED               PIC 9(5) COMP VALUE 0.
    05  WS-NOTES-SCORE-R REDEFINES WS-APPS-READ PIC 9(5).
    05  WS-RATIO-R REDEFINES WS-RATIO PIC 9V9999.
    05  FILLER                       PIC X(10).
*
01  NOTES-BUILD-LINE.
    05  NB-CREDIT                    PIC X(10).
    05  NB-INCOME                    PIC X(10).
    05  NB-EMPLOY                    PIC X(10).
    05  NB-HISTORY                   PIC X(10).
    05  NB-TOTAL                     PIC X(14).
    05  FILLER                       PIC X(26).
*
PROCEDURE DIVISION.
*
000-MAIN-LINE.
    PERFORM 010-INITIALIZE.
    PERFORM 050-LOAD-CUSTOMER-MASTER THRU 050-LOAD-CUSTOMER-MASTER-EXIT
        UNTIL CUS-EOF-SW = 1.
    READ APP-IN-FILE AT END MOVE 1 TO APP-EOF-SW.
    PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
        UNTIL APP-EOF-SW = 1.
    PERFORM 900-END-RTN.
*
010-INITIALIZE.
    DISPLAY SPACES UPON CRT.
    ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
    UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE INTO WS-JOB.
    IF WS-JOB = SPACES
        DISPLAY '!!!! ENTER JOB NAME ON COMMAND LINE !!!!'
            UPON CRT AT 1401
        STOP RUN.
    MOVE WS-JOB TO CUS-NAME-PART APP-IN-NAME APP-OUT-NAME.
    DISPLAY '* * * * * B E G I N   G L 3 0 0 0'
        UPON CRT AT 1401.
    OPEN INPUT  CUS-FILE APP-IN-FILE.
    OPEN OUTPUT APP-OUT-FILE.
    READ CUS-FILE AT END MOVE 1 TO CUS-EOF-SW.
*
050-LOAD-CUSTOMER-MASTER.
    MOVE CUS-IN-REC TO CUS-REC.
    ADD 1 TO CUS-TBL-CT.
    MOVE CUS-ID            TO TBL-CUS-ID (CUS-TBL-CT).
    MOVE CUS-NAME           TO TBL-CUS-NAME (CUS-TBL-CT).
    MOVE CUS-CREDIT-SCORE   TO TBL-CUS-CREDIT-SCORE (CUS-TBL-CT).
    MOVE CUS-EMPLOY-STATUS  TO TBL-CUS-EMPLOY-STATUS (CUS-TBL-CT).
    MOVE CUS-ANNUAL-INCOME  TO TBL-CUS-ANNUAL-INCOME (CUS-TBL-CT).
    MOVE CUS-ACCT-COUNT     TO TBL-CUS-ACCT-COUNT (CUS-TBL-CT).
    READ CUS-FILE AT END MOVE 1 TO CUS-EOF-SW.
050-LOAD-CUSTOMER-MASTER-EXIT.
    EXIT.
*
200-MAIN-LOOP.
    ADD 1 TO WS-APPS-READ.
    MOVE APP-IN-REC TO APP-REC.
    IF APP-STATUS = SPACES
        PERFORM 300-SCORE-APPLICATION THRU 300-SCORE-APPLICATION-EXIT
        ADD 1 TO WS-APPS-SCORED
    END-IF.
    MOVE SPACES TO APP-OUT-REC.
    MOVE APP-REC TO APP-OUT-REC.
    WRITE APP-OUT-REC.
    READ APP-IN-FILE AT END MOVE 1 TO APP-EOF-SW.
200-MAIN-LOOP-EXIT.
    EXIT.
*
300-SCORE-APPLICATION.
    MOVE 0 TO WS-CUS-FOUND-SW WS-SCORE-CREDIT WS-SCORE-INCOME
              WS-SCORE-EMPLOY WS-SCORE-HISTORY.
    PERFORM 305-FIND-CUSTOMER.
    IF WS-CUS-FOUND-SW = 1
        PERFORM 310-SCORE-CREDIT
        PERFORM 320-SCORE-INCOME
        PERFORM 330-SCORE-EMPLOY
        PERFORM 340-SCORE-HISTORY
    END-IF.
    COMPUTE APP-SCORE = WS-SCORE-CREDIT + WS-SCORE-INCOME
        + WS-SCORE-EMPLOY + WS-SCORE-HISTORY.
    PERFORM 345-BUILD-NOTES.
    PERFORM 350-BAND-APPROVAL.
    MOVE 'SUBMITTED'  TO APP-STATUS.
    MOVE 1             TO APP-CURRENT-STEP.
    MOVE 3             TO APP-TOTAL-STEPS.
300-SCORE-APPLICATION-EXIT.
    EXIT.
*
305-FIND-CUSTOMER.
    SET CUS-IX TO 1.
    SEARCH ALL CUS-TBL
        WHEN TBL-CUS-ID (CUS-IX) = APP-CUST-ID
            MOVE 1 TO WS-CUS-FOUND-SW
            MOVE CUS-IX TO WS-CUS-IX.
*
310-SCORE-CREDIT.
    EVALUATE TRUE
        WHEN TBL-CUS-CREDIT-SCORE (WS-CUS-IX) = 0
            MOVE 0  TO WS-SCORE-CREDIT
        WHEN TBL-CUS-CREDIT-SCORE (WS-CUS-IX) >= 750
            MOVE 40 TO WS-SCORE-CREDIT
        WHEN TBL-CUS-CREDIT-SCORE (WS-CUS-IX) >= 700
            MOVE 30 TO WS-SCORE-CREDIT
        WHEN TBL-CUS-CREDIT-SCORE (WS-CUS-IX) >= 650
            MOVE 20 TO WS-SCORE-CREDIT
        WHEN OTHER
            MOVE 10 TO WS-SCORE-CREDIT
    END-EVALUATE.
*
320-SCORE-INCOME.
    IF TBL-CUS-ANNUAL-INCOME (WS-CUS-IX) > 0
        COMPUTE WS-RATIO ROUNDED =
            APP-REQ-AMOUNT / TBL-CUS-ANNUAL-INCOME (WS-CUS-IX)
        EVALUATE TRUE
            WHEN WS-RATIO < 0.30
                MOVE 30 TO WS-SCORE-INCOME
            WHEN WS-RATIO < 0.40
                MOVE 20 TO WS-SCORE-INCOME
            WHEN WS-RATIO < 0.50
                MOVE 10 TO WS-SCORE-INCOME
            WHEN OTHER
                MOVE 0  TO WS-SCORE-INCOME
        END-EVALUATE
    ELSE
        MOVE 0 TO WS-SCORE-INCOME
    END-IF.
*
330-SCORE-EMPLOY.
    MOVE 0 TO WS-FOUND-CT.
    IF TBL-CUS-EMPLOY-STATUS (WS-CUS-IX) = SPACES
        MOVE 0 TO WS-SCORE-EMPLOY
    ELSE
        INSPECT TBL-CUS-EMPLOY-STATUS (WS-CUS-IX) TALLYING
            WS-FOUND-CT FOR ALL 'EMPLOYED'
        IF WS-FOUND-CT > 0
            MOVE 20 TO WS-SCORE-EMPLOY
        ELSE
            MOVE 0 TO WS-FOUND-CT
            INSPECT TBL-CUS-EMPLOY-STATUS (WS-CUS-IX) TALLYING
                WS-FOUND-CT FOR ALL 'SELF'
            IF WS-FOUND-CT > 0
                MOVE 15 TO WS-SCORE-EMPLOY
            ELSE
                MOVE 5 TO WS-SCORE-EMPLOY
            END-IF
        END-IF
    END-IF.
*
340-SCORE-HISTORY.
    IF TBL-CUS-ACCT-COUNT (WS-CUS-IX) > 0
        MOVE 10 TO WS-SCORE-HISTORY
    ELSE
        MOVE 0 TO WS-SCORE-HISTORY
    END-IF.
*
345-BUILD-NOTES.
    MOVE SPACES TO APP-NOTES.
    STRING 'CR=' DELIMITED BY SIZE
           WS-SCORE-CREDIT DELIMITED BY SIZE
           '/40 INC=' DELIMITED BY SIZE
           WS-SCORE-INCOME DELIMITED BY SIZE
           '/30 EMP=' DELIMITED BY SIZE
           WS-SCORE-EMPLOY DELIMITED BY SIZE
           '/20 HIST=' DELIMITED BY SIZE
           WS-SCORE-HISTORY DELIMITED BY SIZE
           '/10 TOTAL=' DELIMITED BY SIZE
           APP-SCORE DELIMITED BY SIZE
        INTO APP-NOTES.
*
350-BAND-APPROVAL.
    EVALUATE TRUE
        WHEN APP-SCORE >= 80
            MOVE APP-REQ-AMOUNT          TO APP-APPROVED-AMT
            MOVE 7.50                    TO APP-APPROVED-RATE
        WHEN APP-SCORE >= 60
            COMPUTE APP-APPROVED-AMT ROUNDED = APP-REQ-AMOUNT * 0.90
            MOVE 9.50                    TO APP-APPROVED-RATE
        WHEN APP-SCORE >= 40
            COMPUTE APP-APPROVED-AMT ROUNDED = APP-REQ-AMOUNT * 0.70
            MOVE 12.00                   TO APP-APPROVED-RATE
        WHEN OTHER
            MOVE 0                        TO APP-APPROVED-AMT
            MOVE 0                        TO APP-APPROVED-RATE
    END-EVALUATE.
*
900-END-RTN.
    DISPLAY 'GL3000 COMPLETE - READ ' WS-APPS-READ
        ' SCORED ' WS-APPS-SCORED UPON CRT AT 1801.
    CLOSE CUS-FILE APP-IN-FILE APP-OUT-FILE.
    STOP RUN.
