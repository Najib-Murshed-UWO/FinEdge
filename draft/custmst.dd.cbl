*-----------------------------------------------------------
* COPYBOOK CUSTMST   CUSTOMER MASTER RECORD (CUS-REC)
* SOURCE FOR LOAN SCORING (GL3000) AND ANALYTICS (GL7000).
* SEQUENTIAL, KEYED CUST-ID ASCENDING.
*-----------------------------------------------------------
* CHANGE LOG
* 89/03/11 RTW  ORIGINAL LAYOUT, BUREAU SCORE + INCOME FIELDS
* 90/09/05 RTW  ADDED CUS-ACCT-COUNT FOR CREDIT HISTORY FACTOR
* 94/05/17 GHB  ADDED CUS-EMPLOY-STATUS-R BREAKOUT
* 98/11/02 LMK  Y2K - NO DATE FIELDS ON THIS RECORD, N/A (CR4402)
*-----------------------------------------------------------
01  CUS-REC.
    05  CUS-ID                       PIC X(12).
    05  CUS-NAME                     PIC X(30).
    05  CUS-CREDIT-SCORE             PIC 9(4).
    05  CUS-EMPLOY-STATUS            PIC X(12).
    05  CUS-EMPLOY-STATUS-R REDEFINES CUS-EMPLOY-STATUS.
        10  CUS-EMPLOY-STATUS-8      PIC X(8).
        10  CUS-EMPLOY-STATUS-4      PIC X(4).
    05  CUS-ANNUAL-INCOME            PIC S9(13)V99 COMP-3.
    05  CUS-ACCT-COUNT               PIC 9(2).
* reserve - branch-of-record not yet fed from the teller system
    05  CUS-HOME-BRANCH              PIC X(4).
    05  FILLER                       PIC X(9).
