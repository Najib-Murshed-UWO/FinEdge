*-----------------------------------------------------------
* COPYBOOK EMISCHED   EMI AMORTIZATION SCHEDULE RECORD
* (EMI-REC).  ONE RECORD PER INSTALLMENT, 1..LN-TENURE.
* BUILT BY GL4000 AT DISBURSEMENT, MARKED PAID BY GL5000.
* KEYED LOAN + INSTALLMENT NO.
*-----------------------------------------------------------
* CHANGE LOG
* 92/01/06 GHB  ORIGINAL SCHEDULE LAYOUT, FLAT ONE-PER-RECORD
* 94/07/11 GHB  ADDED EMI-PAID-AMT SO PARTIAL POSTS CAN SHOW
*-----------------------------------------------------------
01  EMI-REC.
    05  EMI-LOAN-ID                  PIC X(12).
    05  EMI-INSTALL-NO               PIC 9(3).
    05  EMI-DUE-DATE                 PIC 9(8).
    05  EMI-DUE-DATE-R REDEFINES EMI-DUE-DATE.
        10  EMI-DUE-CCYY             PIC 9(4).
        10  EMI-DUE-MM               PIC 9(2).
        10  EMI-DUE-DD               PIC 9(2).
    05  EMI-PRINCIPAL                PIC S9(13)V99 COMP-3.
    05  EMI-INTEREST                 PIC S9(13)V99 COMP-3.
    05  EMI-TOTAL                    PIC S9(13)V99 COMP-3.
    05  EMI-PAID-AMT                 PIC S9(13)V99 COMP-3.
    05  EMI-IS-PAID                  PIC X(1).
    05  FILLER                       PIC X(15).
