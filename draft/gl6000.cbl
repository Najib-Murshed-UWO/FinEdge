IDENTIFICATION DIVISION.
PROGRAM-ID.  GL6000.
AUTHOR.      R T WALSH.
INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
DATE-WRITTEN. 07/10/1990.
DATE-COMPILED.
SECURITY.    FINEDGE INTERNAL USE ONLY.
*-----------------------------------------------------------
* GL6000 - BALANCE VALIDATION / RECONCILIATION.  THREE PASSES
* OVER THE DAY'S JOURNAL/LEDGER OUTPUT AGAINST THE DEPOSIT
* ACCOUNT MASTER AND THE CHART OF ACCOUNTS:
*   SECTION 1 - LISTS ANY JOURNAL WHOSE DEBIT/CREDIT TOTALS
*               DON'T MATCH (SHOULD NEVER HAPPEN - GL2000/
*               GL4000/GL5000 ALL CHECK BEFORE THEY WRITE).
*   SECTION 2 - RECOMPUTES EACH ACCOUNT'S BALANCE FROM ITS
*               LEDGER LEGS AND COMPARES IT TO THE MASTER.
*               A MISMATCH IS REPAIRED IN PLACE - THE MASTER
*               IS STAMPED WITH THE LEDGER-DERIVED BALANCE.
*   SECTION 3 - TRIAL BALANCE ACROSS THE ACTIVE CHART.
* ASSUMES THE JOURNAL/LEDGER FILES NAMED ON THIS JOB HAVE
* ALREADY BEEN JCL-CONCATENATED FROM WHATEVER POSTING STEPS
* RAN EARLIER IN THE DAY - THIS PROGRAM DOES NOT KNOW OR CARE
* WHICH OF GL2000/GL4000/GL5000 WROTE A GIVEN LEG.
*-----------------------------------------------------------
* CHANGE LOG
* 90/07/10 RTW  ORIGINAL - JOURNAL AUDIT AND TRIAL BALANCE ONLY
* 91/05/22 RTW  ADDED SECTION 2 ACCOUNT RECONCILIATION AGAINST
*               THE LEDGER - BALANCES HAD BEEN DRIFTING SILENTLY
* 92/02/18 GHB  RECONCILIATION NOW REPAIRS THE MASTER BALANCE
*               IN PLACE INSTEAD OF ONLY REPORTING THE DRIFT
* 98/12/15 LMK  Y2K - RUN DATE ON REPORT HEADER WIDENED TO
*               CCYYMMDD (CR4402)
* 00/09/25 PDK  CR5188 - TRIAL BALANCE CREDIT-NORMAL ROUTING
*               LEFT EXACTLY AS SPECIFIED BY THE AUDIT DEPT -
*               DO NOT "SIMPLIFY" THE ASSET/EXPENSE VS LIABILITY/
*               EQUITY/REVENUE SIGN HANDLING, SEE THE RULES BINDER
*-----------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT GLA-IN-FILE   ASSIGN TO DYNAMIC GLA-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT ACM-IN-FILE   ASSIGN TO DYNAMIC ACM-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT ACM-OUT-FILE  ASSIGN TO DYNAMIC ACM-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT JRN-IN-FILE   ASSIGN TO DYNAMIC JRN-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT LDG-IN-FILE   ASSIGN TO DYNAMIC LDG-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT PRT-FILE      ASSIGN TO DYNAMIC PRT-PATH
           ORGANIZATION LINE SEQUENTIAL.
*
DATA DIVISION.
*
FILE SECTION.
*
FD  GLA-IN-FILE
    RECORD CONTAINS 45 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS GLA-IN-REC.
01  GLA-IN-REC                       PIC X(45).
*
FD  ACM-IN-FILE
    RECORD CONTAINS 120 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS ACM-IN-REC.
01  ACM-IN-REC                       PIC X(120).
*
FD  ACM-OUT-FILE
    RECORD CONTAINS 120 CHARACTERS
    DATA RECORD IS ACM-OUT-REC.
01  ACM-OUT-REC                      PIC X(120).
*
FD  JRN-IN-FILE
    RECORD CONTAINS 174 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS JRN-IN-REC.
01  JRN-IN-REC                       PIC X(174).
*
FD  LDG-IN-FILE
    RECORD CONTAINS 112 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS LDG-IN-REC.
01  LDG-IN-REC                       PIC X(112).
*
FD  PRT-FILE
    RECORD CONTAINS 132 CHARACTERS
    DATA RECORD IS PRT-LINE.
01  PRT-LINE                         PIC X(132).
*
WORKING-STORAGE SECTION.
*
    COPY '/users/devel/mblps/glchart.dd.cbl'.
    COPY '/users/devel/mblps/acctmst.dd.cbl'.
    COPY '/users/devel/mblps/journal.dd.cbl'.
    COPY '/users/devel/mblps/ledger.dd.cbl'.
    COPY '/users/devel/mblps/recrpt.dd.cbl'.
*
01  GLA-TABLE-AREA.
    05  GLA-TBL-CT                  PIC 9(4) COMP VALUE 0.
    05  GLA-TBL OCCURS 50 TIMES
            ASCENDING KEY IS TBL-GLA-CODE
            INDEXED BY GLA-IX.
        COPY '/users/devel/mblps/glchart.dd.cbl'
             REPLACING LEADING ==GLA-== BY ==TBL-GLA-==.
    05  FILLER                      PIC X(10).
*
01  GLA-LEDGER-BAL-AREA.
    05  GLA-LDG-BAL OCCURS 50 TIMES PIC S9(13)V99 COMP-3.
*
01  ACM-TABLE-AREA.
    05  ACM-TBL-CT                  PIC 9(4) COMP VALUE 0.
    05  ACM-TBL OCCURS 2000 TIMES
            ASCENDING KEY IS TBL-ACM-ID
            INDEXED BY ACM-IX.
        COPY '/users/devel/mblps/acctmst.dd.cbl'
             REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
    05  FILLER                      PIC X(10).
*
01  ACM-LEDGER-BAL-AREA.
    05  ACM-LDG-BAL OCCURS 2000 TIMES PIC S9(13)V99 COMP-3.
*
01  VARIABLES.
    05  WS-JOB                      PIC X(7).
    05  WS-COMMAND-LINE             PIC X(100).
    05  WS-TODAY                    PIC 9(8).
    05  WS-TODAY-R REDEFINES WS-TODAY.
        10  WS-TODAY-CCYY           PIC 9(4).
        10  WS-TODAY-MM              PIC 9(2).
        10  WS-TODAY-DD              PIC 9(2).
    05  GLA-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  GLA-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.gla'.
    05  ACM-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  ACM-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.aco'.
    05  ACM-OUT-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  ACM-OUT-NAME            PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.acx'.
    05  JRN-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  JRN-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.jrn'.
    05  LDG-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  LDG-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.ldg'.
    05  PRT-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  PRT-NAME                PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.prt'.
    05  GLA-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  ACM-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  JRN-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  LDG-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  WS-JRN-READ                 PIC 9(7) COMP VALUE 0.
    05  WS-JRN-UNBAL                PIC 9(7) COMP VALUE 0.
    05  WS-LDG-READ                 PIC 9(7) COMP VALUE 0.
    05  WS-ACCT-READ                PIC 9(7) COMP VALUE 0.
    05  WS-ACCT-DISCR               PIC 9(7) COMP VALUE 0.
    05  WS-LEG-NET                  PIC S9(13)V99 COMP-3.
    05  WS-LEDGER-BAL               PIC S9(13)V99 COMP-3.
    05  WS-DIFFERENCE               PIC S9(13)V99 COMP-3.
    05  WS-TOTAL-DEBITS             PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-TOTAL-CREDITS            PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-TB-DIFF                  PIC S9(13)V99 COMP-3.
    05  WS-SEC1-VALID               PIC X(1) VALUE 'Y'.
    05  WS-SEC2-VALID               PIC X(1) VALUE 'Y'.
    05  WS-SEC3-VALID               PIC X(1) VALUE 'Y'.
    05  FILLER                      PIC X(10).
*
01  PRT-HEADER-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(40) VALUE
        'FINEDGE BALANCE RECONCILIATION REPORT'.
    05  FILLER                      PIC X(10) VALUE ' RUN DATE='.
    05  PH-RUN-DATE                 PIC 9(8).
    05  FILLER                      PIC X(73) VALUE SPACES.
*
01  PRT-SEC1-HEAD-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(40) VALUE
        'SECTION 1 - UNBALANCED JOURNALS'.
    05  FILLER                      PIC X(91) VALUE SPACES.
*
01  PRT-SEC1-FOOTER-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(16) VALUE 'JOURNALS READ  ='.
    05  PF1-READ                    PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(4)  VALUE SPACES.
    05  FILLER                      PIC X(14) VALUE 'UNBALANCED   ='.
    05  PF1-UNBAL                   PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(4)  VALUE SPACES.
    05  FILLER                      PIC X(8)  VALUE 'VALID  ='.
    05  PF1-VALID                   PIC X(1).
    05  FILLER                      PIC X(70) VALUE SPACES.
*
01  PRT-SEC2-HEAD-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(40) VALUE
        'SECTION 2 - ACCOUNT RECONCILIATION'.
    05  FILLER                      PIC X(91) VALUE SPACES.
*
01  PRT-SEC2-FOOTER-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(16) VALUE 'ACCOUNTS READ  ='.
    05  PF2-ACCTS                   PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(4)  VALUE SPACES.
    05  FILLER                      PIC X(14) VALUE 'DISCREPANCIES='.
    05  PF2-DISCR                   PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(4)  VALUE SPACES.
    05  FILLER                      PIC X(8)  VALUE 'VALID  ='.
    05  PF2-VALID                   PIC X(1).
    05  FILLER                      PIC X(70) VALUE SPACES.
*
01  PRT-SEC3-HEAD-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(40) VALUE
        'SECTION 3 - TRIAL BALANCE'.
    05  FILLER                      PIC X(91) VALUE SPACES.
*
01  PRT-SEC3-FOOTER-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(13) VALUE 'TOT DEBITS  ='.
    05  PF3-DEBITS                  PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(3)  VALUE SPACES.
    05  FILLER                      PIC X(13) VALUE 'TOT CREDITS ='.
    05  PF3-CREDITS                 PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(3)  VALUE SPACES.
    05  FILLER                      PIC X(11) VALUE 'DIFFERENCE='.
    05  PF3-DIFF                    PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(3)  VALUE SPACES.
    05  FILLER                      PIC X(8)  VALUE 'VALID  ='.
    05  PF3-VALID                   PIC X(1).
    05  FILLER                      PIC X(31) VALUE SPACES.
*
PROCEDURE DIVISION.
*
000-MAIN-LINE.
    PERFORM 010-INITIALIZE.
    PERFORM 050-LOAD-GL-CHART THRU 050-LOAD-GL-CHART-EXIT
        UNTIL GLA-EOF-SW = 1.
    PERFORM 060-LOAD-ACCOUNT-MASTER THRU 060-LOAD-ACCOUNT-MASTER-EXIT
        UNTIL ACM-EOF-SW = 1.
    PERFORM 100-JOURNAL-AUDIT THRU 100-JOURNAL-AUDIT-EXIT
        UNTIL JRN-EOF-SW = 1.
    PERFORM 190-PRINT-SEC1-FOOTER.
    PERFORM 150-LOAD-LEDGER-TOTALS THRU 150-LOAD-LEDGER-TOTALS-EXIT
        UNTIL LDG-EOF-SW = 1.
    WRITE PRT-LINE FROM PRT-SEC2-HEAD-LINE.
    MOVE 1 TO ACM-IX.
    PERFORM 200-RECONCILE-ACCOUNT THRU 200-RECONCILE-ACCOUNT-EXIT
        UNTIL ACM-IX > ACM-TBL-CT.
    PERFORM 290-PRINT-SEC2-FOOTER.
    WRITE PRT-LINE FROM PRT-SEC3-HEAD-LINE.
    MOVE 1 TO GLA-IX.
    PERFORM 300-PRINT-TRIAL-LINE THRU 300-PRINT-TRIAL-LINE-EXIT
        UNTIL GLA-IX > GLA-TBL-CT.
    PERFORM 390-PRINT-SEC3-FOOTER.
    MOVE 1 TO ACM-IX.
    PERFORM 800-REWRITE-ACCOUNT-MASTER THRU 800-REWRITE-ACCOUNT-MASTER-EXIT
        UNTIL ACM-IX > ACM-TBL-CT.
    PERFORM 900-END-RTN.
*
010-INITIALIZE.
    DISPLAY SPACES UPON CRT.
    ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
    UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
        INTO WS-JOB WS-TODAY.
    IF WS-JOB = SPACES OR WS-TODAY = 0
        DISPLAY '!!!! ENTER JOB NAME AND RUN DATE (CCYYMMDD) !!!!'
            UPON CRT AT 1401
        STOP RUN.
    MOVE WS-JOB TO GLA-IN-NAME ACM-IN-NAME ACM-OUT-NAME
        JRN-IN-NAME LDG-IN-NAME PRT-NAME.
    DISPLAY '* * * * * B E G I N   G L 6 0 0 0'
        UPON CRT AT 1401.
    OPEN INPUT  GLA-IN-FILE ACM-IN-FILE JRN-IN-FILE LDG-IN-FILE.
    OPEN OUTPUT ACM-OUT-FILE PRT-FILE.
    MOVE WS-TODAY TO PH-RUN-DATE.
    WRITE PRT-LINE FROM PRT-HEADER-LINE.
    WRITE PRT-LINE FROM PRT-SEC1-HEAD-LINE.
    READ GLA-IN-FILE AT END MOVE 1 TO GLA-EOF-SW.
    READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
    READ JRN-IN-FILE AT END MOVE 1 TO JRN-EOF-SW.
    READ LDG-IN-FILE AT END MOVE 1 TO LDG-EOF-SW.
*
050-LOAD-GL-CHART.
    MOVE GLA-IN-REC TO GLA-REC.
    ADD 1 TO GLA-TBL-CT.
    MOVE GLA-CODE      TO TBL-GLA-CODE (GLA-TBL-CT).
    MOVE GLA-NAME      TO TBL-GLA-NAME (GLA-TBL-CT).
    MOVE GLA-CATEGORY  TO TBL-GLA-CATEGORY (GLA-TBL-CT).
    MOVE GLA-ACTIVE    TO TBL-GLA-ACTIVE (GLA-TBL-CT).
    MOVE 0 TO GLA-LDG-BAL (GLA-TBL-CT).
    READ GLA-IN-FILE AT END MOVE 1 TO GLA-EOF-SW.
050-LOAD-GL-CHART-EXIT.
    EXIT.
*
060-LOAD-ACCOUNT-MASTER.
    MOVE ACM-IN-REC TO ACM-REC.
    ADD 1 TO ACM-TBL-CT.
    MOVE ACM-ID       TO TBL-ACM-ID (ACM-TBL-CT).
    MOVE ACM-CUST-ID  TO TBL-ACM-CUST-ID (ACM-TBL-CT).
    MOVE ACM-NUMBER   TO TBL-ACM-NUMBER (ACM-TBL-CT).
    MOVE ACM-TYPE     TO TBL-ACM-TYPE (ACM-TBL-CT).
    MOVE ACM-BALANCE  TO TBL-ACM-BALANCE (ACM-TBL-CT).
    MOVE ACM-STATUS   TO TBL-ACM-STATUS (ACM-TBL-CT).
    MOVE 0 TO ACM-LDG-BAL (ACM-TBL-CT).
    READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
060-LOAD-ACCOUNT-MASTER-EXIT.
    EXIT.
*
100-JOURNAL-AUDIT.
    MOVE JRN-IN-REC TO JRN-REC.
    ADD 1 TO WS-JRN-READ.
    IF JRN-TOTAL-DEBIT NOT = JRN-TOTAL-CREDIT
        MOVE JRN-ID           TO RPT-JRN-ID
        MOVE JRN-TOTAL-DEBIT  TO RPT-JRN-DEBIT
        MOVE JRN-TOTAL-CREDIT TO RPT-JRN-CREDIT
        WRITE PRT-LINE FROM RPT-JRN-LINE
        ADD 1 TO WS-JRN-UNBAL
    END-IF.
    READ JRN-IN-FILE AT END MOVE 1 TO JRN-EOF-SW.
100-JOURNAL-AUDIT-EXIT.
    EXIT.
*
190-PRINT-SEC1-FOOTER.
    IF WS-JRN-UNBAL = 0
        MOVE 'Y' TO WS-SEC1-VALID
    ELSE
        MOVE 'N' TO WS-SEC1-VALID
    END-IF.
    MOVE WS-JRN-READ   TO PF1-READ.
    MOVE WS-JRN-UNBAL  TO PF1-UNBAL.
    MOVE WS-SEC1-VALID TO PF1-VALID.
    WRITE PRT-LINE FROM PRT-SEC1-FOOTER-LINE.
*
150-LOAD-LEDGER-TOTALS.
    MOVE LDG-IN-REC TO LDG-REC.
    ADD 1 TO WS-LDG-READ.
    COMPUTE WS-LEG-NET = LDG-DEBIT - LDG-CREDIT.
    SET ACM-IX TO 1.
    SEARCH ALL ACM-TBL
        AT END CONTINUE
        WHEN TBL-ACM-ID (ACM-IX) = LDG-ACCT-ID
            ADD WS-LEG-NET TO ACM-LDG-BAL (ACM-IX).
    SET GLA-IX TO 1.
    SEARCH ALL GLA-TBL
        AT END CONTINUE
        WHEN TBL-GLA-CODE (GLA-IX) = LDG-GL-CODE
            ADD WS-LEG-NET TO GLA-LDG-BAL (GLA-IX).
    READ LDG-IN-FILE AT END MOVE 1 TO LDG-EOF-SW.
150-LOAD-LEDGER-TOTALS-EXIT.
    EXIT.
*
200-RECONCILE-ACCOUNT.
    ADD 1 TO WS-ACCT-READ.
    MOVE ACM-LDG-BAL (ACM-IX) TO WS-LEDGER-BAL.
    IF WS-LEDGER-BAL NOT = TBL-ACM-BALANCE (ACM-IX)
        COMPUTE WS-DIFFERENCE =
            TBL-ACM-BALANCE (ACM-IX) - WS-LEDGER-BAL
        MOVE TBL-ACM-NUMBER (ACM-IX) TO RPT-ACCT-NUMBER
        MOVE TBL-ACM-BALANCE (ACM-IX) TO RPT-MASTER-BALANCE
        MOVE WS-LEDGER-BAL            TO RPT-LEDGER-BALANCE
        MOVE WS-DIFFERENCE            TO RPT-DIFFERENCE
        WRITE PRT-LINE FROM RPT-ACCT-LINE
        ADD 1 TO WS-ACCT-DISCR
        MOVE WS-LEDGER-BAL TO TBL-ACM-BALANCE (ACM-IX)
    END-IF.
    SET ACM-IX UP BY 1.
200-RECONCILE-ACCOUNT-EXIT.
    EXIT.
*
290-PRINT-SEC2-FOOTER.
    IF WS-ACCT-DISCR = 0
        MOVE 'Y' TO WS-SEC2-VALID
    ELSE
        MOVE 'N' TO WS-SEC2-VALID
    END-IF.
    MOVE WS-ACCT-READ  TO PF2-ACCTS.
    MOVE WS-ACCT-DISCR TO PF2-DISCR.
    MOVE WS-SEC2-VALID TO PF2-VALID.
    WRITE PRT-LINE FROM PRT-SEC2-FOOTER-LINE.
*
300-PRINT-TRIAL-LINE.
    IF TBL-GLA-ACTIVE (GLA-IX) = 'Y'
        MOVE TBL-GLA-CODE (GLA-IX)     TO RPT-GL-CODE
        MOVE TBL-GLA-NAME (GLA-IX)     TO RPT-GL-NAME
        MOVE TBL-GLA-CATEGORY (GLA-IX) TO RPT-GL-CATEGORY
        MOVE GLA-LDG-BAL (GLA-IX)      TO RPT-GL-BALANCE
        WRITE PRT-LINE FROM RPT-TRIAL-LINE
        PERFORM 310-ROUTE-TRIAL-BALANCE
    END-IF.
    SET GLA-IX UP BY 1.
300-PRINT-TRIAL-LINE-EXIT.
    EXIT.
*
310-ROUTE-TRIAL-BALANCE.
    EVALUATE TBL-GLA-CATEGORY (GLA-IX)
        WHEN 'ASSET'
        WHEN 'EXPENSE'
            IF GLA-LDG-BAL (GLA-IX) > 0
                ADD GLA-LDG-BAL (GLA-IX) TO WS-TOTAL-DEBITS
            ELSE
                COMPUTE WS-TOTAL-CREDITS =
                    WS-TOTAL-CREDITS - GLA-LDG-BAL (GLA-IX)
            END-IF
        WHEN OTHER
            IF GLA-LDG-BAL (GLA-IX) > 0
                ADD GLA-LDG-BAL (GLA-IX) TO WS-TOTAL-CREDITS
            ELSE
                COMPUTE WS-TOTAL-DEBITS =
                    WS-TOTAL-DEBITS - GLA-LDG-BAL (GLA-IX)
            END-IF
    END-EVALUATE.
*
390-PRINT-SEC3-FOOTER.
    COMPUTE WS-TB-DIFF = WS-TOTAL-DEBITS - WS-TOTAL-CREDITS.
    IF WS-TOTAL-DEBITS = WS-TOTAL-CREDITS
        MOVE 'Y' TO WS-SEC3-VALID
    ELSE
        MOVE 'N' TO WS-SEC3-VALID
    END-IF.
    MOVE WS-TOTAL-DEBITS  TO PF3-DEBITS.
    MOVE WS-TOTAL-CREDITS TO PF3-CREDITS.
    MOVE WS-TB-DIFF       TO PF3-DIFF.
    MOVE WS-SEC3-VALID    TO PF3-VALID.
    WRITE PRT-LINE FROM PRT-SEC3-FOOTER-LINE.
*
800-REWRITE-ACCOUNT-MASTER.
    MOVE TBL-ACM-ID (ACM-IX)       TO ACM-ID.
    MOVE TBL-ACM-CUST-ID (ACM-IX)  TO ACM-CUST-ID.
    MOVE TBL-ACM-NUMBER (ACM-IX)   TO ACM-NUMBER.
    MOVE TBL-ACM-TYPE (ACM-IX)     TO ACM-TYPE.
    MOVE TBL-ACM-BALANCE (ACM-IX)  TO ACM-BALANCE.
    MOVE TBL-ACM-STATUS (ACM-IX)   TO ACM-STATUS.
    MOVE SPACES TO ACM-OUT-REC.
    MOVE ACM-REC TO ACM-OUT-REC.
    WRITE ACM-OUT-REC.
    SET ACM-IX UP BY 1.
800-REWRITE-ACCOUNT-MASTER-EXIT.
    EXIT.
*
900-END-RTN.
    DISPLAY 'GL6000 COMPLETE - JOURNALS ' WS-JRN-READ
        ' LEDGER LEGS ' WS-LDG-READ ' ACCOUNTS ' WS-ACCT-READ
        ' DISCREPANCIES ' WS-ACCT-DISCR UPON CRT AT 1801.
    CLOSE GLA-IN-FILE ACM-IN-FILE ACM-OUT-FILE JRN-IN-FILE
        LDG-IN-FILE PRT-FILE.
    STOP RUN.
