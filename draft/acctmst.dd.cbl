*THIS IS THE CURRENT DEPOSIT ACCOUNT MASTER LAYOUT - GL SYSTEM
*THIS IS THE CURRENT DEPOSIT ACCOUNT MASTER LAYOUT - GL SYSTEM
*THIS IS THE CURRENT DEPOSIT ACCOUNT MASTER LAYOUT - GL SYSTEM
*-----------------------------------------------------------
* COPYBOOK ACCTMST   DEPOSIT ACCOUNT MASTER RECORD (ACM-REC)
* USED BY GL2000 (TRANSACTION POSTING), GL4000 (LOAN
* DISBURSEMENT), GL6000 (RECONCILIATION) AND GL7000
* (ANALYTICS).  KEYED BY ACM-ID, ASCENDING SEQUENTIAL.
*-----------------------------------------------------------
* CHANGE LOG
* 89/04/02 RTW  NEW ACCOUNT MASTER LAID OUT PER DEPOSIT SYS
* 89/11/20 RTW  ADDED ACM-NUMBER-R BANK/BRANCH/SEQ BREAKOUT
* 91/02/14 GHB  ADDED HOLD-AMT, OD-LIMIT RESERVE FIELDS
* 93/07/08 GHB  ADDED LAST-STMT-DATE GROUP
* 98/10/30 LMK  Y2K - CENTURY WINDOW ON ALL YY FIELDS (CR4402)
* 99/01/19 LMK  Y2K FOLLOWUP - STMT DATE CENTURY FIX (CR4402)
* 01/06/11 PDK  ADDED ACM-FROZEN-RSN FOR FROZEN ACCT TRACKING
*-----------------------------------------------------------
01  ACM-REC.
    05  ACM-ID                       PIC X(12).
    05  ACM-CUST-ID                  PIC X(12).
    05  ACM-NUMBER                   PIC X(16).
    05  ACM-NUMBER-R REDEFINES ACM-NUMBER.
        10  ACM-NUMBER-BANK          PIC X(4).
        10  ACM-NUMBER-BR            PIC X(4).
        10  ACM-NUMBER-SEQ           PIC X(8).
    05  ACM-TYPE                     PIC X(8).
    05  ACM-BALANCE                  PIC S9(13)V99 COMP-3.
    05  ACM-STATUS                   PIC X(8).
* reserve fields - not wired into GL2000/GL4000/GL6000/GL7000
* yet, held over from the deposit-hold design spike (GHB 91)
    05  ACM-HOLD-AMT                 PIC S9(13)V99 COMP-3.
    05  ACM-OD-LIMIT                 PIC S9(9)V99  COMP-3.
    05  ACM-OPEN-DATE.
        10  ACM-OPEN-YY              PIC S9(3) COMP-3.
        10  ACM-OPEN-MM              PIC 9(2).
        10  ACM-OPEN-DD              PIC 9(2).
    05  ACM-LAST-ACTIVITY-DATE.
        10  ACM-LAST-ACT-YY          PIC S9(3) COMP-3.
        10  ACM-LAST-ACT-MM          PIC 9(2).
        10  ACM-LAST-ACT-DD          PIC 9(2).
    05  ACM-LAST-STMT-DATE.
        10  ACM-LAST-STMT-YY         PIC S9(3) COMP-3.
        10  ACM-LAST-STMT-MM         PIC 9(2).
        10  ACM-LAST-STMT-DD         PIC 9(2).
    05  ACM-LAST-STMT-DATE-R REDEFINES ACM-LAST-STMT-DATE
                                      PIC X(6).
    05  ACM-FROZEN-RSN               PIC X(4).
    05  FILLER                       PIC X(20).
