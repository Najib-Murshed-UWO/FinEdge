*-----------------------------------------------------------
* COPYBOOK RECRPT   RECONCILIATION REPORT PRINT-LINE AREAS
* USED BY GL6000 FOR THE 132-COL RECONCILIATION REPORT -
* UNBALANCED-JOURNAL LINES, ACCOUNT-DISCREPANCY LINES AND
* TRIAL-BALANCE LINES.  NOT A MASTER RECORD - WORKING STORAGE
* ONLY, ONE 01-LEVEL PER REPORT SECTION.
*-----------------------------------------------------------
* CHANGE LOG
* 91/09/23 GHB  ORIGINAL 3-SECTION RECON REPORT LAYOUT
* 93/03/02 GHB  ADDED TRIAL BALANCE SECTION LINE
*-----------------------------------------------------------
01  RPT-JRN-LINE.
    05  RPT-JRN-ID                   PIC X(12).
    05  FILLER                       PIC X(3).
    05  RPT-JRN-DEBIT                PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                       PIC X(3).
    05  RPT-JRN-CREDIT               PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                       PIC X(84).
01  RPT-ACCT-LINE.
    05  RPT-ACCT-NUMBER               PIC X(16).
    05  FILLER                        PIC X(3).
    05  RPT-MASTER-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                        PIC X(3).
    05  RPT-LEDGER-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                        PIC X(3).
    05  RPT-DIFFERENCE                PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                        PIC X(62).
01  RPT-TRIAL-LINE.
    05  RPT-GL-CODE                  PIC X(4).
    05  FILLER                       PIC X(3).
    05  RPT-GL-NAME                  PIC X(30).
    05  FILLER                       PIC X(3).
    05  RPT-GL-CATEGORY              PIC X(9).
    05  FILLER                       PIC X(3).
    05  RPT-GL-BALANCE               PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                       PIC X(65).
