IDENTIFICATION DIVISION.
PROGRAM-ID.  GL1000.
AUTHOR.      R T WALSH.
INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
DATE-WRITTEN. 03/12/1990.
DATE-COMPILED.
SECURITY.    FINEDGE INTERNAL USE ONLY.
*-----------------------------------------------------------
* GL1000 - CHART OF ACCOUNTS INITIALIZER.  RUN ONCE AT
* SYSTEM SET-UP (AND SAFE TO RUN AGAIN ANY TIME) TO SEED THE
* 14 FIXED GENERAL LEDGER ACCOUNTS THE POSTING PROGRAMS
* ASSUME EXIST.  IF THE GL MASTER ALREADY HAS RECORDS ON IT
* THIS PROGRAM DOES NOTHING AND RETURNS - IT NEVER OVERLAYS
* AN EXISTING CHART.
*-----------------------------------------------------------
* CHANGE LOG
* 90/03/12 RTW  ORIGINAL - SEEDS THE 14-ACCOUNT FIXED CHART
* 91/07/19 GHB  ADDED THE EMPTY-FILE CHECK (PRIOR VERSION
*               RE-SEEDED EVERY RUN AND DOUBLED THE CHART)
* 98/10/30 LMK  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,
*               NO CHANGE REQUIRED (CR4402)
* 99/04/05 PDK  CR4780 - DISPLAY NOW SHOWS WHICH BRANCH (SEED
*               OR SKIP) WAS TAKEN FOR THE OPERATOR LOG
*-----------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT GLA-CHK-FILE  ASSIGN TO DYNAMIC GLA-CHK-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT GLA-OUT-FILE  ASSIGN TO DYNAMIC GLA-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
*
DATA DIVISION.
*
FILE SECTION.
*
FD  GLA-CHK-FILE
    RECORD CONTAINS 45 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS GLA-CHK-REC.
01  GLA-CHK-REC                      PIC X(45).
*
FD  GLA-OUT-FILE
    RECORD CONTAINS 45 CHARACTERS
    DATA RECORD IS GLA-OUT-REC.
01  GLA-OUT-REC                      PIC X(45).
*
WORKING-STORAGE SECTION.
*
    COPY '/users/devel/mblps/glchart.dd.cbl'.
*
01  VARIABLES.
    05  WS-JOB                       PIC X(7).
    05  WS-COMMAND-LINE              PIC X(100).
    05  GLA-CHK-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  GLA-CHK-NAME             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.gla'.
    05  GLA-CHK-PATH-R REDEFINES GLA-CHK-PATH
                                      PIC X(25).
    05  GLA-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  GLA-OUT-NAME             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.gla'.
    05  GLA-OUT-PATH-R REDEFINES GLA-OUT-PATH
                                      PIC X(25).
    05  GLA-CHK-EOF-SW               PIC 9(1) COMP VALUE 0.
    05  WS-CHART-EMPTY-SW            PIC 9(1) COMP VALUE 1.
    05  WS-SEED-IX                   PIC 9(2) COMP VALUE 0.
    05  FILLER                       PIC X(10).
*
01  CHART-OF-ACCTS-TABLE.
    05  COA-ENTRY OCCURS 14 TIMES.
        10  COA-CODE                 PIC X(4).
        10  COA-NAME                 PIC X(30).
        10  COA-CATEGORY             PIC X(9).
    05  FILLER                       PIC X(10).
*
PROCEDURE DIVISION.
*
000-MAIN-LINE.
    PERFORM 010-INITIALIZE.
    PERFORM 020-BUILD-CHART-TABLE.
    PERFORM 100-CHECK-CHART-EMPTY.
    IF WS-CHART-EMPTY-SW = 1
        DISPLAY 'GL1000 - CHART IS EMPTY, SEEDING 14 ACCOUNTS'
            UPON CRT AT 1401
        PERFORM 200-SEED-CHART THRU 200-SEED-CHART-EXIT
            VARYING WS-SEED-IX FROM 1 BY 1
            UNTIL WS-SEED-IX > 14
    ELSE
        DISPLAY 'GL1000 - CHART ALREADY SEEDED, NOTHING TO DO'
            UPON CRT AT 1401
    END-IF.
    PERFORM 900-END-RTN.
*
010-INITIALIZE.
    DISPLAY SPACES UPON CRT.
    ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
    UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE INTO WS-JOB.
    IF WS-JOB = SPACES
        DISPLAY '!!!! ENTER JOB NAME ON COMMAND LINE !!!!'
            UPON CRT AT 1401
        STOP RUN.
    MOVE WS-JOB TO GLA-CHK-NAME GLA-OUT-NAME.
    DISPLAY '* * * * * B E G I N   G L 1 0 0 0'
        UPON CRT AT 1401.
*
020-BUILD-CHART-TABLE.
    MOVE '1000' TO COA-CODE (1).
    MOVE 'CASH AND CASH EQUIVALENTS'     TO COA-NAME (1).
    MOVE 'ASSET'                        TO COA-CATEGORY (1).
    MOVE '1100' TO COA-CODE (2).
    MOVE 'CUSTOMER DEPOSITS - ASSET'     TO COA-NAME (2).
    MOVE 'ASSET'                        TO COA-CATEGORY (2).
    MOVE '1200' TO COA-CODE (3).
    MOVE 'LOANS RECEIVABLE'              TO COA-NAME (3).
    MOVE 'ASSET'                        TO COA-CATEGORY (3).
    MOVE '2000' TO COA-CODE (4).
    MOVE 'CUSTOMER DEPOSITS - LIABILITY' TO COA-NAME (4).
    MOVE 'LIABILITY'                    TO COA-CATEGORY (4).
    MOVE '2100' TO COA-CODE (5).
    MOVE 'INTEREST PAYABLE'              TO COA-NAME (5).
    MOVE 'LIABILITY'                    TO COA-CATEGORY (5).
    MOVE '2200' TO COA-CODE (6).
    MOVE 'LOAN DISBURSEMENTS PAYABLE'    TO COA-NAME (6).
    MOVE 'LIABILITY'                    TO COA-CATEGORY (6).
    MOVE '3000' TO COA-CODE (7).
    MOVE 'BANK CAPITAL'                  TO COA-NAME (7).
    MOVE 'EQUITY'                       TO COA-CATEGORY (7).
    MOVE '3100' TO COA-CODE (8).
    MOVE 'RETAINED EARNINGS'             TO COA-NAME (8).
    MOVE 'EQUITY'                       TO COA-CATEGORY (8).
    MOVE '4000' TO COA-CODE (9).
    MOVE 'INTEREST INCOME'               TO COA-NAME (9).
    MOVE 'REVENUE'                      TO COA-CATEGORY (9).
    MOVE '4100' TO COA-CODE (10).
    MOVE 'SERVICE FEES'                  TO COA-NAME (10).
    MOVE 'REVENUE'                      TO COA-CATEGORY (10).
    MOVE '4200' TO COA-CODE (11).
    MOVE 'LOAN PROCESSING FEES'          TO COA-NAME (11).
    MOVE 'REVENUE'                      TO COA-CATEGORY (11).
    MOVE '5000' TO COA-CODE (12).
    MOVE 'INTEREST EXPENSE'              TO COA-NAME (12).
    MOVE 'EXPENSE'                      TO COA-CATEGORY (12).
    MOVE '5100' TO COA-CODE (13).
    MOVE 'OPERATING EXPENSES'            TO COA-NAME (13).
    MOVE 'EXPENSE'                      TO COA-CATEGORY (13).
    MOVE '5200' TO COA-CODE (14).
    MOVE 'LOAN LOSS PROVISION'           TO COA-NAME (14).
    MOVE 'EXPENSE'                      TO COA-CATEGORY (14).
*
100-CHECK-CHART-EMPTY.
    OPEN INPUT GLA-CHK-FILE.
    READ GLA-CHK-FILE AT END MOVE 1 TO GLA-CHK-EOF-SW.
    IF GLA-CHK-EOF-SW = 0
        MOVE 0 TO WS-CHART-EMPTY-SW
    END-IF.
    CLOSE GLA-CHK-FILE.
*
200-SEED-CHART.
    MOVE COA-CODE (WS-SEED-IX)      TO GLA-CODE.
    MOVE COA-NAME (WS-SEED-IX)      TO GLA-NAME.
    MOVE COA-CATEGORY (WS-SEED-IX)  TO GLA-CATEGORY.
    MOVE 'Y'                         TO GLA-ACTIVE.
    MOVE SPACES TO GLA-OUT-REC.
    MOVE GLA-REC TO GLA-OUT-REC.
    IF WS-SEED-IX = 1
        OPEN OUTPUT GLA-OUT-FILE
    END-IF.
    WRITE GLA-OUT-REC.
    IF WS-SEED-IX = 14
        CLOSE GLA-OUT-FILE
    END-IF.
200-SEED-CHART-EXIT.
    EXIT.
*
900-END-RTN.
    DISPLAY 'GL1000 COMPLETE' UPON CRT AT 1801.
    STOP RUN.
