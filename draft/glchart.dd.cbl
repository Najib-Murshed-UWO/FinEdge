*-----------------------------------------------------------
* COPYBOOK GLCHART   CHART-OF-ACCOUNTS RECORD (GLA-REC)
* SEEDED ONCE BY GL1000.  READ BY GL6000, WHICH LOADS IT AS
* AN IN-MEMORY TABLE (SORTED GL-CODE, SEARCH ALL) FOR THE
* TRIAL BALANCE NAME/CATEGORY LOOKUP - POSTING PROGRAMS
* (GL2000/GL4000/GL5000) REFERENCE THE FIXED GL CODES
* DIRECTLY AND DO NOT NEED THE CHART AT RUN TIME.
*-----------------------------------------------------------
* CHANGE LOG
* 89/05/01 RTW  ORIGINAL CHART-OF-ACCOUNTS LAYOUT
* 96/03/22 GHB  ADDED GLA-CATEGORY-R SINGLE-CHAR BREAKOUT
*-----------------------------------------------------------
01  GLA-REC.
    05  GLA-CODE                     PIC X(4).
    05  GLA-NAME                     PIC X(30).
    05  GLA-CATEGORY                 PIC X(9).
    05  GLA-CATEGORY-R REDEFINES GLA-CATEGORY.
        10  GLA-CATEGORY-1           PIC X(1).
        10  FILLER                   PIC X(8).
    05  GLA-ACTIVE                   PIC X(1).
    05  FILLER                       PIC X(1).
