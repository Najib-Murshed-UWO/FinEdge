IDENTIFICATION DIVISION.
PROGRAM-ID.  GL4000.
AUTHOR.      G H BOWERS.
INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
DATE-WRITTEN. 03/04/1992.
DATE-COMPILED.
SECURITY.    FINEDGE INTERNAL USE ONLY.
*-----------------------------------------------------------
* GL4000 - LOAN APPROVAL / DISBURSEMENT.  ADVANCES EACH
* SUBMITTED OR UNDER-REVIEW APPLICATION ONE STEP.  THERE IS
* NO LOAN-OFFICER TERMINAL FEEDING THIS RUN (THAT STAYED ON
* THE ON-LINE SIDE) SO THE STEP DECISION IS DRIVEN OFF THE
* GL3000 SCORE BAND: APP-APPROVED-AMT = 0 (SCORE UNDER 40)
* REJECTS THE APPLICATION OUTRIGHT, OTHERWISE THE STEP
* ADVANCES.  AT STEP 3 THE LOAN IS BOOKED - EMI COMPUTED,
* TOTAL PAYABLE COMPUTED, FULL AMORTIZATION SCHEDULE WRITTEN,
* DISBURSEMENT JOURNAL POSTED, AND THE PRINCIPAL PAID OUT AS
* A COMPLETED DEPOSIT TO THE CUSTOMER'S FIRST DEPOSIT ACCOUNT
* ON FILE.
*-----------------------------------------------------------
* CHANGE LOG
* 92/03/04 GHB  ORIGINAL - 3-STEP APPROVAL WALK, EMI BOOKING
* 92/09/11 GHB  LOAN-NUMBER NOW CARRIES BANK/BRANCH/SEQ
*               BREAKOUT TO MATCH THE ACCOUNT-NUMBER SCHEME
* 94/04/28 RTW  SCHEDULE REMAINING BALANCE NO LONGER FORCED
*               TO ZERO ON THE FINAL INSTALLMENT - LEAVE THE
*               ROUNDING RESIDUE, AUDIT DEPT SIGNED OFF ON IT
* 98/12/02 LMK  Y2K REVIEW - DUE-DATE MONTH ROLLOVER TESTED
*               THROUGH 2000 AND 2001, NO CHANGE (CR4402)
* 01/03/19 PDK  CR5201 - RUN DATE NOW TAKEN FROM THE SECOND
*               COMMAND LINE TOKEN INSTEAD OF A HARDCODED TEST
*               VALUE LEFT IN BY MISTAKE LAST RELEASE
*-----------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT APP-IN-FILE   ASSIGN TO DYNAMIC APP-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT APP-OUT-FILE  ASSIGN TO DYNAMIC APP-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT ACM-IN-FILE   ASSIGN TO DYNAMIC ACM-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT ACM-OUT-FILE  ASSIGN TO DYNAMIC ACM-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT LN-IN-FILE    ASSIGN TO DYNAMIC LN-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT LN-OUT-FILE   ASSIGN TO DYNAMIC LN-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT EMI-IN-FILE   ASSIGN TO DYNAMIC EMI-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT EMI-OUT-FILE  ASSIGN TO DYNAMIC EMI-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT JRN-FILE      ASSIGN TO DYNAMIC JRN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT LDG-FILE      ASSIGN TO DYNAMIC LDG-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT TXN-OUT-FILE  ASSIGN TO DYNAMIC TXN-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
*
DATA DIVISION.
*
FILE SECTION.
*
FD  APP-IN-FILE  RECORD CONTAINS 163 CHARACTERS.
01  APP-IN-REC                       PIC X(163).
FD  APP-OUT-FILE RECORD CONTAINS 163 CHARACTERS.
01  APP-OUT-REC                      PIC X(163).
FD  ACM-IN-FILE  RECORD CONTAINS 120 CHARACTERS.
01  ACM-IN-REC                       PIC X(120).
FD  ACM-OUT-FILE RECORD CONTAINS 120 CHARACTERS.
01  ACM-OUT-REC                      PIC X(120).
FD  LN-IN-FILE   RECORD CONTAINS 118 CHARACTERS.
01  LN-IN-REC                        PIC X(118).
FD  LN-OUT-FILE  RECORD CONTAINS 118 CHARACTERS.
01  LN-OUT-REC                       PIC X(118).
FD  EMI-IN-FILE  RECORD CONTAINS 71 CHARACTERS.
01  EMI-IN-REC                       PIC X(71).
FD  EMI-OUT-FILE RECORD CONTAINS 71 CHARACTERS.
01  EMI-OUT-REC                      PIC X(71).
FD  JRN-FILE     RECORD CONTAINS 174 CHARACTERS.
01  JRN-OUT-REC                      PIC X(174).
FD  LDG-FILE     RECORD CONTAINS 112 CHARACTERS.
01  LDG-OUT-REC                      PIC X(112).
FD  TXN-OUT-FILE RECORD CONTAINS 120 CHARACTERS.
01  TXN-OUT-REC                      PIC X(120).
*
WORKING-STORAGE SECTION.
*
    COPY '/users/devel/mblps/loanapp.dd.cbl'.
    COPY '/users/devel/mblps/acctmst.dd.cbl'.
    COPY '/users/devel/mblps/loanmst.dd.cbl'.
    COPY '/users/devel/mblps/emisched.dd.cbl'.
    COPY '/users/devel/mblps/journal.dd.cbl'.
    COPY '/users/devel/mblps/ledger.dd.cbl'.
    COPY '/users/devel/mblps/txn.dd.cbl'.
*
01  ACM-TABLE-AREA.
    05  ACM-TBL-CT                   PIC 9(4) COMP VALUE 0.
    05  ACM-TBL OCCURS 2000 TIMES INDEXED BY ACM-IX.
        COPY '/users/devel/mblps/acctmst.dd.cbl'
             REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
    05  FILLER                       PIC X(10).
*
01  NEW-LOAN-TABLE-AREA.
    05  NLN-TBL-CT                   PIC 9(4) COMP VALUE 0.
    05  NLN-TBL OCCURS 200 TIMES INDEXED BY NLN-IX.
        COPY '/users/devel/mblps/loanmst.dd.cbl'
             REPLACING LEADING ==LN-== BY ==TBL-NLN-==.
    05  FILLER                       PIC X(10).
*
01  NEW-EMI-TABLE-AREA.
*    MAX 200 NEW LOANS TIMES UP TO 60 MONTHS TENURE COVERS
*    THE BATCH WINDOW THIS PROGRAM RUNS WITHIN - IF THAT EVER
*    GROWS, RAISE THE OCCURS AND RECOMPILE (SEE RTW NOTE 94)
    05  NEMI-TBL-CT                  PIC 9(5) COMP VALUE 0.
    05  NEMI-TBL OCCURS 3000 TIMES INDEXED BY NEMI-IX.
        COPY '/users/devel/mblps/emisched.dd.cbl'
             REPLACING LEADING ==EMI-== BY ==TBL-NEMI-==.
    05  FILLER                       PIC X(10).
*
01  VARIABLES.
    05  WS-JOB                       PIC X(7).
    05  WS-COMMAND-LINE              PIC X(100).
    05  WS-TODAY                     PIC 9(8).
    05  WS-TODAY-R REDEFINES WS-TODAY.
        10  WS-TODAY-CCYY            PIC 9(4).
        10  WS-TODAY-MM              PIC 9(2).
        10  WS-TODAY-DD              PIC 9(2).
    05  APP-IN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  APP-IN-NAME              PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.apu'.
    05  APP-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  APP-OUT-NAME             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.apx'.
    05  ACM-IN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  ACM-IN-NAME              PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.acm'.
    05  ACM-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  ACM-OUT-NAME             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.acn'.
    05  LN-IN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  LN-IN-NAME               PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.lnm'.
    05  LN-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  LN-OUT-NAME              PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.lnn'.
    05  EMI-IN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  EMI-IN-NAME              PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.emi'.
    05  EMI-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  EMI-OUT-NAME             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.emn'.
    05  JRN-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  JRN-NAME                 PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.jrn'.
    05  LDG-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  LDG-NAME                 PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.ldg'.
    05  TXN-OUT-PATH.
        10  FILLER                   PIC X(14) VALUE '/users/public/'.
        10  TXN-OUT-NAME             PIC X(7).
        10  FILLER                   PIC X(4)  VALUE '.txo'.
    05  APP-EOF-SW                   PIC 9(1) COMP VALUE 0.
    05  ACM-EOF-SW                   PIC 9(1) COMP VALUE 0.
    05  LN-EOF-SW                    PIC 9(1) COMP VALUE 0.
    05  EMI-EOF-SW                   PIC 9(1) COMP VALUE 0.
    05  WS-ACCT-FOUND-SW             PIC 9(1) COMP VALUE 0.
    05  WS-ACM-IX                    PIC 9(4) COMP VALUE 0.
    05  WS-ACCT-IX                   PIC 9(4) COMP VALUE 0.
    05  WS-APPS-READ                 PIC 9(5) COMP VALUE 0.
    05  WS-APPS-APPROVED             PIC 9(5) COMP VALUE 0.
    05  WS-APPS-REJECTED             PIC 9(5) COMP VALUE 0.
    05  WS-LOANS-BOOKED              PIC 9(5) COMP VALUE 0.
    05  WS-LOAN-SEQ                  PIC 9(8) COMP VALUE 0.
    05  WS-JRN-SEQ                   PIC 9(9) COMP VALUE 0.
    05  WS-INSTALL-NO                PIC 9(3) COMP VALUE 0.
    05  WS-MONTH-CT                  PIC 9(3) COMP VALUE 0.
    05  WS-FINAL-AMT                 PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-FINAL-RATE                PIC S9(3)V99 COMP-3 VALUE 0.
    05  WS-FINAL-TENURE              PIC 9(3) COMP VALUE 0.
    05  WS-MONTHLY-RATE              PIC S9(1)V9(6) COMP-3 VALUE 0.
    05  WS-RATE-STEP-1               PIC S9(3)V9(6) COMP-3 VALUE 0.
    05  WS-COMPOUND                  PIC S9(7)V9(6) COMP-3 VALUE 0.
    05  WS-EMI-AMT                   PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-REMAINING-BAL             PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-RATE-MULT                 PIC S9(1)V9(4) COMP-3 VALUE 0.
    05  WS-RATE-DIV                  PIC S9(1)V9(4) COMP-3 VALUE 0.
    05  WS-TENURE-DIV                PIC S9(1)V9(4) COMP-3 VALUE 0.
    05  WS-INTEREST-PORTION          PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-PRINCIPAL-PORTION         PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-DUE-DATE                  PIC 9(8) VALUE 0.
    05  WS-DUE-DATE-R REDEFINES WS-DUE-DATE.
        10  WS-DUE-CCYY              PIC 9(4).
        10  WS-DUE-MM                PIC 9(2).
        10  WS-DUE-DD                PIC 9(2).
    05  WS-TOTAL-MONTHS              PIC 9(5) COMP VALUE 0.
    05  WS-YEARS-TO-ADD               PIC 9(3) COMP VALUE 0.
    05  WS-LOAN-ID-BUILD.
        10  FILLER                   PIC X(2) VALUE 'LN'.
        10  WS-LOAN-ID-SEQ           PIC 9(10).
    05  WS-LOAN-ID-BUILD-R REDEFINES WS-LOAN-ID-BUILD
                                      PIC X(12).
    05  WS-LOAN-NUM-BUILD.
        10  WS-LOAN-NUM-BANK         PIC X(4) VALUE '0001'.
        10  WS-LOAN-NUM-BR           PIC X(4) VALUE '0001'.
        10  WS-LOAN-NUM-SEQ          PIC 9(8).
    05  WS-LOAN-NUM-BUILD-R REDEFINES WS-LOAN-NUM-BUILD
                                      PIC X(16).
    05  WS-JRN-ID-BUILD.
        10  FILLER                   PIC X(3) VALUE 'JRN'.
        10  WS-JRN-ID-SEQ            PIC 9(9).
    05  WS-JRN-ID-BUILD-R REDEFINES WS-JRN-ID-BUILD
                                      PIC X(12).
    05  WS-LEG-GL-CODE               PIC X(4).
    05  WS-LEG-ACCT-ID               PIC X(12).
    05  WS-LEG-DEBIT                 PIC S9(13)V99 COMP-3.
    05  WS-LEG-CREDIT                PIC S9(13)V99 COMP-3.
    05  WS-LEG-DESC                  PIC X(30).
    05  WS-DEBIT-TOTAL               PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-CREDIT-TOTAL              PIC S9(13)V99 COMP-3 VALUE 0.
    05  FILLER                       PIC X(10).
*
PROCEDURE DIVISION.
*
000-MAIN-LINE.
    PERFORM 010-INITIALIZE.
    PERFORM 050-LOAD-ACCOUNT-MASTER THRU 050-LOAD-ACCOUNT-MASTER-EXIT
        UNTIL ACM-EOF-SW = 1.
    READ APP-IN-FILE AT END MOVE 1 TO APP-EOF-SW.
    PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
        UNTIL APP-EOF-SW = 1.
    MOVE 1 TO ACM-IX.
    PERFORM 800-REWRITE-ACCOUNT-MASTER THRU 800-REWRITE-EXIT
        UNTIL ACM-IX > ACM-TBL-CT.
    PERFORM 850-COPY-LOAN-MASTER THRU 850-COPY-LOAN-MASTER-EXIT
        UNTIL LN-EOF-SW = 1.
    MOVE 1 TO NLN-IX.
    PERFORM 855-WRITE-NEW-LOANS THRU 855-WRITE-NEW-LOANS-EXIT
        UNTIL NLN-IX > NLN-TBL-CT.
    PERFORM 860-COPY-EMI-SCHEDULE THRU 860-COPY-EMI-SCHEDULE-EXIT
        UNTIL EMI-EOF-SW = 1.
    MOVE 1 TO NEMI-IX.
    PERFORM 865-WRITE-NEW-EMIS THRU 865-WRITE-NEW-EMIS-EXIT
        UNTIL NEMI-IX > NEMI-TBL-CT.
    PERFORM 900-END-RTN.
*
010-INITIALIZE.
    DISPLAY SPACES UPON CRT.
    ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
    UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
        INTO WS-JOB WS-TODAY.
    IF WS-JOB = SPACES OR WS-TODAY = 0
        DISPLAY '!!!! ENTER JOB NAME AND RUN DATE (CCYYMMDD) !!!!'
            UPON CRT AT 1401
        STOP RUN.
    MOVE WS-JOB TO APP-IN-NAME APP-OUT-NAME ACM-IN-NAME
        ACM-OUT-NAME LN-IN-NAME LN-OUT-NAME EMI-IN-NAME
        EMI-OUT-NAME JRN-NAME LDG-NAME TXN-OUT-NAME.
    DISPLAY '* * * * * B E G I N   G L 4 0 0 0'
        UPON CRT AT 1401.
    OPEN INPUT  APP-IN-FILE ACM-IN-FILE LN-IN-FILE EMI-IN-FILE.
    OPEN OUTPUT APP-OUT-FILE ACM-OUT-FILE LN-OUT-FILE EMI-OUT-FILE
        JRN-FILE LDG-FILE TXN-OUT-FILE.
    READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
    READ LN-IN-FILE  AT END MOVE 1 TO LN-EOF-SW.
    READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
*
050-LOAD-ACCOUNT-MASTER.
    MOVE ACM-IN-REC TO ACM-REC.
    ADD 1 TO ACM-TBL-CT.
    MOVE ACM-ID         TO TBL-ACM-ID (ACM-TBL-CT).
    MOVE ACM-CUST-ID    TO TBL-ACM-CUST-ID (ACM-TBL-CT).
    MOVE ACM-NUMBER     TO TBL-ACM-NUMBER (ACM-TBL-CT).
    MOVE ACM-TYPE       TO TBL-ACM-TYPE (ACM-TBL-CT).
    MOVE ACM-BALANCE    TO TBL-ACM-BALANCE (ACM-TBL-CT).
    MOVE ACM-STATUS     TO TBL-ACM-STATUS (ACM-TBL-CT).
    READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
050-LOAD-ACCOUNT-MASTER-EXIT.
    EXIT.
*
200-MAIN-LOOP.
    ADD 1 TO WS-APPS-READ.
    MOVE APP-IN-REC TO APP-REC.
    IF APP-STATUS = 'SUBMITTED' OR APP-STATUS = 'UNDER-REVIEW'
        PERFORM 210-REVIEW-ACTION THRU 210-REVIEW-ACTION-EXIT
    END-IF.
    MOVE SPACES TO APP-OUT-REC.
    MOVE APP-REC TO APP-OUT-REC.
    WRITE APP-OUT-REC.
    READ APP-IN-FILE AT END MOVE 1 TO APP-EOF-SW.
200-MAIN-LOOP-EXIT.
    EXIT.
*
210-REVIEW-ACTION.
    IF APP-APPROVED-AMT = 0
        MOVE 'REJECTED' TO APP-STATUS
        ADD 1 TO WS-APPS-REJECTED
    ELSE
        IF APP-CURRENT-STEP < APP-TOTAL-STEPS
            ADD 1 TO APP-CURRENT-STEP
            MOVE 'UNDER-REVIEW' TO APP-STATUS
            ADD 1 TO WS-APPS-APPROVED
        ELSE
            PERFORM 400-FINALIZE-STEP-3 THRU 400-FINALIZE-STEP-3-EXIT
            MOVE 'APPROVED' TO APP-STATUS
            ADD 1 TO WS-APPS-APPROVED
        END-IF
    END-IF.
210-REVIEW-ACTION-EXIT.
    EXIT.
*
400-FINALIZE-STEP-3.
*    RESOLVE THE FINAL AMOUNT/RATE - THE REVIEWER-OVERRIDE LEG
*    OF THIS RULE LIVED ON THE LOAN OFFICER'S SCREEN AND NEVER
*    MAKES IT TO THIS RUN, SO WE FALL STRAIGHT TO THE SCORED
*    VALUES, THEN THE PLAIN DEFAULT IF THOSE WERE NEVER SET.
    IF APP-APPROVED-AMT > 0
        MOVE APP-APPROVED-AMT  TO WS-FINAL-AMT
        MOVE APP-APPROVED-RATE TO WS-FINAL-RATE
    ELSE
        MOVE APP-REQ-AMOUNT    TO WS-FINAL-AMT
        MOVE 12.00             TO WS-FINAL-RATE
    END-IF.
    IF APP-APPROVED-TENURE > 0
        MOVE APP-APPROVED-TENURE TO WS-FINAL-TENURE
    ELSE
        MOVE 36 TO WS-FINAL-TENURE
    END-IF.
    MOVE 0 TO WS-ACCT-FOUND-SW.
    MOVE 1 TO WS-ACM-IX.
    PERFORM 415-FIND-CUST-ACCOUNT THRU 415-FIND-CUST-ACCOUNT-EXIT
        VARYING WS-ACM-IX FROM 1 BY 1
        UNTIL WS-ACM-IX > ACM-TBL-CT OR WS-ACCT-FOUND-SW = 1.
    IF WS-ACCT-FOUND-SW = 1
        PERFORM 420-COMPUTE-EMI
        PERFORM 430-COMPUTE-REMAINING
        PERFORM 440-BOOK-LOAN
        PERFORM 450-BUILD-SCHEDULE THRU 450-BUILD-SCHEDULE-EXIT
            VARYING WS-INSTALL-NO FROM 1 BY 1
            UNTIL WS-INSTALL-NO > WS-FINAL-TENURE
        PERFORM 460-POST-DISBURSEMENT
        ADD 1 TO WS-LOANS-BOOKED
    ELSE
        DISPLAY 'GL4000 - NO DEPOSIT ACCOUNT FOR CUSTOMER '
            APP-CUST-ID ' - LOAN NOT BOOKED' UPON CRT AT 1801
    END-IF.
400-FINALIZE-STEP-3-EXIT.
    EXIT.
*
415-FIND-CUST-ACCOUNT.
    IF TBL-ACM-CUST-ID (WS-ACM-IX) = APP-CUST-ID
        MOVE 1 TO WS-ACCT-FOUND-SW
        MOVE WS-ACM-IX TO WS-ACCT-IX
    END-IF.
415-FIND-CUST-ACCOUNT-EXIT.
    EXIT.
*
420-COMPUTE-EMI.
    COMPUTE WS-RATE-STEP-1 ROUNDED = WS-FINAL-RATE / 12.
    COMPUTE WS-MONTHLY-RATE ROUNDED = WS-RATE-STEP-1 / 100.
    COMPUTE WS-COMPOUND ROUNDED =
        (1 + WS-MONTHLY-RATE) ** WS-FINAL-TENURE.
    COMPUTE WS-EMI-AMT ROUNDED =
        (WS-FINAL-AMT * WS-MONTHLY-RATE * WS-COMPOUND)
        / (WS-COMPOUND - 1).
*
430-COMPUTE-REMAINING.
    COMPUTE WS-RATE-DIV   ROUNDED = WS-FINAL-RATE / 100.
    COMPUTE WS-TENURE-DIV ROUNDED = WS-FINAL-TENURE / 12.
    COMPUTE WS-RATE-MULT  ROUNDED = WS-RATE-DIV * WS-TENURE-DIV.
*
440-BOOK-LOAN.
    ADD 1 TO WS-LOAN-SEQ.
    MOVE WS-LOAN-SEQ TO WS-LOAN-ID-SEQ WS-LOAN-NUM-SEQ.
    ADD 1 TO NLN-TBL-CT.
    MOVE WS-LOAN-ID-BUILD-R     TO TBL-NLN-ID (NLN-TBL-CT).
    MOVE WS-LOAN-NUM-BUILD-R    TO TBL-NLN-NUMBER (NLN-TBL-CT).
    MOVE APP-CUST-ID             TO TBL-NLN-CUST-ID (NLN-TBL-CT).
    MOVE TBL-ACM-ID (WS-ACCT-IX) TO TBL-NLN-ACCT-ID (NLN-TBL-CT).
    MOVE WS-FINAL-AMT            TO TBL-NLN-PRINCIPAL (NLN-TBL-CT).
    MOVE WS-FINAL-RATE           TO TBL-NLN-RATE (NLN-TBL-CT).
    MOVE WS-FINAL-TENURE         TO TBL-NLN-TENURE (NLN-TBL-CT).
    MOVE WS-EMI-AMT              TO TBL-NLN-EMI (NLN-TBL-CT).
    MOVE 0                       TO TBL-NLN-AMT-PAID (NLN-TBL-CT).
    COMPUTE TBL-NLN-AMT-REMAINING (NLN-TBL-CT) ROUNDED =
        WS-FINAL-AMT * (1 + WS-RATE-MULT).
    MOVE 'ACTIVE'                TO TBL-NLN-STATUS (NLN-TBL-CT).
    MOVE WS-FINAL-AMT            TO WS-REMAINING-BAL.
*
450-BUILD-SCHEDULE.
    COMPUTE WS-INTEREST-PORTION = WS-REMAINING-BAL * WS-MONTHLY-RATE.
    COMPUTE WS-PRINCIPAL-PORTION ROUNDED =
        WS-EMI-AMT - WS-INTEREST-PORTION.
    SUBTRACT WS-PRINCIPAL-PORTION FROM WS-REMAINING-BAL.
    COMPUTE WS-TOTAL-MONTHS = WS-TODAY-MM + WS-INSTALL-NO.
    DIVIDE WS-TOTAL-MONTHS BY 12
        GIVING WS-YEARS-TO-ADD REMAINDER WS-DUE-MM.
    IF WS-DUE-MM = 0
        MOVE 12 TO WS-DUE-MM
        SUBTRACT 1 FROM WS-YEARS-TO-ADD
    END-IF.
    COMPUTE WS-DUE-CCYY = WS-TODAY-CCYY + WS-YEARS-TO-ADD.
    MOVE WS-TODAY-DD TO WS-DUE-DD.
    ADD 1 TO NEMI-TBL-CT.
    MOVE WS-LOAN-ID-BUILD-R      TO TBL-NEMI-LOAN-ID (NEMI-TBL-CT).
    MOVE WS-INSTALL-NO            TO TBL-NEMI-INSTALL-NO (NEMI-TBL-CT).
    MOVE WS-DUE-DATE              TO TBL-NEMI-DUE-DATE (NEMI-TBL-CT).
    MOVE WS-PRINCIPAL-PORTION     TO TBL-NEMI-PRINCIPAL (NEMI-TBL-CT).
    MOVE WS-INTEREST-PORTION      TO TBL-NEMI-INTEREST (NEMI-TBL-CT).
    MOVE WS-EMI-AMT               TO TBL-NEMI-TOTAL (NEMI-TBL-CT).
    MOVE 0                        TO TBL-NEMI-PAID-AMT (NEMI-TBL-CT).
    MOVE 'N'                      TO TBL-NEMI-IS-PAID (NEMI-TBL-CT).
450-BUILD-SCHEDULE-EXIT.
    EXIT.
*
460-POST-DISBURSEMENT.
    ADD 1 TO WS-JRN-SEQ.
    MOVE WS-JRN-SEQ TO WS-JRN-ID-SEQ.
    MOVE 0 TO WS-DEBIT-TOTAL WS-CREDIT-TOTAL.
    MOVE WS-JRN-ID-BUILD-R        TO JRN-ID.
    MOVE WS-TODAY                  TO JRN-DATE.
    STRING 'LOAN-DISB-' DELIMITED BY SIZE
           WS-LOAN-NUM-SEQ DELIMITED BY SIZE
        INTO JRN-REFERENCE.
    MOVE 'LOAN DISBURSEMENT'       TO JRN-DESC.
    MOVE SPACES                    TO JRN-TXN-ID.
    MOVE '2000'              TO WS-LEG-GL-CODE.
    MOVE TBL-ACM-ID (WS-ACCT-IX) TO WS-LEG-ACCT-ID.
    MOVE WS-FINAL-AMT        TO WS-LEG-DEBIT.
    MOVE 0                   TO WS-LEG-CREDIT.
    MOVE 'LOAN DISBURSEMENT - DEPOSIT LIAB' TO WS-LEG-DESC.
    PERFORM 465-WRITE-LEG THRU 465-WRITE-LEG-EXIT.
    MOVE '1200'              TO WS-LEG-GL-CODE.
    MOVE 0                   TO WS-LEG-DEBIT.
    MOVE WS-FINAL-AMT        TO WS-LEG-CREDIT.
    MOVE 'LOAN DISBURSEMENT - LOANS RECEIV' TO WS-LEG-DESC.
    PERFORM 465-WRITE-LEG THRU 465-WRITE-LEG-EXIT.
    MOVE WS-DEBIT-TOTAL             TO JRN-TOTAL-DEBIT.
    MOVE WS-CREDIT-TOTAL             TO JRN-TOTAL-CREDIT.
    IF WS-DEBIT-TOTAL = WS-CREDIT-TOTAL
        MOVE 'Y' TO JRN-BALANCED
    ELSE
        MOVE 'N' TO JRN-BALANCED
        DISPLAY 'GL4000 - DISBURSEMENT JOURNAL OUT OF BALANCE '
            JRN-ID UPON CRT AT 1801
    END-IF.
    MOVE SPACES TO JRN-OUT-REC.
    MOVE JRN-REC TO JRN-OUT-REC.
    WRITE JRN-OUT-REC.
    COMPUTE TBL-ACM-BALANCE (WS-ACCT-IX) =
        TBL-ACM-BALANCE (WS-ACCT-IX) + WS-FINAL-AMT.
    PERFORM 470-WRITE-DEPOSIT-TXN.
*
465-WRITE-LEG.
    MOVE JRN-ID                   TO LDG-JRN-ID.
    MOVE WS-LEG-GL-CODE            TO LDG-GL-CODE.
    MOVE WS-LEG-ACCT-ID            TO LDG-ACCT-ID.
    MOVE WS-LEG-DEBIT               TO LDG-DEBIT.
    MOVE WS-LEG-CREDIT              TO LDG-CREDIT.
    MOVE TBL-ACM-BALANCE (WS-ACCT-IX) TO LDG-BAL-AFTER.
    MOVE WS-LEG-DESC                TO LDG-DESC.
    MOVE SPACES TO LDG-OUT-REC.
    MOVE LDG-REC TO LDG-OUT-REC.
    WRITE LDG-OUT-REC.
    ADD WS-LEG-DEBIT TO WS-DEBIT-TOTAL.
    ADD WS-LEG-CREDIT TO WS-CREDIT-TOTAL.
465-WRITE-LEG-EXIT.
    EXIT.
*
470-WRITE-DEPOSIT-TXN.
    MOVE SPACES TO TXN-REC.
    MOVE WS-LOAN-ID-BUILD-R       TO TXN-ID.
    MOVE TBL-ACM-ID (WS-ACCT-IX)   TO TXN-ACCT-ID.
    MOVE SPACES                    TO TXN-TO-ACCT-ID.
    MOVE 'DEPOSIT'                 TO TXN-TYPE.
    MOVE WS-FINAL-AMT               TO TXN-AMOUNT.
    MOVE WS-TODAY                   TO TXN-DATE.
    MOVE 'LOAN PRINCIPAL DISBURSEMENT' TO TXN-DESC.
    MOVE 'COMPLETED'                TO TXN-STATUS.
    MOVE TBL-ACM-BALANCE (WS-ACCT-IX) TO TXN-BAL-AFTER.
    MOVE SPACES TO TXN-OUT-REC.
    MOVE TXN-REC TO TXN-OUT-REC.
    WRITE TXN-OUT-REC.
*
800-REWRITE-ACCOUNT-MASTER.
    MOVE TBL-ACM-ID (ACM-IX)       TO ACM-ID.
    MOVE TBL-ACM-CUST-ID (ACM-IX)  TO ACM-CUST-ID.
    MOVE TBL-ACM-NUMBER (ACM-IX)   TO ACM-NUMBER.
    MOVE TBL-ACM-TYPE (ACM-IX)     TO ACM-TYPE.
    MOVE TBL-ACM-BALANCE (ACM-IX)  TO ACM-BALANCE.
    MOVE TBL-ACM-STATUS (ACM-IX)   TO ACM-STATUS.
    MOVE SPACES TO ACM-OUT-REC.
    MOVE ACM-REC TO ACM-OUT-REC.
    WRITE ACM-OUT-REC.
    SET ACM-IX UP BY 1.
800-REWRITE-EXIT.
    EXIT.
*
850-COPY-LOAN-MASTER.
    MOVE SPACES TO LN-OUT-REC.
    MOVE LN-IN-REC TO LN-OUT-REC.
    WRITE LN-OUT-REC.
    READ LN-IN-FILE AT END MOVE 1 TO LN-EOF-SW.
850-COPY-LOAN-MASTER-EXIT.
    EXIT.
*
855-WRITE-NEW-LOANS.
    MOVE TBL-NLN-ID (NLN-IX)            TO LN-ID.
    MOVE TBL-NLN-NUMBER (NLN-IX)        TO LN-NUMBER.
    MOVE TBL-NLN-CUST-ID (NLN-IX)       TO LN-CUST-ID.
    MOVE TBL-NLN-ACCT-ID (NLN-IX)       TO LN-ACCT-ID.
    MOVE TBL-NLN-PRINCIPAL (NLN-IX)     TO LN-PRINCIPAL.
    MOVE TBL-NLN-RATE (NLN-IX)          TO LN-RATE.
    MOVE TBL-NLN-TENURE (NLN-IX)        TO LN-TENURE.
    MOVE TBL-NLN-EMI (NLN-IX)           TO LN-EMI.
    MOVE TBL-NLN-AMT-PAID (NLN-IX)      TO LN-AMT-PAID.
    MOVE TBL-NLN-AMT-REMAINING (NLN-IX) TO LN-AMT-REMAINING.
    MOVE TBL-NLN-STATUS (NLN-IX)        TO LN-STATUS.
    MOVE SPACES TO LN-OUT-REC.
    MOVE LN-REC TO LN-OUT-REC.
    WRITE LN-OUT-REC.
    SET NLN-IX UP BY 1.
855-WRITE-NEW-LOANS-EXIT.
    EXIT.
*
860-COPY-EMI-SCHEDULE.
    MOVE SPACES TO EMI-OUT-REC.
    MOVE EMI-IN-REC TO EMI-OUT-REC.
    WRITE EMI-OUT-REC.
    READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
860-COPY-EMI-SCHEDULE-EXIT.
    EXIT.
*
865-WRITE-NEW-EMIS.
    MOVE TBL-NEMI-LOAN-ID (NEMI-IX)     TO EMI-LOAN-ID.
    MOVE TBL-NEMI-INSTALL-NO (NEMI-IX)  TO EMI-INSTALL-NO.
    MOVE TBL-NEMI-DUE-DATE (NEMI-IX)    TO EMI-DUE-DATE.
    MOVE TBL-NEMI-PRINCIPAL (NEMI-IX)   TO EMI-PRINCIPAL.
    MOVE TBL-NEMI-INTEREST (NEMI-IX)    TO EMI-INTEREST.
    MOVE TBL-NEMI-TOTAL (NEMI-IX)       TO EMI-TOTAL.
    MOVE TBL-NEMI-PAID-AMT (NEMI-IX)    TO EMI-PAID-AMT.
    MOVE TBL-NEMI-IS-PAID (NEMI-IX)     TO EMI-IS-PAID.
    MOVE SPACES TO EMI-OUT-REC.
    MOVE EMI-REC TO EMI-OUT-REC.
    WRITE EMI-OUT-REC.
    SET NEMI-IX UP BY 1.
865-WRITE-NEW-EMIS-EXIT.
    EXIT.
*
900-END-RTN.
    DISPLAY 'GL4000 COMPLETE - READ ' WS-APPS-READ
        ' APPROVED ' WS-APPS-APPROVED ' REJECTED ' WS-APPS-REJECTED
        ' LOANS BOOKED ' WS-LOANS-BOOKED UPON CRT AT 1801.
    CLOSE APP-IN-FILE APP-OUT-FILE ACM-IN-FILE ACM-OUT-FILE
        LN-IN-FILE LN-OUT-FILE EMI-IN-FILE EMI-OUT-FILE
        JRN-FILE LDG-FILE TXN-OUT-FILE.
    STOP RUN.
