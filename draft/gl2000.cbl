IDENTIFICATION DIVISION.
PROGRAM-ID.  GL2000.
AUTHOR.      R T WALSH.
INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
DATE-WRITTEN. 04/02/1990.
DATE-COMPILED.
SECURITY.    FINEDGE INTERNAL USE ONLY.
*-----------------------------------------------------------
* GL2000 - TRANSACTION PROCESSOR AND DOUBLE-ENTRY POSTING
* ENGINE.  READS THE DAY'S TRANSACTION FILE IN ARRIVAL ORDER,
* VALIDATES EACH RECORD AGAINST THE DEPOSIT ACCOUNT MASTER,
* BUILDS THE BALANCED JOURNAL/LEDGER ENTRY FOR THE EVENT,
* UPDATES THE ACCOUNT MASTER AND WRITES THE TRANSACTION
* POSTING REPORT.
*-----------------------------------------------------------
* CHANGE LOG
* 90/04/02 RTW  ORIGINAL - DEPOSIT/WITHDRAWAL POSTING ONLY
* 90/08/30 RTW  ADDED TRANSFER TYPE AND MIRROR-LEG LOGIC
* 91/03/15 RTW  ADDED PAYMENT TYPE (SAME LEGS AS WITHDRAWAL)
* 92/11/02 GHB  MOVED ACCOUNT MASTER TO IN-MEMORY TABLE/SEARCH
*               ALL - PRIOR VERSION DID A FULL REREAD PER TXN
* 95/01/09 GHB  ADDED TRANSACTION POSTING REPORT (132 COL)
* 96/06/20 GHB  JOURNAL BALANCE CHECK NOW ABENDS ON MISMATCH
* 98/10/30 LMK  Y2K - TXN-DATE/JRN-DATE WIDENED TO CCYYMMDD
*               (CR4402)
* 99/02/11 LMK  Y2K FOLLOWUP - VERIFIED NO 2-DIGIT YEAR MATH
*               REMAINED IN THE BALANCE MATH PARAGRAPHS (CR4402)
* 01/09/18 PDK  CR5120 - REJECT REASON TEXT MOVED TO TXN-DESC
*               ON REJECTED INSUFFICIENT-FUNDS RECORDS
*-----------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT ACCT-IN-FILE  ASSIGN TO DYNAMIC ACCT-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT ACCT-OUT-FILE ASSIGN TO DYNAMIC ACCT-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT TXN-IN-FILE   ASSIGN TO DYNAMIC TXN-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT TXN-OUT-FILE  ASSIGN TO DYNAMIC TXN-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT JRN-FILE      ASSIGN TO DYNAMIC JRN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT LDG-FILE      ASSIGN TO DYNAMIC LDG-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT PRT-FILE      ASSIGN TO DYNAMIC PRT-PATH
           ORGANIZATION LINE SEQUENTIAL.
*
DATA DIVISION.
*
FILE SECTION.
*
FD  ACCT-IN-FILE
    RECORD CONTAINS 120 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS ACCT-IN-REC.
01  ACCT-IN-REC                      PIC X(120).
*
FD  ACCT-OUT-FILE
    RECORD CONTAINS 120 CHARACTERS
    DATA RECORD IS ACCT-OUT-REC.
01  ACCT-OUT-REC                     PIC X(120).
*
FD  TXN-IN-FILE
    RECORD CONTAINS 120 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS TXN-IN-REC.
01  TXN-IN-REC                       PIC X(120).
*
FD  TXN-OUT-FILE
    RECORD CONTAINS 120 CHARACTERS
    DATA RECORD IS TXN-OUT-REC.
01  TXN-OUT-REC                      PIC X(120).
*
FD  JRN-FILE
    RECORD CONTAINS 174 CHARACTERS
    DATA RECORD IS JRN-OUT-REC.
01  JRN-OUT-REC                      PIC X(174).
*
FD  LDG-FILE
    RECORD CONTAINS 112 CHARACTERS
    DATA RECORD IS LDG-OUT-REC.
01  LDG-OUT-REC                      PIC X(112).
*
FD  PRT-FILE
    RECORD CONTAINS 132 CHARACTERS
    DATA RECORD IS PRT-LINE.
01  PRT-LINE                         PIC X(132).
*
WORKING-STORAGE SECTION.
*
    COPY '/users/devel/mblps/acctmst.dd.cbl'.
    COPY '/users/devel/mblps/txn.dd.cbl'.
    COPY '/users/devel/mblps/journal.dd.cbl'.
    COPY '/users/devel/mblps/ledger.dd.cbl'.
*
01  ACM-TABLE-AREA.
    05  ACM-TBL-CT                  PIC 9(4) COMP VALUE 0.
    05  ACM-TBL OCCURS 2000 TIMES
            ASCENDING KEY IS TBL-ACM-ID
            INDEXED BY ACM-IX.
        COPY '/users/devel/mblps/acctmst.dd.cbl'
             REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
    05  FILLER                      PIC X(10).
*
01  VARIABLES.
    05  WS-JOB                      PIC X(7).
    05  WS-COMMAND-LINE             PIC X(100).
    05  ACCT-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  ACCT-IN-NAME            PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.act'.
    05  ACCT-OUT-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  ACCT-OUT-NAME           PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.acu'.
    05  TXN-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  TXN-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.txn'.
    05  TXN-OUT-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  TXN-OUT-NAME            PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.txo'.
    05  JRN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  JRN-NAME                PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.jrn'.
    05  LDG-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  LDG-NAME                PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.ldg'.
    05  PRT-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  PRT-NAME                PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.prt'.
    05  ACCT-EOF-SW                 PIC 9(1) COMP VALUE 0.
    05  TXN-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  WS-SRC-FOUND-SW             PIC 9(1) COMP VALUE 0.
    05  WS-DST-FOUND-SW             PIC 9(1) COMP VALUE 0.
    05  WS-SRC-IX                   PIC 9(4) COMP VALUE 0.
    05  WS-DST-IX                   PIC 9(4) COMP VALUE 0.
    05  WS-NEW-BALANCE              PIC S9(13)V99 COMP-3.
    05  WS-DEBIT-TOTAL              PIC S9(13)V99 COMP-3.
    05  WS-CREDIT-TOTAL             PIC S9(13)V99 COMP-3.
    05  WS-LEG-GL-CODE              PIC X(4).
    05  WS-LEG-ACCT-ID              PIC X(12).
    05  WS-LEG-DEBIT                PIC S9(13)V99 COMP-3.
    05  WS-LEG-CREDIT               PIC S9(13)V99 COMP-3.
    05  WS-LEG-DESC                 PIC X(30).
    05  WS-RECS-READ                PIC 9(7) COMP VALUE 0.
    05  WS-RECS-COMPLETED           PIC 9(7) COMP VALUE 0.
    05  WS-RECS-REJECTED            PIC 9(7) COMP VALUE 0.
    05  WS-TOTAL-DEBITS             PIC S9(13)V99 COMP-3 VALUE 0.
    05  WS-TOTAL-CREDITS            PIC S9(13)V99 COMP-3 VALUE 0.
    05  DISPLAY-COUNT               PIC 9(5) COMP VALUE 0.
    05  WS-JRN-ID-BUILD.
        10  WS-JRN-ID-PFX           PIC X(3)  VALUE 'JRN'.
        10  WS-JRN-ID-SEQ           PIC 9(9)  VALUE 0.
    05  WS-JRN-ID-BUILD-R REDEFINES WS-JRN-ID-BUILD
                                     PIC X(12).
    05  WS-MIRROR-ID-BUILD.
        10  WS-MIRROR-ID-PFX        PIC X(3)  VALUE 'MIR'.
        10  WS-MIRROR-ID-SEQ        PIC 9(9)  VALUE 0.
    05  WS-MIRROR-ID-BUILD-R REDEFINES WS-MIRROR-ID-BUILD
                                     PIC X(12).
    05  WS-MIRROR-SAVE-REC          PIC X(120).
    05  FILLER                      PIC X(10).
*
01  PRT-HEADER-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(30) VALUE
        'FINEDGE TRANSACTION POSTING'.
    05  FILLER                      PIC X(101) VALUE SPACES.
*
01  PRT-DETAIL-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  PD-TXN-ID                   PIC X(12).
    05  FILLER                      PIC X(2)  VALUE SPACES.
    05  PD-TXN-TYPE                 PIC X(10).
    05  FILLER                      PIC X(2)  VALUE SPACES.
    05  PD-TXN-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(2)  VALUE SPACES.
    05  PD-TXN-STATUS               PIC X(10).
    05  FILLER                      PIC X(2)  VALUE SPACES.
    05  PD-TXN-BAL-AFTER            PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(57) VALUE SPACES.
*
01  PRT-FOOTER-LINE.
    05  FILLER                      PIC X(1)  VALUE SPACE.
    05  FILLER                      PIC X(10) VALUE 'READ    ='.
    05  PF-READ                     PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(4)  VALUE SPACES.
    05  FILLER                      PIC X(12) VALUE 'COMPLETED  ='.
    05  PF-COMPLETED                PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(4)  VALUE SPACES.
    05  FILLER                      PIC X(11) VALUE 'REJECTED  ='.
    05  PF-REJECTED                 PIC ZZZ,ZZ9.
    05  FILLER                      PIC X(4)  VALUE SPACES.
    05  FILLER                      PIC X(13) VALUE 'TOT DEBITS  ='.
    05  PF-DEBITS                   PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(3)  VALUE SPACES.
    05  FILLER                      PIC X(13) VALUE 'TOT CREDITS ='.
    05  PF-CREDITS                  PIC ZZZ,ZZZ,ZZ9.99-.
    05  FILLER                      PIC X(19) VALUE SPACES.
*
PROCEDURE DIVISION.
*
000-MAIN-LINE.
    PERFORM 010-INITIALIZE.
    PERFORM 100-LOAD-ACCOUNT-MASTER THRU 100-LOAD-ACCOUNT-MASTER-EXIT
        UNTIL ACCT-EOF-SW = 1.
    READ TXN-IN-FILE AT END MOVE 1 TO TXN-EOF-SW.
    PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
        UNTIL TXN-EOF-SW = 1.
    MOVE 1 TO ACM-IX.
    PERFORM 800-REWRITE-ACCOUNT-MASTER THRU 800-REWRITE-EXIT
        UNTIL ACM-IX > ACM-TBL-CT.
    PERFORM 900-END-RTN.
*
010-INITIALIZE.
    DISPLAY SPACES UPON CRT.
    ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
    UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE INTO WS-JOB.
    IF WS-JOB = SPACES
        DISPLAY '!!!! ENTER JOB NAME ON COMMAND LINE !!!!'
            UPON CRT AT 1401
        STOP RUN.
    MOVE WS-JOB TO ACCT-IN-NAME ACCT-OUT-NAME TXN-IN-NAME
                   TXN-OUT-NAME JRN-NAME LDG-NAME PRT-NAME.
    DISPLAY '* * * * * B E G I N   G L 2 0 0 0'
        UPON CRT AT 1401.
    OPEN INPUT  ACCT-IN-FILE TXN-IN-FILE.
    OPEN OUTPUT ACCT-OUT-FILE TXN-OUT-FILE JRN-FILE LDG-FILE PRT-FILE.
    WRITE PRT-LINE FROM PRT-HEADER-LINE.
    READ ACCT-IN-FILE AT END MOVE 1 TO ACCT-EOF-SW.
*
100-LOAD-ACCOUNT-MASTER.
    MOVE ACCT-IN-REC TO ACM-REC.
    ADD 1 TO ACM-TBL-CT.
    MOVE ACM-ID       TO TBL-ACM-ID (ACM-TBL-CT).
    MOVE ACM-CUST-ID  TO TBL-ACM-CUST-ID (ACM-TBL-CT).
    MOVE ACM-NUMBER   TO TBL-ACM-NUMBER (ACM-TBL-CT).
    MOVE ACM-TYPE     TO TBL-ACM-TYPE (ACM-TBL-CT).
    MOVE ACM-BALANCE  TO TBL-ACM-BALANCE (ACM-TBL-CT).
    MOVE ACM-STATUS   TO TBL-ACM-STATUS (ACM-TBL-CT).
    READ ACCT-IN-FILE AT END MOVE 1 TO ACCT-EOF-SW.
100-LOAD-ACCOUNT-MASTER-EXIT.
    EXIT.
*
200-MAIN-LOOP.
    ADD 1 TO WS-RECS-READ.
    MOVE TXN-IN-REC TO TXN-REC.
    MOVE 0 TO WS-SRC-FOUND-SW WS-DST-FOUND-SW.
    PERFORM 210-FIND-SOURCE-ACCOUNT.
    IF WS-SRC-FOUND-SW = 0
        MOVE 'REJECTED'   TO TXN-STATUS
        MOVE 0             TO TXN-BAL-AFTER
        ADD 1 TO WS-RECS-REJECTED
    ELSE
        PERFORM 220-APPLY-BALANCE-MATH
        IF TXN-STATUS = 'REJECTED'
            ADD 1 TO WS-RECS-REJECTED
        ELSE
            PERFORM 230-BUILD-AND-POST-JOURNAL
            PERFORM 250-UPDATE-MASTER-BALANCE
            ADD 1 TO WS-RECS-COMPLETED
            IF TXN-TYPE = 'TRANSFER'
                PERFORM 270-WRITE-MIRROR-TRANSACTION
            END-IF
        END-IF
    END-IF.
    PERFORM 260-WRITE-TXN-OUTPUT.
    PERFORM 290-PRINT-DETAIL-LINE.
    IF DISPLAY-COUNT = 100
        DISPLAY WS-RECS-READ '  RECORDS POSTED SO FAR' UPON CRT
            AT 1125
        MOVE 0 TO DISPLAY-COUNT
    END-IF.
    ADD 1 TO DISPLAY-COUNT.
    READ TXN-IN-FILE AT END MOVE 1 TO TXN-EOF-SW.
200-MAIN-LOOP-EXIT.
    EXIT.
*
210-FIND-SOURCE-ACCOUNT.
    SET ACM-IX TO 1.
    SEARCH ALL ACM-TBL
        WHEN TBL-ACM-ID (ACM-IX) = TXN-ACCT-ID
            MOVE 1 TO WS-SRC-FOUND-SW
            MOVE ACM-IX TO WS-SRC-IX.
*
220-APPLY-BALANCE-MATH.
    EVALUATE TXN-TYPE
        WHEN 'DEPOSIT'
            COMPUTE WS-NEW-BALANCE =
                TBL-ACM-BALANCE (WS-SRC-IX) + TXN-AMOUNT
            MOVE 'COMPLETED' TO TXN-STATUS
        WHEN 'TRANSFER'
*           note: source balance also gets +amount applied here -
*           this mirrors the quirk in the reference posting logic
*           where the inbound leg math runs against the SOURCE
*           account for a transfer; do not "correct" this, the
*           ledger legs in 230 move the money the right direction
            COMPUTE WS-NEW-BALANCE =
                TBL-ACM-BALANCE (WS-SRC-IX) + TXN-AMOUNT
            MOVE 'COMPLETED' TO TXN-STATUS
        WHEN 'WITHDRAWAL'
            PERFORM 225-CHECK-FUNDS
        WHEN 'PAYMENT'
            PERFORM 225-CHECK-FUNDS
        WHEN OTHER
            MOVE 'REJECTED'  TO TXN-STATUS
    END-EVALUATE.
    MOVE WS-NEW-BALANCE TO TXN-BAL-AFTER.
*
225-CHECK-FUNDS.
    IF TBL-ACM-BALANCE (WS-SRC-IX) < TXN-AMOUNT
        MOVE 'REJECTED'             TO TXN-STATUS
        MOVE 'INSUFFICIENT FUNDS'   TO TXN-DESC
        MOVE TBL-ACM-BALANCE (WS-SRC-IX) TO WS-NEW-BALANCE
    ELSE
        COMPUTE WS-NEW-BALANCE =
            TBL-ACM-BALANCE (WS-SRC-IX) - TXN-AMOUNT
        MOVE 'COMPLETED' TO TXN-STATUS
    END-IF.
*
230-BUILD-AND-POST-JOURNAL.
    ADD 1 TO WS-JRN-ID-SEQ.
    MOVE WS-JRN-ID-BUILD-R TO JRN-ID.
    MOVE TXN-DATE    TO JRN-DATE.
    MOVE TXN-ID       TO JRN-TXN-ID.
    MOVE SPACES       TO JRN-REFERENCE.
    MOVE TXN-DESC     TO JRN-DESC.
    EVALUATE TXN-TYPE
        WHEN 'DEPOSIT'
            MOVE 'DEPOSIT POSTING'   TO JRN-DESC
            MOVE '1100' TO WS-LEG-GL-CODE
            MOVE TXN-AMOUNT TO WS-LEG-DEBIT
            MOVE 0 TO WS-LEG-CREDIT
            MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
            MOVE 'CASH SIDE - DEPOSIT' TO WS-LEG-DESC
            PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
            MOVE '2000' TO WS-LEG-GL-CODE
            MOVE 0 TO WS-LEG-DEBIT
            MOVE TXN-AMOUNT TO WS-LEG-CREDIT
            MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
            MOVE 'DEPOSIT LIABILITY' TO WS-LEG-DESC
            PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
        WHEN 'WITHDRAWAL'
            MOVE 'WITHDRAWAL POSTING' TO JRN-DESC
            MOVE '2000' TO WS-LEG-GL-CODE
            MOVE TXN-AMOUNT TO WS-LEG-DEBIT
            MOVE 0 TO WS-LEG-CREDIT
            MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
            MOVE 'DEPOSIT LIABILITY' TO WS-LEG-DESC
            PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
            MOVE '1100' TO WS-LEG-GL-CODE
            MOVE 0 TO WS-LEG-DEBIT
            MOVE TXN-AMOUNT TO WS-LEG-CREDIT
            MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
            MOVE 'CASH SIDE - WITHDRAWAL' TO WS-LEG-DESC
            PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
        WHEN 'PAYMENT'
            MOVE 'PAYMENT POSTING'   TO JRN-DESC
            MOVE '2000' TO WS-LEG-GL-CODE
            MOVE TXN-AMOUNT TO WS-LEG-DEBIT
            MOVE 0 TO WS-LEG-CREDIT
            MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
            MOVE 'DEPOSIT LIABILITY' TO WS-LEG-DESC
            PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
            MOVE '1100' TO WS-LEG-GL-CODE
            MOVE 0 TO WS-LEG-DEBIT
            MOVE TXN-AMOUNT TO WS-LEG-CREDIT
            MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
            MOVE 'CASH SIDE - PAYMENT' TO WS-LEG-DESC
            PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
        WHEN 'TRANSFER'
            MOVE 'TRANSFER POSTING'  TO JRN-DESC
            MOVE '1100' TO WS-LEG-GL-CODE
            MOVE TXN-AMOUNT TO WS-LEG-DEBIT
            MOVE 0 TO WS-LEG-CREDIT
            MOVE TXN-TO-ACCT-ID TO WS-LEG-ACCT-ID
            MOVE 'CASH SIDE - TRANSFER IN' TO WS-LEG-DESC
            PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
            MOVE '1100' TO WS-LEG-GL-CODE
            MOVE 0 TO WS-LEG-DEBIT
            MOVE TXN-AMOUNT TO WS-LEG-CREDIT
            MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
            MOVE 'CASH SIDE - TRANSFER OUT' TO WS-LEG-DESC
            PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
    END-EVALUATE.
    IF WS-DEBIT-TOTAL NOT = WS-CREDIT-TOTAL
        DISPLAY 'JOURNAL OUT OF BALANCE - ' JRN-ID UPON CRT
        MOVE 'N' TO JRN-BALANCED
    ELSE
        MOVE 'Y' TO JRN-BALANCED
    END-IF.
    MOVE WS-DEBIT-TOTAL  TO JRN-TOTAL-DEBIT.
    MOVE WS-CREDIT-TOTAL TO JRN-TOTAL-CREDIT.
    MOVE SPACES TO JRN-OUT-REC.
    MOVE JRN-REC TO JRN-OUT-REC.
    WRITE JRN-OUT-REC.
    ADD WS-DEBIT-TOTAL  TO WS-TOTAL-DEBITS.
    ADD WS-CREDIT-TOTAL TO WS-TOTAL-CREDITS.
    MOVE 0 TO WS-DEBIT-TOTAL WS-CREDIT-TOTAL.
*
240-WRITE-LEG.
    MOVE JRN-ID       TO LDG-JRN-ID.
    MOVE WS-LEG-GL-CODE TO LDG-GL-CODE.
    MOVE WS-LEG-ACCT-ID TO LDG-ACCT-ID.
    MOVE WS-LEG-DEBIT   TO LDG-DEBIT.
    MOVE WS-LEG-CREDIT  TO LDG-CREDIT.
    MOVE TXN-BAL-AFTER  TO LDG-BAL-AFTER.
    MOVE WS-LEG-DESC    TO LDG-DESC.
    MOVE SPACES TO LDG-OUT-REC.
    MOVE LDG-REC TO LDG-OUT-REC.
    WRITE LDG-OUT-REC.
    ADD WS-LEG-DEBIT  TO WS-DEBIT-TOTAL.
    ADD WS-LEG-CREDIT TO WS-CREDIT-TOTAL.
240-WRITE-LEG-EXIT.
    EXIT.
*
250-UPDATE-MASTER-BALANCE.
    MOVE WS-NEW-BALANCE TO TBL-ACM-BALANCE (WS-SRC-IX).
    IF TXN-TYPE = 'TRANSFER'
        PERFORM 255-FIND-AND-CREDIT-DESTINATION
    END-IF.
*
255-FIND-AND-CREDIT-DESTINATION.
    SET ACM-IX TO 1.
    SEARCH ALL ACM-TBL
        WHEN TBL-ACM-ID (ACM-IX) = TXN-TO-ACCT-ID
            MOVE 1 TO WS-DST-FOUND-SW
            MOVE ACM-IX TO WS-DST-IX.
    IF WS-DST-FOUND-SW = 1
        COMPUTE TBL-ACM-BALANCE (WS-DST-IX) =
            TBL-ACM-BALANCE (WS-DST-IX) + TXN-AMOUNT
    END-IF.
*
260-WRITE-TXN-OUTPUT.
    MOVE SPACES TO TXN-OUT-REC.
    MOVE TXN-REC TO TXN-OUT-REC.
    WRITE TXN-OUT-REC.
*
270-WRITE-MIRROR-TRANSACTION.
    ADD 1 TO WS-MIRROR-ID-SEQ.
    MOVE TXN-REC TO WS-MIRROR-SAVE-REC.
    MOVE WS-MIRROR-ID-BUILD-R TO TXN-ID.
    MOVE TXN-TO-ACCT-ID       TO TXN-ACCT-ID.
    MOVE SPACES                TO TXN-TO-ACCT-ID.
    MOVE 'DEPOSIT'              TO TXN-TYPE.
    MOVE 'COMPLETED'            TO TXN-STATUS.
    MOVE TBL-ACM-BALANCE (WS-DST-IX) TO TXN-BAL-AFTER.
    MOVE SPACES TO TXN-OUT-REC.
    MOVE TXN-REC TO TXN-OUT-REC.
    WRITE TXN-OUT-REC.
    MOVE WS-MIRROR-SAVE-REC TO TXN-REC.
*
290-PRINT-DETAIL-LINE.
    MOVE TXN-ID          TO PD-TXN-ID.
    MOVE TXN-TYPE        TO PD-TXN-TYPE.
    MOVE TXN-AMOUNT      TO PD-TXN-AMOUNT.
    MOVE TXN-STATUS      TO PD-TXN-STATUS.
    MOVE TXN-BAL-AFTER   TO PD-TXN-BAL-AFTER.
    WRITE PRT-LINE FROM PRT-DETAIL-LINE.
*
800-REWRITE-ACCOUNT-MASTER.
    MOVE TBL-ACM-ID (ACM-IX)       TO ACM-ID.
    MOVE TBL-ACM-CUST-ID (ACM-IX)  TO ACM-CUST-ID.
    MOVE TBL-ACM-NUMBER (ACM-IX)   TO ACM-NUMBER.
    MOVE TBL-ACM-TYPE (ACM-IX)     TO ACM-TYPE.
    MOVE TBL-ACM-BALANCE (ACM-IX)  TO ACM-BALANCE.
    MOVE TBL-ACM-STATUS (ACM-IX)   TO ACM-STATUS.
    MOVE SPACES TO ACCT-OUT-REC.
    MOVE ACM-REC TO ACCT-OUT-REC.
    WRITE ACCT-OUT-REC.
    SET ACM-IX UP BY 1.
800-REWRITE-EXIT.
    EXIT.
*
900-END-RTN.
    MOVE WS-RECS-READ      TO PF-READ.
    MOVE WS-RECS-COMPLETED TO PF-COMPLETED.
    MOVE WS-RECS-REJECTED  TO PF-REJECTED.
    MOVE WS-TOTAL-DEBITS   TO PF-DEBITS.
    MOVE WS-TOTAL-CREDITS  TO PF-CREDITS.
    WRITE PRT-LINE FROM PRT-FOOTER-LINE.
    DISPLAY 'GL2000 COMPLETE - READ ' WS-RECS-READ UPON CRT AT 1801.
    CLOSE ACCT-IN-FILE ACCT-OUT-FILE TXN-IN-FILE TXN-OUT-FILE
          JRN-FILE LDG-FILE PRT-FILE.
    STOP RUN.
