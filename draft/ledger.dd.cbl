*-----------------------------------------------------------
* COPYBOOK LEDGER   JOURNAL LEG RECORD (LDG-REC)
* ONE RECORD PER DEBIT OR CREDIT LEG.  GROUPED BY LDG-JRN-ID
* IN WRITE ORDER.  READ BY GL6000 FOR RECONCILIATION AND
* TRIAL BALANCE.
*-----------------------------------------------------------
* CHANGE LOG
* 90/06/14 RTW  ORIGINAL LEG LAYOUT - ONE DEBIT OR CREDIT SIDE
* 91/04/02 GHB  ADDED LDG-BAL-AFTER FOR STATEMENT PRINTING
* 93/08/19 GHB  ADDED LDG-DESC
*-----------------------------------------------------------
01  LDG-REC.
    05  LDG-JRN-ID                   PIC X(12).
    05  LDG-GL-CODE                  PIC X(4).
    05  LDG-ACCT-ID                  PIC X(12).
    05  LDG-DEBIT                    PIC S9(13)V99 COMP-3.
    05  LDG-CREDIT                   PIC S9(13)V99 COMP-3.
    05  LDG-BAL-AFTER                PIC S9(13)V99 COMP-3.
    05  LDG-DESC                     PIC X(30).
* attorney/BK-reference fields from the record this leg layout
* was split off of; no GL use, kept as FILLER
    05  FILLER                       PIC X(30).
