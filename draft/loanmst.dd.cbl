*-----------------------------------------------------------
* COPYBOOK LOANMST   LOAN MASTER RECORD (LN-REC)
* CREATED AT FINAL APPROVAL (GL4000), UPDATED EACH EMI
* PAYMENT (GL5000).  KEYED LOAN-ID.
*-----------------------------------------------------------
* CHANGE LOG
* 92/01/06 GHB  ORIGINAL LOAN MASTER LAYOUT
* 94/07/11 GHB  ADDED LN-AMT-REMAINING (REPLACED PAYOFF CALC)
* 96/02/14 GHB  ADDED LN-TENURE, LN-EMI FOR AMORTIZED LOANS
*-----------------------------------------------------------
01  LN-REC.
    05  LN-ID                        PIC X(12).
    05  LN-NUMBER                    PIC X(16).
    05  LN-NUMBER-R REDEFINES LN-NUMBER.
        10  LN-NUMBER-BANK           PIC X(4).
        10  LN-NUMBER-BR             PIC X(4).
        10  LN-NUMBER-SEQ            PIC X(8).
    05  LN-CUST-ID                   PIC X(12).
    05  LN-ACCT-ID                   PIC X(12).
    05  LN-PRINCIPAL                 PIC S9(13)V99 COMP-3.
    05  LN-RATE                      PIC S9(3)V99  COMP-3.
    05  LN-TENURE                    PIC 9(3).
    05  LN-EMI                       PIC S9(13)V99 COMP-3.
    05  LN-AMT-PAID                  PIC S9(13)V99 COMP-3.
    05  LN-AMT-REMAINING             PIC S9(13)V99 COMP-3.
    05  LN-STATUS                    PIC X(8).
    05  FILLER                       PIC X(20).
