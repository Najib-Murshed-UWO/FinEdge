IDENTIFICATION DIVISION.
PROGRAM-ID.  GL8000.
AUTHOR.      G H BOWERS.
INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
DATE-WRITTEN. 05/13/1997.
DATE-COMPILED.
SECURITY.    FINEDGE INTERNAL USE ONLY.
*-----------------------------------------------------------
* GL8000 - AUTOPAY NEXT-PAYMENT-DATE RULE.  READS ONE REQUEST
* PER AUTOPAY ENROLLMENT (ACCOUNT, FREQUENCY, OPTIONAL DAY-OF-
* MONTH, AND THE RUN DATE THE REQUEST WAS BUILT AGAINST) AND
* WORKS OUT WHEN THE NEXT DRAFT FALLS.  DOES NOT TOUCH ANY
* MASTER FILE - PURELY A DATE-MATH PASS-THROUGH.  "TODAY" COMES
* IN ON THE REQUEST RECORD RATHER THAN FROM THE SYSTEM CLOCK SO
* A RERUN OF THE SAME INPUT ALWAYS REPRODUCES THE SAME ANSWER.
*-----------------------------------------------------------
* CHANGE LOG
* 97/05/13 GHB  ORIGINAL - WEEKLY/BI-WEEKLY ONLY
* 97/07/02 GHB  ADDED MONTHLY-WITH-DAY-OF-MONTH RULE, CLAMPED
*               TO THE 28TH SO FEBRUARY NEVER BLOWS UP
* 98/12/07 LMK  Y2K - APR-TODAY/APR-NEXT-PAYMENT-DATE WIDENED TO
*               9(8) CCYYMMDD, LEAP-YEAR CHECK RE-VERIFIED
*               AGAINST THE FULL 100/400 RULE FOR 2000 (CR4402)
* 99/03/30 PDK  CR4601 - "MONTHLY, NO DAY GIVEN" AND ANY OTHER
*               UNRECOGNIZED FREQUENCY BOTH FALL THROUGH TO A
*               PLAIN ADD-ONE-MONTH FROM TODAY'S OWN DAY, CLAMPED
*               TO THE TARGET MONTH'S LENGTH (WAS ABENDING U0891)
*-----------------------------------------------------------
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT APR-IN-FILE   ASSIGN TO DYNAMIC APR-IN-PATH
           ORGANIZATION RECORD SEQUENTIAL.
    SELECT APR-OUT-FILE  ASSIGN TO DYNAMIC APR-OUT-PATH
           ORGANIZATION RECORD SEQUENTIAL.
*
DATA DIVISION.
*
FILE SECTION.
*
FD  APR-IN-FILE
    RECORD CONTAINS 56 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS APR-IN-REC.
01  APR-IN-REC                       PIC X(56).
*
FD  APR-OUT-FILE
    RECORD CONTAINS 56 CHARACTERS
    LABEL RECORDS ARE STANDARD
    DATA RECORD IS APR-OUT-REC.
01  APR-OUT-REC                      PIC X(56).
*
WORKING-STORAGE SECTION.
*
    COPY '/users/devel/mblps/apayreq.dd.cbl'.
*
01  VARIABLES.
    05  WS-JOB                      PIC X(7).
    05  WS-COMMAND-LINE             PIC X(100).
    05  APR-IN-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  APR-IN-NAME             PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.apr'.
    05  APR-OUT-PATH.
        10  FILLER                  PIC X(14) VALUE '/users/public/'.
        10  APR-OUT-NAME            PIC X(7).
        10  FILLER                  PIC X(4)  VALUE '.apo'.
    05  APR-EOF-SW                  PIC 9(1) COMP VALUE 0.
    05  WS-REQ-CT                   PIC 9(7) COMP VALUE 0.
    05  WS-ADD-DAYS-N               PIC 9(2) COMP VALUE 0.
    05  WS-DAYS-IN-CALC-MONTH       PIC 9(2) COMP VALUE 0.
    05  WS-CALC-DAY-WANTED          PIC 9(2).
    05  WS-CALC-CANDIDATE           PIC 9(8).
    05  WS-DUMMY                    PIC 9(4) COMP VALUE 0.
    05  WS-LEAP-REM-4               PIC 9(4) COMP VALUE 0.
    05  WS-LEAP-REM-100             PIC 9(4) COMP VALUE 0.
    05  WS-LEAP-REM-400             PIC 9(4) COMP VALUE 0.
    05  WS-CALC-DATE-WORK.
        10  WS-CALC-DATE            PIC 9(8).
        10  WS-CALC-DATE-R REDEFINES WS-CALC-DATE.
            15  WS-CALC-CCYY        PIC 9(4).
            15  WS-CALC-MM          PIC 9(2).
            15  WS-CALC-DD          PIC 9(2).
    05  WS-MONTH-DAYS-TABLE.
        10  FILLER                  PIC 9(2) VALUE 31.
        10  FILLER                  PIC 9(2) VALUE 28.
        10  FILLER                  PIC 9(2) VALUE 31.
        10  FILLER                  PIC 9(2) VALUE 30.
        10  FILLER                  PIC 9(2) VALUE 31.
        10  FILLER                  PIC 9(2) VALUE 30.
        10  FILLER                  PIC 9(2) VALUE 31.
        10  FILLER                  PIC 9(2) VALUE 31.
        10  FILLER                  PIC 9(2) VALUE 30.
        10  FILLER                  PIC 9(2) VALUE 31.
        10  FILLER                  PIC 9(2) VALUE 30.
        10  FILLER                  PIC 9(2) VALUE 31.
    05  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.
        10  WS-MONTH-DAYS           PIC 9(2) OCCURS 12 TIMES.
    05  FILLER                      PIC X(10).
*
PROCEDURE DIVISION.
*
000-MAIN-LINE.
    PERFORM 010-INITIALIZE.
    PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
        UNTIL APR-EOF-SW = 1.
    PERFORM 900-END-RTN.
*
010-INITIALIZE.
    DISPLAY SPACES UPON CRT.
    ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
    UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE INTO WS-JOB.
    IF WS-JOB = SPACES
        DISPLAY '!!!! ENTER JOB NAME !!!!' UPON CRT AT 1401
        STOP RUN.
    MOVE WS-JOB TO APR-IN-NAME APR-OUT-NAME.
    DISPLAY '* * * * * B E G I N   G L 8 0 0 0'
        UPON CRT AT 1401.
    OPEN INPUT  APR-IN-FILE.
    OPEN OUTPUT APR-OUT-FILE.
    READ APR-IN-FILE AT END MOVE 1 TO APR-EOF-SW.
*
200-MAIN-LOOP.
    MOVE APR-IN-REC TO APR-REC.
    PERFORM 300-COMPUTE-NEXT-DATE THRU 300-COMPUTE-NEXT-DATE-EXIT.
    MOVE APR-REC TO APR-OUT-REC.
    WRITE APR-OUT-REC.
    ADD 1 TO WS-REQ-CT.
    READ APR-IN-FILE AT END MOVE 1 TO APR-EOF-SW.
200-MAIN-LOOP-EXIT.
    EXIT.
*
300-COMPUTE-NEXT-DATE.
    MOVE APR-TODAY-CCYY TO WS-CALC-CCYY.
    MOVE APR-TODAY-MM   TO WS-CALC-MM.
    MOVE APR-TODAY-DD   TO WS-CALC-DD.
    PERFORM 340-SET-DAYS-IN-CALC-MONTH
        THRU 340-SET-DAYS-IN-CALC-MONTH-EXIT.
    EVALUATE TRUE
        WHEN APR-FREQUENCY = 'WEEKLY'
            MOVE 7 TO WS-ADD-DAYS-N
            PERFORM 310-ADD-N-DAYS THRU 310-ADD-N-DAYS-EXIT
        WHEN APR-FREQUENCY = 'BI-WEEKLY'
            MOVE 14 TO WS-ADD-DAYS-N
            PERFORM 310-ADD-N-DAYS THRU 310-ADD-N-DAYS-EXIT
        WHEN APR-FREQUENCY = 'MONTHLY' AND APR-HAS-DAY-OF-MONTH = 'Y'
            PERFORM 320-MONTHLY-WITH-DAY THRU 320-MONTHLY-WITH-DAY-EXIT
        WHEN OTHER
            PERFORM 330-ADD-ONE-MONTH THRU 330-ADD-ONE-MONTH-EXIT
    END-EVALUATE.
    COMPUTE APR-NEXT-PAYMENT-DATE =
        WS-CALC-CCYY * 10000 + WS-CALC-MM * 100 + WS-CALC-DD.
300-COMPUTE-NEXT-DATE-EXIT.
    EXIT.
*
310-ADD-N-DAYS.
    ADD WS-ADD-DAYS-N TO WS-CALC-DD.
    PERFORM 311-CARRY-DAY THRU 311-CARRY-DAY-EXIT
        UNTIL WS-CALC-DD NOT > WS-DAYS-IN-CALC-MONTH.
310-ADD-N-DAYS-EXIT.
    EXIT.
*
311-CARRY-DAY.
    SUBTRACT WS-DAYS-IN-CALC-MONTH FROM WS-CALC-DD.
    ADD 1 TO WS-CALC-MM.
    IF WS-CALC-MM > 12
        MOVE 1 TO WS-CALC-MM
        ADD 1 TO WS-CALC-CCYY
    END-IF.
    PERFORM 340-SET-DAYS-IN-CALC-MONTH
        THRU 340-SET-DAYS-IN-CALC-MONTH-EXIT.
311-CARRY-DAY-EXIT.
    EXIT.
*
* MONTHLY WITH A DAY-OF-MONTH ON THE REQUEST - THE DRAFT DAY IS
* CLAMPED TO THE 28TH (SEE 97/07/02 LOG ENTRY) SO A "31" ENROLLED
* IN FEBRUARY NEVER OVERFLOWS.  IF THIS MONTH'S DRAFT DATE HAS
* ALREADY PASSED (OR IS TODAY), THE DRAFT ROLLS TO NEXT MONTH.
320-MONTHLY-WITH-DAY.
    MOVE APR-DAY-OF-MONTH TO WS-CALC-DAY-WANTED.
    IF WS-CALC-DAY-WANTED > 28
        MOVE 28 TO WS-CALC-DAY-WANTED
    END-IF.
    MOVE WS-CALC-DAY-WANTED TO WS-CALC-DD.
    COMPUTE WS-CALC-CANDIDATE =
        WS-CALC-CCYY * 10000 + WS-CALC-MM * 100 + WS-CALC-DD.
    IF WS-CALC-CANDIDATE NOT > APR-TODAY
        ADD 1 TO WS-CALC-MM
        IF WS-CALC-MM > 12
            MOVE 1 TO WS-CALC-MM
            ADD 1 TO WS-CALC-CCYY
        END-IF
        MOVE WS-CALC-DAY-WANTED TO WS-CALC-DD
    END-IF.
320-MONTHLY-WITH-DAY-EXIT.
    EXIT.
*
* MONTHLY WITH NO DAY-OF-MONTH GIVEN, AND ANY FREQUENCY THIS
* SHOP DOESN'T RECOGNIZE, BOTH FALL THROUGH HERE (CR4601) -
* SIMPLE ADD-ONE-MONTH FROM TODAY'S OWN DAY, CLAMPED TO THE
* TARGET MONTH'S LENGTH.
330-ADD-ONE-MONTH.
    ADD 1 TO WS-CALC-MM.
    IF WS-CALC-MM > 12
        MOVE 1 TO WS-CALC-MM
        ADD 1 TO WS-CALC-CCYY
    END-IF.
    PERFORM 340-SET-DAYS-IN-CALC-MONTH
        THRU 340-SET-DAYS-IN-CALC-MONTH-EXIT.
    IF WS-CALC-DD > WS-DAYS-IN-CALC-MONTH
        MOVE WS-DAYS-IN-CALC-MONTH TO WS-CALC-DD
    END-IF.
330-ADD-ONE-MONTH-EXIT.
    EXIT.
*
340-SET-DAYS-IN-CALC-MONTH.
    MOVE WS-MONTH-DAYS (WS-CALC-MM) TO WS-DAYS-IN-CALC-MONTH.
    IF WS-CALC-MM = 2
        PERFORM 345-CHECK-LEAP-YEAR THRU 345-CHECK-LEAP-YEAR-EXIT
    END-IF.
340-SET-DAYS-IN-CALC-MONTH-EXIT.
    EXIT.
*
345-CHECK-LEAP-YEAR.
    DIVIDE WS-CALC-CCYY BY 4 GIVING WS-DUMMY REMAINDER WS-LEAP-REM-4.
    IF WS-LEAP-REM-4 = 0
        DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DUMMY
            REMAINDER WS-LEAP-REM-100
        IF WS-LEAP-REM-100 = 0
            DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DUMMY
                REMAINDER WS-LEAP-REM-400
            IF WS-LEAP-REM-400 = 0
                MOVE 29 TO WS-DAYS-IN-CALC-MONTH
            END-IF
        ELSE
            MOVE 29 TO WS-DAYS-IN-CALC-MONTH
        END-IF
    END-IF.
345-CHECK-LEAP-YEAR-EXIT.
    EXIT.
*
900-END-RTN.
    DISPLAY 'GL8000 COMPLETE - REQUESTS PROCESSED ' WS-REQ-CT
        UPON CRT AT 1801.
    CLOSE APR-IN-FILE APR-OUT-FILE.
    STOP RUN.
