000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GL3000.
000300 AUTHOR.      G H BOWERS.
000400 INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN. 01/15/1992.
000600 DATE-COMPILED.
000700 SECURITY.    FINEDGE INTERNAL USE ONLY.
000800*-----------------------------------------------------------
000900* GL3000 - LOAN APPLICATION SCORING.  READS EACH UNSCORED
001000* LOAN APPLICATION AGAINST THE OWNING CUSTOMER'S MASTER
001100* RECORD, COMPUTES THE FOUR-FACTOR CREDIT ASSESSMENT SCORE
001200* AND THE BANDED APPROVED AMOUNT/RATE, AND MOVES THE
001300* APPLICATION TO SUBMITTED STATUS AT STEP 1 OF THE 3-STEP
001400* APPROVAL WORKFLOW.  ALREADY-SCORED APPLICATIONS PASS
001500* THROUGH UNCHANGED.
001600*-----------------------------------------------------------
001700* CHANGE LOG
001800* 92/01/15 GHB  ORIGINAL SCORING PASS
001900* 92/06/02 GHB  ADDED ACCOUNT-HISTORY FACTOR (CUS-ACCT-COUNT)
002000* 93/02/20 GHB  EMPLOYMENT FACTOR NOW CHECKS "EMPLOYED" AHEAD
002100*               OF "SELF" - MATCHES THE ORDER THE ON-LINE
002200*               SCREEN APPLIES IT (SELF-EMPLOYED SCORES SAME
002300*               AS EMPLOYED, SAME AS UNEMPLOYED - YES, THAT'S
002400*               RIGHT, DON'T "FIX" IT, SEE THE RULES BINDER)
002500* 98/11/09 LMK  Y2K REVIEW - NO DATE FIELDS TOUCHED, NO CHANGE
002600*               REQUIRED (CR4402)
002700* 00/05/17 PDK  CR4990 - APP-NOTES NOW SHOWS THE FOUR FACTOR
002800*               SUBTOTALS FOR THE LOAN OFFICER, NOT JUST TOTAL
002900*-----------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CUS-FILE      ASSIGN TO DYNAMIC CUS-PATH
003700            ORGANIZATION RECORD SEQUENTIAL.
003800     SELECT APP-IN-FILE   ASSIGN TO DYNAMIC APP-IN-PATH
003900            ORGANIZATION RECORD SEQUENTIAL.
004000     SELECT APP-OUT-FILE  ASSIGN TO DYNAMIC APP-OUT-PATH
004100            ORGANIZATION RECORD SEQUENTIAL.
004200*
004300 DATA DIVISION.
004400*
004500 FILE SECTION.
004600*
004700 FD  CUS-FILE
004800     RECORD CONTAINS 81 CHARACTERS
004900     LABEL RECORDS ARE STANDARD
005000     DATA RECORD IS CUS-IN-REC.
005100 01  CUS-IN-REC                       PIC X(81).
005200*
005300 FD  APP-IN-FILE
005400     RECORD CONTAINS 163 CHARACTERS
005500     LABEL RECORDS ARE STANDARD
005600     DATA RECORD IS APP-IN-REC.
005700 01  APP-IN-REC                       PIC X(163).
005800*
005900 FD  APP-OUT-FILE
006000     RECORD CONTAINS 163 CHARACTERS
006100     DATA RECORD IS APP-OUT-REC.
006200 01  APP-OUT-REC                      PIC X(163).
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600* WS-FOUND-CT IS A SCRATCH TALLY FOR THE INSPECT COUNTS BELOW -
006700* IT NEVER APPEARS IN ANY RECORD OR TABLE, SO IT GETS ITS OWN
006800* 77-LEVEL RATHER THAN RIDING ALONG UNDER VARIABLES.
006900 77  WS-FOUND-CT                  PIC 9(4) COMP VALUE 0.
007000     COPY '/users/devel/mblps/custmst.dd.cbl'.
007100     COPY '/users/devel/mblps/loanapp.dd.cbl'.
007200*
007300 01  CUS-TABLE-AREA.
007400     05  CUS-TBL-CT                   PIC 9(4) COMP VALUE 0.
007500     05  CUS-TBL OCCURS 1000 TIMES
007600             ASCENDING KEY IS TBL-CUS-ID
007700             INDEXED BY CUS-IX.
007800         COPY '/users/devel/mblps/custmst.dd.cbl'
007900              REPLACING LEADING ==CUS-== BY ==TBL-CUS-==.
008000     05  FILLER                       PIC X(10).
008100*
008200 01  VARIABLES.
008300     05  WS-JOB                       PIC X(7).
008400     05  WS-COMMAND-LINE              PIC X(100).
008500     05  CUS-PATH.
008600         10  FILLER                   PIC X(14) VALUE '/users/public/'.
008700         10  CUS-NAME-PART             PIC X(7).
008800         10  FILLER                   PIC X(4)  VALUE '.cus'.
008900     05  APP-IN-PATH.
009000         10  FILLER                   PIC X(14) VALUE '/users/public/'.
009100         10  APP-IN-NAME               PIC X(7).
009200         10  FILLER                   PIC X(4)  VALUE '.apn'.
009300     05  APP-OUT-PATH.
009400         10  FILLER                   PIC X(14) VALUE '/users/public/'.
009500         10  APP-OUT-NAME              PIC X(7).
009600         10  FILLER                   PIC X(4)  VALUE '.apu'.
009700     05  CUS-EOF-SW                   PIC 9(1) COMP VALUE 0.
009800     05  APP-EOF-SW                   PIC 9(1) COMP VALUE 0.
009900     05  WS-CUS-FOUND-SW              PIC 9(1) COMP VALUE 0.
010000     05  WS-CUS-IX                    PIC 9(4) COMP VALUE 0.
010100     05  WS-SCORE-CREDIT              PIC 9(2) COMP VALUE 0.
010200     05  WS-SCORE-INCOME              PIC 9(2) COMP VALUE 0.
010300     05  WS-SCORE-EMPLOY              PIC 9(2) COMP VALUE 0.
010400     05  WS-SCORE-HISTORY             PIC 9(2) COMP VALUE 0.
010500     05  WS-RATIO                     PIC 9V9999 COMP-3 VALUE 0.
010600     05  WS-APPS-READ                 PIC 9(5) COMP VALUE 0.
010700     05  WS-APPS-SCORED               PIC 9(5) COMP VALUE 0.
010800     05  WS-NOTES-SCORE-R REDEFINES WS-APPS-READ PIC 9(5).
010900     05  WS-RATIO-R REDEFINES WS-RATIO PIC 9V9999.
011000     05  FILLER                       PIC X(10).
011100*
011200 01  NOTES-BUILD-LINE.
011300     05  NB-CREDIT                    PIC X(10).
011400     05  NB-INCOME                    PIC X(10).
011500     05  NB-EMPLOY                    PIC X(10).
011600     05  NB-HISTORY                   PIC X(10).
011700     05  NB-TOTAL                     PIC X(14).
011800     05  FILLER                       PIC X(26).
011900*
012000 PROCEDURE DIVISION.
012100*
012200 000-MAIN-LINE.
012300     PERFORM 010-INITIALIZE.
012400     PERFORM 050-LOAD-CUSTOMER-MASTER THRU 050-LOAD-CUSTOMER-MASTER-EXIT
012500         UNTIL CUS-EOF-SW = 1.
012600     READ APP-IN-FILE AT END MOVE 1 TO APP-EOF-SW.
012700     PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
012800         UNTIL APP-EOF-SW = 1.
012900     PERFORM 900-END-RTN.
013000*
013100 010-INITIALIZE.
013200     DISPLAY SPACES UPON CRT.
013300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013400     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE INTO WS-JOB.
013500     IF WS-JOB = SPACES
013600         DISPLAY '!!!! ENTER JOB NAME ON COMMAND LINE !!!!'
013700             UPON CRT AT 1401
013800         STOP RUN.
013900     MOVE WS-JOB TO CUS-NAME-PART APP-IN-NAME APP-OUT-NAME.
014000     DISPLAY '* * * * * B E G I N   G L 3 0 0 0'
014100         UPON CRT AT 1401.
014200     OPEN INPUT  CUS-FILE APP-IN-FILE.
014300     OPEN OUTPUT APP-OUT-FILE.
014400     READ CUS-FILE AT END MOVE 1 TO CUS-EOF-SW.
014500*
014600 050-LOAD-CUSTOMER-MASTER.
014700     MOVE CUS-IN-REC TO CUS-REC.
014800     ADD 1 TO CUS-TBL-CT.
014900     MOVE CUS-ID            TO TBL-CUS-ID (CUS-TBL-CT).
015000     MOVE CUS-NAME           TO TBL-CUS-NAME (CUS-TBL-CT).
015100     MOVE CUS-CREDIT-SCORE   TO TBL-CUS-CREDIT-SCORE (CUS-TBL-CT).
015200     MOVE CUS-EMPLOY-STATUS  TO TBL-CUS-EMPLOY-STATUS (CUS-TBL-CT).
015300     MOVE CUS-ANNUAL-INCOME  TO TBL-CUS-ANNUAL-INCOME (CUS-TBL-CT).
015400     MOVE CUS-ACCT-COUNT     TO TBL-CUS-ACCT-COUNT (CUS-TBL-CT).
015500     READ CUS-FILE AT END MOVE 1 TO CUS-EOF-SW.
015600 050-LOAD-CUSTOMER-MASTER-EXIT.
015700     EXIT.
015800*
015900 200-MAIN-LOOP.
016000     ADD 1 TO WS-APPS-READ.
016100     MOVE APP-IN-REC TO APP-REC.
016200     IF APP-STATUS = SPACES
016300         PERFORM 300-SCORE-APPLICATION THRU 300-SCORE-APPLICATION-EXIT
016400         ADD 1 TO WS-APPS-SCORED
016500     END-IF.
016600     MOVE SPACES TO APP-OUT-REC.
016700     MOVE APP-REC TO APP-OUT-REC.
016800     WRITE APP-OUT-REC.
016900     READ APP-IN-FILE AT END MOVE 1 TO APP-EOF-SW.
017000 200-MAIN-LOOP-EXIT.
017100     EXIT.
017200*
017300 300-SCORE-APPLICATION.
017400     MOVE 0 TO WS-CUS-FOUND-SW WS-SCORE-CREDIT WS-SCORE-INCOME
017500               WS-SCORE-EMPLOY WS-SCORE-HISTORY.
017600     PERFORM 305-FIND-CUSTOMER.
017700     IF WS-CUS-FOUND-SW = 1
017800         PERFORM 310-SCORE-CREDIT
017900         PERFORM 320-SCORE-INCOME
018000         PERFORM 330-SCORE-EMPLOY
018100         PERFORM 340-SCORE-HISTORY
018200     END-IF.
018300     COMPUTE APP-SCORE = WS-SCORE-CREDIT + WS-SCORE-INCOME
018400         + WS-SCORE-EMPLOY + WS-SCORE-HISTORY.
018500     PERFORM 345-BUILD-NOTES.
018600     PERFORM 350-BAND-APPROVAL.
018700     MOVE 'SUBMITTED'  TO APP-STATUS.
018800     MOVE 1             TO APP-CURRENT-STEP.
018900     MOVE 3             TO APP-TOTAL-STEPS.
019000 300-SCORE-APPLICATION-EXIT.
019100     EXIT.
019200*
019300 305-FIND-CUSTOMER.
019400     SET CUS-IX TO 1.
019500     SEARCH ALL CUS-TBL
019600         WHEN TBL-CUS-ID (CUS-IX) = APP-CUST-ID
019700             MOVE 1 TO WS-CUS-FOUND-SW
019800             MOVE CUS-IX TO WS-CUS-IX.
019900*
020000 310-SCORE-CREDIT.
020100     EVALUATE TRUE
020200         WHEN TBL-CUS-CREDIT-SCORE (WS-CUS-IX) = 0
020300             MOVE 0  TO WS-SCORE-CREDIT
020400         WHEN TBL-CUS-CREDIT-SCORE (WS-CUS-IX) >= 750
020500             MOVE 40 TO WS-SCORE-CREDIT
020600         WHEN TBL-CUS-CREDIT-SCORE (WS-CUS-IX) >= 700
020700             MOVE 30 TO WS-SCORE-CREDIT
020800         WHEN TBL-CUS-CREDIT-SCORE (WS-CUS-IX) >= 650
020900             MOVE 20 TO WS-SCORE-CREDIT
021000         WHEN OTHER
021100             MOVE 10 TO WS-SCORE-CREDIT
021200     END-EVALUATE.
021300*
021400 320-SCORE-INCOME.
021500     IF TBL-CUS-ANNUAL-INCOME (WS-CUS-IX) > 0
021600         COMPUTE WS-RATIO ROUNDED =
021700             APP-REQ-AMOUNT / TBL-CUS-ANNUAL-INCOME (WS-CUS-IX)
021800         EVALUATE TRUE
021900             WHEN WS-RATIO < 0.30
022000                 MOVE 30 TO WS-SCORE-INCOME
022100             WHEN WS-RATIO < 0.40
022200                 MOVE 20 TO WS-SCORE-INCOME
022300             WHEN WS-RATIO < 0.50
022400                 MOVE 10 TO WS-SCORE-INCOME
022500             WHEN OTHER
022600                 MOVE 0  TO WS-SCORE-INCOME
022700         END-EVALUATE
022800     ELSE
022900         MOVE 0 TO WS-SCORE-INCOME
023000     END-IF.
023100*
023200 330-SCORE-EMPLOY.
023300     MOVE 0 TO WS-FOUND-CT.
023400     IF TBL-CUS-EMPLOY-STATUS (WS-CUS-IX) = SPACES
023500         MOVE 0 TO WS-SCORE-EMPLOY
023600     ELSE
023700         INSPECT TBL-CUS-EMPLOY-STATUS (WS-CUS-IX) TALLYING
023800             WS-FOUND-CT FOR ALL 'EMPLOYED'
023900         IF WS-FOUND-CT > 0
024000             MOVE 20 TO WS-SCORE-EMPLOY
024100         ELSE
024200             MOVE 0 TO WS-FOUND-CT
024300             INSPECT TBL-CUS-EMPLOY-STATUS (WS-CUS-IX) TALLYING
024400                 WS-FOUND-CT FOR ALL 'SELF'
024500             IF WS-FOUND-CT > 0
024600                 MOVE 15 TO WS-SCORE-EMPLOY
024700             ELSE
024800                 MOVE 5 TO WS-SCORE-EMPLOY
024900             END-IF
025000         END-IF
025100     END-IF.
025200*
025300 340-SCORE-HISTORY.
025400     IF TBL-CUS-ACCT-COUNT (WS-CUS-IX) > 0
025500         MOVE 10 TO WS-SCORE-HISTORY
025600     ELSE
025700         MOVE 0 TO WS-SCORE-HISTORY
025800     END-IF.
025900*
026000 345-BUILD-NOTES.
026100     MOVE SPACES TO APP-NOTES.
026200     STRING 'CR=' DELIMITED BY SIZE
026300            WS-SCORE-CREDIT DELIMITED BY SIZE
026400            '/40 INC=' DELIMITED BY SIZE
026500            WS-SCORE-INCOME DELIMITED BY SIZE
026600            '/30 EMP=' DELIMITED BY SIZE
026700            WS-SCORE-EMPLOY DELIMITED BY SIZE
026800            '/20 HIST=' DELIMITED BY SIZE
026900            WS-SCORE-HISTORY DELIMITED BY SIZE
027000            '/10 TOTAL=' DELIMITED BY SIZE
027100            APP-SCORE DELIMITED BY SIZE
027200         INTO APP-NOTES.
027300*
027400 350-BAND-APPROVAL.
027500     EVALUATE TRUE
027600         WHEN APP-SCORE >= 80
027700             MOVE APP-REQ-AMOUNT          TO APP-APPROVED-AMT
027800             MOVE 7.50                    TO APP-APPROVED-RATE
027900         WHEN APP-SCORE >= 60
028000             COMPUTE APP-APPROVED-AMT ROUNDED = APP-REQ-AMOUNT * 0.90
028100             MOVE 9.50                    TO APP-APPROVED-RATE
028200         WHEN APP-SCORE >= 40
028300             COMPUTE APP-APPROVED-AMT ROUNDED = APP-REQ-AMOUNT * 0.70
028400             MOVE 12.00                   TO APP-APPROVED-RATE
028500         WHEN OTHER
028600             MOVE 0                        TO APP-APPROVED-AMT
028700             MOVE 0                        TO APP-APPROVED-RATE
028800     END-EVALUATE.
028900*
029000 900-END-RTN.
029100     DISPLAY 'GL3000 COMPLETE - READ ' WS-APPS-READ
029200         ' SCORED ' WS-APPS-SCORED UPON CRT AT 1801.
029300     CLOSE CUS-FILE APP-IN-FILE APP-OUT-FILE.
029400     STOP RUN.
