000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GL4000.
000300 AUTHOR.      G H BOWERS.
000400 INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN. 03/04/1992.
000600 DATE-COMPILED.
000700 SECURITY.    FINEDGE INTERNAL USE ONLY.
000800*-----------------------------------------------------------
000900* GL4000 - LOAN APPROVAL / DISBURSEMENT.  ADVANCES EACH
001000* SUBMITTED OR UNDER-REVIEW APPLICATION ONE STEP.  THERE IS
001100* NO LOAN-OFFICER TERMINAL FEEDING THIS RUN (THAT STAYED ON
001200* THE ON-LINE SIDE) SO THE STEP DECISION IS DRIVEN OFF THE
001300* GL3000 SCORE BAND: APP-APPROVED-AMT = 0 (SCORE UNDER 40)
001400* REJECTS THE APPLICATION OUTRIGHT, OTHERWISE THE STEP
001500* ADVANCES.  AT STEP 3 THE LOAN IS BOOKED - EMI COMPUTED,
001600* TOTAL PAYABLE COMPUTED, FULL AMORTIZATION SCHEDULE WRITTEN,
001700* DISBURSEMENT JOURNAL POSTED, AND THE PRINCIPAL PAID OUT AS
001800* A COMPLETED DEPOSIT TO THE CUSTOMER'S FIRST DEPOSIT ACCOUNT
001900* ON FILE.
002000*-----------------------------------------------------------
002100* CHANGE LOG
002200* 92/03/04 GHB  ORIGINAL - 3-STEP APPROVAL WALK, EMI BOOKING
002300* 92/09/11 GHB  LOAN-NUMBER NOW CARRIES BANK/BRANCH/SEQ
002400*               BREAKOUT TO MATCH THE ACCOUNT-NUMBER SCHEME
002500* 94/04/28 RTW  SCHEDULE REMAINING BALANCE NO LONGER FORCED
002600*               TO ZERO ON THE FINAL INSTALLMENT - LEAVE THE
002700*               ROUNDING RESIDUE, AUDIT DEPT SIGNED OFF ON IT
002800* 98/12/02 LMK  Y2K REVIEW - DUE-DATE MONTH ROLLOVER TESTED
002900*               THROUGH 2000 AND 2001, NO CHANGE (CR4402)
003000* 01/03/19 PDK  CR5201 - RUN DATE NOW TAKEN FROM THE SECOND
003100*               COMMAND LINE TOKEN INSTEAD OF A HARDCODED TEST
003200*               VALUE LEFT IN BY MISTAKE LAST RELEASE
003300*-----------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT APP-IN-FILE   ASSIGN TO DYNAMIC APP-IN-PATH
004100            ORGANIZATION RECORD SEQUENTIAL.
004200     SELECT APP-OUT-FILE  ASSIGN TO DYNAMIC APP-OUT-PATH
004300            ORGANIZATION RECORD SEQUENTIAL.
004400     SELECT ACM-IN-FILE   ASSIGN TO DYNAMIC ACM-IN-PATH
004500            ORGANIZATION RECORD SEQUENTIAL.
004600     SELECT ACM-OUT-FILE  ASSIGN TO DYNAMIC ACM-OUT-PATH
004700            ORGANIZATION RECORD SEQUENTIAL.
004800     SELECT LN-IN-FILE    ASSIGN TO DYNAMIC LN-IN-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000     SELECT LN-OUT-FILE   ASSIGN TO DYNAMIC LN-OUT-PATH
005100            ORGANIZATION RECORD SEQUENTIAL.
005200     SELECT EMI-IN-FILE   ASSIGN TO DYNAMIC EMI-IN-PATH
005300            ORGANIZATION RECORD SEQUENTIAL.
005400     SELECT EMI-OUT-FILE  ASSIGN TO DYNAMIC EMI-OUT-PATH
005500            ORGANIZATION RECORD SEQUENTIAL.
005600     SELECT JRN-FILE      ASSIGN TO DYNAMIC JRN-PATH
005700            ORGANIZATION RECORD SEQUENTIAL.
005800     SELECT LDG-FILE      ASSIGN TO DYNAMIC LDG-PATH
005900            ORGANIZATION RECORD SEQUENTIAL.
006000     SELECT TXN-OUT-FILE  ASSIGN TO DYNAMIC TXN-OUT-PATH
006100            ORGANIZATION RECORD SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  APP-IN-FILE  RECORD CONTAINS 163 CHARACTERS.
006800 01  APP-IN-REC                       PIC X(163).
006900 FD  APP-OUT-FILE RECORD CONTAINS 163 CHARACTERS.
007000 01  APP-OUT-REC                      PIC X(163).
007100 FD  ACM-IN-FILE  RECORD CONTAINS 120 CHARACTERS.
007200 01  ACM-IN-REC                       PIC X(120).
007300 FD  ACM-OUT-FILE RECORD CONTAINS 120 CHARACTERS.
007400 01  ACM-OUT-REC                      PIC X(120).
007500 FD  LN-IN-FILE   RECORD CONTAINS 118 CHARACTERS.
007600 01  LN-IN-REC                        PIC X(118).
007700 FD  LN-OUT-FILE  RECORD CONTAINS 118 CHARACTERS.
007800 01  LN-OUT-REC                       PIC X(118).
007900 FD  EMI-IN-FILE  RECORD CONTAINS 71 CHARACTERS.
008000 01  EMI-IN-REC                       PIC X(71).
008100 FD  EMI-OUT-FILE RECORD CONTAINS 71 CHARACTERS.
008200 01  EMI-OUT-REC                      PIC X(71).
008300 FD  JRN-FILE     RECORD CONTAINS 174 CHARACTERS.
008400 01  JRN-OUT-REC                      PIC X(174).
008500 FD  LDG-FILE     RECORD CONTAINS 112 CHARACTERS.
008600 01  LDG-OUT-REC                      PIC X(112).
008700 FD  TXN-OUT-FILE RECORD CONTAINS 120 CHARACTERS.
008800 01  TXN-OUT-REC                      PIC X(120).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200* WS-LOANS-BOOKED GETS ITS OWN 77-LEVEL - IT IS THE FINAL TALLY
009300* OF APPROVED APPLICATIONS THAT ACTUALLY MADE IT TO A LOAN
009400* MASTER RECORD AND AN EMI SCHEDULE, AND STANDS ON ITS OWN.
009500 77  WS-LOANS-BOOKED              PIC 9(5) COMP VALUE 0.
009600     COPY '/users/devel/mblps/loanapp.dd.cbl'.
009700     COPY '/users/devel/mblps/acctmst.dd.cbl'.
009800     COPY '/users/devel/mblps/loanmst.dd.cbl'.
009900     COPY '/users/devel/mblps/emisched.dd.cbl'.
010000     COPY '/users/devel/mblps/journal.dd.cbl'.
010100     COPY '/users/devel/mblps/ledger.dd.cbl'.
010200     COPY '/users/devel/mblps/txn.dd.cbl'.
010300*
010400 01  ACM-TABLE-AREA.
010500     05  ACM-TBL-CT                   PIC 9(4) COMP VALUE 0.
010600     05  ACM-TBL OCCURS 2000 TIMES INDEXED BY ACM-IX.
010700         COPY '/users/devel/mblps/acctmst.dd.cbl'
010800              REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
010900     05  FILLER                       PIC X(10).
011000*
011100 01  NEW-LOAN-TABLE-AREA.
011200     05  NLN-TBL-CT                   PIC 9(4) COMP VALUE 0.
011300     05  NLN-TBL OCCURS 200 TIMES INDEXED BY NLN-IX.
011400         COPY '/users/devel/mblps/loanmst.dd.cbl'
011500              REPLACING LEADING ==LN-== BY ==TBL-NLN-==.
011600     05  FILLER                       PIC X(10).
011700*
011800 01  NEW-EMI-TABLE-AREA.
011900*    MAX 200 NEW LOANS TIMES UP TO 60 MONTHS TENURE COVERS
012000*    THE BATCH WINDOW THIS PROGRAM RUNS WITHIN - IF THAT EVER
012100*    GROWS, RAISE THE OCCURS AND RECOMPILE (SEE RTW NOTE 94)
012200     05  NEMI-TBL-CT                  PIC 9(5) COMP VALUE 0.
012300     05  NEMI-TBL OCCURS 3000 TIMES INDEXED BY NEMI-IX.
012400         COPY '/users/devel/mblps/emisched.dd.cbl'
012500              REPLACING LEADING ==EMI-== BY ==TBL-NEMI-==.
012600     05  FILLER                       PIC X(10).
012700*
012800 01  VARIABLES.
012900     05  WS-JOB                       PIC X(7).
013000     05  WS-COMMAND-LINE              PIC X(100).
013100     05  WS-TODAY                     PIC 9(8).
013200     05  WS-TODAY-R REDEFINES WS-TODAY.
013300         10  WS-TODAY-CCYY            PIC 9(4).
013400         10  WS-TODAY-MM              PIC 9(2).
013500         10  WS-TODAY-DD              PIC 9(2).
013600     05  APP-IN-PATH.
013700         10  FILLER                   PIC X(14) VALUE '/users/public/'.
013800         10  APP-IN-NAME              PIC X(7).
013900         10  FILLER                   PIC X(4)  VALUE '.apu'.
014000     05  APP-OUT-PATH.
014100         10  FILLER                   PIC X(14) VALUE '/users/public/'.
014200         10  APP-OUT-NAME             PIC X(7).
014300         10  FILLER                   PIC X(4)  VALUE '.apx'.
014400     05  ACM-IN-PATH.
014500         10  FILLER                   PIC X(14) VALUE '/users/public/'.
014600         10  ACM-IN-NAME              PIC X(7).
014700         10  FILLER                   PIC X(4)  VALUE '.acm'.
014800     05  ACM-OUT-PATH.
014900         10  FILLER                   PIC X(14) VALUE '/users/public/'.
015000         10  ACM-OUT-NAME             PIC X(7).
015100         10  FILLER                   PIC X(4)  VALUE '.acn'.
015200     05  LN-IN-PATH.
015300         10  FILLER                   PIC X(14) VALUE '/users/public/'.
015400         10  LN-IN-NAME               PIC X(7).
015500         10  FILLER                   PIC X(4)  VALUE '.lnm'.
015600     05  LN-OUT-PATH.
015700         10  FILLER                   PIC X(14) VALUE '/users/public/'.
015800         10  LN-OUT-NAME              PIC X(7).
015900         10  FILLER                   PIC X(4)  VALUE '.lnn'.
016000     05  EMI-IN-PATH.
016100         10  FILLER                   PIC X(14) VALUE '/users/public/'.
016200         10  EMI-IN-NAME              PIC X(7).
016300         10  FILLER                   PIC X(4)  VALUE '.emi'.
016400     05  EMI-OUT-PATH.
016500         10  FILLER                   PIC X(14) VALUE '/users/public/'.
016600         10  EMI-OUT-NAME             PIC X(7).
016700         10  FILLER                   PIC X(4)  VALUE '.emn'.
016800     05  JRN-PATH.
016900         10  FILLER                   PIC X(14) VALUE '/users/public/'.
017000         10  JRN-NAME                 PIC X(7).
017100         10  FILLER                   PIC X(4)  VALUE '.jrn'.
017200     05  LDG-PATH.
017300         10  FILLER                   PIC X(14) VALUE '/users/public/'.
017400         10  LDG-NAME                 PIC X(7).
017500         10  FILLER                   PIC X(4)  VALUE '.ldg'.
017600     05  TXN-OUT-PATH.
017700         10  FILLER                   PIC X(14) VALUE '/users/public/'.
017800         10  TXN-OUT-NAME             PIC X(7).
017900         10  FILLER                   PIC X(4)  VALUE '.txo'.
018000     05  APP-EOF-SW                   PIC 9(1) COMP VALUE 0.
018100     05  ACM-EOF-SW                   PIC 9(1) COMP VALUE 0.
018200     05  LN-EOF-SW                    PIC 9(1) COMP VALUE 0.
018300     05  EMI-EOF-SW                   PIC 9(1) COMP VALUE 0.
018400     05  WS-ACCT-FOUND-SW             PIC 9(1) COMP VALUE 0.
018500     05  WS-ACM-IX                    PIC 9(4) COMP VALUE 0.
018600     05  WS-ACCT-IX                   PIC 9(4) COMP VALUE 0.
018700     05  WS-APPS-READ                 PIC 9(5) COMP VALUE 0.
018800     05  WS-APPS-APPROVED             PIC 9(5) COMP VALUE 0.
018900     05  WS-APPS-REJECTED             PIC 9(5) COMP VALUE 0.
019000     05  WS-LOAN-SEQ                  PIC 9(8) COMP VALUE 0.
019100     05  WS-JRN-SEQ                   PIC 9(9) COMP VALUE 0.
019200     05  WS-INSTALL-NO                PIC 9(3) COMP VALUE 0.
019300     05  WS-MONTH-CT                  PIC 9(3) COMP VALUE 0.
019400     05  WS-FINAL-AMT                 PIC S9(13)V99 COMP-3 VALUE 0.
019500     05  WS-FINAL-RATE                PIC S9(3)V99 COMP-3 VALUE 0.
019600     05  WS-FINAL-TENURE              PIC 9(3) COMP VALUE 0.
019700     05  WS-MONTHLY-RATE              PIC S9(1)V9(6) COMP-3 VALUE 0.
019800     05  WS-RATE-STEP-1               PIC S9(3)V9(6) COMP-3 VALUE 0.
019900     05  WS-COMPOUND                  PIC S9(7)V9(6) COMP-3 VALUE 0.
020000     05  WS-EMI-AMT                   PIC S9(13)V99 COMP-3 VALUE 0.
020100     05  WS-REMAINING-BAL             PIC S9(13)V99 COMP-3 VALUE 0.
020200     05  WS-RATE-MULT                 PIC S9(1)V9(4) COMP-3 VALUE 0.
020300     05  WS-RATE-DIV                  PIC S9(1)V9(4) COMP-3 VALUE 0.
020400     05  WS-TENURE-DIV                PIC S9(1)V9(4) COMP-3 VALUE 0.
020500     05  WS-INTEREST-PORTION          PIC S9(13)V99 COMP-3 VALUE 0.
020600     05  WS-PRINCIPAL-PORTION         PIC S9(13)V99 COMP-3 VALUE 0.
020700     05  WS-DUE-DATE                  PIC 9(8) VALUE 0.
020800     05  WS-DUE-DATE-R REDEFINES WS-DUE-DATE.
020900         10  WS-DUE-CCYY              PIC 9(4).
021000         10  WS-DUE-MM                PIC 9(2).
021100         10  WS-DUE-DD                PIC 9(2).
021200     05  WS-TOTAL-MONTHS              PIC 9(5) COMP VALUE 0.
021300     05  WS-YEARS-TO-ADD               PIC 9(3) COMP VALUE 0.
021400     05  WS-LOAN-ID-BUILD.
021500         10  FILLER                   PIC X(2) VALUE 'LN'.
021600         10  WS-LOAN-ID-SEQ           PIC 9(10).
021700     05  WS-LOAN-ID-BUILD-R REDEFINES WS-LOAN-ID-BUILD
021800                                       PIC X(12).
021900     05  WS-LOAN-NUM-BUILD.
022000         10  WS-LOAN-NUM-BANK         PIC X(4) VALUE '0001'.
022100         10  WS-LOAN-NUM-BR           PIC X(4) VALUE '0001'.
022200         10  WS-LOAN-NUM-SEQ          PIC 9(8).
022300     05  WS-LOAN-NUM-BUILD-R REDEFINES WS-LOAN-NUM-BUILD
022400                                       PIC X(16).
022500     05  WS-JRN-ID-BUILD.
022600         10  FILLER                   PIC X(3) VALUE 'JRN'.
022700         10  WS-JRN-ID-SEQ            PIC 9(9).
022800     05  WS-JRN-ID-BUILD-R REDEFINES WS-JRN-ID-BUILD
022900                                       PIC X(12).
023000     05  WS-LEG-GL-CODE               PIC X(4).
023100     05  WS-LEG-ACCT-ID               PIC X(12).
023200     05  WS-LEG-DEBIT                 PIC S9(13)V99 COMP-3.
023300     05  WS-LEG-CREDIT                PIC S9(13)V99 COMP-3.
023400     05  WS-LEG-DESC                  PIC X(30).
023500     05  WS-DEBIT-TOTAL               PIC S9(13)V99 COMP-3 VALUE 0.
023600     05  WS-CREDIT-TOTAL              PIC S9(13)V99 COMP-3 VALUE 0.
023700     05  FILLER                       PIC X(10).
023800*
023900 PROCEDURE DIVISION.
024000*
024100 000-MAIN-LINE.
024200     PERFORM 010-INITIALIZE.
024300     PERFORM 050-LOAD-ACCOUNT-MASTER THRU 050-LOAD-ACCOUNT-MASTER-EXIT
024400         UNTIL ACM-EOF-SW = 1.
024500     READ APP-IN-FILE AT END MOVE 1 TO APP-EOF-SW.
024600     PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
024700         UNTIL APP-EOF-SW = 1.
024800     MOVE 1 TO ACM-IX.
024900     PERFORM 800-REWRITE-ACCOUNT-MASTER THRU 800-REWRITE-EXIT
025000         UNTIL ACM-IX > ACM-TBL-CT.
025100     PERFORM 850-COPY-LOAN-MASTER THRU 850-COPY-LOAN-MASTER-EXIT
025200         UNTIL LN-EOF-SW = 1.
025300     MOVE 1 TO NLN-IX.
025400     PERFORM 855-WRITE-NEW-LOANS THRU 855-WRITE-NEW-LOANS-EXIT
025500         UNTIL NLN-IX > NLN-TBL-CT.
025600     PERFORM 860-COPY-EMI-SCHEDULE THRU 860-COPY-EMI-SCHEDULE-EXIT
025700         UNTIL EMI-EOF-SW = 1.
025800     MOVE 1 TO NEMI-IX.
025900     PERFORM 865-WRITE-NEW-EMIS THRU 865-WRITE-NEW-EMIS-EXIT
026000         UNTIL NEMI-IX > NEMI-TBL-CT.
026100     PERFORM 900-END-RTN.
026200*
026300 010-INITIALIZE.
026400     DISPLAY SPACES UPON CRT.
026500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
026600     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
026700         INTO WS-JOB WS-TODAY.
026800     IF WS-JOB = SPACES OR WS-TODAY = 0
026900         DISPLAY '!!!! ENTER JOB NAME AND RUN DATE (CCYYMMDD) !!!!'
027000             UPON CRT AT 1401
027100         STOP RUN.
027200     MOVE WS-JOB TO APP-IN-NAME APP-OUT-NAME ACM-IN-NAME
027300         ACM-OUT-NAME LN-IN-NAME LN-OUT-NAME EMI-IN-NAME
027400         EMI-OUT-NAME JRN-NAME LDG-NAME TXN-OUT-NAME.
027500     DISPLAY '* * * * * B E G I N   G L 4 0 0 0'
027600         UPON CRT AT 1401.
027700     OPEN INPUT  APP-IN-FILE ACM-IN-FILE LN-IN-FILE EMI-IN-FILE.
027800     OPEN OUTPUT APP-OUT-FILE ACM-OUT-FILE LN-OUT-FILE EMI-OUT-FILE
027900         JRN-FILE LDG-FILE TXN-OUT-FILE.
028000     READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
028100     READ LN-IN-FILE  AT END MOVE 1 TO LN-EOF-SW.
028200     READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
028300*
028400 050-LOAD-ACCOUNT-MASTER.
028500     MOVE ACM-IN-REC TO ACM-REC.
028600     ADD 1 TO ACM-TBL-CT.
028700     MOVE ACM-ID         TO TBL-ACM-ID (ACM-TBL-CT).
028800     MOVE ACM-CUST-ID    TO TBL-ACM-CUST-ID (ACM-TBL-CT).
028900     MOVE ACM-NUMBER     TO TBL-ACM-NUMBER (ACM-TBL-CT).
029000     MOVE ACM-TYPE       TO TBL-ACM-TYPE (ACM-TBL-CT).
029100     MOVE ACM-BALANCE    TO TBL-ACM-BALANCE (ACM-TBL-CT).
029200     MOVE ACM-STATUS     TO TBL-ACM-STATUS (ACM-TBL-CT).
029300     READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
029400 050-LOAD-ACCOUNT-MASTER-EXIT.
029500     EXIT.
029600*
029700 200-MAIN-LOOP.
029800     ADD 1 TO WS-APPS-READ.
029900     MOVE APP-IN-REC TO APP-REC.
030000     IF APP-STATUS = 'SUBMITTED' OR APP-STATUS = 'UNDER-REVIEW'
030100         PERFORM 210-REVIEW-ACTION THRU 210-REVIEW-ACTION-EXIT
030200     END-IF.
030300     MOVE SPACES TO APP-OUT-REC.
030400     MOVE APP-REC TO APP-OUT-REC.
030500     WRITE APP-OUT-REC.
030600     READ APP-IN-FILE AT END MOVE 1 TO APP-EOF-SW.
030700 200-MAIN-LOOP-EXIT.
030800     EXIT.
030900*
031000 210-REVIEW-ACTION.
031100     IF APP-APPROVED-AMT = 0
031200         MOVE 'REJECTED' TO APP-STATUS
031300         ADD 1 TO WS-APPS-REJECTED
031400     ELSE
031500         IF APP-CURRENT-STEP < APP-TOTAL-STEPS
031600             ADD 1 TO APP-CURRENT-STEP
031700             MOVE 'UNDER-REVIEW' TO APP-STATUS
031800             ADD 1 TO WS-APPS-APPROVED
031900         ELSE
032000             PERFORM 400-FINALIZE-STEP-3 THRU 400-FINALIZE-STEP-3-EXIT
032100             MOVE 'APPROVED' TO APP-STATUS
032200             ADD 1 TO WS-APPS-APPROVED
032300         END-IF
032400     END-IF.
032500 210-REVIEW-ACTION-EXIT.
032600     EXIT.
032700*
032800 400-FINALIZE-STEP-3.
032900*    RESOLVE THE FINAL AMOUNT/RATE - THE REVIEWER-OVERRIDE LEG
033000*    OF THIS RULE LIVED ON THE LOAN OFFICER'S SCREEN AND NEVER
033100*    MAKES IT TO THIS RUN, SO WE FALL STRAIGHT TO THE SCORED
033200*    VALUES, THEN THE PLAIN DEFAULT IF THOSE WERE NEVER SET.
033300     IF APP-APPROVED-AMT > 0
033400         MOVE APP-APPROVED-AMT  TO WS-FINAL-AMT
033500         MOVE APP-APPROVED-RATE TO WS-FINAL-RATE
033600     ELSE
033700         MOVE APP-REQ-AMOUNT    TO WS-FINAL-AMT
033800         MOVE 12.00             TO WS-FINAL-RATE
033900     END-IF.
034000     IF APP-APPROVED-TENURE > 0
034100         MOVE APP-APPROVED-TENURE TO WS-FINAL-TENURE
034200     ELSE
034300         MOVE 36 TO WS-FINAL-TENURE
034400     END-IF.
034500     MOVE 0 TO WS-ACCT-FOUND-SW.
034600     MOVE 1 TO WS-ACM-IX.
034700     PERFORM 415-FIND-CUST-ACCOUNT THRU 415-FIND-CUST-ACCOUNT-EXIT
034800         VARYING WS-ACM-IX FROM 1 BY 1
034900         UNTIL WS-ACM-IX > ACM-TBL-CT OR WS-ACCT-FOUND-SW = 1.
035000     IF WS-ACCT-FOUND-SW = 1
035100         PERFORM 420-COMPUTE-EMI
035200         PERFORM 430-COMPUTE-REMAINING
035300         PERFORM 440-BOOK-LOAN
035400         PERFORM 450-BUILD-SCHEDULE THRU 450-BUILD-SCHEDULE-EXIT
035500             VARYING WS-INSTALL-NO FROM 1 BY 1
035600             UNTIL WS-INSTALL-NO > WS-FINAL-TENURE
035700         PERFORM 460-POST-DISBURSEMENT
035800         ADD 1 TO WS-LOANS-BOOKED
035900     ELSE
036000         DISPLAY 'GL4000 - NO DEPOSIT ACCOUNT FOR CUSTOMER '
036100             APP-CUST-ID ' - LOAN NOT BOOKED' UPON CRT AT 1801
036200     END-IF.
036300 400-FINALIZE-STEP-3-EXIT.
036400     EXIT.
036500*
036600 415-FIND-CUST-ACCOUNT.
036700     IF TBL-ACM-CUST-ID (WS-ACM-IX) = APP-CUST-ID
036800         MOVE 1 TO WS-ACCT-FOUND-SW
036900         MOVE WS-ACM-IX TO WS-ACCT-IX
037000     END-IF.
037100 415-FIND-CUST-ACCOUNT-EXIT.
037200     EXIT.
037300*
037400 420-COMPUTE-EMI.
037500     COMPUTE WS-RATE-STEP-1 ROUNDED = WS-FINAL-RATE / 12.
037600     COMPUTE WS-MONTHLY-RATE ROUNDED = WS-RATE-STEP-1 / 100.
037700     COMPUTE WS-COMPOUND ROUNDED =
037800         (1 + WS-MONTHLY-RATE) ** WS-FINAL-TENURE.
037900     COMPUTE WS-EMI-AMT ROUNDED =
038000         (WS-FINAL-AMT * WS-MONTHLY-RATE * WS-COMPOUND)
038100         / (WS-COMPOUND - 1).
038200*
038300 430-COMPUTE-REMAINING.
038400     COMPUTE WS-RATE-DIV   ROUNDED = WS-FINAL-RATE / 100.
038500     COMPUTE WS-TENURE-DIV ROUNDED = WS-FINAL-TENURE / 12.
038600     COMPUTE WS-RATE-MULT  ROUNDED = WS-RATE-DIV * WS-TENURE-DIV.
038700*
038800 440-BOOK-LOAN.
038900     ADD 1 TO WS-LOAN-SEQ.
039000     MOVE WS-LOAN-SEQ TO WS-LOAN-ID-SEQ WS-LOAN-NUM-SEQ.
039100     ADD 1 TO NLN-TBL-CT.
039200     MOVE WS-LOAN-ID-BUILD-R     TO TBL-NLN-ID (NLN-TBL-CT).
039300     MOVE WS-LOAN-NUM-BUILD-R    TO TBL-NLN-NUMBER (NLN-TBL-CT).
039400     MOVE APP-CUST-ID             TO TBL-NLN-CUST-ID (NLN-TBL-CT).
039500     MOVE TBL-ACM-ID (WS-ACCT-IX) TO TBL-NLN-ACCT-ID (NLN-TBL-CT).
039600     MOVE WS-FINAL-AMT            TO TBL-NLN-PRINCIPAL (NLN-TBL-CT).
039700     MOVE WS-FINAL-RATE           TO TBL-NLN-RATE (NLN-TBL-CT).
039800     MOVE WS-FINAL-TENURE         TO TBL-NLN-TENURE (NLN-TBL-CT).
039900     MOVE WS-EMI-AMT              TO TBL-NLN-EMI (NLN-TBL-CT).
040000     MOVE 0                       TO TBL-NLN-AMT-PAID (NLN-TBL-CT).
040100     COMPUTE TBL-NLN-AMT-REMAINING (NLN-TBL-CT) ROUNDED =
040200         WS-FINAL-AMT * (1 + WS-RATE-MULT).
040300     MOVE 'ACTIVE'                TO TBL-NLN-STATUS (NLN-TBL-CT).
040400     MOVE WS-FINAL-AMT            TO WS-REMAINING-BAL.
040500*
040600 450-BUILD-SCHEDULE.
040700     COMPUTE WS-INTEREST-PORTION = WS-REMAINING-BAL * WS-MONTHLY-RATE.
040800     COMPUTE WS-PRINCIPAL-PORTION ROUNDED =
040900         WS-EMI-AMT - WS-INTEREST-PORTION.
041000     SUBTRACT WS-PRINCIPAL-PORTION FROM WS-REMAINING-BAL.
041100     COMPUTE WS-TOTAL-MONTHS = WS-TODAY-MM + WS-INSTALL-NO.
041200     DIVIDE WS-TOTAL-MONTHS BY 12
041300         GIVING WS-YEARS-TO-ADD REMAINDER WS-DUE-MM.
041400     IF WS-DUE-MM = 0
041500         MOVE 12 TO WS-DUE-MM
041600         SUBTRACT 1 FROM WS-YEARS-TO-ADD
041700     END-IF.
041800     COMPUTE WS-DUE-CCYY = WS-TODAY-CCYY + WS-YEARS-TO-ADD.
041900     MOVE WS-TODAY-DD TO WS-DUE-DD.
042000     ADD 1 TO NEMI-TBL-CT.
042100     MOVE WS-LOAN-ID-BUILD-R      TO TBL-NEMI-LOAN-ID (NEMI-TBL-CT).
042200     MOVE WS-INSTALL-NO            TO TBL-NEMI-INSTALL-NO (NEMI-TBL-CT).
042300     MOVE WS-DUE-DATE              TO TBL-NEMI-DUE-DATE (NEMI-TBL-CT).
042400     MOVE WS-PRINCIPAL-PORTION     TO TBL-NEMI-PRINCIPAL (NEMI-TBL-CT).
042500     MOVE WS-INTEREST-PORTION      TO TBL-NEMI-INTEREST (NEMI-TBL-CT).
042600     MOVE WS-EMI-AMT               TO TBL-NEMI-TOTAL (NEMI-TBL-CT).
042700     MOVE 0                        TO TBL-NEMI-PAID-AMT (NEMI-TBL-CT).
042800     MOVE 'N'                      TO TBL-NEMI-IS-PAID (NEMI-TBL-CT).
042900 450-BUILD-SCHEDULE-EXIT.
043000     EXIT.
043100*
043200 460-POST-DISBURSEMENT.
043300     ADD 1 TO WS-JRN-SEQ.
043400     MOVE WS-JRN-SEQ TO WS-JRN-ID-SEQ.
043500     MOVE 0 TO WS-DEBIT-TOTAL WS-CREDIT-TOTAL.
043600     MOVE WS-JRN-ID-BUILD-R        TO JRN-ID.
043700     MOVE WS-TODAY                  TO JRN-DATE.
043800     STRING 'LOAN-DISB-' DELIMITED BY SIZE
043900            WS-LOAN-NUM-SEQ DELIMITED BY SIZE
044000         INTO JRN-REFERENCE.
044100     MOVE 'LOAN DISBURSEMENT'       TO JRN-DESC.
044200     MOVE SPACES                    TO JRN-TXN-ID.
044300     MOVE '2000'              TO WS-LEG-GL-CODE.
044400     MOVE TBL-ACM-ID (WS-ACCT-IX) TO WS-LEG-ACCT-ID.
044500     MOVE WS-FINAL-AMT        TO WS-LEG-DEBIT.
044600     MOVE 0                   TO WS-LEG-CREDIT.
044700     MOVE 'LOAN DISBURSEMENT - DEPOSIT LIAB' TO WS-LEG-DESC.
044800     PERFORM 465-WRITE-LEG THRU 465-WRITE-LEG-EXIT.
044900     MOVE '1200'              TO WS-LEG-GL-CODE.
045000     MOVE 0                   TO WS-LEG-DEBIT.
045100     MOVE WS-FINAL-AMT        TO WS-LEG-CREDIT.
045200     MOVE 'LOAN DISBURSEMENT - LOANS RECEIV' TO WS-LEG-DESC.
045300     PERFORM 465-WRITE-LEG THRU 465-WRITE-LEG-EXIT.
045400     MOVE WS-DEBIT-TOTAL             TO JRN-TOTAL-DEBIT.
045500     MOVE WS-CREDIT-TOTAL             TO JRN-TOTAL-CREDIT.
045600     IF WS-DEBIT-TOTAL = WS-CREDIT-TOTAL
045700         MOVE 'Y' TO JRN-BALANCED
045800     ELSE
045900         MOVE 'N' TO JRN-BALANCED
046000         DISPLAY 'GL4000 - DISBURSEMENT JOURNAL OUT OF BALANCE '
046100             JRN-ID UPON CRT AT 1801
046200     END-IF.
046300     MOVE SPACES TO JRN-OUT-REC.
046400     MOVE JRN-REC TO JRN-OUT-REC.
046500     WRITE JRN-OUT-REC.
046600     COMPUTE TBL-ACM-BALANCE (WS-ACCT-IX) =
046700         TBL-ACM-BALANCE (WS-ACCT-IX) + WS-FINAL-AMT.
046800     PERFORM 470-WRITE-DEPOSIT-TXN.
046900*
047000 465-WRITE-LEG.
047100     MOVE JRN-ID                   TO LDG-JRN-ID.
047200     MOVE WS-LEG-GL-CODE            TO LDG-GL-CODE.
047300     MOVE WS-LEG-ACCT-ID            TO LDG-ACCT-ID.
047400     MOVE WS-LEG-DEBIT               TO LDG-DEBIT.
047500     MOVE WS-LEG-CREDIT              TO LDG-CREDIT.
047600     MOVE TBL-ACM-BALANCE (WS-ACCT-IX) TO LDG-BAL-AFTER.
047700     MOVE WS-LEG-DESC                TO LDG-DESC.
047800     MOVE SPACES TO LDG-OUT-REC.
047900     MOVE LDG-REC TO LDG-OUT-REC.
048000     WRITE LDG-OUT-REC.
048100     ADD WS-LEG-DEBIT TO WS-DEBIT-TOTAL.
048200     ADD WS-LEG-CREDIT TO WS-CREDIT-TOTAL.
048300 465-WRITE-LEG-EXIT.
048400     EXIT.
048500*
048600 470-WRITE-DEPOSIT-TXN.
048700     MOVE SPACES TO TXN-REC.
048800     MOVE WS-LOAN-ID-BUILD-R       TO TXN-ID.
048900     MOVE TBL-ACM-ID (WS-ACCT-IX)   TO TXN-ACCT-ID.
049000     MOVE SPACES                    TO TXN-TO-ACCT-ID.
049100     MOVE 'DEPOSIT'                 TO TXN-TYPE.
049200     MOVE WS-FINAL-AMT               TO TXN-AMOUNT.
049300     MOVE WS-TODAY                   TO TXN-DATE.
049400     MOVE 'LOAN PRINCIPAL DISBURSEMENT' TO TXN-DESC.
049500     MOVE 'COMPLETED'                TO TXN-STATUS.
049600     MOVE TBL-ACM-BALANCE (WS-ACCT-IX) TO TXN-BAL-AFTER.
049700     MOVE SPACES TO TXN-OUT-REC.
049800     MOVE TXN-REC TO TXN-OUT-REC.
049900     WRITE TXN-OUT-REC.
050000*
050100 800-REWRITE-ACCOUNT-MASTER.
050200     MOVE TBL-ACM-ID (ACM-IX)       TO ACM-ID.
050300     MOVE TBL-ACM-CUST-ID (ACM-IX)  TO ACM-CUST-ID.
050400     MOVE TBL-ACM-NUMBER (ACM-IX)   TO ACM-NUMBER.
050500     MOVE TBL-ACM-TYPE (ACM-IX)     TO ACM-TYPE.
050600     MOVE TBL-ACM-BALANCE (ACM-IX)  TO ACM-BALANCE.
050700     MOVE TBL-ACM-STATUS (ACM-IX)   TO ACM-STATUS.
050800     MOVE SPACES TO ACM-OUT-REC.
050900     MOVE ACM-REC TO ACM-OUT-REC.
051000     WRITE ACM-OUT-REC.
051100     SET ACM-IX UP BY 1.
051200 800-REWRITE-EXIT.
051300     EXIT.
051400*
051500 850-COPY-LOAN-MASTER.
051600     MOVE SPACES TO LN-OUT-REC.
051700     MOVE LN-IN-REC TO LN-OUT-REC.
051800     WRITE LN-OUT-REC.
051900     READ LN-IN-FILE AT END MOVE 1 TO LN-EOF-SW.
052000 850-COPY-LOAN-MASTER-EXIT.
052100     EXIT.
052200*
052300 855-WRITE-NEW-LOANS.
052400     MOVE TBL-NLN-ID (NLN-IX)            TO LN-ID.
052500     MOVE TBL-NLN-NUMBER (NLN-IX)        TO LN-NUMBER.
052600     MOVE TBL-NLN-CUST-ID (NLN-IX)       TO LN-CUST-ID.
052700     MOVE TBL-NLN-ACCT-ID (NLN-IX)       TO LN-ACCT-ID.
052800     MOVE TBL-NLN-PRINCIPAL (NLN-IX)     TO LN-PRINCIPAL.
052900     MOVE TBL-NLN-RATE (NLN-IX)          TO LN-RATE.
053000     MOVE TBL-NLN-TENURE (NLN-IX)        TO LN-TENURE.
053100     MOVE TBL-NLN-EMI (NLN-IX)           TO LN-EMI.
053200     MOVE TBL-NLN-AMT-PAID (NLN-IX)      TO LN-AMT-PAID.
053300     MOVE TBL-NLN-AMT-REMAINING (NLN-IX) TO LN-AMT-REMAINING.
053400     MOVE TBL-NLN-STATUS (NLN-IX)        TO LN-STATUS.
053500     MOVE SPACES TO LN-OUT-REC.
053600     MOVE LN-REC TO LN-OUT-REC.
053700     WRITE LN-OUT-REC.
053800     SET NLN-IX UP BY 1.
053900 855-WRITE-NEW-LOANS-EXIT.
054000     EXIT.
054100*
054200 860-COPY-EMI-SCHEDULE.
054300     MOVE SPACES TO EMI-OUT-REC.
054400     MOVE EMI-IN-REC TO EMI-OUT-REC.
054500     WRITE EMI-OUT-REC.
054600     READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
054700 860-COPY-EMI-SCHEDULE-EXIT.
054800     EXIT.
054900*
055000 865-WRITE-NEW-EMIS.
055100     MOVE TBL-NEMI-LOAN-ID (NEMI-IX)     TO EMI-LOAN-ID.
055200     MOVE TBL-NEMI-INSTALL-NO (NEMI-IX)  TO EMI-INSTALL-NO.
055300     MOVE TBL-NEMI-DUE-DATE (NEMI-IX)    TO EMI-DUE-DATE.
055400     MOVE TBL-NEMI-PRINCIPAL (NEMI-IX)   TO EMI-PRINCIPAL.
055500     MOVE TBL-NEMI-INTEREST (NEMI-IX)    TO EMI-INTEREST.
055600     MOVE TBL-NEMI-TOTAL (NEMI-IX)       TO EMI-TOTAL.
055700     MOVE TBL-NEMI-PAID-AMT (NEMI-IX)    TO EMI-PAID-AMT.
055800     MOVE TBL-NEMI-IS-PAID (NEMI-IX)     TO EMI-IS-PAID.
055900     MOVE SPACES TO EMI-OUT-REC.
056000     MOVE EMI-REC TO EMI-OUT-REC.
056100     WRITE EMI-OUT-REC.
056200     SET NEMI-IX UP BY 1.
056300 865-WRITE-NEW-EMIS-EXIT.
056400     EXIT.
056500*
056600 900-END-RTN.
056700     DISPLAY 'GL4000 COMPLETE - READ ' WS-APPS-READ
056800         ' APPROVED ' WS-APPS-APPROVED ' REJECTED ' WS-APPS-REJECTED
056900         ' LOANS BOOKED ' WS-LOANS-BOOKED UPON CRT AT 1801.
057000     CLOSE APP-IN-FILE APP-OUT-FILE ACM-IN-FILE ACM-OUT-FILE
057100         LN-IN-FILE LN-OUT-FILE EMI-IN-FILE EMI-OUT-FILE
057200         JRN-FILE LDG-FILE TXN-OUT-FILE.
057300     STOP RUN.
