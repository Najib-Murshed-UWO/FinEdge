000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GL8000.
000300 AUTHOR.      G H BOWERS.
000400 INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN. 05/13/1997.
000600 DATE-COMPILED.
000700 SECURITY.    FINEDGE INTERNAL USE ONLY.
000800*-----------------------------------------------------------
000900* GL8000 - AUTOPAY NEXT-PAYMENT-DATE RULE.  READS ONE REQUEST
001000* PER AUTOPAY ENROLLMENT (ACCOUNT, FREQUENCY, OPTIONAL DAY-OF-
001100* MONTH, AND THE RUN DATE THE REQUEST WAS BUILT AGAINST) AND
001200* WORKS OUT WHEN THE NEXT DRAFT FALLS.  DOES NOT TOUCH ANY
001300* MASTER FILE - PURELY A DATE-MATH PASS-THROUGH.  "TODAY" COMES
001400* IN ON THE REQUEST RECORD RATHER THAN FROM THE SYSTEM CLOCK SO
001500* A RERUN OF THE SAME INPUT ALWAYS REPRODUCES THE SAME ANSWER.
001600*-----------------------------------------------------------
001700* CHANGE LOG
001800* 97/05/13 GHB  ORIGINAL - WEEKLY/BI-WEEKLY ONLY
001900* 97/07/02 GHB  ADDED MONTHLY-WITH-DAY-OF-MONTH RULE, CLAMPED
002000*               TO THE 28TH SO FEBRUARY NEVER BLOWS UP
002100* 98/12/07 LMK  Y2K - APR-TODAY/APR-NEXT-PAYMENT-DATE WIDENED TO
002200*               9(8) CCYYMMDD, LEAP-YEAR CHECK RE-VERIFIED
002300*               AGAINST THE FULL 100/400 RULE FOR 2000 (CR4402)
002400* 99/03/30 PDK  CR4601 - "MONTHLY, NO DAY GIVEN" AND ANY OTHER
002500*               UNRECOGNIZED FREQUENCY BOTH FALL THROUGH TO A
002600*               PLAIN ADD-ONE-MONTH FROM TODAY'S OWN DAY, CLAMPED
002700*               TO THE TARGET MONTH'S LENGTH (WAS ABENDING U0891)
002800*-----------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT APR-IN-FILE   ASSIGN TO DYNAMIC APR-IN-PATH
003600            ORGANIZATION RECORD SEQUENTIAL.
003700     SELECT APR-OUT-FILE  ASSIGN TO DYNAMIC APR-OUT-PATH
003800            ORGANIZATION RECORD SEQUENTIAL.
003900*
004000 DATA DIVISION.
004100*
004200 FILE SECTION.
004300*
004400 FD  APR-IN-FILE
004500     RECORD CONTAINS 56 CHARACTERS
004600     LABEL RECORDS ARE STANDARD
004700     DATA RECORD IS APR-IN-REC.
004800 01  APR-IN-REC                       PIC X(56).
004900*
005000 FD  APR-OUT-FILE
005100     RECORD CONTAINS 56 CHARACTERS
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS APR-OUT-REC.
005400 01  APR-OUT-REC                      PIC X(56).
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800* WS-REQ-CT IS A FREE-STANDING 77-LEVEL COUNTER - THE END-OF-
005900* JOB MESSAGE IS ITS ONLY READER, SO IT NEVER NEEDED TO RIDE
006000* ALONG UNDER VARIABLES WITH THE REST OF THE WORK FIELDS.
006100 77  WS-REQ-CT                    PIC 9(7) COMP VALUE 0.
006200     COPY '/users/devel/mblps/apayreq.dd.cbl'.
006300*
006400 01  VARIABLES.
006500     05  WS-JOB                      PIC X(7).
006600     05  WS-COMMAND-LINE             PIC X(100).
006700     05  APR-IN-PATH.
006800         10  FILLER                  PIC X(14) VALUE '/users/public/'.
006900         10  APR-IN-NAME             PIC X(7).
007000         10  FILLER                  PIC X(4)  VALUE '.apr'.
007100     05  APR-OUT-PATH.
007200         10  FILLER                  PIC X(14) VALUE '/users/public/'.
007300         10  APR-OUT-NAME            PIC X(7).
007400         10  FILLER                  PIC X(4)  VALUE '.apo'.
007500     05  APR-EOF-SW                  PIC 9(1) COMP VALUE 0.
007600     05  WS-ADD-DAYS-N               PIC 9(2) COMP VALUE 0.
007700     05  WS-DAYS-IN-CALC-MONTH       PIC 9(2) COMP VALUE 0.
007800     05  WS-CALC-DAY-WANTED          PIC 9(2).
007900     05  WS-CALC-CANDIDATE           PIC 9(8).
008000     05  WS-DUMMY                    PIC 9(4) COMP VALUE 0.
008100     05  WS-LEAP-REM-4               PIC 9(4) COMP VALUE 0.
008200     05  WS-LEAP-REM-100             PIC 9(4) COMP VALUE 0.
008300     05  WS-LEAP-REM-400             PIC 9(4) COMP VALUE 0.
008400     05  WS-CALC-DATE-WORK.
008500         10  WS-CALC-DATE            PIC 9(8).
008600         10  WS-CALC-DATE-R REDEFINES WS-CALC-DATE.
008700             15  WS-CALC-CCYY        PIC 9(4).
008800             15  WS-CALC-MM          PIC 9(2).
008900             15  WS-CALC-DD          PIC 9(2).
009000     05  WS-MONTH-DAYS-TABLE.
009100         10  FILLER                  PIC 9(2) VALUE 31.
009200         10  FILLER                  PIC 9(2) VALUE 28.
009300         10  FILLER                  PIC 9(2) VALUE 31.
009400         10  FILLER                  PIC 9(2) VALUE 30.
009500         10  FILLER                  PIC 9(2) VALUE 31.
009600         10  FILLER                  PIC 9(2) VALUE 30.
009700         10  FILLER                  PIC 9(2) VALUE 31.
009800         10  FILLER                  PIC 9(2) VALUE 31.
009900         10  FILLER                  PIC 9(2) VALUE 30.
010000         10  FILLER                  PIC 9(2) VALUE 31.
010100         10  FILLER                  PIC 9(2) VALUE 30.
010200         10  FILLER                  PIC 9(2) VALUE 31.
010300     05  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.
010400         10  WS-MONTH-DAYS           PIC 9(2) OCCURS 12 TIMES.
010500     05  FILLER                      PIC X(10).
010600*
010700 PROCEDURE DIVISION.
010800*
010900 000-MAIN-LINE.
011000     PERFORM 010-INITIALIZE.
011100     PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
011200         UNTIL APR-EOF-SW = 1.
011300     PERFORM 900-END-RTN.
011400*
011500 010-INITIALIZE.
011600     DISPLAY SPACES UPON CRT.
011700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
011800     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE INTO WS-JOB.
011900     IF WS-JOB = SPACES
012000         DISPLAY '!!!! ENTER JOB NAME !!!!' UPON CRT AT 1401
012100         STOP RUN.
012200     MOVE WS-JOB TO APR-IN-NAME APR-OUT-NAME.
012300     DISPLAY '* * * * * B E G I N   G L 8 0 0 0'
012400         UPON CRT AT 1401.
012500     OPEN INPUT  APR-IN-FILE.
012600     OPEN OUTPUT APR-OUT-FILE.
012700     READ APR-IN-FILE AT END MOVE 1 TO APR-EOF-SW.
012800*
012900 200-MAIN-LOOP.
013000     MOVE APR-IN-REC TO APR-REC.
013100     PERFORM 300-COMPUTE-NEXT-DATE THRU 300-COMPUTE-NEXT-DATE-EXIT.
013200     MOVE APR-REC TO APR-OUT-REC.
013300     WRITE APR-OUT-REC.
013400     ADD 1 TO WS-REQ-CT.
013500     READ APR-IN-FILE AT END MOVE 1 TO APR-EOF-SW.
013600 200-MAIN-LOOP-EXIT.
013700     EXIT.
013800*
013900 300-COMPUTE-NEXT-DATE.
014000     MOVE APR-TODAY-CCYY TO WS-CALC-CCYY.
014100     MOVE APR-TODAY-MM   TO WS-CALC-MM.
014200     MOVE APR-TODAY-DD   TO WS-CALC-DD.
014300     PERFORM 340-SET-DAYS-IN-CALC-MONTH
014400         THRU 340-SET-DAYS-IN-CALC-MONTH-EXIT.
014500     EVALUATE TRUE
014600         WHEN APR-FREQUENCY = 'WEEKLY'
014700             MOVE 7 TO WS-ADD-DAYS-N
014800             PERFORM 310-ADD-N-DAYS THRU 310-ADD-N-DAYS-EXIT
014900         WHEN APR-FREQUENCY = 'BI-WEEKLY'
015000             MOVE 14 TO WS-ADD-DAYS-N
015100             PERFORM 310-ADD-N-DAYS THRU 310-ADD-N-DAYS-EXIT
015200         WHEN APR-FREQUENCY = 'MONTHLY' AND APR-HAS-DAY-OF-MONTH = 'Y'
015300             PERFORM 320-MONTHLY-WITH-DAY THRU 320-MONTHLY-WITH-DAY-EXIT
015400         WHEN OTHER
015500             PERFORM 330-ADD-ONE-MONTH THRU 330-ADD-ONE-MONTH-EXIT
015600     END-EVALUATE.
015700     COMPUTE APR-NEXT-PAYMENT-DATE =
015800         WS-CALC-CCYY * 10000 + WS-CALC-MM * 100 + WS-CALC-DD.
015900 300-COMPUTE-NEXT-DATE-EXIT.
016000     EXIT.
016100*
016200 310-ADD-N-DAYS.
016300     ADD WS-ADD-DAYS-N TO WS-CALC-DD.
016400     PERFORM 311-CARRY-DAY THRU 311-CARRY-DAY-EXIT
016500         UNTIL WS-CALC-DD NOT > WS-DAYS-IN-CALC-MONTH.
016600 310-ADD-N-DAYS-EXIT.
016700     EXIT.
016800*
016900 311-CARRY-DAY.
017000     SUBTRACT WS-DAYS-IN-CALC-MONTH FROM WS-CALC-DD.
017100     ADD 1 TO WS-CALC-MM.
017200     IF WS-CALC-MM > 12
017300         MOVE 1 TO WS-CALC-MM
017400         ADD 1 TO WS-CALC-CCYY
017500     END-IF.
017600     PERFORM 340-SET-DAYS-IN-CALC-MONTH
017700         THRU 340-SET-DAYS-IN-CALC-MONTH-EXIT.
017800 311-CARRY-DAY-EXIT.
017900     EXIT.
018000*
018100* MONTHLY WITH A DAY-OF-MONTH ON THE REQUEST - THE DRAFT DAY IS
018200* CLAMPED TO THE 28TH (SEE 97/07/02 LOG ENTRY) SO A "31" ENROLLED
018300* IN FEBRUARY NEVER OVERFLOWS.  IF THIS MONTH'S DRAFT DATE HAS
018400* ALREADY PASSED (OR IS TODAY), THE DRAFT ROLLS TO NEXT MONTH.
018500 320-MONTHLY-WITH-DAY.
018600     MOVE APR-DAY-OF-MONTH TO WS-CALC-DAY-WANTED.
018700     IF WS-CALC-DAY-WANTED > 28
018800         MOVE 28 TO WS-CALC-DAY-WANTED
018900     END-IF.
019000     MOVE WS-CALC-DAY-WANTED TO WS-CALC-DD.
019100     COMPUTE WS-CALC-CANDIDATE =
019200         WS-CALC-CCYY * 10000 + WS-CALC-MM * 100 + WS-CALC-DD.
019300     IF WS-CALC-CANDIDATE NOT > APR-TODAY
019400         ADD 1 TO WS-CALC-MM
019500         IF WS-CALC-MM > 12
019600             MOVE 1 TO WS-CALC-MM
019700             ADD 1 TO WS-CALC-CCYY
019800         END-IF
019900         MOVE WS-CALC-DAY-WANTED TO WS-CALC-DD
020000     END-IF.
020100 320-MONTHLY-WITH-DAY-EXIT.
020200     EXIT.
020300*
020400* MONTHLY WITH NO DAY-OF-MONTH GIVEN, AND ANY FREQUENCY THIS
020500* SHOP DOESN'T RECOGNIZE, BOTH FALL THROUGH HERE (CR4601) -
020600* SIMPLE ADD-ONE-MONTH FROM TODAY'S OWN DAY, CLAMPED TO THE
020700* TARGET MONTH'S LENGTH.
020800 330-ADD-ONE-MONTH.
020900     ADD 1 TO WS-CALC-MM.
021000     IF WS-CALC-MM > 12
021100         MOVE 1 TO WS-CALC-MM
021200         ADD 1 TO WS-CALC-CCYY
021300     END-IF.
021400     PERFORM 340-SET-DAYS-IN-CALC-MONTH
021500         THRU 340-SET-DAYS-IN-CALC-MONTH-EXIT.
021600     IF WS-CALC-DD > WS-DAYS-IN-CALC-MONTH
021700         MOVE WS-DAYS-IN-CALC-MONTH TO WS-CALC-DD
021800     END-IF.
021900 330-ADD-ONE-MONTH-EXIT.
022000     EXIT.
022100*
022200 340-SET-DAYS-IN-CALC-MONTH.
022300     MOVE WS-MONTH-DAYS (WS-CALC-MM) TO WS-DAYS-IN-CALC-MONTH.
022400     IF WS-CALC-MM = 2
022500         PERFORM 345-CHECK-LEAP-YEAR THRU 345-CHECK-LEAP-YEAR-EXIT
022600     END-IF.
022700 340-SET-DAYS-IN-CALC-MONTH-EXIT.
022800     EXIT.
022900*
023000 345-CHECK-LEAP-YEAR.
023100     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-DUMMY REMAINDER WS-LEAP-REM-4.
023200     IF WS-LEAP-REM-4 = 0
023300         DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DUMMY
023400             REMAINDER WS-LEAP-REM-100
023500         IF WS-LEAP-REM-100 = 0
023600             DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DUMMY
023700                 REMAINDER WS-LEAP-REM-400
023800             IF WS-LEAP-REM-400 = 0
023900                 MOVE 29 TO WS-DAYS-IN-CALC-MONTH
024000             END-IF
024100         ELSE
024200             MOVE 29 TO WS-DAYS-IN-CALC-MONTH
024300         END-IF
024400     END-IF.
024500 345-CHECK-LEAP-YEAR-EXIT.
024600     EXIT.
024700*
024800 900-END-RTN.
024900     DISPLAY 'GL8000 COMPLETE - REQUESTS PROCESSED ' WS-REQ-CT
025000         UPON CRT AT 1801.
025100     CLOSE APR-IN-FILE APR-OUT-FILE.
025200     STOP RUN.
