000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GL5000.
000300 AUTHOR.      G H BOWERS.
000400 INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN. 05/18/1992.
000600 DATE-COMPILED.
000700 SECURITY.    FINEDGE INTERNAL USE ONLY.
000800*-----------------------------------------------------------
000900* GL5000 - EMI PAYMENT PROCESSOR.  WALKS THE EMI SCHEDULE IN
001000* LOAN/INSTALLMENT ORDER AND COLLECTS EVERY UNPAID INSTALLMENT
001100* IT CAN, DEBITING THE LOAN'S OWN DISBURSEMENT ACCOUNT (THE
001200* SAME ACCOUNT GL4000 PAID THE PRINCIPAL INTO - THIS SHOP HAS
001300* NO SEPARATE "PAY FROM" SELECTION, THE LOAN REMEMBERS ITS
001400* OWN ACCOUNT).  AN INSTALLMENT IS SKIPPED, NOT ABENDED, WHEN
001500* FUNDS ARE SHORT OR THE LOAN RECORD CAN'T BE FOUND - IT SITS
001600* UNPAID FOR THE NEXT RUN.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900* 92/05/18 GHB  ORIGINAL - ONE INSTALLMENT AT A TIME, PRINCIPAL
002000*               / INTEREST SPLIT JOURNAL, LOAN CLOSURE CHECK
002100* 93/01/14 GHB  ORPHAN SCHEDULE ROWS (NO MATCHING LOAN MASTER
002200*               RECORD) NOW SKIPPED INSTEAD OF ABENDING THE RUN
002300* 98/11/20 LMK  Y2K REVIEW - NO DATE FIELDS UPDATED HERE, NO
002400*               CHANGE REQUIRED (CR4402)
002500* 00/07/09 PDK  CR4890 - INSUFFICIENT-FUNDS SKIPS NOW COUNTED
002600*               SEPARATELY FROM ORPHAN SKIPS ON THE FOOTER LINE
002700*-----------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT EMI-IN-FILE   ASSIGN TO DYNAMIC EMI-IN-PATH
003500            ORGANIZATION RECORD SEQUENTIAL.
003600     SELECT EMI-OUT-FILE  ASSIGN TO DYNAMIC EMI-OUT-PATH
003700            ORGANIZATION RECORD SEQUENTIAL.
003800     SELECT LN-IN-FILE    ASSIGN TO DYNAMIC LN-IN-PATH
003900            ORGANIZATION RECORD SEQUENTIAL.
004000     SELECT LN-OUT-FILE   ASSIGN TO DYNAMIC LN-OUT-PATH
004100            ORGANIZATION RECORD SEQUENTIAL.
004200     SELECT ACM-IN-FILE   ASSIGN TO DYNAMIC ACM-IN-PATH
004300            ORGANIZATION RECORD SEQUENTIAL.
004400     SELECT ACM-OUT-FILE  ASSIGN TO DYNAMIC ACM-OUT-PATH
004500            ORGANIZATION RECORD SEQUENTIAL.
004600     SELECT JRN-FILE      ASSIGN TO DYNAMIC JRN-PATH
004700            ORGANIZATION RECORD SEQUENTIAL.
004800     SELECT LDG-FILE      ASSIGN TO DYNAMIC LDG-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000     SELECT TXN-OUT-FILE  ASSIGN TO DYNAMIC TXN-OUT-PATH
005100            ORGANIZATION RECORD SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  EMI-IN-FILE  RECORD CONTAINS 71 CHARACTERS.
005800 01  EMI-IN-REC                       PIC X(71).
005900 FD  EMI-OUT-FILE RECORD CONTAINS 71 CHARACTERS.
006000 01  EMI-OUT-REC                      PIC X(71).
006100 FD  LN-IN-FILE   RECORD CONTAINS 118 CHARACTERS.
006200 01  LN-IN-REC                        PIC X(118).
006300 FD  LN-OUT-FILE  RECORD CONTAINS 118 CHARACTERS.
006400 01  LN-OUT-REC                       PIC X(118).
006500 FD  ACM-IN-FILE  RECORD CONTAINS 120 CHARACTERS.
006600 01  ACM-IN-REC                       PIC X(120).
006700 FD  ACM-OUT-FILE RECORD CONTAINS 120 CHARACTERS.
006800 01  ACM-OUT-REC                      PIC X(120).
006900 FD  JRN-FILE     RECORD CONTAINS 174 CHARACTERS.
007000 01  JRN-OUT-REC                      PIC X(174).
007100 FD  LDG-FILE     RECORD CONTAINS 112 CHARACTERS.
007200 01  LDG-OUT-REC                      PIC X(112).
007300 FD  TXN-OUT-FILE RECORD CONTAINS 120 CHARACTERS.
007400 01  TXN-OUT-REC                      PIC X(120).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800* WS-INST-PAID IS A FREE-STANDING RUN TOTAL - THE CONSOLE
007900* MESSAGE AT END-OF-JOB IS THE ONLY PLACE IT IS EVER READ -
008000* SO IT IS DECLARED 77-LEVEL INSTEAD OF UNDER VARIABLES.
008100 77  WS-INST-PAID                 PIC 9(5) COMP VALUE 0.
008200     COPY '/users/devel/mblps/emisched.dd.cbl'.
008300     COPY '/users/devel/mblps/loanmst.dd.cbl'.
008400     COPY '/users/devel/mblps/acctmst.dd.cbl'.
008500     COPY '/users/devel/mblps/journal.dd.cbl'.
008600     COPY '/users/devel/mblps/ledger.dd.cbl'.
008700     COPY '/users/devel/mblps/txn.dd.cbl'.
008800*
008900 01  LN-TABLE-AREA.
009000     05  LN-TBL-CT                    PIC 9(4) COMP VALUE 0.
009100     05  LN-TBL OCCURS 1000 TIMES
009200             ASCENDING KEY IS TBL-LN-ID
009300             INDEXED BY LN-IX.
009400         COPY '/users/devel/mblps/loanmst.dd.cbl'
009500              REPLACING LEADING ==LN-== BY ==TBL-LN-==.
009600     05  FILLER                       PIC X(10).
009700*
009800 01  ACM-TABLE-AREA.
009900     05  ACM-TBL-CT                   PIC 9(4) COMP VALUE 0.
010000     05  ACM-TBL OCCURS 2000 TIMES
010100             ASCENDING KEY IS TBL-ACM-ID
010200             INDEXED BY ACM-IX.
010300         COPY '/users/devel/mblps/acctmst.dd.cbl'
010400              REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
010500     05  FILLER                       PIC X(10).
010600*
010700 01  VARIABLES.
010800     05  WS-JOB                       PIC X(7).
010900     05  WS-COMMAND-LINE              PIC X(100).
011000     05  WS-TODAY                     PIC 9(8).
011100     05  EMI-IN-PATH.
011200         10  FILLER                   PIC X(14) VALUE '/users/public/'.
011300         10  EMI-IN-NAME              PIC X(7).
011400         10  FILLER                   PIC X(4)  VALUE '.emn'.
011500     05  EMI-OUT-PATH.
011600         10  FILLER                   PIC X(14) VALUE '/users/public/'.
011700         10  EMI-OUT-NAME             PIC X(7).
011800         10  FILLER                   PIC X(4)  VALUE '.emo'.
011900     05  LN-IN-PATH.
012000         10  FILLER                   PIC X(14) VALUE '/users/public/'.
012100         10  LN-IN-NAME               PIC X(7).
012200         10  FILLER                   PIC X(4)  VALUE '.lnn'.
012300     05  LN-OUT-PATH.
012400         10  FILLER                   PIC X(14) VALUE '/users/public/'.
012500         10  LN-OUT-NAME              PIC X(7).
012600         10  FILLER                   PIC X(4)  VALUE '.lno'.
012700     05  ACM-IN-PATH.
012800         10  FILLER                   PIC X(14) VALUE '/users/public/'.
012900         10  ACM-IN-NAME              PIC X(7).
013000         10  FILLER                   PIC X(4)  VALUE '.acn'.
013100     05  ACM-OUT-PATH.
013200         10  FILLER                   PIC X(14) VALUE '/users/public/'.
013300         10  ACM-OUT-NAME             PIC X(7).
013400         10  FILLER                   PIC X(4)  VALUE '.aco'.
013500     05  JRN-PATH.
013600         10  FILLER                   PIC X(14) VALUE '/users/public/'.
013700         10  JRN-NAME                 PIC X(7).
013800         10  FILLER                   PIC X(4)  VALUE '.jrn'.
013900     05  LDG-PATH.
014000         10  FILLER                   PIC X(14) VALUE '/users/public/'.
014100         10  LDG-NAME                 PIC X(7).
014200         10  FILLER                   PIC X(4)  VALUE '.ldg'.
014300     05  TXN-OUT-PATH.
014400         10  FILLER                   PIC X(14) VALUE '/users/public/'.
014500         10  TXN-OUT-NAME             PIC X(7).
014600         10  FILLER                   PIC X(4)  VALUE '.txp'.
014700     05  EMI-EOF-SW                   PIC 9(1) COMP VALUE 0.
014800     05  LN-EOF-SW                    PIC 9(1) COMP VALUE 0.
014900     05  ACM-EOF-SW                   PIC 9(1) COMP VALUE 0.
015000     05  WS-LN-FOUND-SW               PIC 9(1) COMP VALUE 0.
015100     05  WS-ACCT-FOUND-SW             PIC 9(1) COMP VALUE 0.
015200     05  WS-LN-IX                     PIC 9(4) COMP VALUE 0.
015300     05  WS-ACM-IX                    PIC 9(4) COMP VALUE 0.
015400     05  WS-INST-READ                 PIC 9(5) COMP VALUE 0.
015500     05  WS-INST-NSF                  PIC 9(5) COMP VALUE 0.
015600     05  WS-INST-ORPHAN               PIC 9(5) COMP VALUE 0.
015700     05  WS-JRN-SEQ                   PIC 9(9) COMP VALUE 0.
015800     05  WS-JRN-ID-BUILD.
015900         10  FILLER                   PIC X(3) VALUE 'JRN'.
016000         10  WS-JRN-ID-SEQ            PIC 9(9).
016100     05  WS-JRN-ID-BUILD-R REDEFINES WS-JRN-ID-BUILD
016200                                       PIC X(12).
016300     05  WS-TXN-ID-BUILD.
016400         10  FILLER                   PIC X(3) VALUE 'EPY'.
016500         10  WS-TXN-ID-SEQ            PIC 9(9).
016600     05  WS-TXN-ID-BUILD-R REDEFINES WS-TXN-ID-BUILD
016700                                       PIC X(12).
016800     05  WS-LEG-GL-CODE               PIC X(4).
016900     05  WS-LEG-ACCT-ID               PIC X(12).
017000     05  WS-LEG-DEBIT                 PIC S9(13)V99 COMP-3.
017100     05  WS-LEG-CREDIT                PIC S9(13)V99 COMP-3.
017200     05  WS-LEG-DESC                  PIC X(30).
017300     05  WS-DEBIT-TOTAL               PIC S9(13)V99 COMP-3 VALUE 0.
017400     05  WS-CREDIT-TOTAL              PIC S9(13)V99 COMP-3 VALUE 0.
017500     05  FILLER                       PIC X(10).
017600*
017700 PROCEDURE DIVISION.
017800*
017900 000-MAIN-LINE.
018000     PERFORM 010-INITIALIZE.
018100     PERFORM 050-LOAD-LOAN-MASTER THRU 050-LOAD-LOAN-MASTER-EXIT
018200         UNTIL LN-EOF-SW = 1.
018300     PERFORM 060-LOAD-ACCOUNT-MASTER THRU 060-LOAD-ACCOUNT-MASTER-EXIT
018400         UNTIL ACM-EOF-SW = 1.
018500     READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
018600     PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
018700         UNTIL EMI-EOF-SW = 1.
018800     MOVE 1 TO LN-IX.
018900     PERFORM 800-REWRITE-LOAN-MASTER THRU 800-REWRITE-LOAN-MASTER-EXIT
019000         UNTIL LN-IX > LN-TBL-CT.
019100     MOVE 1 TO ACM-IX.
019200     PERFORM 810-REWRITE-ACCT-MASTER THRU 810-REWRITE-ACCT-MASTER-EXIT
019300         UNTIL ACM-IX > ACM-TBL-CT.
019400     PERFORM 900-END-RTN.
019500*
019600 010-INITIALIZE.
019700     DISPLAY SPACES UPON CRT.
019800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
019900     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
020000         INTO WS-JOB WS-TODAY.
020100     IF WS-JOB = SPACES OR WS-TODAY = 0
020200         DISPLAY '!!!! ENTER JOB NAME AND RUN DATE (CCYYMMDD) !!!!'
020300             UPON CRT AT 1401
020400         STOP RUN.
020500     MOVE WS-JOB TO EMI-IN-NAME EMI-OUT-NAME LN-IN-NAME LN-OUT-NAME
020600         ACM-IN-NAME ACM-OUT-NAME JRN-NAME LDG-NAME TXN-OUT-NAME.
020700     DISPLAY '* * * * * B E G I N   G L 5 0 0 0'
020800         UPON CRT AT 1401.
020900     OPEN INPUT  EMI-IN-FILE LN-IN-FILE ACM-IN-FILE.
021000     OPEN OUTPUT EMI-OUT-FILE LN-OUT-FILE ACM-OUT-FILE JRN-FILE
021100         LDG-FILE TXN-OUT-FILE.
021200     READ LN-IN-FILE  AT END MOVE 1 TO LN-EOF-SW.
021300     READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
021400*
021500 050-LOAD-LOAN-MASTER.
021600     MOVE LN-IN-REC TO LN-REC.
021700     ADD 1 TO LN-TBL-CT.
021800     MOVE LN-ID             TO TBL-LN-ID (LN-TBL-CT).
021900     MOVE LN-NUMBER          TO TBL-LN-NUMBER (LN-TBL-CT).
022000     MOVE LN-CUST-ID         TO TBL-LN-CUST-ID (LN-TBL-CT).
022100     MOVE LN-ACCT-ID         TO TBL-LN-ACCT-ID (LN-TBL-CT).
022200     MOVE LN-PRINCIPAL       TO TBL-LN-PRINCIPAL (LN-TBL-CT).
022300     MOVE LN-RATE            TO TBL-LN-RATE (LN-TBL-CT).
022400     MOVE LN-TENURE          TO TBL-LN-TENURE (LN-TBL-CT).
022500     MOVE LN-EMI             TO TBL-LN-EMI (LN-TBL-CT).
022600     MOVE LN-AMT-PAID        TO TBL-LN-AMT-PAID (LN-TBL-CT).
022700     MOVE LN-AMT-REMAINING   TO TBL-LN-AMT-REMAINING (LN-TBL-CT).
022800     MOVE LN-STATUS          TO TBL-LN-STATUS (LN-TBL-CT).
022900     READ LN-IN-FILE AT END MOVE 1 TO LN-EOF-SW.
023000 050-LOAD-LOAN-MASTER-EXIT.
023100     EXIT.
023200*
023300 060-LOAD-ACCOUNT-MASTER.
023400     MOVE ACM-IN-REC TO ACM-REC.
023500     ADD 1 TO ACM-TBL-CT.
023600     MOVE ACM-ID         TO TBL-ACM-ID (ACM-TBL-CT).
023700     MOVE ACM-CUST-ID    TO TBL-ACM-CUST-ID (ACM-TBL-CT).
023800     MOVE ACM-NUMBER     TO TBL-ACM-NUMBER (ACM-TBL-CT).
023900     MOVE ACM-TYPE       TO TBL-ACM-TYPE (ACM-TBL-CT).
024000     MOVE ACM-BALANCE    TO TBL-ACM-BALANCE (ACM-TBL-CT).
024100     MOVE ACM-STATUS     TO TBL-ACM-STATUS (ACM-TBL-CT).
024200     READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
024300 060-LOAD-ACCOUNT-MASTER-EXIT.
024400     EXIT.
024500*
024600 200-MAIN-LOOP.
024700     ADD 1 TO WS-INST-READ.
024800     MOVE EMI-IN-REC TO EMI-REC.
024900     IF EMI-IS-PAID = 'N'
025000         MOVE 0 TO WS-LN-FOUND-SW WS-ACCT-FOUND-SW
025100         SET LN-IX TO 1
025200         SEARCH ALL LN-TBL
025300             WHEN TBL-LN-ID (LN-IX) = EMI-LOAN-ID
025400                 MOVE 1 TO WS-LN-FOUND-SW
025500                 MOVE LN-IX TO WS-LN-IX
025600         IF WS-LN-FOUND-SW = 0
025700             ADD 1 TO WS-INST-ORPHAN
025800         ELSE
025900             SET ACM-IX TO 1
026000             SEARCH ALL ACM-TBL
026100                 WHEN TBL-ACM-ID (ACM-IX) = TBL-LN-ACCT-ID (WS-LN-IX)
026200                     MOVE 1 TO WS-ACCT-FOUND-SW
026300                     MOVE ACM-IX TO WS-ACM-IX
026400             IF WS-ACCT-FOUND-SW = 0
026500                 ADD 1 TO WS-INST-ORPHAN
026600             ELSE
026700                 IF TBL-ACM-BALANCE (WS-ACM-IX) < EMI-TOTAL
026800                     ADD 1 TO WS-INST-NSF
026900                 ELSE
027000                     PERFORM 500-PROCESS-PAYMENT
027100                     ADD 1 TO WS-INST-PAID
027200                 END-IF
027300             END-IF
027400         END-IF
027500     END-IF.
027600     MOVE SPACES TO EMI-OUT-REC.
027700     MOVE EMI-REC TO EMI-OUT-REC.
027800     WRITE EMI-OUT-REC.
027900     READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
028000 200-MAIN-LOOP-EXIT.
028100     EXIT.
028200*
028300 500-PROCESS-PAYMENT.
028400     SUBTRACT EMI-TOTAL FROM TBL-ACM-BALANCE (WS-ACM-IX).
028500     MOVE EMI-TOTAL  TO EMI-PAID-AMT.
028600     MOVE 'Y'         TO EMI-IS-PAID.
028700     PERFORM 510-POST-EMI-JOURNAL.
028800     PERFORM 520-UPDATE-LOAN.
028900     PERFORM 530-CHECK-CLOSURE.
029000     PERFORM 540-WRITE-PAYMENT-TXN.
029100*
029200 510-POST-EMI-JOURNAL.
029300     ADD 1 TO WS-JRN-SEQ.
029400     MOVE WS-JRN-SEQ TO WS-JRN-ID-SEQ.
029500     MOVE 0 TO WS-DEBIT-TOTAL WS-CREDIT-TOTAL.
029600     MOVE WS-JRN-ID-BUILD-R         TO JRN-ID.
029700     MOVE WS-TODAY                   TO JRN-DATE.
029800     STRING 'EMI-PAY-' DELIMITED BY SIZE
029900            TBL-LN-NUMBER-SEQ (WS-LN-IX) DELIMITED BY SIZE
030000            '-' DELIMITED BY SIZE
030100            EMI-INSTALL-NO DELIMITED BY SIZE
030200         INTO JRN-REFERENCE.
030300     MOVE 'EMI INSTALLMENT PAYMENT'   TO JRN-DESC.
030400     MOVE SPACES                      TO JRN-TXN-ID.
030500     MOVE '2000'                 TO WS-LEG-GL-CODE.
030600     MOVE TBL-ACM-ID (WS-ACM-IX) TO WS-LEG-ACCT-ID.
030700     MOVE EMI-TOTAL               TO WS-LEG-DEBIT.
030800     MOVE 0                      TO WS-LEG-CREDIT.
030900     MOVE 'EMI PAYMENT - DEPOSIT DEBIT' TO WS-LEG-DESC.
031000     PERFORM 515-WRITE-LEG THRU 515-WRITE-LEG-EXIT.
031100     MOVE '1200'                 TO WS-LEG-GL-CODE.
031200     MOVE 0                      TO WS-LEG-DEBIT.
031300     MOVE EMI-PRINCIPAL           TO WS-LEG-CREDIT.
031400     MOVE 'EMI PAYMENT - PRINCIPAL' TO WS-LEG-DESC.
031500     PERFORM 515-WRITE-LEG THRU 515-WRITE-LEG-EXIT.
031600     MOVE '4000'                 TO WS-LEG-GL-CODE.
031700     MOVE 0                      TO WS-LEG-DEBIT.
031800     MOVE EMI-INTEREST            TO WS-LEG-CREDIT.
031900     MOVE 'EMI PAYMENT - INTEREST' TO WS-LEG-DESC.
032000     PERFORM 515-WRITE-LEG THRU 515-WRITE-LEG-EXIT.
032100     MOVE WS-DEBIT-TOTAL          TO JRN-TOTAL-DEBIT.
032200     MOVE WS-CREDIT-TOTAL         TO JRN-TOTAL-CREDIT.
032300     IF WS-DEBIT-TOTAL = WS-CREDIT-TOTAL
032400         MOVE 'Y' TO JRN-BALANCED
032500     ELSE
032600         MOVE 'N' TO JRN-BALANCED
032700         DISPLAY 'GL5000 - EMI JOURNAL OUT OF BALANCE ' JRN-ID
032800             UPON CRT AT 1801
032900     END-IF.
033000     MOVE SPACES TO JRN-OUT-REC.
033100     MOVE JRN-REC TO JRN-OUT-REC.
033200     WRITE JRN-OUT-REC.
033300*
033400 515-WRITE-LEG.
033500     MOVE JRN-ID                       TO LDG-JRN-ID.
033600     MOVE WS-LEG-GL-CODE                TO LDG-GL-CODE.
033700     MOVE WS-LEG-ACCT-ID                TO LDG-ACCT-ID.
033800     MOVE WS-LEG-DEBIT                   TO LDG-DEBIT.
033900     MOVE WS-LEG-CREDIT                  TO LDG-CREDIT.
034000     MOVE TBL-ACM-BALANCE (WS-ACM-IX)   TO LDG-BAL-AFTER.
034100     MOVE WS-LEG-DESC                    TO LDG-DESC.
034200     MOVE SPACES TO LDG-OUT-REC.
034300     MOVE LDG-REC TO LDG-OUT-REC.
034400     WRITE LDG-OUT-REC.
034500     ADD WS-LEG-DEBIT TO WS-DEBIT-TOTAL.
034600     ADD WS-LEG-CREDIT TO WS-CREDIT-TOTAL.
034700 515-WRITE-LEG-EXIT.
034800     EXIT.
034900*
035000 520-UPDATE-LOAN.
035100     ADD EMI-TOTAL TO TBL-LN-AMT-PAID (WS-LN-IX).
035200     SUBTRACT EMI-TOTAL FROM TBL-LN-AMT-REMAINING (WS-LN-IX).
035300*
035400 530-CHECK-CLOSURE.
035500     IF TBL-LN-AMT-REMAINING (WS-LN-IX) <= 0
035600         MOVE 'CLOSED' TO TBL-LN-STATUS (WS-LN-IX)
035700     END-IF.
035800*
035900 540-WRITE-PAYMENT-TXN.
036000     ADD 1 TO WS-JRN-SEQ.
036100     MOVE WS-JRN-SEQ TO WS-TXN-ID-SEQ.
036200     MOVE SPACES TO TXN-REC.
036300     MOVE WS-TXN-ID-BUILD-R        TO TXN-ID.
036400     MOVE TBL-ACM-ID (WS-ACM-IX)    TO TXN-ACCT-ID.
036500     MOVE SPACES                     TO TXN-TO-ACCT-ID.
036600     MOVE 'PAYMENT'                  TO TXN-TYPE.
036700     MOVE EMI-TOTAL                  TO TXN-AMOUNT.
036800     MOVE WS-TODAY                   TO TXN-DATE.
036900     MOVE 'EMI INSTALLMENT PAYMENT'  TO TXN-DESC.
037000     MOVE 'COMPLETED'                TO TXN-STATUS.
037100     MOVE TBL-ACM-BALANCE (WS-ACM-IX) TO TXN-BAL-AFTER.
037200     MOVE SPACES TO TXN-OUT-REC.
037300     MOVE TXN-REC TO TXN-OUT-REC.
037400     WRITE TXN-OUT-REC.
037500*
037600 800-REWRITE-LOAN-MASTER.
037700     MOVE TBL-LN-ID (LN-IX)            TO LN-ID.
037800     MOVE TBL-LN-NUMBER (LN-IX)        TO LN-NUMBER.
037900     MOVE TBL-LN-CUST-ID (LN-IX)       TO LN-CUST-ID.
038000     MOVE TBL-LN-ACCT-ID (LN-IX)       TO LN-ACCT-ID.
038100     MOVE TBL-LN-PRINCIPAL (LN-IX)     TO LN-PRINCIPAL.
038200     MOVE TBL-LN-RATE (LN-IX)          TO LN-RATE.
038300     MOVE TBL-LN-TENURE (LN-IX)        TO LN-TENURE.
038400     MOVE TBL-LN-EMI (LN-IX)           TO LN-EMI.
038500     MOVE TBL-LN-AMT-PAID (LN-IX)      TO LN-AMT-PAID.
038600     MOVE TBL-LN-AMT-REMAINING (LN-IX) TO LN-AMT-REMAINING.
038700     MOVE TBL-LN-STATUS (LN-IX)        TO LN-STATUS.
038800     MOVE SPACES TO LN-OUT-REC.
038900     MOVE LN-REC TO LN-OUT-REC.
039000     WRITE LN-OUT-REC.
039100     SET LN-IX UP BY 1.
039200 800-REWRITE-LOAN-MASTER-EXIT.
039300     EXIT.
039400*
039500 810-REWRITE-ACCT-MASTER.
039600     MOVE TBL-ACM-ID (ACM-IX)       TO ACM-ID.
039700     MOVE TBL-ACM-CUST-ID (ACM-IX)  TO ACM-CUST-ID.
039800     MOVE TBL-ACM-NUMBER (ACM-IX)   TO ACM-NUMBER.
039900     MOVE TBL-ACM-TYPE (ACM-IX)     TO ACM-TYPE.
040000     MOVE TBL-ACM-BALANCE (ACM-IX)  TO ACM-BALANCE.
040100     MOVE TBL-ACM-STATUS (ACM-IX)   TO ACM-STATUS.
040200     MOVE SPACES TO ACM-OUT-REC.
040300     MOVE ACM-REC TO ACM-OUT-REC.
040400     WRITE ACM-OUT-REC.
040500     SET ACM-IX UP BY 1.
040600 810-REWRITE-ACCT-MASTER-EXIT.
040700     EXIT.
040800*
040900 900-END-RTN.
041000     DISPLAY 'GL5000 COMPLETE - READ ' WS-INST-READ
041100         ' PAID ' WS-INST-PAID ' NSF-SKIP ' WS-INST-NSF
041200         ' ORPHAN-SKIP ' WS-INST-ORPHAN UPON CRT AT 1801.
041300     CLOSE EMI-IN-FILE EMI-OUT-FILE LN-IN-FILE LN-OUT-FILE
041400         ACM-IN-FILE ACM-OUT-FILE JRN-FILE LDG-FILE TXN-OUT-FILE.
041500     STOP RUN.
