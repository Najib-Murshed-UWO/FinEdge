000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GL7000.
000300 AUTHOR.      G H BOWERS.
000400 INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN. 02/09/1994.
000600 DATE-COMPILED.
000700 SECURITY.    FINEDGE INTERNAL USE ONLY.
000800*-----------------------------------------------------------
000900* GL7000 - CUSTOMER ANALYTICS SUMMARIZER.  WALKS THE CUSTOMER
001000* MASTER TOP TO BOTTOM AND, FOR EACH CUSTOMER, PRINTS A CONTROL-
001100* TOTAL STYLE SECTION COVERING:
001200*   - DEPOSIT ACCOUNTS HELD (COUNT, TOTAL BALANCE)
001300*   - LOANS HELD (TOTAL/ACTIVE COUNT, PRINCIPAL, PAID, REMAINING)
001400*   - LAST 30 DAYS' ACTIVITY (INCOME, EXPENSES, NET)
001500*   - UP TO 5 NEAREST UNPAID EMI INSTALLMENTS STILL AHEAD OF IT
001600* NO MASTER FILE IS CHANGED BY THIS RUN - IT IS A READ-ONLY
001700* REPORT PROGRAM, SAFE TO RE-RUN AS OFTEN AS THE BRANCHES WANT
001800* A FRESH COPY.
001900*-----------------------------------------------------------
002000* CHANGE LOG
002100* 94/02/09 GHB  ORIGINAL - ACCOUNTS AND LOANS SECTIONS ONLY
002200* 94/06/21 GHB  ADDED LAST-30-DAYS INCOME/EXPENSE/NET SECTION
002300* 94/09/02 GHB  ADDED UPCOMING EMI LOOKAHEAD (5-DEEP), PULLED
002400*               FROM THE COLLECTIONS DEPT'S OWN SPREADSHEET TOOL
002500* 98/11/28 LMK  Y2K - RUN DATE AND ALL TABLE DATE FIELDS NOW
002600*               FULL CCYYMMDD, 30/360 DAY-COUNT MATH UNCHANGED
002700*               BY THE CENTURY ROLLOVER (CR4402)
002800* 00/08/14 PDK  CR5120 - "REMAINING" ON THIS REPORT IS SUM-
002900*               PRINCIPAL MINUS SUM-PAID, NOT THE LOAN MASTER'S
003000*               OWN AMT-REMAINING FIELD (THAT ONE CARRIES THE
003100*               SIMPLE-INTEREST PAYOFF FIGURE FROM GL4000, A
003200*               DIFFERENT NUMBER) - DO NOT "FIX" THIS TO MATCH
003300*-----------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CUS-IN-FILE   ASSIGN TO DYNAMIC CUS-IN-PATH
004100            ORGANIZATION RECORD SEQUENTIAL.
004200     SELECT ACM-IN-FILE   ASSIGN TO DYNAMIC ACM-IN-PATH
004300            ORGANIZATION RECORD SEQUENTIAL.
004400     SELECT LN-IN-FILE    ASSIGN TO DYNAMIC LN-IN-PATH
004500            ORGANIZATION RECORD SEQUENTIAL.
004600     SELECT EMI-IN-FILE   ASSIGN TO DYNAMIC EMI-IN-PATH
004700            ORGANIZATION RECORD SEQUENTIAL.
004800     SELECT TXN-IN-FILE   ASSIGN TO DYNAMIC TXN-IN-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000     SELECT PRT-FILE      ASSIGN TO DYNAMIC PRT-PATH
005100            ORGANIZATION LINE SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  CUS-IN-FILE
005800     RECORD CONTAINS 81 CHARACTERS
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS CUS-IN-REC.
006100 01  CUS-IN-REC                       PIC X(81).
006200*
006300 FD  ACM-IN-FILE
006400     RECORD CONTAINS 120 CHARACTERS
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS ACM-IN-REC.
006700 01  ACM-IN-REC                       PIC X(120).
006800*
006900 FD  LN-IN-FILE
007000     RECORD CONTAINS 118 CHARACTERS
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS LN-IN-REC.
007300 01  LN-IN-REC                        PIC X(118).
007400*
007500 FD  EMI-IN-FILE
007600     RECORD CONTAINS 71 CHARACTERS
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS EMI-IN-REC.
007900 01  EMI-IN-REC                       PIC X(71).
008000*
008100 FD  TXN-IN-FILE
008200     RECORD CONTAINS 120 CHARACTERS
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS TXN-IN-REC.
008500 01  TXN-IN-REC                       PIC X(120).
008600*
008700 FD  PRT-FILE
008800     RECORD CONTAINS 132 CHARACTERS
008900     DATA RECORD IS PRT-LINE.
009000 01  PRT-LINE                         PIC X(132).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400* WS-CUST-CT IS THE ONE NUMBER THE END-OF-JOB MESSAGE NEEDS -
009500* HOW MANY CUSTOMERS GOT A SUMMARY SECTION THIS RUN.  IT IS
009600* NOT PART OF ANY TABLE, SO IT STANDS ALONE AT 77-LEVEL.
009700 77  WS-CUST-CT                   PIC 9(7) COMP VALUE 0.
009800     COPY '/users/devel/mblps/custmst.dd.cbl'.
009900     COPY '/users/devel/mblps/acctmst.dd.cbl'.
010000     COPY '/users/devel/mblps/loanmst.dd.cbl'.
010100     COPY '/users/devel/mblps/emisched.dd.cbl'.
010200     COPY '/users/devel/mblps/txn.dd.cbl'.
010300*
010400 01  ACM-TABLE-AREA.
010500     05  ACM-TBL-CT                  PIC 9(4) COMP VALUE 0.
010600     05  ACM-TBL OCCURS 2000 TIMES
010700             ASCENDING KEY IS TBL-ACM-ID
010800             INDEXED BY ACM-IX.
010900         COPY '/users/devel/mblps/acctmst.dd.cbl'
011000              REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
011100     05  FILLER                      PIC X(10).
011200*
011300 01  LN-TABLE-AREA.
011400     05  LN-TBL-CT                   PIC 9(4) COMP VALUE 0.
011500     05  LN-TBL OCCURS 1000 TIMES
011600             INDEXED BY LN-IX.
011700         COPY '/users/devel/mblps/loanmst.dd.cbl'
011800              REPLACING LEADING ==LN-== BY ==TBL-LN-==.
011900     05  FILLER                      PIC X(10).
012000*
012100* EMI AND TXN TABLES ARE NOT SEARCH-ALL KEYED - A CUSTOMER CAN
012200* HAVE MANY ROWS ON EITHER ONE, SO THESE ARE WALKED LINEARLY.
012300* IF EITHER VOLUME GROWS PAST THE OCCURS BELOW, RAISE IT AND
012400* RECOMPILE (SEE GHB NOTE 94, SAME AS GL4000'S NEMI-TBL).
012500 01  EMI-TABLE-AREA.
012600     05  EMI-TBL-CT                  PIC 9(5) COMP VALUE 0.
012700     05  EMI-TBL OCCURS 3000 TIMES
012800             INDEXED BY EMI-IX.
012900         COPY '/users/devel/mblps/emisched.dd.cbl'
013000              REPLACING LEADING ==EMI-== BY ==TBL-EMI-==.
013100     05  FILLER                      PIC X(10).
013200*
013300 01  TXN-TABLE-AREA.
013400     05  TXN-TBL-CT                  PIC 9(5) COMP VALUE 0.
013500     05  TXN-TBL OCCURS 3000 TIMES
013600             INDEXED BY TXN-IX.
013700         COPY '/users/devel/mblps/txn.dd.cbl'
013800              REPLACING LEADING ==TXN-== BY ==TBL-TXN-==.
013900     05  FILLER                      PIC X(10).
014000*
014100 01  VARIABLES.
014200     05  WS-JOB                      PIC X(7).
014300     05  WS-COMMAND-LINE             PIC X(100).
014400     05  WS-TODAY                    PIC 9(8).
014500     05  WS-TODAY-R REDEFINES WS-TODAY.
014600         10  WS-TODAY-CCYY           PIC 9(4).
014700         10  WS-TODAY-MM              PIC 9(2).
014800         10  WS-TODAY-DD              PIC 9(2).
014900     05  WS-TODAY-DAYNUM             PIC S9(9) COMP.
015000     05  CUS-IN-PATH.
015100         10  FILLER                  PIC X(14) VALUE '/users/public/'.
015200         10  CUS-IN-NAME             PIC X(7).
015300         10  FILLER                  PIC X(4)  VALUE '.cus'.
015400     05  ACM-IN-PATH.
015500         10  FILLER                  PIC X(14) VALUE '/users/public/'.
015600         10  ACM-IN-NAME             PIC X(7).
015700         10  FILLER                  PIC X(4)  VALUE '.acx'.
015800     05  LN-IN-PATH.
015900         10  FILLER                  PIC X(14) VALUE '/users/public/'.
016000         10  LN-IN-NAME              PIC X(7).
016100         10  FILLER                  PIC X(4)  VALUE '.lno'.
016200     05  EMI-IN-PATH.
016300         10  FILLER                  PIC X(14) VALUE '/users/public/'.
016400         10  EMI-IN-NAME             PIC X(7).
016500         10  FILLER                  PIC X(4)  VALUE '.emo'.
016600*   .TXA - "TRANSACTIONS, ALL" - THE SHOP'S JCL CONCATENATES
016700*   GL2000/GL4000/GL5000'S SEPARATE TXN-OUT DATASETS UNDER THIS
016800*   NAME AHEAD OF THE GL7000 STEP, THE SAME WAY IT DOES FOR
016900*   GL6000'S JOURNAL/LEDGER INPUT.
017000     05  TXN-IN-PATH.
017100         10  FILLER                  PIC X(14) VALUE '/users/public/'.
017200         10  TXN-IN-NAME             PIC X(7).
017300         10  FILLER                  PIC X(4)  VALUE '.txa'.
017400     05  PRT-PATH.
017500         10  FILLER                  PIC X(14) VALUE '/users/public/'.
017600         10  PRT-NAME                PIC X(7).
017700         10  FILLER                  PIC X(4)  VALUE '.prt'.
017800     05  CUS-EOF-SW                  PIC 9(1) COMP VALUE 0.
017900     05  ACM-EOF-SW                  PIC 9(1) COMP VALUE 0.
018000     05  LN-EOF-SW                   PIC 9(1) COMP VALUE 0.
018100     05  EMI-EOF-SW                  PIC 9(1) COMP VALUE 0.
018200     05  TXN-EOF-SW                  PIC 9(1) COMP VALUE 0.
018300     05  WS-OWNER-FOUND-SW           PIC 9(1) COMP VALUE 0.
018400     05  WS-ACCT-CT                  PIC 9(5) COMP VALUE 0.
018500     05  WS-ACCT-BAL-TOTAL           PIC S9(13)V99 COMP-3.
018600     05  WS-LOAN-CT                  PIC 9(5) COMP VALUE 0.
018700     05  WS-LOAN-ACTIVE-CT           PIC 9(5) COMP VALUE 0.
018800     05  WS-LOAN-PRINCIPAL           PIC S9(13)V99 COMP-3.
018900     05  WS-LOAN-PAID                PIC S9(13)V99 COMP-3.
019000     05  WS-LOAN-REMAINING           PIC S9(13)V99 COMP-3.
019100     05  WS-TXN-INCOME               PIC S9(13)V99 COMP-3.
019200     05  WS-TXN-EXPENSE              PIC S9(13)V99 COMP-3.
019300     05  WS-TXN-NET                  PIC S9(13)V99 COMP-3.
019400     05  WS-TXN-DAYNUM               PIC S9(9) COMP.
019500     05  WS-TXN-AGE                  PIC S9(9) COMP.
019600     05  WS-TOP5-CT                  PIC 9(1) COMP VALUE 0.
019700     05  WS-TOP5-INSTALL             PIC 9(3)        OCCURS 5 TIMES.
019800     05  WS-TOP5-DUE                 PIC 9(8)        OCCURS 5 TIMES.
019900     05  WS-TOP5-AMT                 PIC S9(13)V99 COMP-3
020000                                      OCCURS 5 TIMES.
020100     05  WS-TOP5-LNNO                PIC X(16)       OCCURS 5 TIMES.
020200     05  WS-CAND-INSTALL             PIC 9(3).
020300     05  WS-CAND-DUE-DATE            PIC 9(8).
020400     05  WS-CAND-AMT                 PIC S9(13)V99 COMP-3.
020500     05  WS-CAND-LNNO                PIC X(16).
020600     05  WS-SCAN-IX                  PIC 9(1) COMP VALUE 0.
020700     05  WS-EMI-PR-IX                PIC 9(1) COMP VALUE 0.
020800     05  FILLER                      PIC X(10).
020900*
021000 01  PRT-HEADER-LINE.
021100     05  FILLER                      PIC X(1)  VALUE SPACE.
021200     05  FILLER                      PIC X(40) VALUE
021300         'FINEDGE CUSTOMER ANALYTICS SUMMARY RPT'.
021400     05  FILLER                      PIC X(10) VALUE ' RUN DATE='.
021500     05  PH-RUN-DATE                 PIC 9(8).
021600     05  FILLER                      PIC X(73) VALUE SPACES.
021700*
021800 01  PRT-CUST-LINE.
021900     05  FILLER                      PIC X(1)  VALUE SPACE.
022000     05  FILLER                      PIC X(10) VALUE 'CUSTOMER ='.
022100     05  PC-CUST-ID                  PIC X(12).
022200     05  FILLER                      PIC X(3)  VALUE SPACES.
022300     05  FILLER                      PIC X(6)  VALUE 'NAME ='.
022400     05  PC-CUST-NAME                PIC X(30).
022500     05  FILLER                      PIC X(70) VALUE SPACES.
022600*
022700 01  PRT-ACCT-LINE.
022800     05  FILLER                      PIC X(1)  VALUE SPACE.
022900     05  FILLER                      PIC X(16) VALUE 'ACCOUNTS      ='.
023000     05  PA-ACCT-CT                  PIC ZZZ,ZZ9.
023100     05  FILLER                      PIC X(4)  VALUE SPACES.
023200     05  FILLER                      PIC X(14) VALUE 'TOTAL BALANCE='.
023300     05  PA-ACCT-BAL                 PIC ZZZ,ZZZ,ZZ9.99-.
023400     05  FILLER                      PIC X(75) VALUE SPACES.
023500*
023600 01  PRT-LOAN-LINE.
023700     05  FILLER                      PIC X(1)  VALUE SPACE.
023800     05  FILLER                      PIC X(8)  VALUE 'LOANS  ='.
023900     05  PL-LOAN-CT                  PIC ZZZ,ZZ9.
024000     05  FILLER                      PIC X(3)  VALUE SPACES.
024100     05  FILLER                      PIC X(8)  VALUE 'ACTIVE ='.
024200     05  PL-ACTIVE-CT                PIC ZZZ,ZZ9.
024300     05  FILLER                      PIC X(3)  VALUE SPACES.
024400     05  FILLER                      PIC X(11) VALUE 'PRINCIPAL ='.
024500     05  PL-PRINCIPAL                PIC ZZZ,ZZZ,ZZ9.99-.
024600     05  FILLER                      PIC X(2)  VALUE SPACES.
024700     05  FILLER                      PIC X(6)  VALUE 'PAID ='.
024800     05  PL-PAID                     PIC ZZZ,ZZZ,ZZ9.99-.
024900     05  FILLER                      PIC X(2)  VALUE SPACES.
025000     05  FILLER                      PIC X(11) VALUE 'REMAINING ='.
025100     05  PL-REMAINING                PIC ZZZ,ZZZ,ZZ9.99-.
025200     05  FILLER                      PIC X(18) VALUE SPACES.
025300*
025400 01  PRT-TXN-LINE.
025500     05  FILLER                      PIC X(1)  VALUE SPACE.
025600     05  FILLER                      PIC X(18) VALUE
025700         'LAST 30 DAYS INC ='.
025800     05  PT-INCOME                   PIC ZZZ,ZZZ,ZZ9.99-.
025900     05  FILLER                      PIC X(2)  VALUE SPACES.
026000     05  FILLER                      PIC X(10) VALUE 'EXPENSES ='.
026100     05  PT-EXPENSE                  PIC ZZZ,ZZZ,ZZ9.99-.
026200     05  FILLER                      PIC X(2)  VALUE SPACES.
026300     05  FILLER                      PIC X(6)  VALUE 'NET ='.
026400     05  PT-NET                      PIC ZZZ,ZZZ,ZZ9.99-.
026500     05  FILLER                      PIC X(48) VALUE SPACES.
026600*
026700 01  PRT-EMI-LINE.
026800     05  FILLER                      PIC X(1)  VALUE SPACE.
026900     05  FILLER                      PIC X(14) VALUE 'UPCOMING EMI ='.
027000     05  PE-INSTALL                  PIC ZZ9.
027100     05  FILLER                      PIC X(3)  VALUE SPACES.
027200     05  FILLER                      PIC X(9)  VALUE 'DUE DATE='.
027300     05  PE-DUE-DATE                 PIC 9(8).
027400     05  FILLER                      PIC X(3)  VALUE SPACES.
027500     05  FILLER                      PIC X(8)  VALUE 'AMOUNT ='.
027600     05  PE-AMOUNT                   PIC ZZZ,ZZZ,ZZ9.99-.
027700     05  FILLER                      PIC X(68) VALUE SPACES.
027800*
027900 PROCEDURE DIVISION.
028000*
028100 000-MAIN-LINE.
028200     PERFORM 010-INITIALIZE.
028300     PERFORM 050-LOAD-ACCOUNT-MASTER THRU 050-LOAD-ACCOUNT-MASTER-EXIT
028400         UNTIL ACM-EOF-SW = 1.
028500     PERFORM 060-LOAD-LOAN-MASTER THRU 060-LOAD-LOAN-MASTER-EXIT
028600         UNTIL LN-EOF-SW = 1.
028700     PERFORM 070-LOAD-EMI-SCHEDULE THRU 070-LOAD-EMI-SCHEDULE-EXIT
028800         UNTIL EMI-EOF-SW = 1.
028900     PERFORM 080-LOAD-TRANSACTIONS THRU 080-LOAD-TRANSACTIONS-EXIT
029000         UNTIL TXN-EOF-SW = 1.
029100     PERFORM 100-PROCESS-CUSTOMER THRU 100-PROCESS-CUSTOMER-EXIT
029200         UNTIL CUS-EOF-SW = 1.
029300     PERFORM 900-END-RTN.
029400*
029500 010-INITIALIZE.
029600     DISPLAY SPACES UPON CRT.
029700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
029800     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
029900         INTO WS-JOB WS-TODAY.
030000     IF WS-JOB = SPACES OR WS-TODAY = 0
030100         DISPLAY '!!!! ENTER JOB NAME AND RUN DATE (CCYYMMDD) !!!!'
030200             UPON CRT AT 1401
030300         STOP RUN.
030400     MOVE WS-JOB TO CUS-IN-NAME ACM-IN-NAME LN-IN-NAME EMI-IN-NAME
030500         TXN-IN-NAME PRT-NAME.
030600     DISPLAY '* * * * * B E G I N   G L 7 0 0 0'
030700         UPON CRT AT 1401.
030800     COMPUTE WS-TODAY-DAYNUM =
030900         WS-TODAY-CCYY * 360 + WS-TODAY-MM * 30 + WS-TODAY-DD.
031000     OPEN INPUT  CUS-IN-FILE ACM-IN-FILE LN-IN-FILE EMI-IN-FILE
031100         TXN-IN-FILE.
031200     OPEN OUTPUT PRT-FILE.
031300     MOVE WS-TODAY TO PH-RUN-DATE.
031400     WRITE PRT-LINE FROM PRT-HEADER-LINE.
031500     READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
031600     READ LN-IN-FILE  AT END MOVE 1 TO LN-EOF-SW.
031700     READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
031800     READ TXN-IN-FILE AT END MOVE 1 TO TXN-EOF-SW.
031900     READ CUS-IN-FILE AT END MOVE 1 TO CUS-EOF-SW.
032000*
032100 050-LOAD-ACCOUNT-MASTER.
032200     MOVE ACM-IN-REC TO ACM-REC.
032300     ADD 1 TO ACM-TBL-CT.
032400     MOVE ACM-ID       TO TBL-ACM-ID (ACM-TBL-CT).
032500     MOVE ACM-CUST-ID  TO TBL-ACM-CUST-ID (ACM-TBL-CT).
032600     MOVE ACM-NUMBER   TO TBL-ACM-NUMBER (ACM-TBL-CT).
032700     MOVE ACM-TYPE     TO TBL-ACM-TYPE (ACM-TBL-CT).
032800     MOVE ACM-BALANCE  TO TBL-ACM-BALANCE (ACM-TBL-CT).
032900     MOVE ACM-STATUS   TO TBL-ACM-STATUS (ACM-TBL-CT).
033000     READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
033100 050-LOAD-ACCOUNT-MASTER-EXIT.
033200     EXIT.
033300*
033400 060-LOAD-LOAN-MASTER.
033500     MOVE LN-IN-REC TO LN-REC.
033600     ADD 1 TO LN-TBL-CT.
033700     MOVE LN-ID             TO TBL-LN-ID (LN-TBL-CT).
033800     MOVE LN-NUMBER          TO TBL-LN-NUMBER (LN-TBL-CT).
033900     MOVE LN-CUST-ID         TO TBL-LN-CUST-ID (LN-TBL-CT).
034000     MOVE LN-ACCT-ID         TO TBL-LN-ACCT-ID (LN-TBL-CT).
034100     MOVE LN-PRINCIPAL       TO TBL-LN-PRINCIPAL (LN-TBL-CT).
034200     MOVE LN-RATE            TO TBL-LN-RATE (LN-TBL-CT).
034300     MOVE LN-TENURE          TO TBL-LN-TENURE (LN-TBL-CT).
034400     MOVE LN-EMI             TO TBL-LN-EMI (LN-TBL-CT).
034500     MOVE LN-AMT-PAID        TO TBL-LN-AMT-PAID (LN-TBL-CT).
034600     MOVE LN-AMT-REMAINING   TO TBL-LN-AMT-REMAINING (LN-TBL-CT).
034700     MOVE LN-STATUS          TO TBL-LN-STATUS (LN-TBL-CT).
034800     READ LN-IN-FILE AT END MOVE 1 TO LN-EOF-SW.
034900 060-LOAD-LOAN-MASTER-EXIT.
035000     EXIT.
035100*
035200 070-LOAD-EMI-SCHEDULE.
035300     MOVE EMI-IN-REC TO EMI-REC.
035400     ADD 1 TO EMI-TBL-CT.
035500     MOVE EMI-LOAN-ID       TO TBL-EMI-LOAN-ID (EMI-TBL-CT).
035600     MOVE EMI-INSTALL-NO    TO TBL-EMI-INSTALL-NO (EMI-TBL-CT).
035700     MOVE EMI-DUE-DATE      TO TBL-EMI-DUE-DATE (EMI-TBL-CT).
035800     MOVE EMI-PRINCIPAL     TO TBL-EMI-PRINCIPAL (EMI-TBL-CT).
035900     MOVE EMI-INTEREST      TO TBL-EMI-INTEREST (EMI-TBL-CT).
036000     MOVE EMI-TOTAL         TO TBL-EMI-TOTAL (EMI-TBL-CT).
036100     MOVE EMI-PAID-AMT      TO TBL-EMI-PAID-AMT (EMI-TBL-CT).
036200     MOVE EMI-IS-PAID       TO TBL-EMI-IS-PAID (EMI-TBL-CT).
036300     READ EMI-IN-FILE AT END MOVE 1 TO EMI-EOF-SW.
036400 070-LOAD-EMI-SCHEDULE-EXIT.
036500     EXIT.
036600*
036700 080-LOAD-TRANSACTIONS.
036800     MOVE TXN-IN-REC TO TXN-REC.
036900     ADD 1 TO TXN-TBL-CT.
037000     MOVE TXN-ID            TO TBL-TXN-ID (TXN-TBL-CT).
037100     MOVE TXN-ACCT-ID       TO TBL-TXN-ACCT-ID (TXN-TBL-CT).
037200     MOVE TXN-TO-ACCT-ID    TO TBL-TXN-TO-ACCT-ID (TXN-TBL-CT).
037300     MOVE TXN-TYPE          TO TBL-TXN-TYPE (TXN-TBL-CT).
037400     MOVE TXN-AMOUNT        TO TBL-TXN-AMOUNT (TXN-TBL-CT).
037500     MOVE TXN-DATE          TO TBL-TXN-DATE (TXN-TBL-CT).
037600     MOVE TXN-STATUS        TO TBL-TXN-STATUS (TXN-TBL-CT).
037700     READ TXN-IN-FILE AT END MOVE 1 TO TXN-EOF-SW.
037800 080-LOAD-TRANSACTIONS-EXIT.
037900     EXIT.
038000*
038100 100-PROCESS-CUSTOMER.
038200     MOVE CUS-IN-REC TO CUS-REC.
038300     ADD 1 TO WS-CUST-CT.
038400     MOVE 0 TO WS-TOP5-CT.
038500     PERFORM 700-SUMMARIZE-ACCOUNTS THRU 700-SUMMARIZE-ACCOUNTS-EXIT.
038600     PERFORM 710-SUMMARIZE-LOANS THRU 710-SUMMARIZE-LOANS-EXIT.
038700     COMPUTE WS-LOAN-REMAINING = WS-LOAN-PRINCIPAL - WS-LOAN-PAID.
038800     PERFORM 720-SUMMARIZE-TXNS THRU 720-SUMMARIZE-TXNS-EXIT.
038900     PERFORM 730-PRINT-SUMMARY.
039000     READ CUS-IN-FILE AT END MOVE 1 TO CUS-EOF-SW.
039100 100-PROCESS-CUSTOMER-EXIT.
039200     EXIT.
039300*
039400 700-SUMMARIZE-ACCOUNTS.
039500     MOVE 0 TO WS-ACCT-CT.
039600     MOVE 0 TO WS-ACCT-BAL-TOTAL.
039700     PERFORM 701-CHECK-ONE-ACCOUNT THRU 701-CHECK-ONE-ACCOUNT-EXIT
039800         VARYING ACM-IX FROM 1 BY 1
039900         UNTIL ACM-IX > ACM-TBL-CT.
040000 700-SUMMARIZE-ACCOUNTS-EXIT.
040100     EXIT.
040200*
040300 701-CHECK-ONE-ACCOUNT.
040400     IF TBL-ACM-CUST-ID (ACM-IX) = CUS-ID
040500         ADD 1 TO WS-ACCT-CT
040600         ADD TBL-ACM-BALANCE (ACM-IX) TO WS-ACCT-BAL-TOTAL
040700     END-IF.
040800 701-CHECK-ONE-ACCOUNT-EXIT.
040900     EXIT.
041000*
041100 710-SUMMARIZE-LOANS.
041200     MOVE 0 TO WS-LOAN-CT.
041300     MOVE 0 TO WS-LOAN-ACTIVE-CT.
041400     MOVE 0 TO WS-LOAN-PRINCIPAL.
041500     MOVE 0 TO WS-LOAN-PAID.
041600     PERFORM 711-CHECK-ONE-LOAN THRU 711-CHECK-ONE-LOAN-EXIT
041700         VARYING LN-IX FROM 1 BY 1
041800         UNTIL LN-IX > LN-TBL-CT.
041900 710-SUMMARIZE-LOANS-EXIT.
042000     EXIT.
042100*
042200 711-CHECK-ONE-LOAN.
042300     IF TBL-LN-CUST-ID (LN-IX) = CUS-ID
042400         ADD 1 TO WS-LOAN-CT
042500         IF TBL-LN-STATUS (LN-IX) = 'ACTIVE'
042600             ADD 1 TO WS-LOAN-ACTIVE-CT
042700         END-IF
042800         ADD TBL-LN-PRINCIPAL (LN-IX) TO WS-LOAN-PRINCIPAL
042900         ADD TBL-LN-AMT-PAID (LN-IX)  TO WS-LOAN-PAID
043000         PERFORM 712-SCAN-LOAN-FOR-EMIS THRU 712-SCAN-LOAN-FOR-EMIS-EXIT
043100     END-IF.
043200 711-CHECK-ONE-LOAN-EXIT.
043300     EXIT.
043400*
043500 712-SCAN-LOAN-FOR-EMIS.
043600     PERFORM 713-CHECK-ONE-EMI THRU 713-CHECK-ONE-EMI-EXIT
043700         VARYING EMI-IX FROM 1 BY 1
043800         UNTIL EMI-IX > EMI-TBL-CT.
043900 712-SCAN-LOAN-FOR-EMIS-EXIT.
044000     EXIT.
044100*
044200 713-CHECK-ONE-EMI.
044300     IF TBL-EMI-LOAN-ID (EMI-IX) = TBL-LN-ID (LN-IX)
044400        AND TBL-EMI-IS-PAID (EMI-IX) = 'N'
044500         MOVE TBL-EMI-INSTALL-NO (EMI-IX) TO WS-CAND-INSTALL
044600         MOVE TBL-EMI-DUE-DATE (EMI-IX)   TO WS-CAND-DUE-DATE
044700         MOVE TBL-EMI-TOTAL (EMI-IX)      TO WS-CAND-AMT
044800         MOVE TBL-LN-NUMBER (LN-IX)       TO WS-CAND-LNNO
044900         PERFORM 714-CONSIDER-EMI-FOR-TOP5
045000             THRU 714-CONSIDER-EMI-FOR-TOP5-EXIT
045100     END-IF.
045200 713-CHECK-ONE-EMI-EXIT.
045300     EXIT.
045400*
045500* KEEPS THE 5 NEAREST UNPAID INSTALLMENTS SEEN SO FAR, ASCENDING
045600* BY DUE DATE.  WHEN THE TABLE IS ALREADY FULL, A CANDIDATE DUE
045700* NO SOONER THAN THE CURRENT #5 IS SIMPLY IGNORED.
045800 714-CONSIDER-EMI-FOR-TOP5.
045900     IF WS-TOP5-CT < 5
046000         ADD 1 TO WS-TOP5-CT
046100     ELSE
046200         IF WS-CAND-DUE-DATE NOT < WS-TOP5-DUE (5)
046300             GO TO 714-CONSIDER-EMI-FOR-TOP5-EXIT
046400         END-IF
046500     END-IF.
046600     MOVE WS-TOP5-CT TO WS-SCAN-IX.
046700     PERFORM 715-SHIFT-ONE THRU 715-SHIFT-ONE-EXIT
046800         UNTIL WS-SCAN-IX = 1
046900            OR WS-TOP5-DUE (WS-SCAN-IX - 1) NOT > WS-CAND-DUE-DATE.
047000     MOVE WS-CAND-DUE-DATE  TO WS-TOP5-DUE (WS-SCAN-IX).
047100     MOVE WS-CAND-AMT       TO WS-TOP5-AMT (WS-SCAN-IX).
047200     MOVE WS-CAND-INSTALL   TO WS-TOP5-INSTALL (WS-SCAN-IX).
047300     MOVE WS-CAND-LNNO      TO WS-TOP5-LNNO (WS-SCAN-IX).
047400 714-CONSIDER-EMI-FOR-TOP5-EXIT.
047500     EXIT.
047600*
047700 715-SHIFT-ONE.
047800     MOVE WS-TOP5-DUE     (WS-SCAN-IX - 1) TO WS-TOP5-DUE (WS-SCAN-IX).
047900     MOVE WS-TOP5-AMT     (WS-SCAN-IX - 1) TO WS-TOP5-AMT (WS-SCAN-IX).
048000     MOVE WS-TOP5-INSTALL (WS-SCAN-IX - 1)
048100         TO WS-TOP5-INSTALL (WS-SCAN-IX).
048200     MOVE WS-TOP5-LNNO    (WS-SCAN-IX - 1) TO WS-TOP5-LNNO (WS-SCAN-IX).
048300     SUBTRACT 1 FROM WS-SCAN-IX.
048400 715-SHIFT-ONE-EXIT.
048500     EXIT.
048600*
048700 720-SUMMARIZE-TXNS.
048800     MOVE 0 TO WS-TXN-INCOME.
048900     MOVE 0 TO WS-TXN-EXPENSE.
049000     PERFORM 721-CHECK-ONE-TXN THRU 721-CHECK-ONE-TXN-EXIT
049100         VARYING TXN-IX FROM 1 BY 1
049200         UNTIL TXN-IX > TXN-TBL-CT.
049300     COMPUTE WS-TXN-NET = WS-TXN-INCOME - WS-TXN-EXPENSE.
049400 720-SUMMARIZE-TXNS-EXIT.
049500     EXIT.
049600*
049700 721-CHECK-ONE-TXN.
049800     IF TBL-TXN-STATUS (TXN-IX) = 'COMPLETED'
049900         MOVE 0 TO WS-OWNER-FOUND-SW
050000         SET ACM-IX TO 1
050100         SEARCH ALL ACM-TBL
050200             AT END CONTINUE
050300             WHEN TBL-ACM-ID (ACM-IX) = TBL-TXN-ACCT-ID (TXN-IX)
050400                 MOVE 1 TO WS-OWNER-FOUND-SW
050500         IF WS-OWNER-FOUND-SW = 1
050600            AND TBL-ACM-CUST-ID (ACM-IX) = CUS-ID
050700             COMPUTE WS-TXN-DAYNUM =
050800                 TBL-TXN-DATE-CCYY (TXN-IX) * 360
050900               + TBL-TXN-DATE-MM (TXN-IX)   * 30
051000               + TBL-TXN-DATE-DD (TXN-IX)
051100             COMPUTE WS-TXN-AGE = WS-TODAY-DAYNUM - WS-TXN-DAYNUM
051200             IF WS-TXN-AGE >= 0 AND WS-TXN-AGE <= 30
051300                 EVALUATE TBL-TXN-TYPE (TXN-IX)
051400                     WHEN 'DEPOSIT'
051500                     WHEN 'TRANSFER'
051600                         ADD TBL-TXN-AMOUNT (TXN-IX) TO WS-TXN-INCOME
051700                     WHEN 'WITHDRAWAL'
051800                     WHEN 'PAYMENT'
051900                         ADD TBL-TXN-AMOUNT (TXN-IX) TO WS-TXN-EXPENSE
052000                 END-EVALUATE
052100             END-IF
052200         END-IF
052300     END-IF.
052400 721-CHECK-ONE-TXN-EXIT.
052500     EXIT.
052600*
052700 730-PRINT-SUMMARY.
052800     MOVE CUS-ID   TO PC-CUST-ID.
052900     MOVE CUS-NAME TO PC-CUST-NAME.
053000     WRITE PRT-LINE FROM PRT-CUST-LINE.
053100     MOVE WS-ACCT-CT        TO PA-ACCT-CT.
053200     MOVE WS-ACCT-BAL-TOTAL TO PA-ACCT-BAL.
053300     WRITE PRT-LINE FROM PRT-ACCT-LINE.
053400     MOVE WS-LOAN-CT        TO PL-LOAN-CT.
053500     MOVE WS-LOAN-ACTIVE-CT TO PL-ACTIVE-CT.
053600     MOVE WS-LOAN-PRINCIPAL TO PL-PRINCIPAL.
053700     MOVE WS-LOAN-PAID      TO PL-PAID.
053800     MOVE WS-LOAN-REMAINING TO PL-REMAINING.
053900     WRITE PRT-LINE FROM PRT-LOAN-LINE.
054000     MOVE WS-TXN-INCOME  TO PT-INCOME.
054100     MOVE WS-TXN-EXPENSE TO PT-EXPENSE.
054200     MOVE WS-TXN-NET     TO PT-NET.
054300     WRITE PRT-LINE FROM PRT-TXN-LINE.
054400     IF WS-TOP5-CT > 0
054500         PERFORM 735-PRINT-ONE-EMI THRU 735-PRINT-ONE-EMI-EXIT
054600             VARYING WS-EMI-PR-IX FROM 1 BY 1
054700             UNTIL WS-EMI-PR-IX > WS-TOP5-CT
054800     END-IF.
054900     MOVE SPACES TO PRT-LINE.
055000     WRITE PRT-LINE.
055100*
055200 735-PRINT-ONE-EMI.
055300     MOVE WS-TOP5-INSTALL (WS-EMI-PR-IX) TO PE-INSTALL.
055400     MOVE WS-TOP5-DUE     (WS-EMI-PR-IX) TO PE-DUE-DATE.
055500     MOVE WS-TOP5-AMT     (WS-EMI-PR-IX) TO PE-AMOUNT.
055600     WRITE PRT-LINE FROM PRT-EMI-LINE.
055700 735-PRINT-ONE-EMI-EXIT.
055800     EXIT.
055900*
056000 900-END-RTN.
056100     DISPLAY 'GL7000 COMPLETE - CUSTOMERS SUMMARIZED ' WS-CUST-CT
056200         UPON CRT AT 1801.
056300     CLOSE CUS-IN-FILE ACM-IN-FILE LN-IN-FILE EMI-IN-FILE TXN-IN-FILE
056400         PRT-FILE.
056500     STOP RUN.
