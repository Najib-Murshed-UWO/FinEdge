000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GL1000.
000300 AUTHOR.      R T WALSH.
000400 INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN. 03/12/1990.
000600 DATE-COMPILED.
000700 SECURITY.    FINEDGE INTERNAL USE ONLY.
000800*-----------------------------------------------------------
000900* GL1000 - CHART OF ACCOUNTS INITIALIZER.  RUN ONCE AT
001000* SYSTEM SET-UP (AND SAFE TO RUN AGAIN ANY TIME) TO SEED THE
001100* 14 FIXED GENERAL LEDGER ACCOUNTS THE POSTING PROGRAMS
001200* ASSUME EXIST.  IF THE GL MASTER ALREADY HAS RECORDS ON IT
001300* THIS PROGRAM DOES NOTHING AND RETURNS - IT NEVER OVERLAYS
001400* AN EXISTING CHART.
001500*
001600* THE 14 ACCOUNTS AND THEIR CODES ARE NOT A CONFIGURATION
001700* FILE ANYWHERE - THEY ARE HARD CODED IN 020-BUILD-CHART-
001800* TABLE BELOW.  IF THE CHART OF ACCOUNTS EVER NEEDS A 15TH
001900* ACCOUNT, THAT TABLE HAS TO GROW AND THE OCCURS 14 TIMES
002000* CLAUSE ON CHART-OF-ACCTS-TABLE HAS TO GROW WITH IT - SEE
002100* THE NOTE AT THAT 01-LEVEL BELOW BEFORE YOU TOUCH EITHER.
002200*-----------------------------------------------------------
002300* CHANGE LOG
002400* 90/03/12 RTW  ORIGINAL - SEEDS THE 14-ACCOUNT FIXED CHART
002500* 91/07/19 GHB  ADDED THE EMPTY-FILE CHECK (PRIOR VERSION
002600*               RE-SEEDED EVERY RUN AND DOUBLED THE CHART)
002700* 98/10/30 LMK  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,
002800*               NO CHANGE REQUIRED (CR4402)
002900* 99/04/05 PDK  CR4780 - DISPLAY NOW SHOWS WHICH BRANCH (SEED
003000*               OR SKIP) WAS TAKEN FOR THE OPERATOR LOG
003100* 02/08/19 PDK  CR5190 - ADDED THE HEADER COMMENTS BELOW AFTER
003200*               THE THIRD TIME SOMEONE ASKED WHY THE CODES
003300*               JUMP BY 100 INSTEAD OF BY 1 - SEE 020 BELOW
003400*-----------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*    GLA-CHK-FILE IS OPENED INPUT-ONLY, JUST TO SEE WHETHER
004200*    THE CHART FILE HAS ANYTHING ON IT ALREADY.  SAME PHYSICAL
004300*    FILE AS GLA-OUT-FILE BUT OPENED UNDER A SECOND FD BECAUSE
004400*    WE NEED TO READ-CHECK IT BEFORE WE KNOW WHETHER WE ARE
004500*    ABOUT TO OPEN THE OTHER FD FOR OUTPUT.
004600     SELECT GLA-CHK-FILE  ASSIGN TO DYNAMIC GLA-CHK-PATH
004700            ORGANIZATION RECORD SEQUENTIAL.
004800     SELECT GLA-OUT-FILE  ASSIGN TO DYNAMIC GLA-OUT-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500* GLA-CHK-REC AND GLA-OUT-REC ARE BOTH PLAIN PIC X(45) SLOTS -
005600* NEITHER FD CARRIES THE REAL GLA-REC LAYOUT.  GLA-REC (FROM
005700* THE GLCHART COPYBOOK BELOW) IS MOVED INTO GLA-OUT-REC BYTE
005800* FOR BYTE AT WRITE TIME IN 200-SEED-CHART.  THIS IS THE
005900* SAME TWO-RECORD-NAME HABIT USED IN EVERY PROGRAM IN THIS
006000* SUITE THAT ASSIGNS A FILE DYNAMIC BY JOB NAME.
006100 FD  GLA-CHK-FILE
006200     RECORD CONTAINS 45 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS GLA-CHK-REC.
006500 01  GLA-CHK-REC                      PIC X(45).
006600*
006700 FD  GLA-OUT-FILE
006800     RECORD CONTAINS 45 CHARACTERS
006900     DATA RECORD IS GLA-OUT-REC.
007000 01  GLA-OUT-REC                      PIC X(45).
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400* WS-CHART-EMPTY-SW USED TO BE A 05 UNDER VARIABLES BUT IS
007500* PULLED OUT TO ITS OWN 77-LEVEL HERE SINCE IT STANDS ALONE -
007600* NOT PART OF ANY TABLE OR PRINT LINE, JUST A ONE-SHOT FLAG
007700* THE MAIN LINE CHECKS ONCE AFTER THE CHART TABLE LOADS.
007800* 1 MEANS THE CHART FILE CAME BACK EMPTY ON THE FIRST READ
007900* (SO WE SEED), 0 MEANS THERE WAS AT LEAST ONE RECORD ON IT
008000* ALREADY (SO WE LEAVE IT ALONE).  STARTS AT 1 - SEE THE
008100* 100-CHECK-CHART-EMPTY PARAGRAPH FOR WHERE IT GETS KNOCKED
008200* BACK TO 0.
008300 77  WS-CHART-EMPTY-SW            PIC 9(1) COMP VALUE 1.
008400*    GLCHART COPYBOOK BRINGS IN GLA-REC (GL ACCOUNT RECORD) -
008500*    GLA-CODE/GLA-NAME/GLA-CATEGORY/GLA-ACTIVE.  THIS IS THE
008600*    ONLY COPY STATEMENT IN THE PROGRAM.
008700     COPY '/users/devel/mblps/glchart.dd.cbl'.
008800*
008900 01  VARIABLES.
009000*    WS-JOB HOLDS WHATEVER NAME THE OPERATOR KEYS AFTER THE
009100*    PROGRAM NAME ON THE COMMAND LINE - THAT NAME BECOMES THE
009200*    FILE-NAME PORTION OF BOTH DYNAMIC PATHS BELOW.
009300     05  WS-JOB                       PIC X(7).
009400     05  WS-COMMAND-LINE              PIC X(100).
009500*    GLA-CHK-PATH AND GLA-OUT-PATH ARE BUILT THE SAME WAY EVERY
009600*    PROGRAM IN THIS SUITE BUILDS A DYNAMIC PATH - A FIXED
009700*    DIRECTORY LITERAL, THE JOB NAME DROPPED IN THE MIDDLE, AND
009800*    A FIXED EXTENSION LITERAL.  THE -R REDEFINES GIVES THE
009900*    WHOLE THING BACK AS ONE FLAT PIC X(25) FOR THE ASSIGN
010000*    CLAUSE, WHICH WANTS A SINGLE ALPHANUMERIC ITEM.
010100     05  GLA-CHK-PATH.
010200         10  FILLER                   PIC X(14) VALUE '/users/public/'.
010300         10  GLA-CHK-NAME             PIC X(7).
010400         10  FILLER                   PIC X(4)  VALUE '.gla'.
010500     05  GLA-CHK-PATH-R REDEFINES GLA-CHK-PATH
010600                                       PIC X(25).
010700     05  GLA-OUT-PATH.
010800         10  FILLER                   PIC X(14) VALUE '/users/public/'.
010900         10  GLA-OUT-NAME             PIC X(7).
011000         10  FILLER                   PIC X(4)  VALUE '.gla'.
011100     05  GLA-OUT-PATH-R REDEFINES GLA-OUT-PATH
011200                                       PIC X(25).
011300*    GLA-CHK-EOF-SW - SET BY THE AT END CLAUSE ON THE ONE AND
011400*    ONLY READ OF GLA-CHK-FILE.  0 UNTIL THAT READ HITS EOF.
011500     05  GLA-CHK-EOF-SW               PIC 9(1) COMP VALUE 0.
011600*    WS-SEED-IX DRIVES THE PERFORM VARYING IN 000-MAIN-LINE AND
011700*    DOUBLES AS THE SUBSCRIPT INTO CHART-OF-ACCTS-TABLE DOWN IN
011800*    200-SEED-CHART.  COMP BECAUSE IT IS PURE CONTROL, NEVER
011900*    PRINTED OR MOVED TO A DISPLAY FIELD.
012000     05  WS-SEED-IX                   PIC 9(2) COMP VALUE 0.
012100     05  FILLER                       PIC X(10).
012200*
012300* CHART-OF-ACCTS-TABLE - THE IN-MEMORY STAGING TABLE THAT
012400* 020-BUILD-CHART-TABLE LOADS AND 200-SEED-CHART WRITES OUT ONE
012500* ENTRY AT A TIME.  FOURTEEN ENTRIES, NO MORE, NO LESS - THE
012600* OCCURS CLAUSE AND THE VARYING ... UNTIL WS-SEED-IX > 14 IN
012700* 000-MAIN-LINE HAVE TO AGREE WITH EACH OTHER AND WITH THE
012800* NUMBER OF MOVE STATEMENTS IN 020 BELOW.  CHANGE ONE, CHANGE
012900* ALL THREE.
013000 01  CHART-OF-ACCTS-TABLE.
013100     05  COA-ENTRY OCCURS 14 TIMES.
013200         10  COA-CODE                 PIC X(4).
013300         10  COA-NAME                 PIC X(30).
013400         10  COA-CATEGORY             PIC X(9).
013500     05  FILLER                       PIC X(10).
013600*
013700 PROCEDURE DIVISION.
013800*
013900* 000-MAIN-LINE - BUILD THE TABLE, CHECK WHETHER THE CHART IS
014000* ALREADY ON FILE, AND EITHER SEED ALL 14 ACCOUNTS OR SKIP.
014100* THE SKIP PATH IS THE COMMON ONE IN PRODUCTION - GL1000 ONLY
014200* REALLY DOES WORK THE FIRST TIME A NEW GL MASTER IS CUT.
014300 000-MAIN-LINE.
014400     PERFORM 010-INITIALIZE.
014500     PERFORM 020-BUILD-CHART-TABLE.
014600     PERFORM 100-CHECK-CHART-EMPTY.
014700     IF WS-CHART-EMPTY-SW = 1
014800*        FRESH CHART - SEED ALL 14 ENTRIES, ONE WRITE PER PASS
014900*        THROUGH 200-SEED-CHART.
015000         DISPLAY 'GL1000 - CHART IS EMPTY, SEEDING 14 ACCOUNTS'
015100             UPON CRT AT 1401
015200         PERFORM 200-SEED-CHART THRU 200-SEED-CHART-EXIT
015300             VARYING WS-SEED-IX FROM 1 BY 1
015400             UNTIL WS-SEED-IX > 14
015500     ELSE
015600*        CHART ALREADY HAS AT LEAST ONE RECORD - CR4780 WANTS
015700*        THIS BRANCH CALLED OUT ON THE OPERATOR SCREEN SO THE
015800*        PERSON RUNNING THE JOB KNOWS NOTHING WAS WRITTEN.
015900         DISPLAY 'GL1000 - CHART ALREADY SEEDED, NOTHING TO DO'
016000             UPON CRT AT 1401
016100     END-IF.
016200     PERFORM 900-END-RTN.
016300*
016400* 010-INITIALIZE - PULL THE JOB NAME OFF THE COMMAND LINE AND
016500* FOLD IT INTO BOTH DYNAMIC FILE PATHS.  NO JOB NAME, NO RUN -
016600* THIS PROGRAM REFUSES TO GUESS A DEFAULT FILE NAME.
016700 010-INITIALIZE.
016800     DISPLAY SPACES UPON CRT.
016900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017000     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE INTO WS-JOB.
017100     IF WS-JOB = SPACES
017200         DISPLAY '!!!! ENTER JOB NAME ON COMMAND LINE !!!!'
017300             UPON CRT AT 1401
017400         STOP RUN.
017500     MOVE WS-JOB TO GLA-CHK-NAME GLA-OUT-NAME.
017600     DISPLAY '* * * * * B E G I N   G L 1 0 0 0'
017700         UPON CRT AT 1401.
017800*
017900* 020-BUILD-CHART-TABLE - LOADS THE 14 FIXED ACCOUNTS, THREE
018000* MOVES PER ENTRY (CODE/NAME/CATEGORY).  CODES RUN BY HUNDREDS
018100* WITHIN EACH CATEGORY BAND (1000/1100/1200 ASSETS, 2000/2100/
018200* 2200 LIABILITIES, AND SO ON) SO THAT NEW ACCOUNTS CAN BE
018300* SLOTTED IN BETWEEN EXISTING ONES LATER WITHOUT RENUMBERING
018400* THE WHOLE CHART - THAT IS THE ANSWER TO THE QUESTION CR5190
018500* GOT FILED OVER.
018600 020-BUILD-CHART-TABLE.
018700*    ASSET BAND (1000-1999) - CASH, CUSTOMER DEPOSITS HELD AS
018800*    AN ASSET ON OUR BOOKS, AND THE LOANS RECEIVABLE BALANCE.
018900     MOVE '1000' TO COA-CODE (1).
019000     MOVE 'CASH AND CASH EQUIVALENTS'     TO COA-NAME (1).
019100     MOVE 'ASSET'                        TO COA-CATEGORY (1).
019200     MOVE '1100' TO COA-CODE (2).
019300     MOVE 'CUSTOMER DEPOSITS - ASSET'     TO COA-NAME (2).
019400     MOVE 'ASSET'                        TO COA-CATEGORY (2).
019500     MOVE '1200' TO COA-CODE (3).
019600     MOVE 'LOANS RECEIVABLE'              TO COA-NAME (3).
019700     MOVE 'ASSET'                        TO COA-CATEGORY (3).
019800*    LIABILITY BAND (2000-2999) - THE SAME DEPOSIT BALANCE
019900*    SEEN FROM THE CUSTOMER'S SIDE, ACCRUED INTEREST WE OWE,
020000*    AND DISBURSEMENTS IN FLIGHT THAT HAVEN'T CLEARED YET.
020100     MOVE '2000' TO COA-CODE (4).
020200     MOVE 'CUSTOMER DEPOSITS - LIABILITY' TO COA-NAME (4).
020300     MOVE 'LIABILITY'                    TO COA-CATEGORY (4).
020400     MOVE '2100' TO COA-CODE (5).
020500     MOVE 'INTEREST PAYABLE'              TO COA-NAME (5).
020600     MOVE 'LIABILITY'                    TO COA-CATEGORY (5).
020700     MOVE '2200' TO COA-CODE (6).
020800     MOVE 'LOAN DISBURSEMENTS PAYABLE'    TO COA-NAME (6).
020900     MOVE 'LIABILITY'                    TO COA-CATEGORY (6).
021000*    EQUITY BAND (3000-3999).
021100     MOVE '3000' TO COA-CODE (7).
021200     MOVE 'BANK CAPITAL'                  TO COA-NAME (7).
021300     MOVE 'EQUITY'                       TO COA-CATEGORY (7).
021400     MOVE '3100' TO COA-CODE (8).
021500     MOVE 'RETAINED EARNINGS'             TO COA-NAME (8).
021600     MOVE 'EQUITY'                       TO COA-CATEGORY (8).
021700*    REVENUE BAND (4000-4999) - INTEREST EARNED ON LOANS AND
021800*    THE TWO FEE LINES (GENERAL SERVICE FEES AND LOAN
021900*    PROCESSING FEES, KEPT SEPARATE FOR THE P&L BREAKOUT).
022000     MOVE '4000' TO COA-CODE (9).
022100     MOVE 'INTEREST INCOME'               TO COA-NAME (9).
022200     MOVE 'REVENUE'                      TO COA-CATEGORY (9).
022300     MOVE '4100' TO COA-CODE (10).
022400     MOVE 'SERVICE FEES'                  TO COA-NAME (10).
022500     MOVE 'REVENUE'                      TO COA-CATEGORY (10).
022600     MOVE '4200' TO COA-CODE (11).
022700     MOVE 'LOAN PROCESSING FEES'          TO COA-NAME (11).
022800     MOVE 'REVENUE'                      TO COA-CATEGORY (11).
022900*    EXPENSE BAND (5000-5999) - INTEREST WE PAY OUT, GENERAL
023000*    OPERATING EXPENSE, AND THE LOAN LOSS PROVISION GL4000
023100*    POSTS AGAINST WHEN AN APPLICATION IS ULTIMATELY WRITTEN
023200*    OFF RATHER THAN BOOKED.
023300     MOVE '5000' TO COA-CODE (12).
023400     MOVE 'INTEREST EXPENSE'              TO COA-NAME (12).
023500     MOVE 'EXPENSE'                      TO COA-CATEGORY (12).
023600     MOVE '5100' TO COA-CODE (13).
023700     MOVE 'OPERATING EXPENSES'            TO COA-NAME (13).
023800     MOVE 'EXPENSE'                      TO COA-CATEGORY (13).
023900     MOVE '5200' TO COA-CODE (14).
024000     MOVE 'LOAN LOSS PROVISION'           TO COA-NAME (14).
024100     MOVE 'EXPENSE'                      TO COA-CATEGORY (14).
024200*
024300* 100-CHECK-CHART-EMPTY - OPENS THE CHART FILE INPUT-ONLY AND
024400* TRIES ONE READ.  IF THE READ MAKES IT PAST THE AT END CLAUSE
024500* THE FILE HAS AT LEAST ONE RECORD ALREADY, SO WE KNOCK THE
024600* SWITCH BACK TO 0 AND 000-MAIN-LINE TAKES THE SKIP BRANCH.
024700 100-CHECK-CHART-EMPTY.
024800     OPEN INPUT GLA-CHK-FILE.
024900     READ GLA-CHK-FILE AT END MOVE 1 TO GLA-CHK-EOF-SW.
025000     IF GLA-CHK-EOF-SW = 0
025100         MOVE 0 TO WS-CHART-EMPTY-SW
025200     END-IF.
025300     CLOSE GLA-CHK-FILE.
025400*
025500* 200-SEED-CHART - WRITES ONE CHART ENTRY PER CALL, DRIVEN BY
025600* THE PERFORM VARYING IN 000-MAIN-LINE.  OPENS THE OUTPUT FILE
025700* ON THE FIRST PASS (WS-SEED-IX = 1) AND CLOSES IT ON THE LAST
025800* (WS-SEED-IX = 14) SO THE WHOLE CHART LANDS IN ONE OPEN/CLOSE
025900* BRACKET RATHER THAN FOURTEEN.  GLA-ACTIVE IS HARD-CODED 'Y' -
026000* THERE IS NO PATH IN THIS PROGRAM THAT SEEDS AN INACTIVE
026100* ACCOUNT.
026200 200-SEED-CHART.
026300     MOVE COA-CODE (WS-SEED-IX)      TO GLA-CODE.
026400     MOVE COA-NAME (WS-SEED-IX)      TO GLA-NAME.
026500     MOVE COA-CATEGORY (WS-SEED-IX)  TO GLA-CATEGORY.
026600     MOVE 'Y'                         TO GLA-ACTIVE.
026700     MOVE SPACES TO GLA-OUT-REC.
026800     MOVE GLA-REC TO GLA-OUT-REC.
026900     IF WS-SEED-IX = 1
027000         OPEN OUTPUT GLA-OUT-FILE
027100     END-IF.
027200     WRITE GLA-OUT-REC.
027300     IF WS-SEED-IX = 14
027400         CLOSE GLA-OUT-FILE
027500     END-IF.
027600 200-SEED-CHART-EXIT.
027700     EXIT.
027800*
027900* 900-END-RTN - ONE LINE, NO FILES TO CLOSE HERE (BOTH ARE
028000* ALREADY CLOSED BY THE TIME CONTROL GETS HERE) - JUST THE
028100* COMPLETION MESSAGE THE OPERATOR LOOKS FOR.
028200 900-END-RTN.
028300     DISPLAY 'GL1000 COMPLETE' UPON CRT AT 1801.
028400     STOP RUN.
