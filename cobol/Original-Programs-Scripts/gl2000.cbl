000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GL2000.
000300 AUTHOR.      R T WALSH.
000400 INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN. 04/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.    FINEDGE INTERNAL USE ONLY.
000800*-----------------------------------------------------------
000900* GL2000 - TRANSACTION PROCESSOR AND DOUBLE-ENTRY POSTING
001000* ENGINE.  READS THE DAY'S TRANSACTION FILE IN ARRIVAL ORDER,
001100* VALIDATES EACH RECORD AGAINST THE DEPOSIT ACCOUNT MASTER,
001200* BUILDS THE BALANCED JOURNAL/LEDGER ENTRY FOR THE EVENT,
001300* UPDATES THE ACCOUNT MASTER AND WRITES THE TRANSACTION
001400* POSTING REPORT.
001500*-----------------------------------------------------------
001600* CHANGE LOG
001700* 90/04/02 RTW  ORIGINAL - DEPOSIT/WITHDRAWAL POSTING ONLY
001800* 90/08/30 RTW  ADDED TRANSFER TYPE AND MIRROR-LEG LOGIC
001900* 91/03/15 RTW  ADDED PAYMENT TYPE (SAME LEGS AS WITHDRAWAL)
002000* 92/11/02 GHB  MOVED ACCOUNT MASTER TO IN-MEMORY TABLE/SEARCH
002100*               ALL - PRIOR VERSION DID A FULL REREAD PER TXN
002200* 95/01/09 GHB  ADDED TRANSACTION POSTING REPORT (132 COL)
002300* 96/06/20 GHB  JOURNAL BALANCE CHECK NOW ABENDS ON MISMATCH
002400* 98/10/30 LMK  Y2K - TXN-DATE/JRN-DATE WIDENED TO CCYYMMDD
002500*               (CR4402)
002600* 99/02/11 LMK  Y2K FOLLOWUP - VERIFIED NO 2-DIGIT YEAR MATH
002700*               REMAINED IN THE BALANCE MATH PARAGRAPHS (CR4402)
002800* 01/09/18 PDK  CR5120 - REJECT REASON TEXT MOVED TO TXN-DESC
002900*               ON REJECTED INSUFFICIENT-FUNDS RECORDS
003000*-----------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ACCT-IN-FILE  ASSIGN TO DYNAMIC ACCT-IN-PATH
003800            ORGANIZATION RECORD SEQUENTIAL.
003900     SELECT ACCT-OUT-FILE ASSIGN TO DYNAMIC ACCT-OUT-PATH
004000            ORGANIZATION RECORD SEQUENTIAL.
004100     SELECT TXN-IN-FILE   ASSIGN TO DYNAMIC TXN-IN-PATH
004200            ORGANIZATION RECORD SEQUENTIAL.
004300     SELECT TXN-OUT-FILE  ASSIGN TO DYNAMIC TXN-OUT-PATH
004400            ORGANIZATION RECORD SEQUENTIAL.
004500     SELECT JRN-FILE      ASSIGN TO DYNAMIC JRN-PATH
004600            ORGANIZATION RECORD SEQUENTIAL.
004700     SELECT LDG-FILE      ASSIGN TO DYNAMIC LDG-PATH
004800            ORGANIZATION RECORD SEQUENTIAL.
004900     SELECT PRT-FILE      ASSIGN TO DYNAMIC PRT-PATH
005000            ORGANIZATION LINE SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005600 FD  ACCT-IN-FILE
005700     RECORD CONTAINS 120 CHARACTERS
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS ACCT-IN-REC.
006000 01  ACCT-IN-REC                      PIC X(120).
006100*
006200 FD  ACCT-OUT-FILE
006300     RECORD CONTAINS 120 CHARACTERS
006400     DATA RECORD IS ACCT-OUT-REC.
006500 01  ACCT-OUT-REC                     PIC X(120).
006600*
006700 FD  TXN-IN-FILE
006800     RECORD CONTAINS 120 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS TXN-IN-REC.
007100 01  TXN-IN-REC                       PIC X(120).
007200*
007300 FD  TXN-OUT-FILE
007400     RECORD CONTAINS 120 CHARACTERS
007500     DATA RECORD IS TXN-OUT-REC.
007600 01  TXN-OUT-REC                      PIC X(120).
007700*
007800 FD  JRN-FILE
007900     RECORD CONTAINS 174 CHARACTERS
008000     DATA RECORD IS JRN-OUT-REC.
008100 01  JRN-OUT-REC                      PIC X(174).
008200*
008300 FD  LDG-FILE
008400     RECORD CONTAINS 112 CHARACTERS
008500     DATA RECORD IS LDG-OUT-REC.
008600 01  LDG-OUT-REC                      PIC X(112).
008700*
008800 FD  PRT-FILE
008900     RECORD CONTAINS 132 CHARACTERS
009000     DATA RECORD IS PRT-LINE.
009100 01  PRT-LINE                         PIC X(132).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500* WS-RECS-READ STANDS BY ITSELF AS A 77-LEVEL - IT IS THE ONE
009600* TRANSACTION COUNTER THE OPERATOR CONSOLE DISPLAY AND THE
009700* PF1-READ CONTROL FOOTING BOTH PULL FROM, SO IT IS NOT PART
009800* OF ANY RECORD IMAGE OR TABLE AND DOES NOT NEED TO BE.
009900 77  WS-RECS-READ                 PIC 9(7) COMP VALUE 0.
010000     COPY '/users/devel/mblps/acctmst.dd.cbl'.
010100     COPY '/users/devel/mblps/txn.dd.cbl'.
010200     COPY '/users/devel/mblps/journal.dd.cbl'.
010300     COPY '/users/devel/mblps/ledger.dd.cbl'.
010400*
010500 01  ACM-TABLE-AREA.
010600     05  ACM-TBL-CT                  PIC 9(4) COMP VALUE 0.
010700     05  ACM-TBL OCCURS 2000 TIMES
010800             ASCENDING KEY IS TBL-ACM-ID
010900             INDEXED BY ACM-IX.
011000         COPY '/users/devel/mblps/acctmst.dd.cbl'
011100              REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
011200     05  FILLER                      PIC X(10).
011300*
011400 01  VARIABLES.
011500     05  WS-JOB                      PIC X(7).
011600     05  WS-COMMAND-LINE             PIC X(100).
011700     05  ACCT-IN-PATH.
011800         10  FILLER                  PIC X(14) VALUE '/users/public/'.
011900         10  ACCT-IN-NAME            PIC X(7).
012000         10  FILLER                  PIC X(4)  VALUE '.act'.
012100     05  ACCT-OUT-PATH.
012200         10  FILLER                  PIC X(14) VALUE '/users/public/'.
012300         10  ACCT-OUT-NAME           PIC X(7).
012400         10  FILLER                  PIC X(4)  VALUE '.acu'.
012500     05  TXN-IN-PATH.
012600         10  FILLER                  PIC X(14) VALUE '/users/public/'.
012700         10  TXN-IN-NAME             PIC X(7).
012800         10  FILLER                  PIC X(4)  VALUE '.txn'.
012900     05  TXN-OUT-PATH.
013000         10  FILLER                  PIC X(14) VALUE '/users/public/'.
013100         10  TXN-OUT-NAME            PIC X(7).
013200         10  FILLER                  PIC X(4)  VALUE '.txo'.
013300     05  JRN-PATH.
013400         10  FILLER                  PIC X(14) VALUE '/users/public/'.
013500         10  JRN-NAME                PIC X(7).
013600         10  FILLER                  PIC X(4)  VALUE '.jrn'.
013700     05  LDG-PATH.
013800         10  FILLER                  PIC X(14) VALUE '/users/public/'.
013900         10  LDG-NAME                PIC X(7).
014000         10  FILLER                  PIC X(4)  VALUE '.ldg'.
014100     05  PRT-PATH.
014200         10  FILLER                  PIC X(14) VALUE '/users/public/'.
014300         10  PRT-NAME                PIC X(7).
014400         10  FILLER                  PIC X(4)  VALUE '.prt'.
014500     05  ACCT-EOF-SW                 PIC 9(1) COMP VALUE 0.
014600     05  TXN-EOF-SW                  PIC 9(1) COMP VALUE 0.
014700     05  WS-SRC-FOUND-SW             PIC 9(1) COMP VALUE 0.
014800     05  WS-DST-FOUND-SW             PIC 9(1) COMP VALUE 0.
014900     05  WS-SRC-IX                   PIC 9(4) COMP VALUE 0.
015000     05  WS-DST-IX                   PIC 9(4) COMP VALUE 0.
015100     05  WS-NEW-BALANCE              PIC S9(13)V99 COMP-3.
015200     05  WS-DEBIT-TOTAL              PIC S9(13)V99 COMP-3.
015300     05  WS-CREDIT-TOTAL             PIC S9(13)V99 COMP-3.
015400     05  WS-LEG-GL-CODE              PIC X(4).
015500     05  WS-LEG-ACCT-ID              PIC X(12).
015600     05  WS-LEG-DEBIT                PIC S9(13)V99 COMP-3.
015700     05  WS-LEG-CREDIT               PIC S9(13)V99 COMP-3.
015800     05  WS-LEG-DESC                 PIC X(30).
015900     05  WS-RECS-COMPLETED           PIC 9(7) COMP VALUE 0.
016000     05  WS-RECS-REJECTED            PIC 9(7) COMP VALUE 0.
016100     05  WS-TOTAL-DEBITS             PIC S9(13)V99 COMP-3 VALUE 0.
016200     05  WS-TOTAL-CREDITS            PIC S9(13)V99 COMP-3 VALUE 0.
016300     05  DISPLAY-COUNT               PIC 9(5) COMP VALUE 0.
016400     05  WS-JRN-ID-BUILD.
016500         10  WS-JRN-ID-PFX           PIC X(3)  VALUE 'JRN'.
016600         10  WS-JRN-ID-SEQ           PIC 9(9)  VALUE 0.
016700     05  WS-JRN-ID-BUILD-R REDEFINES WS-JRN-ID-BUILD
016800                                      PIC X(12).
016900     05  WS-MIRROR-ID-BUILD.
017000         10  WS-MIRROR-ID-PFX        PIC X(3)  VALUE 'MIR'.
017100         10  WS-MIRROR-ID-SEQ        PIC 9(9)  VALUE 0.
017200     05  WS-MIRROR-ID-BUILD-R REDEFINES WS-MIRROR-ID-BUILD
017300                                      PIC X(12).
017400     05  WS-MIRROR-SAVE-REC          PIC X(120).
017500     05  FILLER                      PIC X(10).
017600*
017700 01  PRT-HEADER-LINE.
017800     05  FILLER                      PIC X(1)  VALUE SPACE.
017900     05  FILLER                      PIC X(30) VALUE
018000         'FINEDGE TRANSACTION POSTING'.
018100     05  FILLER                      PIC X(101) VALUE SPACES.
018200*
018300 01  PRT-DETAIL-LINE.
018400     05  FILLER                      PIC X(1)  VALUE SPACE.
018500     05  PD-TXN-ID                   PIC X(12).
018600     05  FILLER                      PIC X(2)  VALUE SPACES.
018700     05  PD-TXN-TYPE                 PIC X(10).
018800     05  FILLER                      PIC X(2)  VALUE SPACES.
018900     05  PD-TXN-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
019000     05  FILLER                      PIC X(2)  VALUE SPACES.
019100     05  PD-TXN-STATUS               PIC X(10).
019200     05  FILLER                      PIC X(2)  VALUE SPACES.
019300     05  PD-TXN-BAL-AFTER            PIC ZZZ,ZZZ,ZZ9.99-.
019400     05  FILLER                      PIC X(57) VALUE SPACES.
019500*
019600 01  PRT-FOOTER-LINE.
019700     05  FILLER                      PIC X(1)  VALUE SPACE.
019800     05  FILLER                      PIC X(10) VALUE 'READ    ='.
019900     05  PF-READ                     PIC ZZZ,ZZ9.
020000     05  FILLER                      PIC X(4)  VALUE SPACES.
020100     05  FILLER                      PIC X(12) VALUE 'COMPLETED  ='.
020200     05  PF-COMPLETED                PIC ZZZ,ZZ9.
020300     05  FILLER                      PIC X(4)  VALUE SPACES.
020400     05  FILLER                      PIC X(11) VALUE 'REJECTED  ='.
020500     05  PF-REJECTED                 PIC ZZZ,ZZ9.
020600     05  FILLER                      PIC X(4)  VALUE SPACES.
020700     05  FILLER                      PIC X(13) VALUE 'TOT DEBITS  ='.
020800     05  PF-DEBITS                   PIC ZZZ,ZZZ,ZZ9.99-.
020900     05  FILLER                      PIC X(3)  VALUE SPACES.
021000     05  FILLER                      PIC X(13) VALUE 'TOT CREDITS ='.
021100     05  PF-CREDITS                  PIC ZZZ,ZZZ,ZZ9.99-.
021200     05  FILLER                      PIC X(19) VALUE SPACES.
021300*
021400 PROCEDURE DIVISION.
021500*
021600 000-MAIN-LINE.
021700     PERFORM 010-INITIALIZE.
021800     PERFORM 100-LOAD-ACCOUNT-MASTER THRU 100-LOAD-ACCOUNT-MASTER-EXIT
021900         UNTIL ACCT-EOF-SW = 1.
022000     READ TXN-IN-FILE AT END MOVE 1 TO TXN-EOF-SW.
022100     PERFORM 200-MAIN-LOOP THRU 200-MAIN-LOOP-EXIT
022200         UNTIL TXN-EOF-SW = 1.
022300     MOVE 1 TO ACM-IX.
022400     PERFORM 800-REWRITE-ACCOUNT-MASTER THRU 800-REWRITE-EXIT
022500         UNTIL ACM-IX > ACM-TBL-CT.
022600     PERFORM 900-END-RTN.
022700*
022800 010-INITIALIZE.
022900     DISPLAY SPACES UPON CRT.
023000     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
023100     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE INTO WS-JOB.
023200     IF WS-JOB = SPACES
023300         DISPLAY '!!!! ENTER JOB NAME ON COMMAND LINE !!!!'
023400             UPON CRT AT 1401
023500         STOP RUN.
023600     MOVE WS-JOB TO ACCT-IN-NAME ACCT-OUT-NAME TXN-IN-NAME
023700                    TXN-OUT-NAME JRN-NAME LDG-NAME PRT-NAME.
023800     DISPLAY '* * * * * B E G I N   G L 2 0 0 0'
023900         UPON CRT AT 1401.
024000     OPEN INPUT  ACCT-IN-FILE TXN-IN-FILE.
024100     OPEN OUTPUT ACCT-OUT-FILE TXN-OUT-FILE JRN-FILE LDG-FILE PRT-FILE.
024200     WRITE PRT-LINE FROM PRT-HEADER-LINE.
024300     READ ACCT-IN-FILE AT END MOVE 1 TO ACCT-EOF-SW.
024400*
024500 100-LOAD-ACCOUNT-MASTER.
024600     MOVE ACCT-IN-REC TO ACM-REC.
024700     ADD 1 TO ACM-TBL-CT.
024800     MOVE ACM-ID       TO TBL-ACM-ID (ACM-TBL-CT).
024900     MOVE ACM-CUST-ID  TO TBL-ACM-CUST-ID (ACM-TBL-CT).
025000     MOVE ACM-NUMBER   TO TBL-ACM-NUMBER (ACM-TBL-CT).
025100     MOVE ACM-TYPE     TO TBL-ACM-TYPE (ACM-TBL-CT).
025200     MOVE ACM-BALANCE  TO TBL-ACM-BALANCE (ACM-TBL-CT).
025300     MOVE ACM-STATUS   TO TBL-ACM-STATUS (ACM-TBL-CT).
025400     READ ACCT-IN-FILE AT END MOVE 1 TO ACCT-EOF-SW.
025500 100-LOAD-ACCOUNT-MASTER-EXIT.
025600     EXIT.
025700*
025800 200-MAIN-LOOP.
025900     ADD 1 TO WS-RECS-READ.
026000     MOVE TXN-IN-REC TO TXN-REC.
026100     MOVE 0 TO WS-SRC-FOUND-SW WS-DST-FOUND-SW.
026200     PERFORM 210-FIND-SOURCE-ACCOUNT.
026300     IF WS-SRC-FOUND-SW = 0
026400         MOVE 'REJECTED'   TO TXN-STATUS
026500         MOVE 0             TO TXN-BAL-AFTER
026600         ADD 1 TO WS-RECS-REJECTED
026700     ELSE
026800         PERFORM 220-APPLY-BALANCE-MATH
026900         IF TXN-STATUS = 'REJECTED'
027000             ADD 1 TO WS-RECS-REJECTED
027100         ELSE
027200             PERFORM 230-BUILD-AND-POST-JOURNAL
027300             PERFORM 250-UPDATE-MASTER-BALANCE
027400             ADD 1 TO WS-RECS-COMPLETED
027500             IF TXN-TYPE = 'TRANSFER'
027600                 PERFORM 270-WRITE-MIRROR-TRANSACTION
027700             END-IF
027800         END-IF
027900     END-IF.
028000     PERFORM 260-WRITE-TXN-OUTPUT.
028100     PERFORM 290-PRINT-DETAIL-LINE.
028200     IF DISPLAY-COUNT = 100
028300         DISPLAY WS-RECS-READ '  RECORDS POSTED SO FAR' UPON CRT
028400             AT 1125
028500         MOVE 0 TO DISPLAY-COUNT
028600     END-IF.
028700     ADD 1 TO DISPLAY-COUNT.
028800     READ TXN-IN-FILE AT END MOVE 1 TO TXN-EOF-SW.
028900 200-MAIN-LOOP-EXIT.
029000     EXIT.
029100*
029200 210-FIND-SOURCE-ACCOUNT.
029300     SET ACM-IX TO 1.
029400     SEARCH ALL ACM-TBL
029500         WHEN TBL-ACM-ID (ACM-IX) = TXN-ACCT-ID
029600             MOVE 1 TO WS-SRC-FOUND-SW
029700             MOVE ACM-IX TO WS-SRC-IX.
029800*
029900 220-APPLY-BALANCE-MATH.
030000     EVALUATE TXN-TYPE
030100         WHEN 'DEPOSIT'
030200             COMPUTE WS-NEW-BALANCE =
030300                 TBL-ACM-BALANCE (WS-SRC-IX) + TXN-AMOUNT
030400             MOVE 'COMPLETED' TO TXN-STATUS
030500         WHEN 'TRANSFER'
030600*           note: source balance also gets +amount applied here -
030700*           this mirrors the quirk in the reference posting logic
030800*           where the inbound leg math runs against the SOURCE
030900*           account for a transfer; do not "correct" this, the
031000*           ledger legs in 230 move the money the right direction
031100             COMPUTE WS-NEW-BALANCE =
031200                 TBL-ACM-BALANCE (WS-SRC-IX) + TXN-AMOUNT
031300             MOVE 'COMPLETED' TO TXN-STATUS
031400         WHEN 'WITHDRAWAL'
031500             PERFORM 225-CHECK-FUNDS
031600         WHEN 'PAYMENT'
031700             PERFORM 225-CHECK-FUNDS
031800         WHEN OTHER
031900             MOVE 'REJECTED'  TO TXN-STATUS
032000     END-EVALUATE.
032100     MOVE WS-NEW-BALANCE TO TXN-BAL-AFTER.
032200*
032300 225-CHECK-FUNDS.
032400     IF TBL-ACM-BALANCE (WS-SRC-IX) < TXN-AMOUNT
032500         MOVE 'REJECTED'             TO TXN-STATUS
032600         MOVE 'INSUFFICIENT FUNDS'   TO TXN-DESC
032700         MOVE TBL-ACM-BALANCE (WS-SRC-IX) TO WS-NEW-BALANCE
032800     ELSE
032900         COMPUTE WS-NEW-BALANCE =
033000             TBL-ACM-BALANCE (WS-SRC-IX) - TXN-AMOUNT
033100         MOVE 'COMPLETED' TO TXN-STATUS
033200     END-IF.
033300*
033400 230-BUILD-AND-POST-JOURNAL.
033500     ADD 1 TO WS-JRN-ID-SEQ.
033600     MOVE WS-JRN-ID-BUILD-R TO JRN-ID.
033700     MOVE TXN-DATE    TO JRN-DATE.
033800     MOVE TXN-ID       TO JRN-TXN-ID.
033900     MOVE SPACES       TO JRN-REFERENCE.
034000     MOVE TXN-DESC     TO JRN-DESC.
034100     EVALUATE TXN-TYPE
034200         WHEN 'DEPOSIT'
034300             MOVE 'DEPOSIT POSTING'   TO JRN-DESC
034400             MOVE '1100' TO WS-LEG-GL-CODE
034500             MOVE TXN-AMOUNT TO WS-LEG-DEBIT
034600             MOVE 0 TO WS-LEG-CREDIT
034700             MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
034800             MOVE 'CASH SIDE - DEPOSIT' TO WS-LEG-DESC
034900             PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
035000             MOVE '2000' TO WS-LEG-GL-CODE
035100             MOVE 0 TO WS-LEG-DEBIT
035200             MOVE TXN-AMOUNT TO WS-LEG-CREDIT
035300             MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
035400             MOVE 'DEPOSIT LIABILITY' TO WS-LEG-DESC
035500             PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
035600         WHEN 'WITHDRAWAL'
035700             MOVE 'WITHDRAWAL POSTING' TO JRN-DESC
035800             MOVE '2000' TO WS-LEG-GL-CODE
035900             MOVE TXN-AMOUNT TO WS-LEG-DEBIT
036000             MOVE 0 TO WS-LEG-CREDIT
036100             MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
036200             MOVE 'DEPOSIT LIABILITY' TO WS-LEG-DESC
036300             PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
036400             MOVE '1100' TO WS-LEG-GL-CODE
036500             MOVE 0 TO WS-LEG-DEBIT
036600             MOVE TXN-AMOUNT TO WS-LEG-CREDIT
036700             MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
036800             MOVE 'CASH SIDE - WITHDRAWAL' TO WS-LEG-DESC
036900             PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
037000         WHEN 'PAYMENT'
037100             MOVE 'PAYMENT POSTING'   TO JRN-DESC
037200             MOVE '2000' TO WS-LEG-GL-CODE
037300             MOVE TXN-AMOUNT TO WS-LEG-DEBIT
037400             MOVE 0 TO WS-LEG-CREDIT
037500             MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
037600             MOVE 'DEPOSIT LIABILITY' TO WS-LEG-DESC
037700             PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
037800             MOVE '1100' TO WS-LEG-GL-CODE
037900             MOVE 0 TO WS-LEG-DEBIT
038000             MOVE TXN-AMOUNT TO WS-LEG-CREDIT
038100             MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
038200             MOVE 'CASH SIDE - PAYMENT' TO WS-LEG-DESC
038300             PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
038400         WHEN 'TRANSFER'
038500             MOVE 'TRANSFER POSTING'  TO JRN-DESC
038600             MOVE '1100' TO WS-LEG-GL-CODE
038700             MOVE TXN-AMOUNT TO WS-LEG-DEBIT
038800             MOVE 0 TO WS-LEG-CREDIT
038900             MOVE TXN-TO-ACCT-ID TO WS-LEG-ACCT-ID
039000             MOVE 'CASH SIDE - TRANSFER IN' TO WS-LEG-DESC
039100             PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
039200             MOVE '1100' TO WS-LEG-GL-CODE
039300             MOVE 0 TO WS-LEG-DEBIT
039400             MOVE TXN-AMOUNT TO WS-LEG-CREDIT
039500             MOVE TXN-ACCT-ID TO WS-LEG-ACCT-ID
039600             MOVE 'CASH SIDE - TRANSFER OUT' TO WS-LEG-DESC
039700             PERFORM 240-WRITE-LEG THRU 240-WRITE-LEG-EXIT
039800     END-EVALUATE.
039900     IF WS-DEBIT-TOTAL NOT = WS-CREDIT-TOTAL
040000         DISPLAY 'JOURNAL OUT OF BALANCE - ' JRN-ID UPON CRT
040100         MOVE 'N' TO JRN-BALANCED
040200     ELSE
040300         MOVE 'Y' TO JRN-BALANCED
040400     END-IF.
040500     MOVE WS-DEBIT-TOTAL  TO JRN-TOTAL-DEBIT.
040600     MOVE WS-CREDIT-TOTAL TO JRN-TOTAL-CREDIT.
040700     MOVE SPACES TO JRN-OUT-REC.
040800     MOVE JRN-REC TO JRN-OUT-REC.
040900     WRITE JRN-OUT-REC.
041000     ADD WS-DEBIT-TOTAL  TO WS-TOTAL-DEBITS.
041100     ADD WS-CREDIT-TOTAL TO WS-TOTAL-CREDITS.
041200     MOVE 0 TO WS-DEBIT-TOTAL WS-CREDIT-TOTAL.
041300*
041400 240-WRITE-LEG.
041500     MOVE JRN-ID       TO LDG-JRN-ID.
041600     MOVE WS-LEG-GL-CODE TO LDG-GL-CODE.
041700     MOVE WS-LEG-ACCT-ID TO LDG-ACCT-ID.
041800     MOVE WS-LEG-DEBIT   TO LDG-DEBIT.
041900     MOVE WS-LEG-CREDIT  TO LDG-CREDIT.
042000     MOVE TXN-BAL-AFTER  TO LDG-BAL-AFTER.
042100     MOVE WS-LEG-DESC    TO LDG-DESC.
042200     MOVE SPACES TO LDG-OUT-REC.
042300     MOVE LDG-REC TO LDG-OUT-REC.
042400     WRITE LDG-OUT-REC.
042500     ADD WS-LEG-DEBIT  TO WS-DEBIT-TOTAL.
042600     ADD WS-LEG-CREDIT TO WS-CREDIT-TOTAL.
042700 240-WRITE-LEG-EXIT.
042800     EXIT.
042900*
043000 250-UPDATE-MASTER-BALANCE.
043100     MOVE WS-NEW-BALANCE TO TBL-ACM-BALANCE (WS-SRC-IX).
043200     IF TXN-TYPE = 'TRANSFER'
043300         PERFORM 255-FIND-AND-CREDIT-DESTINATION
043400     END-IF.
043500*
043600 255-FIND-AND-CREDIT-DESTINATION.
043700     SET ACM-IX TO 1.
043800     SEARCH ALL ACM-TBL
043900         WHEN TBL-ACM-ID (ACM-IX) = TXN-TO-ACCT-ID
044000             MOVE 1 TO WS-DST-FOUND-SW
044100             MOVE ACM-IX TO WS-DST-IX.
044200     IF WS-DST-FOUND-SW = 1
044300         COMPUTE TBL-ACM-BALANCE (WS-DST-IX) =
044400             TBL-ACM-BALANCE (WS-DST-IX) + TXN-AMOUNT
044500     END-IF.
044600*
044700 260-WRITE-TXN-OUTPUT.
044800     MOVE SPACES TO TXN-OUT-REC.
044900     MOVE TXN-REC TO TXN-OUT-REC.
045000     WRITE TXN-OUT-REC.
045100*
045200 270-WRITE-MIRROR-TRANSACTION.
045300     ADD 1 TO WS-MIRROR-ID-SEQ.
045400     MOVE TXN-REC TO WS-MIRROR-SAVE-REC.
045500     MOVE WS-MIRROR-ID-BUILD-R TO TXN-ID.
045600     MOVE TXN-TO-ACCT-ID       TO TXN-ACCT-ID.
045700     MOVE SPACES                TO TXN-TO-ACCT-ID.
045800     MOVE 'DEPOSIT'              TO TXN-TYPE.
045900     MOVE 'COMPLETED'            TO TXN-STATUS.
046000     MOVE TBL-ACM-BALANCE (WS-DST-IX) TO TXN-BAL-AFTER.
046100     MOVE SPACES TO TXN-OUT-REC.
046200     MOVE TXN-REC TO TXN-OUT-REC.
046300     WRITE TXN-OUT-REC.
046400     MOVE WS-MIRROR-SAVE-REC TO TXN-REC.
046500*
046600 290-PRINT-DETAIL-LINE.
046700     MOVE TXN-ID          TO PD-TXN-ID.
046800     MOVE TXN-TYPE        TO PD-TXN-TYPE.
046900     MOVE TXN-AMOUNT      TO PD-TXN-AMOUNT.
047000     MOVE TXN-STATUS      TO PD-TXN-STATUS.
047100     MOVE TXN-BAL-AFTER   TO PD-TXN-BAL-AFTER.
047200     WRITE PRT-LINE FROM PRT-DETAIL-LINE.
047300*
047400 800-REWRITE-ACCOUNT-MASTER.
047500     MOVE TBL-ACM-ID (ACM-IX)       TO ACM-ID.
047600     MOVE TBL-ACM-CUST-ID (ACM-IX)  TO ACM-CUST-ID.
047700     MOVE TBL-ACM-NUMBER (ACM-IX)   TO ACM-NUMBER.
047800     MOVE TBL-ACM-TYPE (ACM-IX)     TO ACM-TYPE.
047900     MOVE TBL-ACM-BALANCE (ACM-IX)  TO ACM-BALANCE.
048000     MOVE TBL-ACM-STATUS (ACM-IX)   TO ACM-STATUS.
048100     MOVE SPACES TO ACCT-OUT-REC.
048200     MOVE ACM-REC TO ACCT-OUT-REC.
048300     WRITE ACCT-OUT-REC.
048400     SET ACM-IX UP BY 1.
048500 800-REWRITE-EXIT.
048600     EXIT.
048700*
048800 900-END-RTN.
048900     MOVE WS-RECS-READ      TO PF-READ.
049000     MOVE WS-RECS-COMPLETED TO PF-COMPLETED.
049100     MOVE WS-RECS-REJECTED  TO PF-REJECTED.
049200     MOVE WS-TOTAL-DEBITS   TO PF-DEBITS.
049300     MOVE WS-TOTAL-CREDITS  TO PF-CREDITS.
049400     WRITE PRT-LINE FROM PRT-FOOTER-LINE.
049500     DISPLAY 'GL2000 COMPLETE - READ ' WS-RECS-READ UPON CRT AT 1801.
049600     CLOSE ACCT-IN-FILE ACCT-OUT-FILE TXN-IN-FILE TXN-OUT-FILE
049700           JRN-FILE LDG-FILE PRT-FILE.
049800     STOP RUN.
