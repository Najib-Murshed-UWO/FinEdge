000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GL6000.
000300 AUTHOR.      R T WALSH.
000400 INSTALLATION. FINEDGE DATA CENTER - RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN. 07/10/1990.
000600 DATE-COMPILED.
000700 SECURITY.    FINEDGE INTERNAL USE ONLY.
000800*-----------------------------------------------------------
000900* GL6000 - BALANCE VALIDATION / RECONCILIATION.  THREE PASSES
001000* OVER THE DAY'S JOURNAL/LEDGER OUTPUT AGAINST THE DEPOSIT
001100* ACCOUNT MASTER AND THE CHART OF ACCOUNTS:
001200*   SECTION 1 - LISTS ANY JOURNAL WHOSE DEBIT/CREDIT TOTALS
001300*               DON'T MATCH (SHOULD NEVER HAPPEN - GL2000/
001400*               GL4000/GL5000 ALL CHECK BEFORE THEY WRITE).
001500*   SECTION 2 - RECOMPUTES EACH ACCOUNT'S BALANCE FROM ITS
001600*               LEDGER LEGS AND COMPARES IT TO THE MASTER.
001700*               A MISMATCH IS REPAIRED IN PLACE - THE MASTER
001800*               IS STAMPED WITH THE LEDGER-DERIVED BALANCE.
001900*   SECTION 3 - TRIAL BALANCE ACROSS THE ACTIVE CHART.
002000* ASSUMES THE JOURNAL/LEDGER FILES NAMED ON THIS JOB HAVE
002100* ALREADY BEEN JCL-CONCATENATED FROM WHATEVER POSTING STEPS
002200* RAN EARLIER IN THE DAY - THIS PROGRAM DOES NOT KNOW OR CARE
002300* WHICH OF GL2000/GL4000/GL5000 WROTE A GIVEN LEG.
002400*-----------------------------------------------------------
002500* CHANGE LOG
002600* 90/07/10 RTW  ORIGINAL - JOURNAL AUDIT AND TRIAL BALANCE ONLY
002700* 91/05/22 RTW  ADDED SECTION 2 ACCOUNT RECONCILIATION AGAINST
002800*               THE LEDGER - BALANCES HAD BEEN DRIFTING SILENTLY
002900* 92/02/18 GHB  RECONCILIATION NOW REPAIRS THE MASTER BALANCE
003000*               IN PLACE INSTEAD OF ONLY REPORTING THE DRIFT
003100* 98/12/15 LMK  Y2K - RUN DATE ON REPORT HEADER WIDENED TO
003200*               CCYYMMDD (CR4402)
003300* 00/09/25 PDK  CR5188 - TRIAL BALANCE CREDIT-NORMAL ROUTING
003400*               LEFT EXACTLY AS SPECIFIED BY THE AUDIT DEPT -
003500*               DO NOT "SIMPLIFY" THE ASSET/EXPENSE VS LIABILITY/
003600*               EQUITY/REVENUE SIGN HANDLING, SEE THE RULES BINDER
003700*-----------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT GLA-IN-FILE   ASSIGN TO DYNAMIC GLA-IN-PATH
004500            ORGANIZATION RECORD SEQUENTIAL.
004600     SELECT ACM-IN-FILE   ASSIGN TO DYNAMIC ACM-IN-PATH
004700            ORGANIZATION RECORD SEQUENTIAL.
004800     SELECT ACM-OUT-FILE  ASSIGN TO DYNAMIC ACM-OUT-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000     SELECT JRN-IN-FILE   ASSIGN TO DYNAMIC JRN-IN-PATH
005100            ORGANIZATION RECORD SEQUENTIAL.
005200     SELECT LDG-IN-FILE   ASSIGN TO DYNAMIC LDG-IN-PATH
005300            ORGANIZATION RECORD SEQUENTIAL.
005400     SELECT PRT-FILE      ASSIGN TO DYNAMIC PRT-PATH
005500            ORGANIZATION LINE SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  GLA-IN-FILE
006200     RECORD CONTAINS 45 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS GLA-IN-REC.
006500 01  GLA-IN-REC                       PIC X(45).
006600*
006700 FD  ACM-IN-FILE
006800     RECORD CONTAINS 120 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS ACM-IN-REC.
007100 01  ACM-IN-REC                       PIC X(120).
007200*
007300 FD  ACM-OUT-FILE
007400     RECORD CONTAINS 120 CHARACTERS
007500     DATA RECORD IS ACM-OUT-REC.
007600 01  ACM-OUT-REC                      PIC X(120).
007700*
007800 FD  JRN-IN-FILE
007900     RECORD CONTAINS 174 CHARACTERS
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS JRN-IN-REC.
008200 01  JRN-IN-REC                       PIC X(174).
008300*
008400 FD  LDG-IN-FILE
008500     RECORD CONTAINS 112 CHARACTERS
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS LDG-IN-REC.
008800 01  LDG-IN-REC                       PIC X(112).
008900*
009000 FD  PRT-FILE
009100     RECORD CONTAINS 132 CHARACTERS
009200     DATA RECORD IS PRT-LINE.
009300 01  PRT-LINE                         PIC X(132).
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700* WS-JRN-READ IS THE ONE COUNT THE PF1 CONTROL FOOTING AND THE
009800* OPERATOR CONSOLE MESSAGE SHARE - DECLARED 77-LEVEL SINCE IT
009900* DOES NOT BELONG TO ANY RECORD IMAGE OR PRINT LINE GROUP.
010000 77  WS-JRN-READ                  PIC 9(7) COMP VALUE 0.
010100     COPY '/users/devel/mblps/glchart.dd.cbl'.
010200     COPY '/users/devel/mblps/acctmst.dd.cbl'.
010300     COPY '/users/devel/mblps/journal.dd.cbl'.
010400     COPY '/users/devel/mblps/ledger.dd.cbl'.
010500     COPY '/users/devel/mblps/recrpt.dd.cbl'.
010600*
010700 01  GLA-TABLE-AREA.
010800     05  GLA-TBL-CT                  PIC 9(4) COMP VALUE 0.
010900     05  GLA-TBL OCCURS 50 TIMES
011000             ASCENDING KEY IS TBL-GLA-CODE
011100             INDEXED BY GLA-IX.
011200         COPY '/users/devel/mblps/glchart.dd.cbl'
011300              REPLACING LEADING ==GLA-== BY ==TBL-GLA-==.
011400     05  FILLER                      PIC X(10).
011500*
011600 01  GLA-LEDGER-BAL-AREA.
011700     05  GLA-LDG-BAL OCCURS 50 TIMES PIC S9(13)V99 COMP-3.
011800*
011900 01  ACM-TABLE-AREA.
012000     05  ACM-TBL-CT                  PIC 9(4) COMP VALUE 0.
012100     05  ACM-TBL OCCURS 2000 TIMES
012200             ASCENDING KEY IS TBL-ACM-ID
012300             INDEXED BY ACM-IX.
012400         COPY '/users/devel/mblps/acctmst.dd.cbl'
012500              REPLACING LEADING ==ACM-== BY ==TBL-ACM-==.
012600     05  FILLER                      PIC X(10).
012700*
012800 01  ACM-LEDGER-BAL-AREA.
012900     05  ACM-LDG-BAL OCCURS 2000 TIMES PIC S9(13)V99 COMP-3.
013000*
013100 01  VARIABLES.
013200     05  WS-JOB                      PIC X(7).
013300     05  WS-COMMAND-LINE             PIC X(100).
013400     05  WS-TODAY                    PIC 9(8).
013500     05  WS-TODAY-R REDEFINES WS-TODAY.
013600         10  WS-TODAY-CCYY           PIC 9(4).
013700         10  WS-TODAY-MM              PIC 9(2).
013800         10  WS-TODAY-DD              PIC 9(2).
013900     05  GLA-IN-PATH.
014000         10  FILLER                  PIC X(14) VALUE '/users/public/'.
014100         10  GLA-IN-NAME             PIC X(7).
014200         10  FILLER                  PIC X(4)  VALUE '.gla'.
014300     05  ACM-IN-PATH.
014400         10  FILLER                  PIC X(14) VALUE '/users/public/'.
014500         10  ACM-IN-NAME             PIC X(7).
014600         10  FILLER                  PIC X(4)  VALUE '.aco'.
014700     05  ACM-OUT-PATH.
014800         10  FILLER                  PIC X(14) VALUE '/users/public/'.
014900         10  ACM-OUT-NAME            PIC X(7).
015000         10  FILLER                  PIC X(4)  VALUE '.acx'.
015100     05  JRN-IN-PATH.
015200         10  FILLER                  PIC X(14) VALUE '/users/public/'.
015300         10  JRN-IN-NAME             PIC X(7).
015400         10  FILLER                  PIC X(4)  VALUE '.jrn'.
015500     05  LDG-IN-PATH.
015600         10  FILLER                  PIC X(14) VALUE '/users/public/'.
015700         10  LDG-IN-NAME             PIC X(7).
015800         10  FILLER                  PIC X(4)  VALUE '.ldg'.
015900     05  PRT-PATH.
016000         10  FILLER                  PIC X(14) VALUE '/users/public/'.
016100         10  PRT-NAME                PIC X(7).
016200         10  FILLER                  PIC X(4)  VALUE '.prt'.
016300     05  GLA-EOF-SW                  PIC 9(1) COMP VALUE 0.
016400     05  ACM-EOF-SW                  PIC 9(1) COMP VALUE 0.
016500     05  JRN-EOF-SW                  PIC 9(1) COMP VALUE 0.
016600     05  LDG-EOF-SW                  PIC 9(1) COMP VALUE 0.
016700     05  WS-JRN-UNBAL                PIC 9(7) COMP VALUE 0.
016800     05  WS-LDG-READ                 PIC 9(7) COMP VALUE 0.
016900     05  WS-ACCT-READ                PIC 9(7) COMP VALUE 0.
017000     05  WS-ACCT-DISCR               PIC 9(7) COMP VALUE 0.
017100     05  WS-LEG-NET                  PIC S9(13)V99 COMP-3.
017200     05  WS-LEDGER-BAL               PIC S9(13)V99 COMP-3.
017300     05  WS-DIFFERENCE               PIC S9(13)V99 COMP-3.
017400     05  WS-TOTAL-DEBITS             PIC S9(13)V99 COMP-3 VALUE 0.
017500     05  WS-TOTAL-CREDITS            PIC S9(13)V99 COMP-3 VALUE 0.
017600     05  WS-TB-DIFF                  PIC S9(13)V99 COMP-3.
017700     05  WS-SEC1-VALID               PIC X(1) VALUE 'Y'.
017800     05  WS-SEC2-VALID               PIC X(1) VALUE 'Y'.
017900     05  WS-SEC3-VALID               PIC X(1) VALUE 'Y'.
018000     05  FILLER                      PIC X(10).
018100*
018200 01  PRT-HEADER-LINE.
018300     05  FILLER                      PIC X(1)  VALUE SPACE.
018400     05  FILLER                      PIC X(40) VALUE
018500         'FINEDGE BALANCE RECONCILIATION REPORT'.
018600     05  FILLER                      PIC X(10) VALUE ' RUN DATE='.
018700     05  PH-RUN-DATE                 PIC 9(8).
018800     05  FILLER                      PIC X(73) VALUE SPACES.
018900*
019000 01  PRT-SEC1-HEAD-LINE.
019100     05  FILLER                      PIC X(1)  VALUE SPACE.
019200     05  FILLER                      PIC X(40) VALUE
019300         'SECTION 1 - UNBALANCED JOURNALS'.
019400     05  FILLER                      PIC X(91) VALUE SPACES.
019500*
019600 01  PRT-SEC1-FOOTER-LINE.
019700     05  FILLER                      PIC X(1)  VALUE SPACE.
019800     05  FILLER                      PIC X(16) VALUE 'JOURNALS READ  ='.
019900     05  PF1-READ                    PIC ZZZ,ZZ9.
020000     05  FILLER                      PIC X(4)  VALUE SPACES.
020100     05  FILLER                      PIC X(14) VALUE 'UNBALANCED   ='.
020200     05  PF1-UNBAL                   PIC ZZZ,ZZ9.
020300     05  FILLER                      PIC X(4)  VALUE SPACES.
020400     05  FILLER                      PIC X(8)  VALUE 'VALID  ='.
020500     05  PF1-VALID                   PIC X(1).
020600     05  FILLER                      PIC X(70) VALUE SPACES.
020700*
020800 01  PRT-SEC2-HEAD-LINE.
020900     05  FILLER                      PIC X(1)  VALUE SPACE.
021000     05  FILLER                      PIC X(40) VALUE
021100         'SECTION 2 - ACCOUNT RECONCILIATION'.
021200     05  FILLER                      PIC X(91) VALUE SPACES.
021300*
021400 01  PRT-SEC2-FOOTER-LINE.
021500     05  FILLER                      PIC X(1)  VALUE SPACE.
021600     05  FILLER                      PIC X(16) VALUE 'ACCOUNTS READ  ='.
021700     05  PF2-ACCTS                   PIC ZZZ,ZZ9.
021800     05  FILLER                      PIC X(4)  VALUE SPACES.
021900     05  FILLER                      PIC X(14) VALUE 'DISCREPANCIES='.
022000     05  PF2-DISCR                   PIC ZZZ,ZZ9.
022100     05  FILLER                      PIC X(4)  VALUE SPACES.
022200     05  FILLER                      PIC X(8)  VALUE 'VALID  ='.
022300     05  PF2-VALID                   PIC X(1).
022400     05  FILLER                      PIC X(70) VALUE SPACES.
022500*
022600 01  PRT-SEC3-HEAD-LINE.
022700     05  FILLER                      PIC X(1)  VALUE SPACE.
022800     05  FILLER                      PIC X(40) VALUE
022900         'SECTION 3 - TRIAL BALANCE'.
023000     05  FILLER                      PIC X(91) VALUE SPACES.
023100*
023200 01  PRT-SEC3-FOOTER-LINE.
023300     05  FILLER                      PIC X(1)  VALUE SPACE.
023400     05  FILLER                      PIC X(13) VALUE 'TOT DEBITS  ='.
023500     05  PF3-DEBITS                  PIC ZZZ,ZZZ,ZZ9.99-.
023600     05  FILLER                      PIC X(3)  VALUE SPACES.
023700     05  FILLER                      PIC X(13) VALUE 'TOT CREDITS ='.
023800     05  PF3-CREDITS                 PIC ZZZ,ZZZ,ZZ9.99-.
023900     05  FILLER                      PIC X(3)  VALUE SPACES.
024000     05  FILLER                      PIC X(11) VALUE 'DIFFERENCE='.
024100     05  PF3-DIFF                    PIC ZZZ,ZZZ,ZZ9.99-.
024200     05  FILLER                      PIC X(3)  VALUE SPACES.
024300     05  FILLER                      PIC X(8)  VALUE 'VALID  ='.
024400     05  PF3-VALID                   PIC X(1).
024500     05  FILLER                      PIC X(31) VALUE SPACES.
024600*
024700 PROCEDURE DIVISION.
024800*
024900 000-MAIN-LINE.
025000     PERFORM 010-INITIALIZE.
025100     PERFORM 050-LOAD-GL-CHART THRU 050-LOAD-GL-CHART-EXIT
025200         UNTIL GLA-EOF-SW = 1.
025300     PERFORM 060-LOAD-ACCOUNT-MASTER THRU 060-LOAD-ACCOUNT-MASTER-EXIT
025400         UNTIL ACM-EOF-SW = 1.
025500     PERFORM 100-JOURNAL-AUDIT THRU 100-JOURNAL-AUDIT-EXIT
025600         UNTIL JRN-EOF-SW = 1.
025700     PERFORM 190-PRINT-SEC1-FOOTER.
025800     PERFORM 150-LOAD-LEDGER-TOTALS THRU 150-LOAD-LEDGER-TOTALS-EXIT
025900         UNTIL LDG-EOF-SW = 1.
026000     WRITE PRT-LINE FROM PRT-SEC2-HEAD-LINE.
026100     MOVE 1 TO ACM-IX.
026200     PERFORM 200-RECONCILE-ACCOUNT THRU 200-RECONCILE-ACCOUNT-EXIT
026300         UNTIL ACM-IX > ACM-TBL-CT.
026400     PERFORM 290-PRINT-SEC2-FOOTER.
026500     WRITE PRT-LINE FROM PRT-SEC3-HEAD-LINE.
026600     MOVE 1 TO GLA-IX.
026700     PERFORM 300-PRINT-TRIAL-LINE THRU 300-PRINT-TRIAL-LINE-EXIT
026800         UNTIL GLA-IX > GLA-TBL-CT.
026900     PERFORM 390-PRINT-SEC3-FOOTER.
027000     MOVE 1 TO ACM-IX.
027100     PERFORM 800-REWRITE-ACCOUNT-MASTER THRU 800-REWRITE-ACCOUNT-MASTER-EXIT
027200         UNTIL ACM-IX > ACM-TBL-CT.
027300     PERFORM 900-END-RTN.
027400*
027500 010-INITIALIZE.
027600     DISPLAY SPACES UPON CRT.
027700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
027800     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
027900         INTO WS-JOB WS-TODAY.
028000     IF WS-JOB = SPACES OR WS-TODAY = 0
028100         DISPLAY '!!!! ENTER JOB NAME AND RUN DATE (CCYYMMDD) !!!!'
028200             UPON CRT AT 1401
028300         STOP RUN.
028400     MOVE WS-JOB TO GLA-IN-NAME ACM-IN-NAME ACM-OUT-NAME
028500         JRN-IN-NAME LDG-IN-NAME PRT-NAME.
028600     DISPLAY '* * * * * B E G I N   G L 6 0 0 0'
028700         UPON CRT AT 1401.
028800     OPEN INPUT  GLA-IN-FILE ACM-IN-FILE JRN-IN-FILE LDG-IN-FILE.
028900     OPEN OUTPUT ACM-OUT-FILE PRT-FILE.
029000     MOVE WS-TODAY TO PH-RUN-DATE.
029100     WRITE PRT-LINE FROM PRT-HEADER-LINE.
029200     WRITE PRT-LINE FROM PRT-SEC1-HEAD-LINE.
029300     READ GLA-IN-FILE AT END MOVE 1 TO GLA-EOF-SW.
029400     READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
029500     READ JRN-IN-FILE AT END MOVE 1 TO JRN-EOF-SW.
029600     READ LDG-IN-FILE AT END MOVE 1 TO LDG-EOF-SW.
029700*
029800 050-LOAD-GL-CHART.
029900     MOVE GLA-IN-REC TO GLA-REC.
030000     ADD 1 TO GLA-TBL-CT.
030100     MOVE GLA-CODE      TO TBL-GLA-CODE (GLA-TBL-CT).
030200     MOVE GLA-NAME      TO TBL-GLA-NAME (GLA-TBL-CT).
030300     MOVE GLA-CATEGORY  TO TBL-GLA-CATEGORY (GLA-TBL-CT).
030400     MOVE GLA-ACTIVE    TO TBL-GLA-ACTIVE (GLA-TBL-CT).
030500     MOVE 0 TO GLA-LDG-BAL (GLA-TBL-CT).
030600     READ GLA-IN-FILE AT END MOVE 1 TO GLA-EOF-SW.
030700 050-LOAD-GL-CHART-EXIT.
030800     EXIT.
030900*
031000 060-LOAD-ACCOUNT-MASTER.
031100     MOVE ACM-IN-REC TO ACM-REC.
031200     ADD 1 TO ACM-TBL-CT.
031300     MOVE ACM-ID       TO TBL-ACM-ID (ACM-TBL-CT).
031400     MOVE ACM-CUST-ID  TO TBL-ACM-CUST-ID (ACM-TBL-CT).
031500     MOVE ACM-NUMBER   TO TBL-ACM-NUMBER (ACM-TBL-CT).
031600     MOVE ACM-TYPE     TO TBL-ACM-TYPE (ACM-TBL-CT).
031700     MOVE ACM-BALANCE  TO TBL-ACM-BALANCE (ACM-TBL-CT).
031800     MOVE ACM-STATUS   TO TBL-ACM-STATUS (ACM-TBL-CT).
031900     MOVE 0 TO ACM-LDG-BAL (ACM-TBL-CT).
032000     READ ACM-IN-FILE AT END MOVE 1 TO ACM-EOF-SW.
032100 060-LOAD-ACCOUNT-MASTER-EXIT.
032200     EXIT.
032300*
032400 100-JOURNAL-AUDIT.
032500     MOVE JRN-IN-REC TO JRN-REC.
032600     ADD 1 TO WS-JRN-READ.
032700     IF JRN-TOTAL-DEBIT NOT = JRN-TOTAL-CREDIT
032800         MOVE JRN-ID           TO RPT-JRN-ID
032900         MOVE JRN-TOTAL-DEBIT  TO RPT-JRN-DEBIT
033000         MOVE JRN-TOTAL-CREDIT TO RPT-JRN-CREDIT
033100         WRITE PRT-LINE FROM RPT-JRN-LINE
033200         ADD 1 TO WS-JRN-UNBAL
033300     END-IF.
033400     READ JRN-IN-FILE AT END MOVE 1 TO JRN-EOF-SW.
033500 100-JOURNAL-AUDIT-EXIT.
033600     EXIT.
033700*
033800 190-PRINT-SEC1-FOOTER.
033900     IF WS-JRN-UNBAL = 0
034000         MOVE 'Y' TO WS-SEC1-VALID
034100     ELSE
034200         MOVE 'N' TO WS-SEC1-VALID
034300     END-IF.
034400     MOVE WS-JRN-READ   TO PF1-READ.
034500     MOVE WS-JRN-UNBAL  TO PF1-UNBAL.
034600     MOVE WS-SEC1-VALID TO PF1-VALID.
034700     WRITE PRT-LINE FROM PRT-SEC1-FOOTER-LINE.
034800*
034900 150-LOAD-LEDGER-TOTALS.
035000     MOVE LDG-IN-REC TO LDG-REC.
035100     ADD 1 TO WS-LDG-READ.
035200     COMPUTE WS-LEG-NET = LDG-DEBIT - LDG-CREDIT.
035300     SET ACM-IX TO 1.
035400     SEARCH ALL ACM-TBL
035500         AT END CONTINUE
035600         WHEN TBL-ACM-ID (ACM-IX) = LDG-ACCT-ID
035700             ADD WS-LEG-NET TO ACM-LDG-BAL (ACM-IX).
035800     SET GLA-IX TO 1.
035900     SEARCH ALL GLA-TBL
036000         AT END CONTINUE
036100         WHEN TBL-GLA-CODE (GLA-IX) = LDG-GL-CODE
036200             ADD WS-LEG-NET TO GLA-LDG-BAL (GLA-IX).
036300     READ LDG-IN-FILE AT END MOVE 1 TO LDG-EOF-SW.
036400 150-LOAD-LEDGER-TOTALS-EXIT.
036500     EXIT.
036600*
036700 200-RECONCILE-ACCOUNT.
036800     ADD 1 TO WS-ACCT-READ.
036900     MOVE ACM-LDG-BAL (ACM-IX) TO WS-LEDGER-BAL.
037000     IF WS-LEDGER-BAL NOT = TBL-ACM-BALANCE (ACM-IX)
037100         COMPUTE WS-DIFFERENCE =
037200             TBL-ACM-BALANCE (ACM-IX) - WS-LEDGER-BAL
037300         MOVE TBL-ACM-NUMBER (ACM-IX) TO RPT-ACCT-NUMBER
037400         MOVE TBL-ACM-BALANCE (ACM-IX) TO RPT-MASTER-BALANCE
037500         MOVE WS-LEDGER-BAL            TO RPT-LEDGER-BALANCE
037600         MOVE WS-DIFFERENCE            TO RPT-DIFFERENCE
037700         WRITE PRT-LINE FROM RPT-ACCT-LINE
037800         ADD 1 TO WS-ACCT-DISCR
037900         MOVE WS-LEDGER-BAL TO TBL-ACM-BALANCE (ACM-IX)
038000     END-IF.
038100     SET ACM-IX UP BY 1.
038200 200-RECONCILE-ACCOUNT-EXIT.
038300     EXIT.
038400*
038500 290-PRINT-SEC2-FOOTER.
038600     IF WS-ACCT-DISCR = 0
038700         MOVE 'Y' TO WS-SEC2-VALID
038800     ELSE
038900         MOVE 'N' TO WS-SEC2-VALID
039000     END-IF.
039100     MOVE WS-ACCT-READ  TO PF2-ACCTS.
039200     MOVE WS-ACCT-DISCR TO PF2-DISCR.
039300     MOVE WS-SEC2-VALID TO PF2-VALID.
039400     WRITE PRT-LINE FROM PRT-SEC2-FOOTER-LINE.
039500*
039600 300-PRINT-TRIAL-LINE.
039700     IF TBL-GLA-ACTIVE (GLA-IX) = 'Y'
039800         MOVE TBL-GLA-CODE (GLA-IX)     TO RPT-GL-CODE
039900         MOVE TBL-GLA-NAME (GLA-IX)     TO RPT-GL-NAME
040000         MOVE TBL-GLA-CATEGORY (GLA-IX) TO RPT-GL-CATEGORY
040100         MOVE GLA-LDG-BAL (GLA-IX)      TO RPT-GL-BALANCE
040200         WRITE PRT-LINE FROM RPT-TRIAL-LINE
040300         PERFORM 310-ROUTE-TRIAL-BALANCE
040400     END-IF.
040500     SET GLA-IX UP BY 1.
040600 300-PRINT-TRIAL-LINE-EXIT.
040700     EXIT.
040800*
040900 310-ROUTE-TRIAL-BALANCE.
041000     EVALUATE TBL-GLA-CATEGORY (GLA-IX)
041100         WHEN 'ASSET'
041200         WHEN 'EXPENSE'
041300             IF GLA-LDG-BAL (GLA-IX) > 0
041400                 ADD GLA-LDG-BAL (GLA-IX) TO WS-TOTAL-DEBITS
041500             ELSE
041600                 COMPUTE WS-TOTAL-CREDITS =
041700                     WS-TOTAL-CREDITS - GLA-LDG-BAL (GLA-IX)
041800             END-IF
041900         WHEN OTHER
042000             IF GLA-LDG-BAL (GLA-IX) > 0
042100                 ADD GLA-LDG-BAL (GLA-IX) TO WS-TOTAL-CREDITS
042200             ELSE
042300                 COMPUTE WS-TOTAL-DEBITS =
042400                     WS-TOTAL-DEBITS - GLA-LDG-BAL (GLA-IX)
042500             END-IF
042600     END-EVALUATE.
042700*
042800 390-PRINT-SEC3-FOOTER.
042900     COMPUTE WS-TB-DIFF = WS-TOTAL-DEBITS - WS-TOTAL-CREDITS.
043000     IF WS-TOTAL-DEBITS = WS-TOTAL-CREDITS
043100         MOVE 'Y' TO WS-SEC3-VALID
043200     ELSE
043300         MOVE 'N' TO WS-SEC3-VALID
043400     END-IF.
043500     MOVE WS-TOTAL-DEBITS  TO PF3-DEBITS.
043600     MOVE WS-TOTAL-CREDITS TO PF3-CREDITS.
043700     MOVE WS-TB-DIFF       TO PF3-DIFF.
043800     MOVE WS-SEC3-VALID    TO PF3-VALID.
043900     WRITE PRT-LINE FROM PRT-SEC3-FOOTER-LINE.
044000*
044100 800-REWRITE-ACCOUNT-MASTER.
044200     MOVE TBL-ACM-ID (ACM-IX)       TO ACM-ID.
044300     MOVE TBL-ACM-CUST-ID (ACM-IX)  TO ACM-CUST-ID.
044400     MOVE TBL-ACM-NUMBER (ACM-IX)   TO ACM-NUMBER.
044500     MOVE TBL-ACM-TYPE (ACM-IX)     TO ACM-TYPE.
044600     MOVE TBL-ACM-BALANCE (ACM-IX)  TO ACM-BALANCE.
044700     MOVE TBL-ACM-STATUS (ACM-IX)   TO ACM-STATUS.
044800     MOVE SPACES TO ACM-OUT-REC.
044900     MOVE ACM-REC TO ACM-OUT-REC.
045000     WRITE ACM-OUT-REC.
045100     SET ACM-IX UP BY 1.
045200 800-REWRITE-ACCOUNT-MASTER-EXIT.
045300     EXIT.
045400*
045500 900-END-RTN.
045600     DISPLAY 'GL6000 COMPLETE - JOURNALS ' WS-JRN-READ
045700         ' LEDGER LEGS ' WS-LDG-READ ' ACCOUNTS ' WS-ACCT-READ
045800         ' DISCREPANCIES ' WS-ACCT-DISCR UPON CRT AT 1801.
045900     CLOSE GLA-IN-FILE ACM-IN-FILE ACM-OUT-FILE JRN-IN-FILE
046000         LDG-IN-FILE PRT-FILE.
046100     STOP RUN.
