000100*-----------------------------------------------------------
000200* COPYBOOK JOURNAL   GENERAL LEDGER JOURNAL RECORD (JRN-REC)
000300* ONE RECORD PER POSTING EVENT.  WRITTEN BY GL2000/GL4000/
000400* GL5000, READ BY GL6000 FOR THE BALANCE AUDIT.
000500*-----------------------------------------------------------
000600* CHANGE LOG
000700* 90/06/14 RTW  ORIGINAL JOURNAL HEADER LAYOUT
000800* 91/04/02 GHB  ADDED JRN-TXN-ID BACK-POINTER TO SOURCE TRAN
000900* 99/02/03 LMK  Y2K - JRN-DATE WIDENED TO 9(8) CCYYMMDD (CR4402)
001000*-----------------------------------------------------------
001100 01  JRN-REC.
001200     05  JRN-ID                       PIC X(12).
001300     05  JRN-DATE                     PIC 9(8).
001400     05  JRN-REFERENCE                PIC X(20).
001500     05  JRN-DESC                     PIC X(40).
001600     05  JRN-TOTAL-DEBIT              PIC S9(13)V99 COMP-3.
001700     05  JRN-TOTAL-CREDIT             PIC S9(13)V99 COMP-3.
001800     05  JRN-BALANCED                 PIC X(1).
001900         88  JRN-IS-BALANCED              VALUE 'Y'.
002000         88  JRN-IS-UNBALANCED            VALUE 'N'.
002100     05  JRN-TXN-ID                   PIC X(12).
002200* held-over fee/activity table from the extract this record grew
002300* out of; never repurposed for GL use - left as reserved space
002400     05  JRN-ACTIVITY-DATA OCCURS 5 TIMES.
002500         10  JRN-ACTIVITY-CODE        PIC X(3).
002600         10  JRN-ACTIVITY-DATE        PIC X(6).
002700     05  FILLER                       PIC X(20).
