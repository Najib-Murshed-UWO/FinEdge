000100*-----------------------------------------------------------
000200* COPYBOOK CUSTMST   CUSTOMER MASTER RECORD (CUS-REC)
000300* SOURCE FOR LOAN SCORING (GL3000) AND ANALYTICS (GL7000).
000400* SEQUENTIAL, KEYED CUST-ID ASCENDING.
000500*-----------------------------------------------------------
000600* CHANGE LOG
000700* 89/03/11 RTW  ORIGINAL LAYOUT, BUREAU SCORE + INCOME FIELDS
000800* 90/09/05 RTW  ADDED CUS-ACCT-COUNT FOR CREDIT HISTORY FACTOR
000900* 94/05/17 GHB  ADDED CUS-EMPLOY-STATUS-R BREAKOUT
001000* 98/11/02 LMK  Y2K - NO DATE FIELDS ON THIS RECORD, N/A (CR4402)
001100*-----------------------------------------------------------
001200 01  CUS-REC.
001300     05  CUS-ID                       PIC X(12).
001400     05  CUS-NAME                     PIC X(30).
001500     05  CUS-CREDIT-SCORE             PIC 9(4).
001600     05  CUS-EMPLOY-STATUS            PIC X(12).
001700* NOTE - SELF-EMPLOYED DOES NOT GET A CONDITION-NAME HERE, IT
001800* RUNS 13 CHARACTERS AND WON'T FIT THIS 12-BYTE FIELD, WHICH IS
001900* WHY 330-SCORE-EMPLOY IN GL3000 TESTS IT BY INSPECTING FOR THE
002000* 'SELF' SUBSTRING INSTEAD OF AN EXACT COMPARE - LEAVE THAT ALONE.
002100         88  CUS-EMPLOYED                 VALUE 'EMPLOYED'.
002200         88  CUS-UNEMPLOYED               VALUE 'UNEMPLOYED'.
002300     05  CUS-EMPLOY-STATUS-R REDEFINES CUS-EMPLOY-STATUS.
002400         10  CUS-EMPLOY-STATUS-8      PIC X(8).
002500         10  CUS-EMPLOY-STATUS-4      PIC X(4).
002600     05  CUS-ANNUAL-INCOME            PIC S9(13)V99 COMP-3.
002700     05  CUS-ACCT-COUNT               PIC 9(2).
002800* reserve - branch-of-record not yet fed from the teller system
002900     05  CUS-HOME-BRANCH              PIC X(4).
003000     05  FILLER                       PIC X(9).
