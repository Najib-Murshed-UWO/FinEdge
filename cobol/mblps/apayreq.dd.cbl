000100*-----------------------------------------------------------
000200* COPYBOOK APAYREQ   AUTOPAY NEXT-PAYMENT-DATE REQUEST
000300* (APR-REC).  GL8000 READS ONE OF THESE AND COMPUTES THE
000400* NEXT DRAFT DATE FROM FREQUENCY/DAY-OF-MONTH.  APR-TODAY IS
000500* PASSED IN RATHER THAN TAKEN FROM THE SYSTEM CLOCK SO THE
000600* RULE REPRODUCES THE SAME RESULT ON A RERUN.
000700*-----------------------------------------------------------
000800* CHANGE LOG
000900* 97/05/12 GHB  ORIGINAL AUTOPAY NEXT-DATE REQUEST LAYOUT
001000*-----------------------------------------------------------
001100 01  APR-REC.
001200     05  APR-ACCT-ID                  PIC X(12).
001300     05  APR-FREQUENCY                PIC X(10).
001400         88  APR-FREQUENCY-WEEKLY         VALUE 'WEEKLY'.
001500         88  APR-FREQUENCY-BI-WEEKLY      VALUE 'BI-WEEKLY'.
001600         88  APR-FREQUENCY-MONTHLY        VALUE 'MONTHLY'.
001700     05  APR-HAS-DAY-OF-MONTH         PIC X(1).
001800         88  APR-DAY-OF-MONTH-GIVEN       VALUE 'Y'.
001900         88  APR-DAY-OF-MONTH-NOT-GIVEN   VALUE 'N'.
002000     05  APR-DAY-OF-MONTH             PIC 9(2).
002100     05  APR-TODAY                    PIC 9(8).
002200     05  APR-TODAY-R REDEFINES APR-TODAY.
002300         10  APR-TODAY-CCYY           PIC 9(4).
002400         10  APR-TODAY-MM             PIC 9(2).
002500         10  APR-TODAY-DD             PIC 9(2).
002600     05  APR-NEXT-PAYMENT-DATE        PIC 9(8).
002700     05  FILLER                       PIC X(15).
