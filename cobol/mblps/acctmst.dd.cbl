000100*THIS IS THE CURRENT DEPOSIT ACCOUNT MASTER LAYOUT - GL SYSTEM
000200*THIS IS THE CURRENT DEPOSIT ACCOUNT MASTER LAYOUT - GL SYSTEM
000300*THIS IS THE CURRENT DEPOSIT ACCOUNT MASTER LAYOUT - GL SYSTEM
000400*-----------------------------------------------------------
000500* COPYBOOK ACCTMST   DEPOSIT ACCOUNT MASTER RECORD (ACM-REC)
000600* USED BY GL2000 (TRANSACTION POSTING), GL4000 (LOAN
000700* DISBURSEMENT), GL6000 (RECONCILIATION) AND GL7000
000800* (ANALYTICS).  KEYED BY ACM-ID, ASCENDING SEQUENTIAL.
000900*-----------------------------------------------------------
001000* CHANGE LOG
001100* 89/04/02 RTW  NEW ACCOUNT MASTER LAID OUT PER DEPOSIT SYS
001200* 89/11/20 RTW  ADDED ACM-NUMBER-R BANK/BRANCH/SEQ BREAKOUT
001300* 91/02/14 GHB  ADDED HOLD-AMT, OD-LIMIT RESERVE FIELDS
001400* 93/07/08 GHB  ADDED LAST-STMT-DATE GROUP
001500* 98/10/30 LMK  Y2K - CENTURY WINDOW ON ALL YY FIELDS (CR4402)
001600* 99/01/19 LMK  Y2K FOLLOWUP - STMT DATE CENTURY FIX (CR4402)
001700* 01/06/11 PDK  ADDED ACM-FROZEN-RSN FOR FROZEN ACCT TRACKING
001800*-----------------------------------------------------------
001900 01  ACM-REC.
002000     05  ACM-ID                       PIC X(12).
002100     05  ACM-CUST-ID                  PIC X(12).
002200     05  ACM-NUMBER                   PIC X(16).
002300     05  ACM-NUMBER-R REDEFINES ACM-NUMBER.
002400         10  ACM-NUMBER-BANK          PIC X(4).
002500         10  ACM-NUMBER-BR            PIC X(4).
002600         10  ACM-NUMBER-SEQ           PIC X(8).
002700     05  ACM-TYPE                     PIC X(8).
002800         88  ACM-TYPE-SAVINGS             VALUE 'SAVINGS'.
002900         88  ACM-TYPE-CHECKING            VALUE 'CHECKING'.
003000     05  ACM-BALANCE                  PIC S9(13)V99 COMP-3.
003100     05  ACM-STATUS                   PIC X(8).
003200         88  ACM-STATUS-ACTIVE            VALUE 'ACTIVE'.
003300         88  ACM-STATUS-FROZEN            VALUE 'FROZEN'.
003400         88  ACM-STATUS-CLOSED            VALUE 'CLOSED'.
003500* reserve fields - not wired into GL2000/GL4000/GL6000/GL7000
003600* yet, held over from the deposit-hold design spike (GHB 91)
003700     05  ACM-HOLD-AMT                 PIC S9(13)V99 COMP-3.
003800     05  ACM-OD-LIMIT                 PIC S9(9)V99  COMP-3.
003900     05  ACM-OPEN-DATE.
004000         10  ACM-OPEN-YY              PIC S9(3) COMP-3.
004100         10  ACM-OPEN-MM              PIC 9(2).
004200         10  ACM-OPEN-DD              PIC 9(2).
004300     05  ACM-LAST-ACTIVITY-DATE.
004400         10  ACM-LAST-ACT-YY          PIC S9(3) COMP-3.
004500         10  ACM-LAST-ACT-MM          PIC 9(2).
004600         10  ACM-LAST-ACT-DD          PIC 9(2).
004700     05  ACM-LAST-STMT-DATE.
004800         10  ACM-LAST-STMT-YY         PIC S9(3) COMP-3.
004900         10  ACM-LAST-STMT-MM         PIC 9(2).
005000         10  ACM-LAST-STMT-DD         PIC 9(2).
005100     05  ACM-LAST-STMT-DATE-R REDEFINES ACM-LAST-STMT-DATE
005200                                       PIC X(6).
005300     05  ACM-FROZEN-RSN               PIC X(4).
005400     05  FILLER                       PIC X(20).
