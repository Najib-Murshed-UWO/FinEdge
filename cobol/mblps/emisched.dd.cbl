000100*-----------------------------------------------------------
000200* COPYBOOK EMISCHED   EMI AMORTIZATION SCHEDULE RECORD
000300* (EMI-REC).  ONE RECORD PER INSTALLMENT, 1..LN-TENURE.
000400* BUILT BY GL4000 AT DISBURSEMENT, MARKED PAID BY GL5000.
000500* KEYED LOAN + INSTALLMENT NO.
000600*-----------------------------------------------------------
000700* CHANGE LOG
000800* 92/01/06 GHB  ORIGINAL SCHEDULE LAYOUT, FLAT ONE-PER-RECORD
000900* 94/07/11 GHB  ADDED EMI-PAID-AMT SO PARTIAL POSTS CAN SHOW
001000*-----------------------------------------------------------
001100 01  EMI-REC.
001200     05  EMI-LOAN-ID                  PIC X(12).
001300     05  EMI-INSTALL-NO               PIC 9(3).
001400     05  EMI-DUE-DATE                 PIC 9(8).
001500     05  EMI-DUE-DATE-R REDEFINES EMI-DUE-DATE.
001600         10  EMI-DUE-CCYY             PIC 9(4).
001700         10  EMI-DUE-MM               PIC 9(2).
001800         10  EMI-DUE-DD               PIC 9(2).
001900     05  EMI-PRINCIPAL                PIC S9(13)V99 COMP-3.
002000     05  EMI-INTEREST                 PIC S9(13)V99 COMP-3.
002100     05  EMI-TOTAL                    PIC S9(13)V99 COMP-3.
002200     05  EMI-PAID-AMT                 PIC S9(13)V99 COMP-3.
002300     05  EMI-IS-PAID                  PIC X(1).
002400         88  EMI-PAID                     VALUE 'Y'.
002500         88  EMI-UNPAID                   VALUE 'N'.
002600     05  FILLER                       PIC X(15).
