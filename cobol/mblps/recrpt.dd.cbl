000100*-----------------------------------------------------------
000200* COPYBOOK RECRPT   RECONCILIATION REPORT PRINT-LINE AREAS
000300* USED BY GL6000 FOR THE 132-COL RECONCILIATION REPORT -
000400* UNBALANCED-JOURNAL LINES, ACCOUNT-DISCREPANCY LINES AND
000500* TRIAL-BALANCE LINES.  NOT A MASTER RECORD - WORKING STORAGE
000600* ONLY, ONE 01-LEVEL PER REPORT SECTION.
000700*-----------------------------------------------------------
000800* CHANGE LOG
000900* 91/09/23 GHB  ORIGINAL 3-SECTION RECON REPORT LAYOUT
001000* 93/03/02 GHB  ADDED TRIAL BALANCE SECTION LINE
001100*-----------------------------------------------------------
001200 01  RPT-JRN-LINE.
001300     05  RPT-JRN-ID                   PIC X(12).
001400     05  FILLER                       PIC X(3).
001500     05  RPT-JRN-DEBIT                PIC ZZZ,ZZZ,ZZ9.99-.
001600     05  FILLER                       PIC X(3).
001700     05  RPT-JRN-CREDIT               PIC ZZZ,ZZZ,ZZ9.99-.
001800     05  FILLER                       PIC X(84).
001900 01  RPT-ACCT-LINE.
002000     05  RPT-ACCT-NUMBER               PIC X(16).
002100     05  FILLER                        PIC X(3).
002200     05  RPT-MASTER-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.
002300     05  FILLER                        PIC X(3).
002400     05  RPT-LEDGER-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.
002500     05  FILLER                        PIC X(3).
002600     05  RPT-DIFFERENCE                PIC ZZZ,ZZZ,ZZ9.99-.
002700     05  FILLER                        PIC X(62).
002800 01  RPT-TRIAL-LINE.
002900     05  RPT-GL-CODE                  PIC X(4).
003000     05  FILLER                       PIC X(3).
003100     05  RPT-GL-NAME                  PIC X(30).
003200     05  FILLER                       PIC X(3).
003300     05  RPT-GL-CATEGORY              PIC X(9).
003400     05  FILLER                       PIC X(3).
003500     05  RPT-GL-BALANCE               PIC ZZZ,ZZZ,ZZ9.99-.
003600     05  FILLER                       PIC X(65).
