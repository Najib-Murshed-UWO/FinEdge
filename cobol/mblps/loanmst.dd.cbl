000100*-----------------------------------------------------------
000200* COPYBOOK LOANMST   LOAN MASTER RECORD (LN-REC)
000300* CREATED AT FINAL APPROVAL (GL4000), UPDATED EACH EMI
000400* PAYMENT (GL5000).  KEYED LOAN-ID.
000500*-----------------------------------------------------------
000600* CHANGE LOG
000700* 92/01/06 GHB  ORIGINAL LOAN MASTER LAYOUT
000800* 94/07/11 GHB  ADDED LN-AMT-REMAINING (REPLACED PAYOFF CALC)
000900* 96/02/14 GHB  ADDED LN-TENURE, LN-EMI FOR AMORTIZED LOANS
001000*-----------------------------------------------------------
001100 01  LN-REC.
001200     05  LN-ID                        PIC X(12).
001300     05  LN-NUMBER                    PIC X(16).
001400     05  LN-NUMBER-R REDEFINES LN-NUMBER.
001500         10  LN-NUMBER-BANK           PIC X(4).
001600         10  LN-NUMBER-BR             PIC X(4).
001700         10  LN-NUMBER-SEQ            PIC X(8).
001800     05  LN-CUST-ID                   PIC X(12).
001900     05  LN-ACCT-ID                   PIC X(12).
002000     05  LN-PRINCIPAL                 PIC S9(13)V99 COMP-3.
002100     05  LN-RATE                      PIC S9(3)V99  COMP-3.
002200     05  LN-TENURE                    PIC 9(3).
002300     05  LN-EMI                       PIC S9(13)V99 COMP-3.
002400     05  LN-AMT-PAID                  PIC S9(13)V99 COMP-3.
002500     05  LN-AMT-REMAINING             PIC S9(13)V99 COMP-3.
002600     05  LN-STATUS                    PIC X(8).
002700         88  LN-STATUS-ACTIVE             VALUE 'ACTIVE'.
002800         88  LN-STATUS-CLOSED             VALUE 'CLOSED'.
002900     05  FILLER                       PIC X(20).
