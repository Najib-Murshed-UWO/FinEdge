000100*-----------------------------------------------------------
000200* COPYBOOK GLCHART   CHART-OF-ACCOUNTS RECORD (GLA-REC)
000300* SEEDED ONCE BY GL1000.  READ BY GL6000, WHICH LOADS IT AS
000400* AN IN-MEMORY TABLE (SORTED GL-CODE, SEARCH ALL) FOR THE
000500* TRIAL BALANCE NAME/CATEGORY LOOKUP - POSTING PROGRAMS
000600* (GL2000/GL4000/GL5000) REFERENCE THE FIXED GL CODES
000700* DIRECTLY AND DO NOT NEED THE CHART AT RUN TIME.
000800*-----------------------------------------------------------
000900* CHANGE LOG
001000* 89/05/01 RTW  ORIGINAL CHART-OF-ACCOUNTS LAYOUT
001100* 96/03/22 GHB  ADDED GLA-CATEGORY-R SINGLE-CHAR BREAKOUT
001200*-----------------------------------------------------------
001300 01  GLA-REC.
001400     05  GLA-CODE                     PIC X(4).
001500     05  GLA-NAME                     PIC X(30).
001600     05  GLA-CATEGORY                 PIC X(9).
001700         88  GLA-CATEGORY-ASSET           VALUE 'ASSET'.
001800         88  GLA-CATEGORY-LIABILITY       VALUE 'LIABILITY'.
001900         88  GLA-CATEGORY-EQUITY          VALUE 'EQUITY'.
002000         88  GLA-CATEGORY-REVENUE         VALUE 'REVENUE'.
002100         88  GLA-CATEGORY-EXPENSE         VALUE 'EXPENSE'.
002200     05  GLA-CATEGORY-R REDEFINES GLA-CATEGORY.
002300         10  GLA-CATEGORY-1           PIC X(1).
002400         10  FILLER                   PIC X(8).
002500     05  GLA-ACTIVE                   PIC X(1).
002600         88  GLA-IS-ACTIVE                VALUE 'Y'.
002700         88  GLA-IS-INACTIVE              VALUE 'N'.
002800     05  FILLER                       PIC X(1).
