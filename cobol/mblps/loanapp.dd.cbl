000100*-----------------------------------------------------------
000200* copybook loanapp   loan application record (app-rec)
000300* lowercase layout, kept in the style mbp was handed down in.
000400* written/rewritten by gl3000 (scoring) and gl4000 (approval
000500* steps); app-status drives which program touches it next.
000600*-----------------------------------------------------------
000700* change log
000800* 92/01/06 ghb  original application layout, 2-step approval
000900* 94/06/30 ghb  widened to 3-step approval (app-total-steps)
001000* 96/02/14 ghb  added app-approved-tenure for banded approvals
001100* 99/03/01 lmk  y2k - no date fields on this record, n/a (cr4402)
001200*-----------------------------------------------------------
001300 01  app-rec.
001400     05  app-id                       pic x(12).
001500     05  app-cust-id                  pic x(12).
001600     05  app-loan-type                pic x(10).
001700     05  app-req-amount               pic s9(13)v99 comp-3.
001800     05  app-score                    pic 9(3).
001900     05  app-notes                    pic x(80).
002000     05  app-status                   pic x(12).
002100         88  app-status-submitted         value 'SUBMITTED'.
002200         88  app-status-under-review      value 'UNDER-REVIEW'.
002300         88  app-status-approved          value 'APPROVED'.
002400         88  app-status-rejected          value 'REJECTED'.
002500     05  app-current-step             pic 9(1).
002600     05  app-total-steps              pic 9(1).
002700     05  app-approved-amt             pic s9(13)v99 comp-3.
002800     05  app-approved-rate            pic s9(3)v99 comp-3.
002900     05  app-approved-tenure          pic 9(3).
003000     05  app-status-r redefines app-status.
003100         10  app-status-8             pic x(8).
003200         10  app-status-4             pic x(4).
003300     05  filler                       pic x(10).
