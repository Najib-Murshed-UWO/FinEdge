000100*-----------------------------------------------------------
000200* COPYBOOK TXN   TRANSACTION RECORD (TXN-REC)
000300* SAME LAYOUT SERVES AS GL2000 INPUT (ARRIVAL ORDER) AND
000400* OUTPUT (TXN-STATUS/TXN-BAL-AFTER FILLED IN BY THE POSTING
000500* ENGINE BEFORE THE RECORD IS REWRITTEN).
000600*-----------------------------------------------------------
000700* CHANGE LOG
000800* 90/02/19 RTW  ORIGINAL TRAN LAYOUT - DEP/WD ONLY
000900* 90/08/30 RTW  ADDED TXN-TO-ACCT-ID AND TRANSFER TYPE
001000* 95/01/09 GHB  ADDED TXN-STATUS, TXN-BAL-AFTER OUTPUT FIELDS
001100* 98/12/07 LMK  Y2K - TXN-DATE WIDENED TO 9(8) CCYYMMDD (CR4402)
001200*-----------------------------------------------------------
001300 01  TXN-REC.
001400     05  TXN-ID                       PIC X(12).
001500     05  TXN-ACCT-ID                  PIC X(12).
001600     05  TXN-TO-ACCT-ID               PIC X(12).
001700     05  TXN-TYPE                     PIC X(10).
001800         88  TXN-TYPE-DEPOSIT             VALUE 'DEPOSIT'.
001900         88  TXN-TYPE-WITHDRAWAL          VALUE 'WITHDRAWAL'.
002000         88  TXN-TYPE-TRANSFER            VALUE 'TRANSFER'.
002100         88  TXN-TYPE-PAYMENT             VALUE 'PAYMENT'.
002200     05  TXN-AMOUNT                   PIC S9(13)V99 COMP-3.
002300     05  TXN-DATE                     PIC 9(8).
002400     05  TXN-DATE-R REDEFINES TXN-DATE.
002500         10  TXN-DATE-CCYY            PIC 9(4).
002600         10  TXN-DATE-MM              PIC 9(2).
002700         10  TXN-DATE-DD              PIC 9(2).
002800     05  TXN-DESC                     PIC X(30).
002900     05  TXN-STATUS                   PIC X(10).
003000         88  TXN-STATUS-COMPLETED         VALUE 'COMPLETED'.
003100         88  TXN-STATUS-REJECTED          VALUE 'REJECTED'.
003200     05  TXN-BAL-AFTER                PIC S9(13)V99 COMP-3.
003300     05  FILLER                       PIC X(10).
