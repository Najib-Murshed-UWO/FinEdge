000100*-----------------------------------------------------------
000200* COPYBOOK LEDGER   JOURNAL LEG RECORD (LDG-REC)
000300* ONE RECORD PER DEBIT OR CREDIT LEG.  GROUPED BY LDG-JRN-ID
000400* IN WRITE ORDER.  READ BY GL6000 FOR RECONCILIATION AND
000500* TRIAL BALANCE.
000600*-----------------------------------------------------------
000700* CHANGE LOG
000800* 90/06/14 RTW  ORIGINAL LEG LAYOUT - ONE DEBIT OR CREDIT SIDE
000900* 91/04/02 GHB  ADDED LDG-BAL-AFTER FOR STATEMENT PRINTING
001000* 93/08/19 GHB  ADDED LDG-DESC
001100*-----------------------------------------------------------
001200 01  LDG-REC.
001300     05  LDG-JRN-ID                   PIC X(12).
001400     05  LDG-GL-CODE                  PIC X(4).
001500     05  LDG-ACCT-ID                  PIC X(12).
001600     05  LDG-DEBIT                    PIC S9(13)V99 COMP-3.
001700     05  LDG-CREDIT                   PIC S9(13)V99 COMP-3.
001800     05  LDG-BAL-AFTER                PIC S9(13)V99 COMP-3.
001900     05  LDG-DESC                     PIC X(30).
002000* attorney/BK-reference fields from the record this leg layout
002100* was split off of; no GL use, kept as FILLER
002200     05  FILLER                       PIC X(30).
